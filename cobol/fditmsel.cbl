000100*----------------------------------------------------------------*
000200*    FDITMSEL.CBL
000300*    FILE/RECORD LAYOUT - ITEM SELECTION DETAILS FEED, RAW
000400*    INPUT AND CLEANED-OUTPUT SIDES.
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG
000700*    11/09/1989 LFB  INV-0021  ORIGINAL RAW-RECORD LAYOUT.
000800*    02/14/1996 RTG  INV-0163  ADDED THE CLEANED-RECORD LAYOUT.
000900*    09/22/1997 RTG  INV-0188  ADDED VOID/DEFERRED/TAX-EXEMPT
001000*                              BOOLEAN FLAGS FOR THE NEW POS
001100*                              REGISTERS.
001200*----------------------------------------------------------------*
001300     FD ISD-INPUT-FILE
001400        LABEL RECORDS ARE OMITTED
001500        RECORD CONTAINS 2000 CHARACTERS.
001600
001700     01 ISD-INPUT-RECORD.
001800         05 ISD-INPUT-LINE          PIC X(1990).
001900         05 FILLER                  PIC X(0010).
002000
002100     FD ISD-CLEAN-FILE
002200        LABEL RECORDS ARE OMITTED
002300        RECORD CONTAINS 0616 CHARACTERS.
002400
002500     01 ISD-CLEAN-RECORD.
002600         05 ISD-LOCATION            PIC X(30).
002700         05 ISD-ORDER-ID            PIC X(20).
002800         05 ISD-ORDER-NUMBER        PIC 9(8).
002900         05 ISD-SENT-DATE           PIC X(19).
003000         05 ISD-ORDER-DATE          PIC X(19).
003100         05 ISD-CHECK-ID            PIC X(20).
003200         05 ISD-SERVER              PIC X(30).
003300         05 ISD-TABLE               PIC X(10).
003400         05 ISD-DINING-AREA         PIC X(20).
003500         05 ISD-SERVICE             PIC X(20).
003600         05 ISD-DINING-OPTION       PIC X(20).
003700         05 ISD-ITEM-SELECTION-ID   PIC X(20).
003800         05 ISD-ITEM-ID             PIC X(20).
003900         05 ISD-MASTER-ID           PIC X(20).
004000         05 ISD-SKU                 PIC X(20).
004100         05 ISD-PLU                 PIC X(20).
004200         05 ISD-MENU-ITEM           PIC X(40).
004300         05 ISD-MENU-SUBGROUP       PIC X(30).
004400         05 ISD-MENU-GROUP          PIC X(30).
004500         05 ISD-MENU                PIC X(30).
004600         05 ISD-SALES-CATEGORY      PIC X(20).
004700         05 ISD-GROSS-PRICE         PIC 9(4)V99.
004800         05 ISD-DISCOUNT            PIC 9(4)V99.
004900         05 ISD-NET-PRICE           PIC 9(4)V99.
005000         05 ISD-QUANTITY            PIC 9(3)V99.
005100         05 ISD-TAX                 PIC 9(3)V99.
005200         05 ISD-BOOLEAN-FLAGS.
005300             10 ISD-FLAG-OCC        PIC X(5) OCCURS 3 TIMES
005400                                     INDEXED BY ISD-FLAG-IDX.
005500         05 ISD-BOOLEAN-FLAGS-R REDEFINES ISD-BOOLEAN-FLAGS.
005600             10 ISD-VOID            PIC X(5).
005700             10 ISD-DEFERRED        PIC X(5).
005800             10 ISD-TAX-EXEMPT      PIC X(5).
005900         05 ISD-TAX-INCLUSION-OPT   PIC X(20).
006000         05 ISD-DINING-OPT-TAX      PIC X(20).
006100         05 ISD-TAB-NAME            PIC X(30).
006200         05 ISD-PROCESSING-DATE     PIC X(10).
006210         05 ISD-CLOSURE-INDICATOR   PIC X(01).
006220            88 ISD-IS-CLOSURE-REC   VALUE "Y".
006230         05 ISD-CLOSURE-REASON      PIC X(15).
006300         05 FILLER                  PIC X(09).
