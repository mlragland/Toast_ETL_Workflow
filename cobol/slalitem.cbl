000100*----------------------------------------------------------------*
000200*    SLALITEM.CBL
000300*    SELECT CLAUSES - ALL-ITEMS (MENU ITEM SALES SUMMARY) FEED.
000400*----------------------------------------------------------------*
000500*    11/02/1989 LFB  INV-0020  ORIGINAL.
000600*    02/14/1996 RTG  INV-0163  ADDED CLEANED-OUTPUT SELECT WHEN
000700*                              THE WAREHOUSE LOAD WAS SPLIT OUT
000800*                              OF THE NIGHTLY RUN.
000900*----------------------------------------------------------------*
001000     SELECT ALI-INPUT-FILE
001100         ASSIGN TO ALITEM-IN
001200         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS IS W-FILE-STATUS.
001400
001500     SELECT ALI-CLEAN-FILE
001600         ASSIGN TO ALITEM-OUT
001700         ORGANIZATION IS LINE SEQUENTIAL
001800         FILE STATUS IS W-FILE-STATUS.
001900*----------------------------------------------------------------*
