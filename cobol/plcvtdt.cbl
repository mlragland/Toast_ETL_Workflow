000100*----------------------------------------------------------------*
000200*    PLCVTDT.CBL
000300*    SHARED DATE / TIME / DURATION CONVERSION PARAGRAPHS.
000400*    WORKING-STORAGE IS IN WSCVTDT.CBL; COPY BOTH INTO ANY
000500*    PROGRAM THAT NEEDS THESE CONVERSIONS (CURRENTLY JUST
000600*    POS-XFORM).
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG
000900*    DATE       BY   TICKET    DESCRIPTION
001000*    03/11/1989 LFB  INV-0012  ORIGINAL - WSDATE GDTV- DATE PARSE
001100*                              AND LEAP-YEAR WORK AREA, LIFTED OUT
001200*                              OF THE VOUCHER-ENTRY SCREENS FOR
001300*                              REUSE BY THE AP REPORTS.
001400*    09/22/1991 LFB  INV-0098  ADDED PLCVTDT-NORMALIZE-DATE TO
001500*                              SUPPORT THE NEW LOCKBOX FEED, WHICH
001600*                              SENDS MM/DD/YYYY INSTEAD OF OUR
001700*                              USUAL CCYYMMDD.
001800*    04/02/1994 RTG  INV-0140  ADDED DURATION-TO-MINUTES FOR THE
001900*                              COURIER TIMING EXTRACT.
002000*    11/14/1998 RTG  INV-0205  Y2K REMEDIATION - DATE-CCYY WAS
002100*                              ALREADY FOUR DIGITS HERE, NO WINDOW
002200*                              LOGIC NEEDED. VERIFIED CENTURY
002300*                              ROLLOVER ON THE LEAP-YEAR TABLE.
002400*    07/30/2002 MHS  INV-0266  ADDED HH:MM:SS AM/PM PARSE FOR THE
002500*                              GALLEY POS NIGHTLY EXTRACT PROJECT.
002600*    03/14/2004 MHS  INV-0281  SPLIT THE WORKING-STORAGE OUT TO
002700*                              WSCVTDT.CBL SO PLCVTDT STAYS A
002800*                              PROCEDURE-ONLY LIBRARY.
002900*----------------------------------------------------------------*
003000 PLCVTDT-NORMALIZE-DATE.
003100*    ACCEPTS A DATE IN ANY OF THE FORMATS THE GALLEY FEEDS USE
003200*    (CCYY-MM-DD, MM/DD/CCYY, M/D/CCYY) AND RETURNS
003300*    PLCVTDT-DATE-CCYY-MM-DD EDITED, OR SPACES IF IT WILL NOT
003400*    PARSE - PER THE SHOP RULE, A BAD DATE IS LEFT BLANK RATHER
003500*    THAN ABORTING THE RUN.
003600
003700     SET PLCVTDT-INVALID-DATE TO TRUE.
003800     MOVE ZEROS TO PLCVTDT-DATE-DIGITS.
003900
004000     IF PLCVTDT-SRC-DATE (4:1) = "-"
004100        PERFORM PLCVTDT-PARSE-CCYY-MM-DD
004200     ELSE
004300        IF PLCVTDT-SRC-DATE (2:1) = "/" OR
004400           PLCVTDT-SRC-DATE (1:1) = "/"
004500           PERFORM PLCVTDT-PARSE-SLASH-DATE
004600        END-IF
004700     END-IF.
004800
004900     IF PLCVTDT-VALID-DATE
005000        MOVE PLCVTDT-IN-CCYY TO PLCVTDT-OUT-CCYY
005100        MOVE PLCVTDT-IN-MM   TO PLCVTDT-OUT-MM
005200        MOVE PLCVTDT-IN-DD   TO PLCVTDT-OUT-DD
005300        MOVE PLCVTDT-IN-CCYY TO PLCVTDT-OUT-DTXT-CCYY
005400        MOVE "-"             TO PLCVTDT-OUT-DTXT-DASH1
005500        MOVE PLCVTDT-IN-MM   TO PLCVTDT-OUT-DTXT-MM
005600        MOVE "-"             TO PLCVTDT-OUT-DTXT-DASH2
005700        MOVE PLCVTDT-IN-DD   TO PLCVTDT-OUT-DTXT-DD
005800     ELSE
005900        MOVE SPACES TO PLCVTDT-OUT-DATE
006000        MOVE SPACES TO PLCVTDT-OUT-DATE-TEXT
006100     END-IF.
006200
006300 PLCVTDT-NORMALIZE-DATE-EXIT.
006400     EXIT.
006500*----------------------------------------------------------------*
006600 PLCVTDT-PARSE-CCYY-MM-DD.
006700
006800     IF PLCVTDT-SRC-DATE (1:4) IS NUMERIC AND
006900        PLCVTDT-SRC-DATE (6:2) IS NUMERIC AND
007000        PLCVTDT-SRC-DATE (9:2) IS NUMERIC
007100        MOVE PLCVTDT-SRC-DATE (1:4) TO PLCVTDT-IN-CCYY
007200        MOVE PLCVTDT-SRC-DATE (6:2) TO PLCVTDT-IN-MM
007300        MOVE PLCVTDT-SRC-DATE (9:2) TO PLCVTDT-IN-DD
007400        PERFORM PLCVTDT-EDIT-DATE-PARTS
007500     END-IF.
007600
007700 PLCVTDT-PARSE-CCYY-MM-DD-EXIT.
007800     EXIT.
007900*----------------------------------------------------------------*
008000 PLCVTDT-PARSE-SLASH-DATE.
008100*    HANDLES BOTH M/D/CCYY AND MM/DD/CCYY BY LOCATING THE TWO
008200*    SLASHES WITH UNSTRING RATHER THAN ASSUMING FIXED COLUMNS.
008300
008400     UNSTRING PLCVTDT-SRC-DATE DELIMITED BY "/"
008500         INTO PLCVTDT-NUMERIC-PIECE
008600              PLCVTDT-NUMERIC-PIECE2
008700              PLCVTDT-NUMERIC-PIECE3
008800     END-UNSTRING.
008900
009000     IF PLCVTDT-NUMERIC-PIECE  IS NUMERIC AND
009100        PLCVTDT-NUMERIC-PIECE2 IS NUMERIC AND
009200        PLCVTDT-NUMERIC-PIECE3 (1:4) IS NUMERIC
009300        MOVE PLCVTDT-NUMERIC-PIECE  TO PLCVTDT-IN-MM
009400        MOVE PLCVTDT-NUMERIC-PIECE2 TO PLCVTDT-IN-DD
009500        MOVE PLCVTDT-NUMERIC-PIECE3 (1:4) TO PLCVTDT-IN-CCYY
009600        PERFORM PLCVTDT-EDIT-DATE-PARTS
009700     END-IF.
009800
009900 PLCVTDT-PARSE-SLASH-DATE-EXIT.
010000     EXIT.
010100*----------------------------------------------------------------*
010200 PLCVTDT-EDIT-DATE-PARTS.
010300
010400     IF PLCVTDT-IN-MM NOT NUMERIC OR PLCVTDT-IN-MM = ZERO OR
010500        PLCVTDT-IN-MM > 12
010600        GO TO PLCVTDT-EDIT-DATE-PARTS-EXIT
010700     END-IF.
010800
010900     IF PLCVTDT-IN-DD NOT NUMERIC OR PLCVTDT-IN-DD = ZERO
011000        GO TO PLCVTDT-EDIT-DATE-PARTS-EXIT
011100     END-IF.
011200
011300     PERFORM PLCVTDT-TEST-LEAP-YEAR.
011400
011500     IF PLCVTDT-IN-MM = 2 AND PLCVTDT-IS-LEAP-YEAR
011600        IF PLCVTDT-IN-DD > 29
011700           GO TO PLCVTDT-EDIT-DATE-PARTS-EXIT
011800        END-IF
011900     ELSE
012000        IF PLCVTDT-IN-DD > PLCVTDT-DAYS-OCC (PLCVTDT-IN-MM)
012100           GO TO PLCVTDT-EDIT-DATE-PARTS-EXIT
012200        END-IF
012300     END-IF.
012400
012500     SET PLCVTDT-VALID-DATE TO TRUE.
012600
012700 PLCVTDT-EDIT-DATE-PARTS-EXIT.
012800     EXIT.
012900*----------------------------------------------------------------*
013000 PLCVTDT-TEST-LEAP-YEAR.
013100*    YEAR IS LEAP WHEN DIVISIBLE BY 4 AND (NOT BY 100 UNLESS
013200*    ALSO BY 400) - STANDARD GREGORIAN RULE.
013300
013400     MOVE "N" TO PLCVTDT-LEAP-YEAR-SW.
013500
013600     DIVIDE PLCVTDT-IN-CCYY BY 4
013700        GIVING PLCVTDT-QUOTIENT
013800        REMAINDER PLCVTDT-YEAR-REMAINDER.
013900
014000     IF PLCVTDT-YEAR-REMAINDER = ZERO
014100        MOVE "Y" TO PLCVTDT-LEAP-YEAR-SW
014200        DIVIDE PLCVTDT-IN-CCYY BY 100
014300           GIVING PLCVTDT-QUOTIENT
014400           REMAINDER PLCVTDT-YEAR-REMAINDER
014500        IF PLCVTDT-YEAR-REMAINDER = ZERO
014600           MOVE "N" TO PLCVTDT-LEAP-YEAR-SW
014700           DIVIDE PLCVTDT-IN-CCYY BY 400
014800              GIVING PLCVTDT-QUOTIENT
014900              REMAINDER PLCVTDT-YEAR-REMAINDER
015000           IF PLCVTDT-YEAR-REMAINDER = ZERO
015100              MOVE "Y" TO PLCVTDT-LEAP-YEAR-SW
015200           END-IF
015300        END-IF
015400     END-IF.
015500
015600 PLCVTDT-TEST-LEAP-YEAR-EXIT.
015700     EXIT.
015800*----------------------------------------------------------------*
015900 PLCVTDT-NORMALIZE-DATETIME.
016000*    SPLITS A DATETIME INTO OUT-DATE (CCYY-MM-DD) AND
016100*    OUT-TIME (HH:MM:SS). ACCEPTS "CCYY-MM-DD HH:MM:SS",
016200*    "M/D/CCYY H:MM" AND "MM/DD/CCYY HH:MM:SS AM/PM".
016300
016400     MOVE SPACES TO PLCVTDT-OUT-DATE.
016500     MOVE SPACES TO PLCVTDT-OUT-TIME.
016600     MOVE SPACES TO PLCVTDT-OUT-DATETIME-TEXT.
016700     MOVE PLCVTDT-SRC-DATETIME (1:10) TO PLCVTDT-SRC-DATE.
016800
016900     UNSTRING PLCVTDT-SRC-DATETIME DELIMITED BY " "
017000         INTO PLCVTDT-NUMERIC-PIECE
017100              PLCVTDT-NUMERIC-PIECE2
017200              PLCVTDT-AM-PM
017300     END-UNSTRING.
017400
017500     MOVE PLCVTDT-NUMERIC-PIECE TO PLCVTDT-SRC-DATE.
017600     PERFORM PLCVTDT-NORMALIZE-DATE.
017700
017800     IF PLCVTDT-VALID-DATE
017900        PERFORM PLCVTDT-NORMALIZE-TIME-OF-DAY
018000        STRING PLCVTDT-OUT-DATE-TEXT DELIMITED BY SIZE
018100               " "                  DELIMITED BY SIZE
018200               PLCVTDT-OUT-TIME-TEXT DELIMITED BY SIZE
018300               INTO PLCVTDT-OUT-DATETIME-TEXT
018400        END-STRING
018500     END-IF.
018600
018700 PLCVTDT-NORMALIZE-DATETIME-EXIT.
018800     EXIT.
018900*----------------------------------------------------------------*
019000 PLCVTDT-NORMALIZE-TIME-OF-DAY.
019100
019200     UNSTRING PLCVTDT-NUMERIC-PIECE2 DELIMITED BY ":"
019300         INTO PLCVTDT-HH-PIECE
019400              PLCVTDT-MN-PIECE
019500              PLCVTDT-SS-PIECE
019600     END-UNSTRING.
019700
019800     IF PLCVTDT-HH-PIECE IS NUMERIC AND
019900        PLCVTDT-MN-PIECE IS NUMERIC
020000        MOVE PLCVTDT-HH-PIECE TO PLCVTDT-IN-HH
020100        MOVE PLCVTDT-MN-PIECE TO PLCVTDT-IN-MN
020200        IF PLCVTDT-SS-PIECE IS NUMERIC
020300           MOVE PLCVTDT-SS-PIECE TO PLCVTDT-IN-SS
020400        ELSE
020500           MOVE ZERO TO PLCVTDT-IN-SS
020600        END-IF
020700        IF PLCVTDT-AM-PM = "PM" AND PLCVTDT-IN-HH < 12
020800           ADD 12 TO PLCVTDT-IN-HH
020900        END-IF
021000        IF PLCVTDT-AM-PM = "AM" AND PLCVTDT-IN-HH = 12
021100           MOVE ZERO TO PLCVTDT-IN-HH
021200        END-IF
021300        MOVE PLCVTDT-IN-HH TO PLCVTDT-OUT-HH
021400        MOVE PLCVTDT-IN-MN TO PLCVTDT-OUT-MN
021500        MOVE PLCVTDT-IN-SS TO PLCVTDT-OUT-SS
021600        MOVE PLCVTDT-IN-HH TO PLCVTDT-OUT-TTXT-HH
021700        MOVE ":"           TO PLCVTDT-OUT-TTXT-COLON1
021800        MOVE PLCVTDT-IN-MN TO PLCVTDT-OUT-TTXT-MN
021900        MOVE ":"           TO PLCVTDT-OUT-TTXT-COLON2
022000        MOVE PLCVTDT-IN-SS TO PLCVTDT-OUT-TTXT-SS
022100     ELSE
022200        MOVE SPACES TO PLCVTDT-OUT-TIME-TEXT
022300     END-IF.
022400
022500 PLCVTDT-NORMALIZE-TIME-OF-DAY-EXIT.
022600     EXIT.
022700*----------------------------------------------------------------*
022800 PLCVTDT-DURATION-TO-MINUTES.
022900*    U2 - PARSES HH:MM:SS OR "X HOURS, Y MINUTES, Z SECONDS"
023000*    INTO DUR-TOTAL-TENTHS (MINUTES TIMES TEN, ROUNDED HALF-UP).
023100
023200     MOVE ZERO TO PLCVTDT-DUR-HOURS PLCVTDT-DUR-MINUTES
023300                  PLCVTDT-DUR-SECONDS PLCVTDT-DUR-TOTAL-TENTHS.
023400
023500     IF PLCVTDT-DUR-SOURCE = SPACES
023600        GO TO PLCVTDT-DURATION-TO-MINUTES-EXIT
023700     END-IF.
023800
023810*    DON'T ASSUME THE COLON SITS AT A FIXED COLUMN - A 1-DIGIT
023820*    HOUR ("0:00:05") PUTS IT AT POSITION 2, NOT 3. COUNT COLONS
023830*    INSTEAD OF TESTING ONE COLUMN.
023840     MOVE ZERO TO PLCVTDT-SCAN-PTR.
023850     INSPECT PLCVTDT-DUR-SOURCE TALLYING
023860         PLCVTDT-SCAN-PTR FOR ALL ":".
023870     IF PLCVTDT-SCAN-PTR > ZERO
023880        PERFORM PLCVTDT-PARSE-HHMMSS
023890     ELSE
023900        PERFORM PLCVTDT-PARSE-DURATION-WORDS
023910     END-IF.
024400
024500     COMPUTE PLCVTDT-DUR-TOTAL-TENTHS ROUNDED =
024600         (PLCVTDT-DUR-HOURS * 600) +
024700         (PLCVTDT-DUR-MINUTES * 10) +
024800         (PLCVTDT-DUR-SECONDS * 10 / 60).
024900
025000     MOVE PLCVTDT-DUR-TOTAL-TENTHS TO PLCVTDT-OUT-MINUTES-TENTHS.
025100
025200 PLCVTDT-DURATION-TO-MINUTES-EXIT.
025300     EXIT.
025400*----------------------------------------------------------------*
025500 PLCVTDT-PARSE-HHMMSS.
025600
025700     UNSTRING PLCVTDT-DUR-SOURCE DELIMITED BY ":"
025800         INTO PLCVTDT-HH-PIECE PLCVTDT-MN-PIECE PLCVTDT-SS-PIECE
025900     END-UNSTRING.
026000
026100     IF PLCVTDT-HH-PIECE IS NUMERIC
026200        MOVE PLCVTDT-HH-PIECE TO PLCVTDT-DUR-HOURS.
026300     IF PLCVTDT-MN-PIECE IS NUMERIC
026400        MOVE PLCVTDT-MN-PIECE TO PLCVTDT-DUR-MINUTES.
026500     IF PLCVTDT-SS-PIECE IS NUMERIC
026600        MOVE PLCVTDT-SS-PIECE TO PLCVTDT-DUR-SECONDS.
026700
026800 PLCVTDT-PARSE-HHMMSS-EXIT.
026900     EXIT.
027000*----------------------------------------------------------------*
027100 PLCVTDT-PARSE-DURATION-WORDS.
027200*    "2 HOURS, 15 MINUTES, 30 SECONDS" (ANY SUBSET, SINGULAR OR
027300*    PLURAL, ANY ORDER - WE ALWAYS SAW HOUR/MINUTE/SECOND IN
027400*    THAT ORDER FROM THE KITCHEN TIMING EXTRACT SO WE JUST SCAN).
027500
027600     UNSTRING PLCVTDT-DUR-SOURCE DELIMITED BY ","
027700         INTO PLCVTDT-DUR-ONE-WORD (1)
027800              PLCVTDT-DUR-ONE-WORD (2)
027900              PLCVTDT-DUR-ONE-WORD (3)
028000     END-UNSTRING.
028100
028200     PERFORM PLCVTDT-SCAN-ONE-DUR-WORD THRU
028300             PLCVTDT-SCAN-ONE-DUR-WORD-EXIT
028400             VARYING PLCVTDT-DUR-IDX FROM 1 BY 1
028500             UNTIL PLCVTDT-DUR-IDX > 3.
028600
028700 PLCVTDT-PARSE-DURATION-WORDS-EXIT.
028800     EXIT.
028900*----------------------------------------------------------------*
029000 PLCVTDT-SCAN-ONE-DUR-WORD.
029100
029200     IF PLCVTDT-DUR-ONE-WORD (PLCVTDT-DUR-IDX) NOT = SPACES
029300        PERFORM PLCVTDT-CLASSIFY-DURATION-WORD
029400     END-IF.
029500
029600 PLCVTDT-SCAN-ONE-DUR-WORD-EXIT.
029700     EXIT.
029800*----------------------------------------------------------------*
029900 PLCVTDT-CLASSIFY-DURATION-WORD.
030000
030100     UNSTRING PLCVTDT-DUR-ONE-WORD (PLCVTDT-DUR-IDX)
030200         DELIMITED BY SPACE
030300         INTO PLCVTDT-NUMERIC-PIECE PLCVTDT-DUR-WORD
030400     END-UNSTRING.
030410
030420*    FEEDS PUNCH "HOURS"/"HOUR"/"Hours" WITH NO CONSISTENT CASE -
030430*    FOLD TO UPPER BEFORE TESTING THE TOKEN.
030440     MOVE PLCVTDT-DUR-WORD TO PLCVTDT-DUR-WORD-UPPER.
030450     INSPECT PLCVTDT-DUR-WORD-UPPER CONVERTING
030460         "abcdefghijklmnopqrstuvwxyz" TO
030470         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030500
030600     IF PLCVTDT-NUMERIC-PIECE IS NUMERIC
030700        IF PLCVTDT-DUR-WORD-UPPER (1:4) = "HOUR"
030800           MOVE PLCVTDT-NUMERIC-PIECE TO PLCVTDT-DUR-HOURS
030900        END-IF
031000        IF PLCVTDT-DUR-WORD-UPPER (1:6) = "MINUTE"
031100           MOVE PLCVTDT-NUMERIC-PIECE TO PLCVTDT-DUR-MINUTES
031200        END-IF
031300        IF PLCVTDT-DUR-WORD-UPPER (1:6) = "SECOND"
031400           MOVE PLCVTDT-NUMERIC-PIECE TO PLCVTDT-DUR-SECONDS
031500        END-IF
031600     END-IF.
031700
031800 PLCVTDT-CLASSIFY-DURATION-WORD-EXIT.
031900     EXIT.
