000100*----------------------------------------------------------------*
000200*    FDCASHEN.CBL
000300*    FILE/RECORD LAYOUT - CASH DRAWER ENTRIES FEED, RAW INPUT
000400*    AND CLEANED-OUTPUT SIDES.
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG
000700*    11/02/1989 LFB  INV-0020  ORIGINAL RAW-RECORD LAYOUT.
000800*    02/14/1996 RTG  INV-0163  ADDED THE CLEANED-RECORD LAYOUT.
000900*    07/30/2002 MHS  INV-0266  AMOUNT MAY BE NEGATIVE FOR
001000*                              PAYOUTS - CHANGED TO SIGNED.
001100*----------------------------------------------------------------*
001200     FD CSH-INPUT-FILE
001300        LABEL RECORDS ARE OMITTED
001400        RECORD CONTAINS 2000 CHARACTERS.
001500
001600     01 CSH-INPUT-RECORD.
001700         05 CSH-INPUT-LINE          PIC X(1990).
001800         05 FILLER                  PIC X(0010).
001900
002000     FD CSH-CLEAN-FILE
002100        LABEL RECORDS ARE OMITTED
002200        RECORD CONTAINS 0301 CHARACTERS.
002300
002400     01 CSH-CLEAN-RECORD.
002500         05 CSH-LOCATION            PIC X(30).
002600         05 CSH-ENTRY-ID            PIC X(20).
002700         05 CSH-CREATED-DATE        PIC X(19).
002800         05 CSH-ACTION              PIC X(20).
002900         05 CSH-AMOUNT              PIC S9(4)V99.
003000         05 CSH-CASH-DRAWER         PIC X(20).
003100         05 CSH-PAYOUT-REASON       PIC X(40).
003200         05 CSH-NO-SALE-REASON      PIC X(40).
003300         05 CSH-COMMENT             PIC X(60).
003400         05 CSH-EMPLOYEE            PIC X(30).
003500         05 CSH-EMPLOYEE-2          PIC X(30).
003600         05 CSH-PROCESSING-DATE     PIC X(10).
003610         05 CSH-CLOSURE-INDICATOR   PIC X(01).
003620            88 CSH-IS-CLOSURE-REC   VALUE "Y".
003630         05 CSH-CLOSURE-REASON      PIC X(15).
003700         05 FILLER                  PIC X(06).
