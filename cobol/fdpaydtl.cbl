000100*----------------------------------------------------------------*
000200*    FDPAYDTL.CBL
000300*    FILE/RECORD LAYOUT - PAYMENT DETAILS FEED, RAW INPUT AND
000400*    CLEANED-OUTPUT SIDES.
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG
000700*    11/16/1989 LFB  INV-0022  ORIGINAL RAW-RECORD LAYOUT.
000800*    02/14/1996 RTG  INV-0163  ADDED THE CLEANED-RECORD LAYOUT.
000900*    07/30/2002 MHS  INV-0266  ADDED CARD-BRAND, GIFT-CARD AND
001000*                              VOID-APPROVAL FIELDS FOR THE NEW
001100*                              GALLEY PAYMENT TERMINALS.
001200*----------------------------------------------------------------*
001300     FD PAY-INPUT-FILE
001400        LABEL RECORDS ARE OMITTED
001500        RECORD CONTAINS 2000 CHARACTERS.
001600
001700     01 PAY-INPUT-RECORD.
001800         05 PAY-INPUT-LINE          PIC X(1990).
001900         05 FILLER                  PIC X(0010).
002000
002100     FD PAY-CLEAN-FILE
002200        LABEL RECORDS ARE OMITTED
002300        RECORD CONTAINS 0716 CHARACTERS.
002400
002500     01 PAY-CLEAN-RECORD.
002600         05 PAY-LOCATION            PIC X(30).
002700         05 PAY-PAYMENT-ID          PIC X(20).
002800         05 PAY-ORDER-ID            PIC X(20).
002900         05 PAY-ORDER-NUMBER        PIC X(10).
003000         05 PAY-PAID-DATE           PIC X(19).
003100         05 PAY-ORDER-DATE          PIC X(19).
003200         05 PAY-CHECK-ID            PIC X(20).
003300         05 PAY-CHECK-NUMBER        PIC X(10).
003400         05 PAY-TAB-NAME            PIC X(30).
003500         05 PAY-SERVER              PIC X(30).
003600         05 PAY-TABLE               PIC X(10).
003700         05 PAY-DINING-AREA         PIC X(20).
003800         05 PAY-SERVICE             PIC X(20).
003900         05 PAY-DINING-OPTION       PIC X(20).
004000         05 PAY-HOUSE-ACCOUNT-NO    PIC X(10).
004100         05 PAY-AMOUNT              PIC 9(4)V99.
004200         05 PAY-TIP                 PIC 9(4)V99.
004300         05 PAY-GRATUITY            PIC 9(4)V99.
004400         05 PAY-TOTAL               PIC 9(4)V99.
004500         05 PAY-SWIPED-CARD-AMOUNT  PIC 9(4)V99.
004600         05 PAY-KEYED-CARD-AMOUNT   PIC 9(4)V99.
004700         05 PAY-AMOUNT-TENDERED     PIC 9(4)V99.
004800         05 PAY-REFUNDED            PIC X(10).
004900         05 PAY-REFUND-DATE         PIC X(19).
005000         05 PAY-REFUND-AMOUNT       PIC 9(4)V99.
005100         05 PAY-REFUND-TIP-AMOUNT   PIC 9(4)V99.
005200         05 PAY-VOID-USER           PIC X(30).
005300         05 PAY-VOID-APPROVER       PIC X(30).
005400         05 PAY-VOID-DATE           PIC X(19).
005500         05 PAY-STATUS              PIC X(10).
005600         05 PAY-TYPE                PIC X(15).
005700         05 PAY-CASH-DRAWER         PIC X(20).
005800         05 PAY-CARD-TYPE           PIC X(15).
005900         05 PAY-OTHER-TYPE          PIC X(15).
006000         05 PAY-EMAIL               PIC X(50).
006100         05 PAY-PHONE               PIC X(20).
006200         05 PAY-CARD-DIGITS-GROUP.
006300             10 PAY-LAST-4-CARD-DIG PIC X(04).
006400             10 PAY-VMCD-FEES       PIC 9(2)V99.
006500             10 PAY-ROOM-INFO       PIC X(20).
006600             10 PAY-RECEIPT         PIC X(20).
006700             10 PAY-SOURCE          PIC X(20).
006800             10 PAY-LAST-4-GIFT-DIG PIC X(04).
006900             10 PAY-FIRST-5-GFT-DIG PIC X(05).
007000         05 PAY-CARD-DIGITS-ALPHA REDEFINES
007100            PAY-CARD-DIGITS-GROUP.
007200             10 PAY-CARD-DIGITS-TXT PIC X(79).
007300         05 PAY-PROCESSING-DATE     PIC X(10).
007310         05 PAY-CLOSURE-INDICATOR   PIC X(01).
007320            88 PAY-IS-CLOSURE-REC   VALUE "Y".
007330         05 PAY-CLOSURE-REASON      PIC X(15).
007400         05 FILLER                  PIC X(09).
