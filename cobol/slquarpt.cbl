000100*----------------------------------------------------------------*
000200*    SLQUARPT.CBL
000300*    SELECT CLAUSES - QUALITY REPORT PRINT FILE AND THE BACKFILL
000400*    PROCESSED-DATES LIST.
000500*----------------------------------------------------------------*
000600*    03/02/1990 LFB  INV-0031  ORIGINAL - PRINT FILE ONLY.
000700*    06/19/1997 RTG  INV-0180  ADDED PROCESSED-DATES SELECT FOR
000800*                              THE NEW BACKFILL JOB.
000900*----------------------------------------------------------------*
001000     SELECT QUA-REPORT-FILE
001100         ASSIGN TO QUALRPT
001200         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS IS W-FILE-STATUS.
001400
001500     SELECT QUA-PROCESSED-DATES-FILE
001600         ASSIGN TO PROCDTES
001700         ORGANIZATION IS LINE SEQUENTIAL
001800         FILE STATUS IS W-FILE-STATUS.
