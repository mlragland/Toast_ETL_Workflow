000100*----------------------------------------------------------------*
000200*    PLGENCHK.CBL
000300*    SHARED BUSINESS-RULE CHECKING PARAGRAPHS, ONE PER RULE
000400*    MECHANIC, CALLED FROM POS-VALID FOR EVERY FEED.  CALLER
000500*    LOADS THE PLGCHK-INTERFACE FIELDS OF WSGENCHK.CBL, PERFORMS
000600*    THE RULE PARAGRAPH IT WANTS, THEN TESTS PLGCHK-RESULT-SW.
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG
000900*    11/09/1989 LFB  INV-0021  ORIGINAL - REQUIRED-FIELD AND
001000*                              RANGE-RULE ONLY, LIFTED OUT OF THE
001100*                              VOUCHER ENTRY FIELD EDITS.
001200*    09/22/1991 LFB  INV-0098  ADDED PERCENTAGE-RULE AND
001300*                              STRING-LENGTH-RULE.
001400*    09/22/1997 RTG  INV-0188  ADDED CATEGORICAL-RULE (TABLE
001500*                              SEARCH, IN THE STYLE OF THE STATE
001600*                              CODE TABLE) AND BOOLEAN-RULE.
001700*    07/30/2002 MHS  INV-0266  ADDED EMAIL-RULE, PHONE-RULE,
001800*                              CARD-DIGIT-RULE AND THE DATETIME
001900*                              SEQUENCE RULE FOR THE GALLEY EXTRACT
002000*                              PROJECT.
002100*    04/18/2004 MHS  INV-0281  MOVED ALL WORKING-STORAGE OUT TO
002200*                              WSGENCHK.CBL - THIS MEMBER IS NOW
002300*                              PROCEDURE PARAGRAPHS ONLY.
002400*    03/11/2011 DKP  INV-0347  ADDED RECORD-VIOLATION - SEARCH OR
002500*                              ADD INTO THE VIOLATION TABLE FOR
002600*                              THE NIGHTLY QUALITY REPORT DETAIL
002700*                              LINES.
002800*    08/05/2013 DKP  INV-0359  ADDED DATE-FORMAT-RULE,
002900*                              DATETIME-FORMAT-RULE AND
003000*                              TIME-FORMAT-RULE FOR THE NIGHTLY
003100*                              POS SCHEMA CONTRACT CHECKS.
003200*----------------------------------------------------------------*
003300 PLGCHK-REQUIRED-FIELD.
003400*    ERROR WHEN THE VALUE IS MISSING OR BLANK.
003500
003600     IF PLGCHK-FIELD-VALUE = SPACES OR LOW-VALUES
003700        SET PLGCHK-RESULT-ERROR TO TRUE
003800     ELSE
003900        SET PLGCHK-RESULT-OK TO TRUE
004000     END-IF.
004100
004200 PLGCHK-REQUIRED-FIELD-EXIT.
004300     EXIT.
004400*----------------------------------------------------------------*
004500 PLGCHK-RANGE-RULE.
004600*    NUMERIC VALUE BELOW MIN OR ABOVE MAX IS AN ERROR; ABOVE
004700*    WARN-MAX (WHEN GIVEN) IS A WARNING; NON-NUMERIC IS IGNORED
004800*    (TREATED AS OK - THE SCHEMA CHECK CATCHES THAT SEPARATELY).
004900
005000     SET PLGCHK-RESULT-OK TO TRUE.
005100
005200     IF PLGCHK-FIELD-VALUE NOT NUMERIC
005300        GO TO PLGCHK-RANGE-RULE-EXIT
005400     END-IF.
005500
005600     IF PLGCHK-FIELD-NUMERIC < PLGCHK-MIN-VALUE OR
005700        PLGCHK-FIELD-NUMERIC > PLGCHK-MAX-VALUE
005800        SET PLGCHK-RESULT-ERROR TO TRUE
005900        GO TO PLGCHK-RANGE-RULE-EXIT
006000     END-IF.
006100
006200     IF PLGCHK-WARN-MAX-PRESENT AND
006300        PLGCHK-FIELD-NUMERIC > PLGCHK-WARN-MAX-VALUE
006400        SET PLGCHK-RESULT-WARNING TO TRUE
006500     END-IF.
006600
006700 PLGCHK-RANGE-RULE-EXIT.
006800     EXIT.
006900*----------------------------------------------------------------*
007000 PLGCHK-PERCENTAGE-RULE.
007100
007200     SET PLGCHK-RESULT-OK TO TRUE.
007300
007400     IF PLGCHK-FIELD-VALUE NOT NUMERIC
007500        GO TO PLGCHK-PERCENTAGE-RULE-EXIT
007600     END-IF.
007700
007800     IF PLGCHK-FIELD-NUMERIC < 0 OR PLGCHK-FIELD-NUMERIC > 100
007900        SET PLGCHK-RESULT-ERROR TO TRUE
008000     END-IF.
008100
008200 PLGCHK-PERCENTAGE-RULE-EXIT.
008300     EXIT.
008400*----------------------------------------------------------------*
008500 PLGCHK-STRING-LENGTH-RULE.
008600*    A VALUE LONGER THAN THE STATED LIMIT IS A WARNING ONLY.
008700
008800     SET PLGCHK-RESULT-OK TO TRUE.
008900
009000     INSPECT PLGCHK-FIELD-VALUE TALLYING PLGCHK-ACTUAL-LENGTH
009100        FOR CHARACTERS BEFORE INITIAL SPACE.
009200
009300     IF PLGCHK-ACTUAL-LENGTH > PLGCHK-MAX-LENGTH
009400        SET PLGCHK-RESULT-WARNING TO TRUE
009500     END-IF.
009600
009700 PLGCHK-STRING-LENGTH-RULE-EXIT.
009800     EXIT.
009900*----------------------------------------------------------------*
010000 PLGCHK-CATEGORICAL-RULE.
010100*    A NON-BLANK VALUE OUTSIDE THE CALLER'S DOMAIN LIST IS AN
010200*    ERROR.  BLANK IS OK (THE REQUIRED-FIELD RULE COVERS THAT).
010300
010400     SET PLGCHK-RESULT-OK TO TRUE.
010500
010600     IF PLGCHK-FIELD-VALUE = SPACES
010700        GO TO PLGCHK-CATEGORICAL-RULE-EXIT
010800     END-IF.
010900
011000     SET PLGCHK-CAT-IDX TO 1.
011100     SET PLGCHK-CATEGORY-FOUND-SW TO "N".
011200
011300     SEARCH PLGCHK-CATEGORY-OCC VARYING PLGCHK-CAT-IDX
011400        AT END
011500           SET PLGCHK-RESULT-ERROR TO TRUE
011600        WHEN PLGCHK-CATEGORY-OCC (PLGCHK-CAT-IDX) =
011700             PLGCHK-FIELD-VALUE (1:20)
011800           SET PLGCHK-CATEGORY-FOUND TO TRUE
011900     END-SEARCH.
012000
012100 PLGCHK-CATEGORICAL-RULE-EXIT.
012200     EXIT.
012300*----------------------------------------------------------------*
012400 PLGCHK-BOOLEAN-RULE.
012500*    ACCEPTED SET: TRUE/FALSE/1/0/YES/NO/T/F/Y/N, CASE
012600*    INSENSITIVE.  BLANK IS OK.
012700
012800     SET PLGCHK-RESULT-OK TO TRUE.
012900     MOVE PLGCHK-FIELD-VALUE TO PLGCHK-FIELD-VALUE-2.
013000     INSPECT PLGCHK-FIELD-VALUE-2
013100        CONVERTING "abcdefghijklmnopqrstuvwxyz"
013200                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013300
013400     IF PLGCHK-FIELD-VALUE-2 (1:80) = SPACES
013500        GO TO PLGCHK-BOOLEAN-RULE-EXIT
013600     END-IF.
013700
013800     EVALUATE PLGCHK-FIELD-VALUE-2 (1:5)
013900        WHEN "TRUE "
014000        WHEN "FALSE"
014100        WHEN "1    "
014200        WHEN "0    "
014300        WHEN "YES  "
014400        WHEN "NO   "
014500        WHEN "T    "
014600        WHEN "F    "
014700        WHEN "Y    "
014800        WHEN "N    "
014900           CONTINUE
015000        WHEN OTHER
015100           SET PLGCHK-RESULT-ERROR TO TRUE
015200     END-EVALUATE.
015300
015400 PLGCHK-BOOLEAN-RULE-EXIT.
015500     EXIT.
015600*----------------------------------------------------------------*
015700 PLGCHK-EMAIL-RULE.
015800*    name@domain.tld - LETTERS/DIGITS/._%+- LOCAL PART,
015900*    LETTERS/DIGITS/.- DOMAIN PART, TLD AT LEAST 2 LETTERS.
016000*    BLANK IS OK.
016100
016200     SET PLGCHK-RESULT-OK TO TRUE.
016300
016400     IF PLGCHK-FIELD-VALUE = SPACES
016500        GO TO PLGCHK-EMAIL-RULE-EXIT
016600     END-IF.
016700
016800     MOVE ZERO TO PLGCHK-AT-COUNT PLGCHK-AT-POSITION.
016900     INSPECT PLGCHK-FIELD-VALUE TALLYING PLGCHK-AT-COUNT
017000        FOR ALL "@".
017100
017200     IF PLGCHK-AT-COUNT NOT = 1
017300        SET PLGCHK-RESULT-ERROR TO TRUE
017400        GO TO PLGCHK-EMAIL-RULE-EXIT
017500     END-IF.
017600
017700     INSPECT PLGCHK-FIELD-VALUE TALLYING PLGCHK-AT-POSITION
017800        FOR CHARACTERS BEFORE "@".
017900     ADD 1 TO PLGCHK-AT-POSITION.
018000
018100     IF PLGCHK-AT-POSITION < 2
018200        SET PLGCHK-RESULT-ERROR TO TRUE
018300        GO TO PLGCHK-EMAIL-RULE-EXIT
018400     END-IF.
018500
018600     MOVE PLGCHK-FIELD-VALUE (PLGCHK-AT-POSITION + 1:) TO
018700          PLGCHK-FIELD-VALUE-2.
018800
018900     IF PLGCHK-FIELD-VALUE-2 = SPACES
019000        SET PLGCHK-RESULT-ERROR TO TRUE
019100        GO TO PLGCHK-EMAIL-RULE-EXIT
019200     END-IF.
019300
019400     SET PLGCHK-DOT-AFTER-AT-SW TO "N".
019500     IF PLGCHK-FIELD-VALUE-2 (1:1) = "."
019600        SET PLGCHK-RESULT-ERROR TO TRUE
019700        GO TO PLGCHK-EMAIL-RULE-EXIT
019800     END-IF.
019900
020000     INSPECT PLGCHK-FIELD-VALUE-2 TALLYING PLGCHK-AT-COUNT
020100        FOR ALL ".".
020200     IF PLGCHK-AT-COUNT < 1
020300        SET PLGCHK-RESULT-ERROR TO TRUE
020400     END-IF.
020500
020600 PLGCHK-EMAIL-RULE-EXIT.
020700     EXIT.
020800*----------------------------------------------------------------*
020900 PLGCHK-PHONE-RULE.
021000*    DIGITS, SPACES AND -()+. ONLY.  BLANK IS OK.
021100
021200     SET PLGCHK-RESULT-OK TO TRUE.
021300
021400     IF PLGCHK-FIELD-VALUE = SPACES
021500        GO TO PLGCHK-PHONE-RULE-EXIT
021600     END-IF.
021700
021800     INSPECT PLGCHK-FIELD-VALUE TALLYING PLGCHK-SCAN-LEN
021900        FOR CHARACTERS BEFORE INITIAL SPACE.
022000
022100     PERFORM PLGCHK-PHONE-SCAN-ONE-CHAR THRU
022200             PLGCHK-PHONE-SCAN-ONE-CHAR-EXIT
022300             VARYING PLGCHK-SCAN-PTR FROM 1 BY 1
022400             UNTIL PLGCHK-SCAN-PTR > PLGCHK-SCAN-LEN.
022500
022600 PLGCHK-PHONE-RULE-EXIT.
022700     EXIT.
022800*----------------------------------------------------------------*
022900 PLGCHK-PHONE-SCAN-ONE-CHAR.
023000
023100     MOVE PLGCHK-FIELD-VALUE (PLGCHK-SCAN-PTR:1) TO
023200          PLGCHK-ONE-CHAR.
023300     IF PLGCHK-ONE-CHAR NOT NUMERIC AND
023400        PLGCHK-ONE-CHAR NOT = "-" AND
023500        PLGCHK-ONE-CHAR NOT = "(" AND
023600        PLGCHK-ONE-CHAR NOT = ")" AND
023700        PLGCHK-ONE-CHAR NOT = "+" AND
023800        PLGCHK-ONE-CHAR NOT = "." AND
023900        PLGCHK-ONE-CHAR NOT = SPACE
024000        SET PLGCHK-RESULT-ERROR TO TRUE
024100     END-IF.
024200
024300 PLGCHK-PHONE-SCAN-ONE-CHAR-EXIT.
024400     EXIT.
024500*----------------------------------------------------------------*
024600 PLGCHK-CARD-DIGIT-RULE.
024700*    NON-BLANK VALUE MUST BE ALL DIGITS OF EXACTLY
024800*    PLGCHK-CARD-LENGTH CHARACTERS.  BLANK IS OK.
024900
025000     SET PLGCHK-RESULT-OK TO TRUE.
025100
025200     IF PLGCHK-FIELD-VALUE = SPACES
025300        GO TO PLGCHK-CARD-DIGIT-RULE-EXIT
025400     END-IF.
025500
025600     IF PLGCHK-FIELD-VALUE (PLGCHK-CARD-LENGTH + 1:1) NOT = SPACE
025700        SET PLGCHK-RESULT-ERROR TO TRUE
025800        GO TO PLGCHK-CARD-DIGIT-RULE-EXIT
025900     END-IF.
026000
026100     IF PLGCHK-FIELD-VALUE (1:PLGCHK-CARD-LENGTH) NOT NUMERIC
026200        SET PLGCHK-RESULT-ERROR TO TRUE
026300     END-IF.
026400
026500 PLGCHK-CARD-DIGIT-RULE-EXIT.
026600     EXIT.
026700*----------------------------------------------------------------*
026800 PLGCHK-DATETIME-SEQUENCE-RULE.
026900*    WHERE BOTH TIMESTAMPS ARE PRESENT, THE EARLIER FIELD MUST
027000*    SORT BEFORE THE LATER FIELD - NORMALIZED TIMESTAMPS
027100*    (YYYY-MM-DD HH:MM:SS) COMPARE CORRECTLY AS TEXT.
027200
027300     SET PLGCHK-RESULT-OK TO TRUE.
027400
027500     IF PLGCHK-FIELD-VALUE = SPACES OR
027600        PLGCHK-FIELD-VALUE-2 = SPACES
027700        GO TO PLGCHK-DATETIME-SEQUENCE-RULE-EXIT
027800     END-IF.
027900
028000     IF PLGCHK-FIELD-VALUE >= PLGCHK-FIELD-VALUE-2
028100        SET PLGCHK-RESULT-ERROR TO TRUE
028200     END-IF.
028300
028400 PLGCHK-DATETIME-SEQUENCE-RULE-EXIT.
028500     EXIT.
028600*----------------------------------------------------------------*
028700 PLGCHK-RECORD-VIOLATION.
028800*    SEARCH-OR-ADD INTO VLT-VIOLATION-TABLE BY FEED CODE AND RULE
028900*    TEXT; BUMPS THE COUNT ON A MATCH, ADDS A NEW ENTRY OTHERWISE.
029000*    A FULL TABLE SILENTLY STOPS COUNTING NEW RULE TEXTS - THE
029100*    100 SLOTS COVER EVERY RULE WE CHECK TODAY WITH ROOM TO GROW.
029200
029300     SET PLGCHK-VIOL-FOUND-SW TO "N".
029400     SET VLT-IDX TO 1.
029500
029600     PERFORM PLGCHK-VIOL-SCAN-ONE-ENTRY THRU
029700             PLGCHK-VIOL-SCAN-ONE-ENTRY-EXIT
029800             VARYING VLT-IDX FROM 1 BY 1
029900             UNTIL VLT-IDX > VLT-ENTRY-COUNT.
030000
030100     IF NOT PLGCHK-VIOL-FOUND AND
030200        VLT-ENTRY-COUNT < 100
030300        ADD 1 TO VLT-ENTRY-COUNT
030400        SET VLT-IDX TO VLT-ENTRY-COUNT
030500        MOVE PLGCHK-VIOL-FEED-CODE TO VLT-FEED-CODE (VLT-IDX)
030600        MOVE PLGCHK-VIOL-RULE-TEXT TO VLT-RULE-TEXT (VLT-IDX)
030700        MOVE PLGCHK-VIOL-SEVERITY TO VLT-RULE-SEVERITY (VLT-IDX)
030800        MOVE 1 TO VLT-RULE-COUNT (VLT-IDX)
030900     END-IF.
031000
031100 PLGCHK-RECORD-VIOLATION-EXIT.
031200     EXIT.
031300*----------------------------------------------------------------*
031400 PLGCHK-VIOL-SCAN-ONE-ENTRY.
031500
031600     IF VLT-FEED-CODE (VLT-IDX) = PLGCHK-VIOL-FEED-CODE AND
031700        VLT-RULE-TEXT (VLT-IDX) = PLGCHK-VIOL-RULE-TEXT
031800        ADD 1 TO VLT-RULE-COUNT (VLT-IDX)
031900        SET PLGCHK-VIOL-FOUND-SW TO "Y"
032000     END-IF.
032100
032200 PLGCHK-VIOL-SCAN-ONE-ENTRY-EXIT.
032300     EXIT.
032400
032500*----------------------------------------------------------------*
032600 PLGCHK-DATE-FORMAT-RULE.
032700*    CHECKS PLGCHK-FIELD-VALUE FOR THE CCYY-MM-DD PATTERN USED ON
032800*    EVERY DATE-ONLY FIELD IN THE CLEANED FEEDS.  A BLANK FIELD
032900*    PASSES - NULLABILITY IS CHECKED SEPARATELY BY THE
033000*    REQUIRED-FIELD RULE.
033100
033200     SET PLGCHK-RESULT-OK TO TRUE.
033300
033400     IF PLGCHK-FIELD-VALUE NOT = SPACES
033500        IF NOT (PLGCHK-FIELD-VALUE (1:4) IS NUMERIC AND
033600                PLGCHK-FIELD-VALUE (5:1) = "-" AND
033700                PLGCHK-FIELD-VALUE (6:2) IS NUMERIC AND
033800                PLGCHK-FIELD-VALUE (8:1) = "-" AND
033900                PLGCHK-FIELD-VALUE (9:2) IS NUMERIC)
034000           SET PLGCHK-RESULT-ERROR TO TRUE
034100        END-IF
034200     END-IF.
034300
034400 PLGCHK-DATE-FORMAT-RULE-EXIT.
034500     EXIT.
034600*----------------------------------------------------------------*
034700 PLGCHK-DATETIME-FORMAT-RULE.
034800*    CHECKS PLGCHK-FIELD-VALUE FOR THE CCYY-MM-DD HH:MM:SS PATTERN
034900*    USED ON EVERY TIMESTAMP FIELD IN THE CLEANED FEEDS.
035000
035100     SET PLGCHK-RESULT-OK TO TRUE.
035200
035300     IF PLGCHK-FIELD-VALUE NOT = SPACES
035400        IF NOT (PLGCHK-FIELD-VALUE (1:4)  IS NUMERIC AND
035500                PLGCHK-FIELD-VALUE (5:1)  = "-" AND
035600                PLGCHK-FIELD-VALUE (6:2)  IS NUMERIC AND
035700                PLGCHK-FIELD-VALUE (8:1)  = "-" AND
035800                PLGCHK-FIELD-VALUE (9:2)  IS NUMERIC AND
035900                PLGCHK-FIELD-VALUE (11:1) = " " AND
036000                PLGCHK-FIELD-VALUE (12:2) IS NUMERIC AND
036100                PLGCHK-FIELD-VALUE (14:1) = ":" AND
036200                PLGCHK-FIELD-VALUE (15:2) IS NUMERIC AND
036300                PLGCHK-FIELD-VALUE (17:1) = ":" AND
036400                PLGCHK-FIELD-VALUE (18:2) IS NUMERIC)
036500           SET PLGCHK-RESULT-ERROR TO TRUE
036600        END-IF
036700     END-IF.
036800
036900 PLGCHK-DATETIME-FORMAT-RULE-EXIT.
037000     EXIT.
037100*----------------------------------------------------------------*
037200 PLGCHK-TIME-FORMAT-RULE.
037300*    CHECKS PLGCHK-FIELD-VALUE FOR THE HH:MM:SS PATTERN USED ON
037400*    THE HANDFUL OF TIME-ONLY FIELDS IN THE CLEANED FEEDS.
037500
037600     SET PLGCHK-RESULT-OK TO TRUE.
037700
037800     IF PLGCHK-FIELD-VALUE NOT = SPACES
037900        IF NOT (PLGCHK-FIELD-VALUE (1:2) IS NUMERIC AND
038000                PLGCHK-FIELD-VALUE (3:1) = ":" AND
038100                PLGCHK-FIELD-VALUE (4:2) IS NUMERIC AND
038200                PLGCHK-FIELD-VALUE (6:1) = ":" AND
038300                PLGCHK-FIELD-VALUE (7:2) IS NUMERIC)
038400           SET PLGCHK-RESULT-ERROR TO TRUE
038500        END-IF
038600     END-IF.
038700
038800 PLGCHK-TIME-FORMAT-RULE-EXIT.
038900     EXIT.
