000100*----------------------------------------------------------------*
000200*    POS-NIGHTLY-BATCH.CBL
000300*    TOP-LEVEL JOB STEP FOR THE NIGHTLY GALLEY POS EXTRACT.  READS
000400*    A ONE-RECORD PARAMETER CARD TO DECIDE WHETHER TONIGHT IS A
000500*    SINGLE-DATE RUN (THE NORMAL CASE) OR A BACKFILL OVER A DATE
000600*    RANGE, THEN DRIVES THE CALENDAR/XFORM/VALID/QCHECK/REPORT
000700*    CHAIN (OR POS-BACKFILL, WHICH DRIVES THAT SAME CHAIN ONE
000800*    DATE AT A TIME) TO COMPLETION.  THIS REPLACES THE OLD
000900*    INTERACTIVE MAIN-MENU PROGRAM - THE JOB IS UNATTENDED NOW.
001000*----------------------------------------------------------------*
001100*    MAINTENANCE LOG
001200*    DATE       BY   TICKET    DESCRIPTION
001300*    03/02/1990 LFB  INV-0031  ORIGINAL - MAIN MENU DRIVER FOR THE
001400*                              ACCOUNTS PAYABLE SUITE.
001500*    07/30/2002 MHS  INV-0266  REBUILT FOR THE GALLEY POS NIGHTLY
001600*                              EXTRACT PROJECT - MENU REPLACED BY
001700*                              A PARAMETER CARD AND AN UNATTENDED
001800*                              CALENDAR/XFORM/VALID/QCHECK/REPORT
001900*                              CHAIN.
002000*    03/11/2011 DKP  INV-0347  ADDED THE BACKFILL BRANCH - CALLS
002100*                              POS-BACKFILL INSTEAD OF THE CHAIN
002200*                              DIRECTLY WHEN THE PARAMETER CARD
002300*                              CARRIES A DATE RANGE.
002400*    03/18/2011 DKP  INV-0349  POS-REPORT NOW RUNS AT THE END OF
002500*                              BOTH BRANCHES INSTEAD OF BEING A
002600*                              SEPARATE JOB STEP.
002700*----------------------------------------------------------------*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. POS-NIGHTLY-BATCH.
003000 AUTHOR. M H SANDERSON.
003100 INSTALLATION. MERIDIAN HOSPITALITY GROUP - DATA PROCESSING.
003200 DATE-WRITTEN. 07/30/2002.
003300 DATE-COMPILED.
003400 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS PBT-DEBUG-SWITCH.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT PBT-PARM-FILE ASSIGN TO RUNPARM
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS IS W-FILE-STATUS.
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100*    ONE-RECORD JCL-STYLE PARAMETER CARD.  MODE "N" IS THE
005200*    ORDINARY NIGHTLY SINGLE-DATE RUN (PROCESSING DATE DEFAULTS
005300*    TO TODAY UNLESS THE OVERRIDE DATE IS PUNCHED); MODE "B" IS A
005400*    BACKFILL OVER PBT-PARM-START-DATE THRU PBT-PARM-END-DATE.
005500     FD PBT-PARM-FILE
005600        LABEL RECORDS ARE OMITTED
005700        RECORD CONTAINS 80 CHARACTERS.
005800
005900     01 PBT-PARM-RECORD.
006000         05 PBT-PARM-MODE           PIC X(01).
006100            88 PBT-MODE-NIGHTLY     VALUE "N".
006200            88 PBT-MODE-BACKFILL    VALUE "B".
006300         05 PBT-PARM-OVERRIDE-DATE  PIC 9(8).
006400         05 PBT-PARM-START-DATE     PIC 9(8).
006500         05 PBT-PARM-END-DATE       PIC 9(8).
006600         05 FILLER                  PIC X(55).
006700*----------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900
007000*    WE ARE THE TOP OF THE JOB STEP, SO WE OWN THE WORKING-STORAGE
007100*    COPIES OF EVERY SHARED CONTROL BLOCK AND PASS THEM DOWN THE
007200*    CHAIN BY CALL ... USING, THE SAME AS POS-BACKFILL DOES FOR
007300*    THE DATES IT DRIVES ITSELF.
007400     COPY "WSCTLREC.CBL".
007500     COPY "WSFDCNT.CBL".
007600     COPY "WSVLTBL.CBL".
007700     COPY "WSQUALTB.CBL".
007800     COPY "WSBKCTL.CBL".
007900
008000 01 W-FILE-STATUS                PIC X(02).
008100    88 W-FILE-STATUS-OK          VALUE "00".
008200
008300 01 W-PBT-PARM-SW                PIC X.
008400    88 W-PBT-PARM-READ-OK        VALUE "Y".
008500
008600*    TODAY'S DATE, PULLED FROM THE SYSTEM CLOCK WHEN THE PARM
008700*    CARD DOESN'T PUNCH AN OVERRIDE DATE.  REDEFINED INTO CCYY/
008800*    MM/DD THE SAME WAY WSCTLREC.CBL SPLITS THE PROCESSING DATE,
008900*    SINCE ACCEPT FROM DATE YYYYMMDD HANDS BACK ONE PACKED FIELD.
009000 01 W-PBT-SYSTEM-DATE            PIC 9(8).
009100 01 W-PBT-SYSTEM-DATE-R REDEFINES W-PBT-SYSTEM-DATE.
009200    05 W-PBT-SYS-CCYY            PIC 9(4).
009300    05 W-PBT-SYS-MM              PIC 9(2).
009400    05 W-PBT-SYS-DD              PIC 9(2).
009500
009600*    RUN TIME OF DAY, STAMPED ON THE QUALITY REPORT'S RUN HEADER.
009700 01 W-PBT-SYSTEM-TIME            PIC 9(8).
009800 01 W-PBT-SYSTEM-TIME-R REDEFINES W-PBT-SYSTEM-TIME.
009900    05 W-PBT-SYS-HH              PIC 9(2).
010000    05 W-PBT-SYS-MN              PIC 9(2).
010100    05 W-PBT-SYS-SS              PIC 9(2).
010200    05 W-PBT-SYS-HS              PIC 9(2).
010300
010400*----------------------------------------------------------------*
010500 PROCEDURE DIVISION.
010600
010700 0000-MAIN-CONTROL.
010800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
010900     PERFORM 1100-READ-PARM-CARD THRU 1100-EXIT.
011000     IF PBT-MODE-BACKFILL
011100        PERFORM 2000-RUN-BACKFILL THRU 2000-EXIT
011200     ELSE
011300        PERFORM 3000-RUN-SINGLE-DATE THRU 3000-EXIT
011400     END-IF.
011500     CALL "POS-REPORT" USING CTL-RUN-CONTROL
011600                             CTL-CLOSURE-THRESHOLDS
011700                             CTL-DAY-ACTIVITY
011800                             FDC-FEED-COUNTERS
011900                             FDC-RUN-TOTALS
012000                             VLT-VIOLATION-TABLE
012100                             QTB-REL-RESULTS-TABLE
012200                             BK-BACKFILL-SUMMARY.
012300     STOP RUN.
012400
012500 0000-EXIT.
012600     EXIT.
012700*----------------------------------------------------------------*
012800 1000-INITIALIZE.
012900
013000     MOVE ZERO TO BK-DATES-CONSIDERED.
013100     MOVE ZERO TO BK-DATES-SKIPPED.
013200     MOVE ZERO TO BK-DATES-OK.
013300     MOVE ZERO TO BK-DATES-CLOSURE.
013400     MOVE ZERO TO BK-DATES-FAILED.
013500     MOVE "N" TO W-PBT-PARM-SW.
013600     ACCEPT W-PBT-SYSTEM-DATE FROM DATE YYYYMMDD.
013700     ACCEPT W-PBT-SYSTEM-TIME FROM TIME.
013800     STRING W-PBT-SYS-HH DELIMITED BY SIZE
013900            W-PBT-SYS-MN DELIMITED BY SIZE
014000            W-PBT-SYS-SS DELIMITED BY SIZE
014100            "00"          DELIMITED BY SIZE
014200         INTO CTL-RUN-TIMESTAMP.
014300
014400 1000-EXIT.
014500     EXIT.
014600*----------------------------------------------------------------*
014700*    READS THE ONE-RECORD PARAMETER CARD.  IF THE CARD IS MISSING
014800*    OR UNREADABLE THE JOB DEFAULTS TO AN ORDINARY NIGHTLY RUN FOR
014900*    TODAY RATHER THAN ABENDING - THE CARD IS A CONVENIENCE FOR
015000*    THE OPERATOR TO REQUEST A BACKFILL OR AN OVERRIDE DATE, NOT A
015100*    REQUIRED INPUT.
015200 1100-READ-PARM-CARD.
015300
015400     MOVE "N" TO PBT-PARM-MODE.
015500     MOVE ZERO TO PBT-PARM-OVERRIDE-DATE.
015600     MOVE ZERO TO PBT-PARM-START-DATE.
015700     MOVE ZERO TO PBT-PARM-END-DATE.
015800     OPEN INPUT PBT-PARM-FILE.
015900     IF W-FILE-STATUS-OK
016000        READ PBT-PARM-FILE
016100            AT END
016200               MOVE "N" TO PBT-PARM-MODE
016300            NOT AT END
016400               SET W-PBT-PARM-READ-OK TO TRUE
016500        END-READ
016600        CLOSE PBT-PARM-FILE
016700     END-IF.
016800
016900 1100-EXIT.
017000     EXIT.
017100*----------------------------------------------------------------*
017200*    BACKFILL BRANCH - HAND THE PARAMETER CARD'S DATE RANGE
017300*    STRAIGHT TO POS-BACKFILL, WHICH OWNS THE PER-DATE CALENDAR/
017400*    XFORM/VALID/QCHECK CHAIN AND THE RUN SUMMARY COUNTERS.
017500 2000-RUN-BACKFILL.
017600
017700     MOVE PBT-PARM-START-DATE TO BK-START-DATE.
017800     MOVE PBT-PARM-END-DATE TO BK-END-DATE.
017900     CALL "POS-BACKFILL" USING BK-DATE-RANGE
018000                               BK-BACKFILL-SUMMARY.
018100
018200 2000-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------*
018500*    ORDINARY NIGHTLY BRANCH - ONE PROCESSING DATE, RUN THROUGH
018600*    THE SAME CHAIN POS-BACKFILL USES FOR EACH DATE IN ITS RANGE.
018700 3000-RUN-SINGLE-DATE.
018800
018900     IF PBT-PARM-OVERRIDE-DATE NOT = ZERO
019000        MOVE PBT-PARM-OVERRIDE-DATE TO
019100            CTL-PROCESSING-DATE-CCYYMMDD
019200     ELSE
019300        MOVE W-PBT-SYSTEM-DATE TO CTL-PROCESSING-DATE-CCYYMMDD
019400     END-IF.
019500     PERFORM 3100-FORMAT-PROCESSING-DATE THRU
019600             3100-EXIT.
019700     CALL "POS-CALENDAR" USING CTL-RUN-CONTROL
019800                               CTL-CLOSURE-THRESHOLDS
019900                               CTL-DAY-ACTIVITY
020000                               FDC-FEED-COUNTERS
020100                               FDC-RUN-TOTALS.
020200     IF NOT CTL-IS-CLOSURE-DAY
020300        CALL "POS-XFORM" USING CTL-RUN-CONTROL
020400                               CTL-CLOSURE-THRESHOLDS
020500                               CTL-DAY-ACTIVITY
020600                               FDC-FEED-COUNTERS
020700                               FDC-RUN-TOTALS
020800        CALL "POS-VALID" USING CTL-RUN-CONTROL
020900                               CTL-CLOSURE-THRESHOLDS
021000                               CTL-DAY-ACTIVITY
021100                               FDC-FEED-COUNTERS
021200                               FDC-RUN-TOTALS
021300                               VLT-VIOLATION-TABLE
021400        CALL "POS-QCHECK" USING CTL-RUN-CONTROL
021500                               CTL-CLOSURE-THRESHOLDS
021600                               CTL-DAY-ACTIVITY
021700                               FDC-FEED-COUNTERS
021800                               FDC-RUN-TOTALS
021900                               QTB-ORDER-ID-TABLE
022000                               QTB-CHECK-ID-TABLE
022100                               QTB-CHECK-NUMBER-TABLE
022200                               QTB-ITEM-ID-TABLE
022300                               QTB-CHILD-SEEN-TABLE
022400                               QTB-RELATIONSHIP-RESULT
022500                               QTB-REL-RESULTS-TABLE
022600     END-IF.
022700
022800 3000-EXIT.
022900     EXIT.
023000*----------------------------------------------------------------*
023100 3100-FORMAT-PROCESSING-DATE.
023200
023300     MOVE SPACES TO CTL-PROCESSING-DATE-EDIT.
023400     STRING CTL-PROC-CCYY  DELIMITED BY SIZE
023500            "-"            DELIMITED BY SIZE
023600            CTL-PROC-MM    DELIMITED BY SIZE
023700            "-"            DELIMITED BY SIZE
023800            CTL-PROC-DD    DELIMITED BY SIZE
023900         INTO CTL-PROCESSING-DATE-EDIT.
024000
024100 3100-EXIT.
024200     EXIT.
024300
