000100*----------------------------------------------------------------*
000200*    FDQUARPT.CBL
000300*    FILE/RECORD LAYOUT - QUALITY REPORT PRINT FILE (132 COL)
000400*    AND THE BACKFILL PROCESSED-DATES LIST.
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG
000700*    03/02/1990 LFB  INV-0031  ORIGINAL - PRINT FILE ONLY.
000800*    06/19/1997 RTG  INV-0180  ADDED PROCESSED-DATES RECORD FOR
000900*                              THE NEW BACKFILL JOB.
001000*----------------------------------------------------------------*
001100     FD QUA-REPORT-FILE
001200        LABEL RECORDS ARE OMITTED
001300        RECORD CONTAINS 132 CHARACTERS.
001400
001500     01 QUA-REPORT-LINE.
001600         05 QUA-REPORT-TEXT         PIC X(130).
001700         05 FILLER                  PIC X(002).
001800
001900     FD QUA-PROCESSED-DATES-FILE
002000        LABEL RECORDS ARE OMITTED
002100        RECORD CONTAINS 10 CHARACTERS.
002200
002300     01 QUA-PROCESSED-DATE-RECORD.
002400         05 QUA-PROCESSED-DATE      PIC 9(8).
002500         05 FILLER                  PIC X(002).
