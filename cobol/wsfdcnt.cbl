000100*----------------------------------------------------------------*
000200*    WSFDCNT.CBL
000300*    PER-FEED RECORD/ERROR/WARNING COUNTERS AND RUN TOTALS,
000400*    SHARED ACROSS POS-XFORM, POS-VALID, POS-QCHECK AND
000500*    POS-REPORT VIA CALL ... USING.  ONE GROUP PER FEED, SAME
000600*    SIX FIELDS IN EACH, IN THE U1-U7 FEED ORDER.
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG
000900*    07/30/2002 MHS  INV-0266  ORIGINAL - WRITTEN FOR THE GALLEY
001000*                              POS NIGHTLY EXTRACT PROJECT SO THE
001100*                              XFORM/VALID/QCHECK/REPORT MODULES
001200*                              COULD SHARE ONE COUNTER BLOCK.
001300*    03/11/2003 MHS  INV-0273  ADDED FDC-RUN-TOTALS FOR THE
001400*                              OVERALL PASS/WARNING/CRITICAL ROLL
001500*                              UP ON THE TRAILER LINE.
001600*    03/18/2011 DKP  INV-0349  ADDED FDC-FEED-COUNTERS-TAB SO
001700*                              POS-REPORT CAN WALK ALL SEVEN
001800*                              FEEDS' COUNTERS IN A PERFORM
001900*                              VARYING LOOP FOR THE TRAILER
002000*                              TOTALS INSTEAD OF SEVEN ADD
002100*                              STATEMENTS.
002200*----------------------------------------------------------------*
002300 01 FDC-FEED-COUNTERS.
002400    05 FDC-ALI-COUNTERS.
002500       10 FDC-ALI-READ-CT           PIC 9(7) COMP.
002600       10 FDC-ALI-WRITE-CT          PIC 9(7) COMP.
002700       10 FDC-ALI-ERROR-CT          PIC 9(7) COMP.
002800       10 FDC-ALI-WARNING-CT        PIC 9(7) COMP.
002900       10 FDC-ALI-SEVERITY          PIC X(8).
003000          88 FDC-ALI-SEV-PASS       VALUE "PASS".
003100          88 FDC-ALI-SEV-WARNING    VALUE "WARNING".
003200          88 FDC-ALI-SEV-CRITICAL   VALUE "CRITICAL".
003300       10 FDC-ALI-STATUS            PIC X(8).
003400          88 FDC-ALI-OK             VALUE "OK".
003500          88 FDC-ALI-FAILED         VALUE "FAILED".
003600    05 FDC-CHK-COUNTERS.
003700       10 FDC-CHK-READ-CT           PIC 9(7) COMP.
003800       10 FDC-CHK-WRITE-CT          PIC 9(7) COMP.
003900       10 FDC-CHK-ERROR-CT          PIC 9(7) COMP.
004000       10 FDC-CHK-WARNING-CT        PIC 9(7) COMP.
004100       10 FDC-CHK-SEVERITY          PIC X(8).
004200          88 FDC-CHK-SEV-PASS       VALUE "PASS".
004300          88 FDC-CHK-SEV-WARNING    VALUE "WARNING".
004400          88 FDC-CHK-SEV-CRITICAL   VALUE "CRITICAL".
004500       10 FDC-CHK-STATUS            PIC X(8).
004600          88 FDC-CHK-OK             VALUE "OK".
004700          88 FDC-CHK-FAILED         VALUE "FAILED".
004800    05 FDC-CSH-COUNTERS.
004900       10 FDC-CSH-READ-CT           PIC 9(7) COMP.
005000       10 FDC-CSH-WRITE-CT          PIC 9(7) COMP.
005100       10 FDC-CSH-ERROR-CT          PIC 9(7) COMP.
005200       10 FDC-CSH-WARNING-CT        PIC 9(7) COMP.
005300       10 FDC-CSH-SEVERITY          PIC X(8).
005400          88 FDC-CSH-SEV-PASS       VALUE "PASS".
005500          88 FDC-CSH-SEV-WARNING    VALUE "WARNING".
005600          88 FDC-CSH-SEV-CRITICAL   VALUE "CRITICAL".
005700       10 FDC-CSH-STATUS            PIC X(8).
005800          88 FDC-CSH-OK             VALUE "OK".
005900          88 FDC-CSH-FAILED         VALUE "FAILED".
006000    05 FDC-ISD-COUNTERS.
006100       10 FDC-ISD-READ-CT           PIC 9(7) COMP.
006200       10 FDC-ISD-WRITE-CT          PIC 9(7) COMP.
006300       10 FDC-ISD-ERROR-CT          PIC 9(7) COMP.
006400       10 FDC-ISD-WARNING-CT        PIC 9(7) COMP.
006500       10 FDC-ISD-SEVERITY          PIC X(8).
006600          88 FDC-ISD-SEV-PASS       VALUE "PASS".
006700          88 FDC-ISD-SEV-WARNING    VALUE "WARNING".
006800          88 FDC-ISD-SEV-CRITICAL   VALUE "CRITICAL".
006900       10 FDC-ISD-STATUS            PIC X(8).
007000          88 FDC-ISD-OK             VALUE "OK".
007100          88 FDC-ISD-FAILED         VALUE "FAILED".
007200    05 FDC-KTM-COUNTERS.
007300       10 FDC-KTM-READ-CT           PIC 9(7) COMP.
007400       10 FDC-KTM-WRITE-CT          PIC 9(7) COMP.
007500       10 FDC-KTM-ERROR-CT          PIC 9(7) COMP.
007600       10 FDC-KTM-WARNING-CT        PIC 9(7) COMP.
007700       10 FDC-KTM-SEVERITY          PIC X(8).
007800          88 FDC-KTM-SEV-PASS       VALUE "PASS".
007900          88 FDC-KTM-SEV-WARNING    VALUE "WARNING".
008000          88 FDC-KTM-SEV-CRITICAL   VALUE "CRITICAL".
008100       10 FDC-KTM-STATUS            PIC X(8).
008200          88 FDC-KTM-OK             VALUE "OK".
008300          88 FDC-KTM-FAILED         VALUE "FAILED".
008400    05 FDC-ORD-COUNTERS.
008500       10 FDC-ORD-READ-CT           PIC 9(7) COMP.
008600       10 FDC-ORD-WRITE-CT          PIC 9(7) COMP.
008700       10 FDC-ORD-ERROR-CT          PIC 9(7) COMP.
008800       10 FDC-ORD-WARNING-CT        PIC 9(7) COMP.
008900       10 FDC-ORD-SEVERITY          PIC X(8).
009000          88 FDC-ORD-SEV-PASS       VALUE "PASS".
009100          88 FDC-ORD-SEV-WARNING    VALUE "WARNING".
009200          88 FDC-ORD-SEV-CRITICAL   VALUE "CRITICAL".
009300       10 FDC-ORD-STATUS            PIC X(8).
009400          88 FDC-ORD-OK             VALUE "OK".
009500          88 FDC-ORD-FAILED         VALUE "FAILED".
009600    05 FDC-PAY-COUNTERS.
009700       10 FDC-PAY-READ-CT           PIC 9(7) COMP.
009800       10 FDC-PAY-WRITE-CT          PIC 9(7) COMP.
009900       10 FDC-PAY-ERROR-CT          PIC 9(7) COMP.
010000       10 FDC-PAY-WARNING-CT        PIC 9(7) COMP.
010100       10 FDC-PAY-SEVERITY          PIC X(8).
010200          88 FDC-PAY-SEV-PASS       VALUE "PASS".
010300          88 FDC-PAY-SEV-WARNING    VALUE "WARNING".
010400          88 FDC-PAY-SEV-CRITICAL   VALUE "CRITICAL".
010500       10 FDC-PAY-STATUS            PIC X(8).
010600          88 FDC-PAY-OK             VALUE "OK".
010700          88 FDC-PAY-FAILED         VALUE "FAILED".
010800    05 FILLER                       PIC X(08).
010900
011000*    SAME SEVEN GROUPS ABOVE, VIEWED AS A TABLE SO POS-REPORT CAN
011100*    PERFORM VARYING ACROSS THEM AT THE TRAILER LINE.
011200 01 FDC-FEED-COUNTERS-TAB REDEFINES FDC-FEED-COUNTERS.
011300    05 FDC-FEED-OCC OCCURS 7 TIMES
011400                  INDEXED BY FDC-FEED-IDX.
011500       10 FDC-OCC-READ-CT          PIC 9(7) COMP.
011600       10 FDC-OCC-WRITE-CT         PIC 9(7) COMP.
011700       10 FDC-OCC-ERROR-CT         PIC 9(7) COMP.
011800       10 FDC-OCC-WARNING-CT       PIC 9(7) COMP.
011900       10 FDC-OCC-SEVERITY         PIC X(8).
012000       10 FDC-OCC-STATUS           PIC X(8).
012100
012200*    RUN-LEVEL ROLL-UP, SET BY POS-QCHECK AFTER THE SEVERITY AND
012300*    REFERENTIAL PASSES HAVE BOTH RUN.
012400 01 FDC-RUN-TOTALS.
012500    05 FDC-FEEDS-SUCCESSFUL         PIC 9(2) COMP.
012600    05 FDC-FEEDS-TOTAL              PIC 9(2) COMP VALUE 7.
012700    05 FDC-OVERALL-STATUS           PIC X(8).
012800       88 FDC-OVERALL-PASS          VALUE "PASS".
012900       88 FDC-OVERALL-WARNING       VALUE "WARNING".
013000       88 FDC-OVERALL-CRITICAL      VALUE "CRITICAL".
013100    05 FILLER                       PIC X(05).
