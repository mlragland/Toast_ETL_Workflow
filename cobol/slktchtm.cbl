000100*----------------------------------------------------------------*
000200*    SLKTCHTM.CBL
000300*    SELECT CLAUSES - KITCHEN TIMINGS FEED.
000400*----------------------------------------------------------------*
000500*    11/09/1989 LFB  INV-0021  ORIGINAL.
000600*    02/14/1996 RTG  INV-0163  ADDED CLEANED-OUTPUT SELECT.
000700*----------------------------------------------------------------*
000800     SELECT KTM-INPUT-FILE
000900         ASSIGN TO KTCHTM-IN
001000         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS W-FILE-STATUS.
001200
001300     SELECT KTM-CLEAN-FILE
001400         ASSIGN TO KTCHTM-OUT
001500         ORGANIZATION IS LINE SEQUENTIAL
001600         FILE STATUS IS W-FILE-STATUS.
001700*----------------------------------------------------------------*
