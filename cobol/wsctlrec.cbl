000100*----------------------------------------------------------------*
000200*    WSCTLREC.CBL
000300*    RUN-CONTROL WORKING-STORAGE - PROCESSING DATE, THE CLOSURE
000400*    THRESHOLDS AND THE DAY'S ACTIVITY COUNTERS. COPIED INTO
000500*    POS-NIGHTLY-BATCH, POS-CALENDAR AND POS-BACKFILL.
000600*----------------------------------------------------------------*
000700*    MAINTENANCE LOG
000800*    03/02/1990 LFB  INV-0031  ORIGINAL - CARRIED ONLY THE
000900*                              PROCESSING DATE (LIFTED OUT OF
001000*                              CONTROL-FILE-MAINTENANCE.COB).
001100*    06/19/1997 RTG  INV-0180  ADDED THE CLOSURE THRESHOLDS AND
001200*                              ACTIVITY COUNTERS FOR THE NEW
001300*                              BUSINESS-CALENDAR EDIT.
001400*    11/14/1998 RTG  INV-0205  Y2K REMEDIATION - PROCESSING-DATE
001500*                              CARRIED AS CCYY-MM-DD THROUGHOUT.
001600*----------------------------------------------------------------*
001700 01 CTL-RUN-CONTROL.
001800    05 CTL-PROCESSING-DATE-CCYYMMDD PIC 9(8).
001900    05 CTL-PROCESSING-DATE-R REDEFINES
002000       CTL-PROCESSING-DATE-CCYYMMDD.
002100       10 CTL-PROC-CCYY             PIC 9(4).
002200       10 CTL-PROC-MM               PIC 9(2).
002300       10 CTL-PROC-DD               PIC 9(2).
002400    05 CTL-PROCESSING-DATE-EDIT     PIC X(10).
002500    05 CTL-RUN-TIMESTAMP            PIC X(08).
002600    05 FILLER                       PIC X(04).
002700
002800*    CLOSURE THRESHOLDS - SHOP DEFAULTS, OVERRIDABLE FROM A
002900*    RUN PARAMETER CARD IN 1000-OPEN-AND-EDIT-PARMS.
003000 01 CTL-CLOSURE-THRESHOLDS.
003100    05 CTL-MIN-RECORDS              PIC 9(5)   COMP VALUE 10.
003200    05 CTL-MIN-FILES                PIC 9(2)   COMP VALUE 4.
003300    05 CTL-MIN-SALES                PIC 9(7)V99     VALUE 50.00.
003400    05 FILLER                       PIC X(02).
003500
003600*    TODAY'S ACTIVITY COUNTERS - BUILT BY POS-CALENDAR BEFORE
003700*    EVERY TRANSFORM PASS.
003800 01 CTL-DAY-ACTIVITY.
003900    05 CTL-FILES-FOUND              PIC 9(2)   COMP.
004000    05 CTL-TOTAL-RECORDS            PIC 9(7)   COMP.
004100    05 CTL-TOTAL-SALES              PIC 9(9)V99.
004200    05 CTL-LARGEST-FILE-RECS        PIC 9(7)   COMP.
004300    05 CTL-MEANINGFUL-DATA-SW       PIC X.
004400       88 CTL-HAS-MEANINGFUL-DATA   VALUE "Y".
004500    05 CTL-CLOSURE-SW               PIC X.
004600       88 CTL-IS-CLOSURE-DAY        VALUE "Y".
004700       88 CTL-IS-NORMAL-DAY         VALUE "N".
004800    05 CTL-CLOSURE-REASON-CODE      PIC X(15).
004900       88 CTL-REASON-NO-FILES       VALUE "NO_FILES".
005000       88 CTL-REASON-LOW-ACTIVITY   VALUE "LOW_ACTIVITY".
005100       88 CTL-REASON-NO-SALES       VALUE "NO_SALES".
005200    05 CTL-CLOSURE-REASON-TEXT      PIC X(45).
005300    05 FILLER                       PIC X(03).
