000100*----------------------------------------------------------------*
000200*    FDKTCHTM.CBL
000300*    FILE/RECORD LAYOUT - KITCHEN TIMINGS FEED, RAW INPUT AND
000400*    CLEANED-OUTPUT SIDES.
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG
000700*    11/09/1989 LFB  INV-0021  ORIGINAL RAW-RECORD LAYOUT.
000800*    02/14/1996 RTG  INV-0163  ADDED THE CLEANED-RECORD LAYOUT.
000900*    04/02/1994 RTG  INV-0140  FULFILLMENT-TIME CARRIED AS
001000*                              MINUTES, ONE DECIMAL, NOT AS THE
001100*                              RAW HH:MM:SS FROM THE KITCHEN
001200*                              PRINTER EXTRACT.
001300*----------------------------------------------------------------*
001400     FD KTM-INPUT-FILE
001500        LABEL RECORDS ARE OMITTED
001600        RECORD CONTAINS 2000 CHARACTERS.
001700
001800     01 KTM-INPUT-RECORD.
001900         05 KTM-INPUT-LINE          PIC X(1990).
002000         05 FILLER                  PIC X(0010).
002100
002200     FD KTM-CLEAN-FILE
002300        LABEL RECORDS ARE OMITTED
002400        RECORD CONTAINS 0246 CHARACTERS.
002500
002600     01 KTM-CLEAN-RECORD.
002700         05 KTM-LOCATION            PIC X(30).
002800         05 KTM-ID                  PIC X(20).
002900         05 KTM-SERVER              PIC X(30).
003000         05 KTM-CHECK-NUMBER        PIC 9(8).
003100         05 KTM-TABLE               PIC X(10).
003200         05 KTM-CHECK-OPENED        PIC X(19).
003300         05 KTM-STATION             PIC X(30).
003400         05 KTM-EXPEDITER-LEVEL     PIC X(10).
003500         05 KTM-FIRED-DATE          PIC X(19).
003600         05 KTM-FULFILLED-DATE      PIC X(19).
003700         05 KTM-FULFILLMENT-TIME    PIC 9(3)V9.
003800         05 KTM-FULFILLED-BY        PIC X(30).
003900         05 KTM-PROCESSING-DATE     PIC X(10).
003910         05 KTM-CLOSURE-INDICATOR   PIC X(01).
003920            88 KTM-IS-CLOSURE-REC   VALUE "Y".
003930         05 KTM-CLOSURE-REASON      PIC X(15).
004000         05 FILLER                  PIC X(02).
