000100*----------------------------------------------------------------*
000200*    WSQUALTB.CBL
000300*    IN-MEMORY DISTINCT-KEY TABLES FOR THE CROSS-FEED
000400*    REFERENTIAL-INTEGRITY PASS (U5).  A DAY'S DISTINCT KEYS RUN
000500*    TO A FEW HUNDRED, SO A SIMPLE OCCURS TABLE WITH A SEQUENTIAL
000600*    SEARCH IS PLENTY - NO INDEXED FILE NEEDED.
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG
000900*    09/22/1997 RTG  INV-0188  ORIGINAL - ORDER-ID / CHECK-ID /
001000*                              CHECK-NUMBER / ITEM-ID KEY TABLES
001100*                              FOR THE NEW REFERENTIAL CHECKS.
001200*    03/11/2003 MHS  INV-0273  ADDED QTB-REL-RESULTS-TABLE SO
001300*                              POS-REPORT CAN PRINT ALL SIX
001400*                              RELATIONSHIPS AFTER POS-QCHECK
001500*                              FINISHES, NOT JUST THE LAST ONE.
001600*----------------------------------------------------------------*
001700 01 QTB-ORDER-ID-TABLE.
001800    05 QTB-ORDER-ID-COUNT           PIC 9(4) COMP.
001900    05 QTB-ORDER-ID-OCC             PIC X(20)
002000        OCCURS 0 TO 2000 TIMES
002100        DEPENDING ON QTB-ORDER-ID-COUNT
002200        INDEXED BY QTB-ORDER-ID-IDX.
002300
002400 01 QTB-CHECK-ID-TABLE.
002500    05 QTB-CHECK-ID-COUNT           PIC 9(4) COMP.
002600    05 QTB-CHECK-ID-OCC             PIC X(20)
002700        OCCURS 0 TO 2000 TIMES
002800        DEPENDING ON QTB-CHECK-ID-COUNT
002900        INDEXED BY QTB-CHECK-ID-IDX.
003000
003100 01 QTB-CHECK-NUMBER-TABLE.
003200    05 QTB-CHECK-NUMBER-COUNT       PIC 9(4) COMP.
003300    05 QTB-CHECK-NUMBER-OCC         PIC 9(8)
003400        OCCURS 0 TO 2000 TIMES
003500        DEPENDING ON QTB-CHECK-NUMBER-COUNT
003600        INDEXED BY QTB-CHECK-NO-IDX.
003700
003800 01 QTB-ITEM-ID-TABLE.
003900    05 QTB-ITEM-ID-COUNT            PIC 9(4) COMP.
004000    05 QTB-ITEM-ID-OCC              PIC X(20)
004100        OCCURS 0 TO 2000 TIMES
004200        DEPENDING ON QTB-ITEM-ID-COUNT
004300        INDEXED BY QTB-ITEM-ID-IDX.
004400
004500*    CHILD-SIDE DISTINCT KEYS GATHERED WHILE CHECKING FOR
004600*    ORPHANS, SO THE PARENTS-WITHOUT-CHILDREN COUNT CAN BE
004700*    DERIVED ON A SECOND PASS OVER THE PARENT TABLE.
004800 01 QTB-CHILD-SEEN-TABLE.
004900    05 QTB-CHILD-SEEN-COUNT         PIC 9(4) COMP.
005000    05 QTB-CHILD-SEEN-OCC           PIC X(20)
005100        OCCURS 0 TO 2000 TIMES
005200        DEPENDING ON QTB-CHILD-SEEN-COUNT
005300        INDEXED BY QTB-CHILD-SEEN-IDX.
005400
005500*    ONE RELATIONSHIP'S RESULT, FILLED BY POS-QCHECK AND THEN
005600*    MOVED TO QTB-REL-OCC(QTB-REL-IDX) BELOW FOR POS-REPORT.
005700 01 QTB-RELATIONSHIP-RESULT.
005800    05 QTB-REL-NAME                 PIC X(40).
005900    05 QTB-REL-PARENT-COUNT         PIC 9(5) COMP.
006000    05 QTB-REL-CHILD-COUNT          PIC 9(5) COMP.
006100    05 QTB-REL-ORPHAN-COUNT         PIC 9(5) COMP.
006200    05 QTB-REL-NO-CHILD-COUNT       PIC 9(5) COMP.
006300    05 QTB-REL-NO-CHILD-PERCENT     PIC 9(3)V99.
006400    05 QTB-REL-STATUS               PIC X(8).
006500       88 QTB-REL-VALID             VALUE "VALID".
006600       88 QTB-REL-VIOLATION         VALUE "VIOLATION".
006700    05 FILLER                       PIC X(03).
006800
006900*    ALL SIX RELATIONSHIPS' RESULTS, HELD HERE SO POS-REPORT CAN
007000*    PRINT THE REFERENTIAL SECTION AFTER POS-QCHECK HAS RUN.
007100 01 QTB-REL-RESULTS-TABLE.
007200    05 QTB-REL-OCC OCCURS 6 TIMES INDEXED BY QTB-REL-IDX.
007300       10 QTB-REL-OCC-NAME          PIC X(40).
007400       10 QTB-REL-OCC-PARENT-CT     PIC 9(5) COMP.
007500       10 QTB-REL-OCC-CHILD-CT      PIC 9(5) COMP.
007600       10 QTB-REL-OCC-ORPHAN-CT     PIC 9(5) COMP.
007700       10 QTB-REL-OCC-NOCHILD-CT    PIC 9(5) COMP.
007800       10 QTB-REL-OCC-NOCHILD-PCT   PIC 9(3)V99.
007900       10 QTB-REL-OCC-STATUS        PIC X(8).
008000          88 QTB-REL-OCC-VALID      VALUE "VALID".
008100          88 QTB-REL-OCC-VIOLATION  VALUE "VIOLATION".
008150    05 FILLER                       PIC X(05).
