000100*----------------------------------------------------------------*
000200*    POS-XFORM.CBL
000300*    U1/U2 - NIGHTLY GALLEY POS FEED CLEANER.  READS EACH OF THE
000400*    SEVEN RAW GALLEY EXPORT FILES, RENAMES/EDITS THE FIELDS INTO
000500*    THE WAREHOUSE-READY LAYOUT, NORMALIZES DATES/TIMES/DURATIONS,
000600*    STAMPS THE PROCESSING DATE AND WRITES THE CLEANED FILE.
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG
000900*    DATE       BY   TICKET    DESCRIPTION
001000*    02/14/1996 RTG  INV-0163  ORIGINAL - SPLIT THE WAREHOUSE
001100*                              LOAD OUT OF THE NIGHTLY RUN SO IT
001200*                              COULD RERUN ON ITS OWN FOR A LATE
001300*                              FEED.
001400*    09/22/1997 RTG  INV-0188  ADDED THE REFERENTIAL KEY FIELDS
001500*                              (ORDER-ID, CHECK-ID, ITEM-ID) TO
001600*                              EACH CLEAN RECORD FOR THE NEW
001700*                              QUALITY PASS.
001800*    03/09/1999 RTG  INV-0212  Y2K - PROCESSING-DATE EDITED AS
001900*                              CCYY-MM-DD THROUGHOUT.
002000*    07/30/2002 MHS  INV-0266  GALLEY POS NIGHTLY EXTRACT PROJECT
002100*                              - REBUILT THE SEVEN FEEDS ON THE
002200*                              CURRENT GALLEY EXPORT LAYOUT, ADDED
002300*                              DURATION-TO-MINUTES CONVERSION FOR
002400*                              KITCHEN TIMINGS AND ORDER DETAILS,
002500*                              AND THE CALL-SHARED FEED COUNTERS.
002600*    01/18/2003 MHS  INV-0269  ADDED THE PERCENT-SHARE FIELDS ON
002700*                              THE ALL-ITEMS FEED.
002800*    04/18/2004 MHS  INV-0281  CLEAN-RECORD DATES/TIMES NOW
002900*                              CARRY DASHED/COLON TEXT, NOT RAW
003000*                              DIGITS - SEE WSCVTDT.CBL.
003100*    03/11/2011 DKP  INV-0347  A FEED WHOSE INPUT FILE DOES NOT
003200*                              SHOW UP NO LONGER ABENDS THE RUN -
003300*                              THE FEED STATUS FLAG IS SET TO
003400*                              FAILED AND THE NEXT FEED IS TRIED.
003500*----------------------------------------------------------------*
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. POS-XFORM.
003800 AUTHOR. R T GUNDERSON.
003900 INSTALLATION. MERIDIAN HOSPITALITY GROUP - DATA PROCESSING.
004000 DATE-WRITTEN. 02/14/1996.
004100 DATE-COMPILED.
004200 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0 IS XF-DEBUG-SWITCH.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     COPY "SLALITEM.CBL".
005300     COPY "SLCHKDTL.CBL".
005400     COPY "SLCASHEN.CBL".
005500     COPY "SLITMSEL.CBL".
005600     COPY "SLKTCHTM.CBL".
005700     COPY "SLORDDTL.CBL".
005800     COPY "SLPAYDTL.CBL".
005900*----------------------------------------------------------------*
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300     COPY "FDALITEM.CBL".
006400     COPY "FDCHKDTL.CBL".
006500     COPY "FDCASHEN.CBL".
006600     COPY "FDITMSEL.CBL".
006700     COPY "FDKTCHTM.CBL".
006800     COPY "FDORDDTL.CBL".
006900     COPY "FDPAYDTL.CBL".
007000*----------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200
007300     COPY "WSCVTDT.CBL".
007400
007500*    END-OF-FILE SWITCHES, ONE PER FEED.
007600 01 W-EOF-SWITCHES.
007700    05 W-ALI-EOF-SW             PIC X.
007800       88 W-ALI-EOF             VALUE "Y".
007900    05 W-CHK-EOF-SW             PIC X.
008000       88 W-CHK-EOF             VALUE "Y".
008100    05 W-CSH-EOF-SW             PIC X.
008200       88 W-CSH-EOF             VALUE "Y".
008300    05 W-ISD-EOF-SW             PIC X.
008400       88 W-ISD-EOF             VALUE "Y".
008500    05 W-KTM-EOF-SW             PIC X.
008600       88 W-KTM-EOF             VALUE "Y".
008700    05 W-ORD-EOF-SW             PIC X.
008800       88 W-ORD-EOF             VALUE "Y".
008900    05 W-PAY-EOF-SW             PIC X.
009000       88 W-PAY-EOF             VALUE "Y".
009100    05 FILLER                    PIC X(05).
009200
009300 01 W-FILE-STATUS                PIC X(02).
009400    88 W-FILE-STATUS-OK          VALUE "00".
009500    88 W-FILE-STATUS-EOF         VALUE "10".
009600
009700*    RAW-COLUMN STAGING AREAS - ONE UNSTRING TARGET PER COMMA
009800*    DELIMITED COLUMN ON THE INBOUND FEED, WIDE ENOUGH TO HOLD
009900*    ANY RAW GALLEY COLUMN WE HAVE SEEN.  CONVERTED INTO THE
010000*    NAMED CLEAN-RECORD FIELDS BELOW, COLUMN BY COLUMN.
010100
010200
010300 01 W-ALI-STAGING.
010400    05 W-ALI-S            PIC X(60)
010500        OCCURS 27 TIMES.
010600    05 FILLER                    PIC X(04).
010700
010800 01 W-CHK-STAGING.
010900    05 W-CHK-S            PIC X(60)
011000        OCCURS 19 TIMES.
011100    05 FILLER                    PIC X(04).
011200
011300 01 W-CSH-STAGING.
011400    05 W-CSH-S            PIC X(60)
011500        OCCURS 11 TIMES.
011600    05 FILLER                    PIC X(04).
011700
011800 01 W-ISD-STAGING.
011900    05 W-ISD-S            PIC X(60)
012000        OCCURS 32 TIMES.
012100    05 FILLER                    PIC X(04).
012200
012300 01 W-KTM-STAGING.
012400    05 W-KTM-S            PIC X(60)
012500        OCCURS 12 TIMES.
012600    05 FILLER                    PIC X(04).
012700
012800 01 W-ORD-STAGING.
012900    05 W-ORD-S            PIC X(60)
013000        OCCURS 24 TIMES.
013100    05 FILLER                    PIC X(04).
013200
013300 01 W-PAY-STAGING.
013400    05 W-PAY-S            PIC X(60)
013500        OCCURS 43 TIMES.
013600    05 FILLER                    PIC X(04).
013700
013800
013900*    SIGNED DECIMAL SCAN WORK AREA - SPLITS A RAW "99.99" OR
014000*    "-99.99" TEXT COLUMN SO THE CALLER CAN COMPUTE A PROPER
014100*    NUMERIC RESULT.  MANY GALLEY COLUMNS ARE MONEY/QUANTITY TEXT
014200*    LIKE THIS, SO ONE SCAN PARAGRAPH SERVES ALL OF THEM.
014300 01 XF-DECIMAL-WORK.
014400    05 XF-DEC-SOURCE              PIC X(14).
014500    05 XF-DEC-SIGN-SW             PIC X.
014600       88 XF-DEC-IS-NEGATIVE      VALUE "-".
014700    05 XF-DEC-UNSIGNED-TEXT       PIC X(13).
014800    05 XF-DEC-WHOLE-TEXT          PIC X(10).
014900    05 XF-DEC-FRAC-TEXT           PIC X(02).
015000    05 XF-DEC-WHOLE-PART          PIC 9(7)   COMP.
015100    05 XF-DEC-FRAC-PART           PIC 9(2)   COMP.
015200    05 FILLER                     PIC X(03).
015300
015400*    BOOLEAN NORMALIZE WORK AREA - TRUE/FALSE/YES/NO/Y/N/T/F/1/0,
015500*    ANY CASE, BECOME "true" OR "false"; ANYTHING ELSE IS LEFT
015600*    BLANK RATHER THAN GUESSED AT.
015700 01 XF-BOOLEAN-WORK.
015800    05 XF-BOOL-SOURCE             PIC X(05).
015900    05 XF-BOOL-UPPER              PIC X(05).
016000    05 XF-BOOL-RESULT             PIC X(05).
016100    05 FILLER                     PIC X(03).
016200
016300
016400*----------------------------------------------------------------*
016500 LINKAGE SECTION.
016600
016700     COPY "WSCTLREC.CBL".
016800     COPY "WSFDCNT.CBL".
016900*----------------------------------------------------------------*
017000 PROCEDURE DIVISION USING CTL-RUN-CONTROL
017100                          CTL-CLOSURE-THRESHOLDS
017200                          CTL-DAY-ACTIVITY
017300                          FDC-FEED-COUNTERS
017400                          FDC-RUN-TOTALS.
017500
017600 0000-MAIN-CONTROL.
017700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017800     PERFORM 2000-XFORM-ALL-FEEDS THRU 2000-EXIT.
017900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018000     EXIT PROGRAM.
018100
018200 0000-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------*
018500 1000-INITIALIZE.
018600
018700     MOVE "N" TO W-ALI-EOF-SW W-CHK-EOF-SW W-CSH-EOF-SW
018800                 W-ISD-EOF-SW W-KTM-EOF-SW W-ORD-EOF-SW
018900                 W-PAY-EOF-SW.
019000
019100     MOVE ZERO TO FDC-ALI-READ-CT  FDC-ALI-WRITE-CT
019200                  FDC-CHK-READ-CT  FDC-CHK-WRITE-CT
019300                  FDC-CSH-READ-CT  FDC-CSH-WRITE-CT
019400                  FDC-ISD-READ-CT  FDC-ISD-WRITE-CT
019500                  FDC-KTM-READ-CT  FDC-KTM-WRITE-CT
019600                  FDC-ORD-READ-CT  FDC-ORD-WRITE-CT
019700                  FDC-PAY-READ-CT  FDC-PAY-WRITE-CT.
019800
019900 1000-EXIT.
020000     EXIT.
020100*----------------------------------------------------------------*
020200 2000-XFORM-ALL-FEEDS.
020300     PERFORM 2100-XFORM-ALI-FEED THRU 2100-EXIT.
020400     PERFORM 2200-XFORM-CHK-FEED THRU 2200-EXIT.
020500     PERFORM 2300-XFORM-CSH-FEED THRU 2300-EXIT.
020600     PERFORM 2400-XFORM-ISD-FEED THRU 2400-EXIT.
020700     PERFORM 2500-XFORM-KTM-FEED THRU 2500-EXIT.
020800     PERFORM 2600-XFORM-ORD-FEED THRU 2600-EXIT.
020900     PERFORM 2700-XFORM-PAY-FEED THRU 2700-EXIT.
021000
021100 2000-EXIT.
021200     EXIT.
021300
021400*----------------------------------------------------------------*
021500 2100-XFORM-ALI-FEED.
021600*    A MISSING INPUT FILE IS NOT AN ABEND - THE FEED IS MARKED
021700*    FAILED AND THE NEXT FEED RUNS; U6 LATER COUNTS HOW MANY
021800*    FILES TURNED UP AT ALL.
021900     OPEN INPUT ALI-INPUT-FILE
022000          OUTPUT ALI-CLEAN-FILE.
022100
022200     IF NOT W-FILE-STATUS-OK
022300        MOVE "FAILED" TO FDC-ALI-STATUS
022400        CLOSE ALI-INPUT-FILE ALI-CLEAN-FILE
022500        GO TO 2100-EXIT
022600     END-IF.
022700
022800     MOVE "OK" TO FDC-ALI-STATUS.
022900
023000*    DISCARD THE HEADER LINE.
023100     READ ALI-INPUT-FILE
023200         AT END SET W-ALI-EOF TO TRUE
023300     END-READ.
023400
023500     IF NOT W-ALI-EOF
023600        PERFORM 2100-READ-ALI-RECORD THRU
023700                2100-READ-ALI-RECORD-EXIT
023800     END-IF.
023900
024000     PERFORM 2100-PROCESS-ONE-ALI-RECORD THRU
024100             2100-PROCESS-ONE-ALI-RECORD-EXIT
024200             UNTIL W-ALI-EOF.
024300
024400     CLOSE ALI-INPUT-FILE ALI-CLEAN-FILE.
024500
024600 2100-EXIT.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 2100-READ-ALI-RECORD.
025000     READ ALI-INPUT-FILE
025100         AT END SET W-ALI-EOF TO TRUE
025200     END-READ.
025300     IF NOT W-ALI-EOF
025400        ADD 1 TO FDC-ALI-READ-CT
025500     END-IF.
025600
025700 2100-READ-ALI-RECORD-EXIT.
025800     EXIT.
025900*----------------------------------------------------------------*
026000 2100-PROCESS-ONE-ALI-RECORD.
026100
026200     UNSTRING ALI-INPUT-LINE DELIMITED BY ","
026300         INTO
026400              W-ALI-S(1) W-ALI-S(2) W-ALI-S(3)
026500              W-ALI-S(4) W-ALI-S(5) W-ALI-S(6)
026600              W-ALI-S(7) W-ALI-S(8) W-ALI-S(9)
026700              W-ALI-S(10) W-ALI-S(11) W-ALI-S(12)
026800              W-ALI-S(13) W-ALI-S(14) W-ALI-S(15)
026900              W-ALI-S(16) W-ALI-S(17) W-ALI-S(18)
027000              W-ALI-S(19) W-ALI-S(20) W-ALI-S(21)
027100              W-ALI-S(22) W-ALI-S(23) W-ALI-S(24)
027200              W-ALI-S(25) W-ALI-S(26) W-ALI-S(27)
027300     END-UNSTRING.
027400
027500     MOVE W-ALI-S(1) TO ALI-MASTER-ID.
027600
027700     MOVE W-ALI-S(2) TO ALI-ITEM-ID.
027800
027900     MOVE W-ALI-S(3) TO ALI-PARENT-ID.
028000
028100     MOVE W-ALI-S(4) TO ALI-MENU-NAME.
028200
028300     MOVE W-ALI-S(5) TO ALI-MENU-GROUP.
028400
028500     MOVE W-ALI-S(6) TO ALI-SUBGROUP.
028600
028700     MOVE W-ALI-S(7) TO ALI-MENU-ITEM.
028800
028900     MOVE W-ALI-S(8) TO ALI-TAGS.
029000
029100     MOVE SPACES TO XF-DEC-SOURCE.
029200     MOVE W-ALI-S(9) TO XF-DEC-SOURCE.
029300     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
029400             XF-SCAN-DECIMAL-AMOUNT-EXIT.
029500     COMPUTE ALI-AVG-PRICE = XF-DEC-WHOLE-PART +
029600         (XF-DEC-FRAC-PART / 100).
029700
029800     MOVE SPACES TO XF-DEC-SOURCE.
029900     MOVE W-ALI-S(10) TO XF-DEC-SOURCE.
030000     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
030100             XF-SCAN-DECIMAL-AMOUNT-EXIT.
030200     COMPUTE ALI-ITEM-QTY-INCL-VOID = XF-DEC-WHOLE-PART +
030300         (XF-DEC-FRAC-PART / 100).
030400
030500     MOVE SPACES TO XF-DEC-SOURCE.
030600     MOVE W-ALI-S(11) TO XF-DEC-SOURCE.
030700     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
030800             XF-SCAN-DECIMAL-AMOUNT-EXIT.
030900     COMPUTE ALI-PCT-QTY-INCL-VOID = XF-DEC-WHOLE-PART +
031000         (XF-DEC-FRAC-PART / 100).
031100
031200     MOVE SPACES TO XF-DEC-SOURCE.
031300     MOVE W-ALI-S(12) TO XF-DEC-SOURCE.
031400     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
031500             XF-SCAN-DECIMAL-AMOUNT-EXIT.
031600     COMPUTE ALI-GROSS-AMT-INCL-VD = XF-DEC-WHOLE-PART +
031700         (XF-DEC-FRAC-PART / 100).
031800
031900     MOVE SPACES TO XF-DEC-SOURCE.
032000     MOVE W-ALI-S(13) TO XF-DEC-SOURCE.
032100     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
032200             XF-SCAN-DECIMAL-AMOUNT-EXIT.
032300     COMPUTE ALI-PCT-AMT-INCL-VOID = XF-DEC-WHOLE-PART +
032400         (XF-DEC-FRAC-PART / 100).
032500
032600     MOVE SPACES TO XF-DEC-SOURCE.
032700     MOVE W-ALI-S(14) TO XF-DEC-SOURCE.
032800     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
032900             XF-SCAN-DECIMAL-AMOUNT-EXIT.
033000     COMPUTE ALI-ITEM-QTY = XF-DEC-WHOLE-PART +
033100         (XF-DEC-FRAC-PART / 100).
033200
033300     MOVE SPACES TO XF-DEC-SOURCE.
033400     MOVE W-ALI-S(15) TO XF-DEC-SOURCE.
033500     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
033600             XF-SCAN-DECIMAL-AMOUNT-EXIT.
033700     COMPUTE ALI-GROSS-AMOUNT = XF-DEC-WHOLE-PART +
033800         (XF-DEC-FRAC-PART / 100).
033900
034000     MOVE SPACES TO XF-DEC-SOURCE.
034100     MOVE W-ALI-S(16) TO XF-DEC-SOURCE.
034200     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
034300             XF-SCAN-DECIMAL-AMOUNT-EXIT.
034400     COMPUTE ALI-VOID-QTY = XF-DEC-WHOLE-PART +
034500         (XF-DEC-FRAC-PART / 100).
034600
034700     MOVE SPACES TO XF-DEC-SOURCE.
034800     MOVE W-ALI-S(17) TO XF-DEC-SOURCE.
034900     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
035000             XF-SCAN-DECIMAL-AMOUNT-EXIT.
035100     COMPUTE ALI-VOID-AMOUNT = XF-DEC-WHOLE-PART +
035200         (XF-DEC-FRAC-PART / 100).
035300
035400     MOVE SPACES TO XF-DEC-SOURCE.
035500     MOVE W-ALI-S(18) TO XF-DEC-SOURCE.
035600     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
035700             XF-SCAN-DECIMAL-AMOUNT-EXIT.
035800     COMPUTE ALI-DISCOUNT-AMOUNT = XF-DEC-WHOLE-PART +
035900         (XF-DEC-FRAC-PART / 100).
036000
036100     MOVE SPACES TO XF-DEC-SOURCE.
036200     MOVE W-ALI-S(19) TO XF-DEC-SOURCE.
036300     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
036400             XF-SCAN-DECIMAL-AMOUNT-EXIT.
036500     COMPUTE ALI-NET-AMOUNT = XF-DEC-WHOLE-PART +
036600         (XF-DEC-FRAC-PART / 100).
036700
036800     IF W-ALI-S(20) IS NUMERIC
036900        MOVE W-ALI-S(20) TO ALI-NUM-ORDERS
037000     ELSE
037100        MOVE ZERO TO ALI-NUM-ORDERS
037200     END-IF.
037300
037400     MOVE SPACES TO XF-DEC-SOURCE.
037500     MOVE W-ALI-S(21) TO XF-DEC-SOURCE.
037600     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
037700             XF-SCAN-DECIMAL-AMOUNT-EXIT.
037800     COMPUTE ALI-PCT-TTL-NUM-ORDERS = XF-DEC-WHOLE-PART +
037900         (XF-DEC-FRAC-PART / 100).
038000
038100     MOVE SPACES TO XF-DEC-SOURCE.
038200     MOVE W-ALI-S(22) TO XF-DEC-SOURCE.
038300     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
038400             XF-SCAN-DECIMAL-AMOUNT-EXIT.
038500     COMPUTE ALI-PCT-QTY-GROUP = XF-DEC-WHOLE-PART +
038600         (XF-DEC-FRAC-PART / 100).
038700
038800     MOVE SPACES TO XF-DEC-SOURCE.
038900     MOVE W-ALI-S(23) TO XF-DEC-SOURCE.
039000     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
039100             XF-SCAN-DECIMAL-AMOUNT-EXIT.
039200     COMPUTE ALI-PCT-QTY-MENU = XF-DEC-WHOLE-PART +
039300         (XF-DEC-FRAC-PART / 100).
039400
039500     MOVE SPACES TO XF-DEC-SOURCE.
039600     MOVE W-ALI-S(24) TO XF-DEC-SOURCE.
039700     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
039800             XF-SCAN-DECIMAL-AMOUNT-EXIT.
039900     COMPUTE ALI-PCT-QTY-ALL = XF-DEC-WHOLE-PART +
040000         (XF-DEC-FRAC-PART / 100).
040100
040200     MOVE SPACES TO XF-DEC-SOURCE.
040300     MOVE W-ALI-S(25) TO XF-DEC-SOURCE.
040400     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
040500             XF-SCAN-DECIMAL-AMOUNT-EXIT.
040600     COMPUTE ALI-PCT-NET-GROUP = XF-DEC-WHOLE-PART +
040700         (XF-DEC-FRAC-PART / 100).
040800
040900     MOVE SPACES TO XF-DEC-SOURCE.
041000     MOVE W-ALI-S(26) TO XF-DEC-SOURCE.
041100     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
041200             XF-SCAN-DECIMAL-AMOUNT-EXIT.
041300     COMPUTE ALI-PCT-NET-MENU = XF-DEC-WHOLE-PART +
041400         (XF-DEC-FRAC-PART / 100).
041500
041600     MOVE SPACES TO XF-DEC-SOURCE.
041700     MOVE W-ALI-S(27) TO XF-DEC-SOURCE.
041800     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
041900             XF-SCAN-DECIMAL-AMOUNT-EXIT.
042000     COMPUTE ALI-PCT-NET-ALL = XF-DEC-WHOLE-PART +
042100         (XF-DEC-FRAC-PART / 100).
042200
042300     MOVE CTL-PROCESSING-DATE-EDIT TO ALI-PROCESSING-DATE.
042400     MOVE "N" TO ALI-CLOSURE-INDICATOR.
042500     MOVE SPACES TO ALI-CLOSURE-REASON.
042600
042700     WRITE ALI-CLEAN-RECORD.
042800     ADD 1 TO FDC-ALI-WRITE-CT.
042900
043000     PERFORM 2100-READ-ALI-RECORD THRU
043100             2100-READ-ALI-RECORD-EXIT.
043200
043300 2100-PROCESS-ONE-ALI-RECORD-EXIT.
043400     EXIT.
043500*----------------------------------------------------------------*
043600 2200-XFORM-CHK-FEED.
043700*    A MISSING INPUT FILE IS NOT AN ABEND - THE FEED IS MARKED
043800*    FAILED AND THE NEXT FEED RUNS; U6 LATER COUNTS HOW MANY
043900*    FILES TURNED UP AT ALL.
044000     OPEN INPUT CHK-INPUT-FILE
044100          OUTPUT CHK-CLEAN-FILE.
044200
044300     IF NOT W-FILE-STATUS-OK
044400        MOVE "FAILED" TO FDC-CHK-STATUS
044500        CLOSE CHK-INPUT-FILE CHK-CLEAN-FILE
044600        GO TO 2200-EXIT
044700     END-IF.
044800
044900     MOVE "OK" TO FDC-CHK-STATUS.
045000
045100*    DISCARD THE HEADER LINE.
045200     READ CHK-INPUT-FILE
045300         AT END SET W-CHK-EOF TO TRUE
045400     END-READ.
045500
045600     IF NOT W-CHK-EOF
045700        PERFORM 2200-READ-CHK-RECORD THRU
045800                2200-READ-CHK-RECORD-EXIT
045900     END-IF.
046000
046100     PERFORM 2200-PROCESS-ONE-CHK-RECORD THRU
046200             2200-PROCESS-ONE-CHK-RECORD-EXIT
046300             UNTIL W-CHK-EOF.
046400
046500     CLOSE CHK-INPUT-FILE CHK-CLEAN-FILE.
046600
046700 2200-EXIT.
046800     EXIT.
046900*----------------------------------------------------------------*
047000 2200-READ-CHK-RECORD.
047100     READ CHK-INPUT-FILE
047200         AT END SET W-CHK-EOF TO TRUE
047300     END-READ.
047400     IF NOT W-CHK-EOF
047500        ADD 1 TO FDC-CHK-READ-CT
047600     END-IF.
047700
047800 2200-READ-CHK-RECORD-EXIT.
047900     EXIT.
048000*----------------------------------------------------------------*
048100 2200-PROCESS-ONE-CHK-RECORD.
048200
048300     UNSTRING CHK-INPUT-LINE DELIMITED BY ","
048400         INTO
048500              W-CHK-S(1) W-CHK-S(2) W-CHK-S(3)
048600              W-CHK-S(4) W-CHK-S(5) W-CHK-S(6)
048700              W-CHK-S(7) W-CHK-S(8) W-CHK-S(9)
048800              W-CHK-S(10) W-CHK-S(11) W-CHK-S(12)
048900              W-CHK-S(13) W-CHK-S(14) W-CHK-S(15)
049000              W-CHK-S(16) W-CHK-S(17) W-CHK-S(18)
049100              W-CHK-S(19)
049200     END-UNSTRING.
049300
049400     MOVE W-CHK-S(1) TO CHK-CUSTOMER-ID.
049500
049600     MOVE W-CHK-S(2) TO CHK-CUSTOMER.
049700
049800     MOVE W-CHK-S(3) TO CHK-CUSTOMER-PHONE.
049900
050000     MOVE W-CHK-S(4) TO CHK-CUSTOMER-EMAIL.
050100
050200     MOVE W-CHK-S(5) TO CHK-LOCATION-CODE.
050300
050400     MOVE W-CHK-S(6) TO PLCVTDT-SRC-DATE.
050500     PERFORM PLCVTDT-NORMALIZE-DATE THRU
050600             PLCVTDT-NORMALIZE-DATE-EXIT.
050700     MOVE PLCVTDT-OUT-DATE-TEXT TO CHK-OPENED-DATE.
050800
050900     MOVE SPACES TO PLCVTDT-NUMERIC-PIECE2.
051000     MOVE W-CHK-S(7) TO PLCVTDT-NUMERIC-PIECE2.
051100     MOVE SPACES TO PLCVTDT-AM-PM.
051200     PERFORM PLCVTDT-NORMALIZE-TIME-OF-DAY THRU
051300             PLCVTDT-NORMALIZE-TIME-OF-DAY-EXIT.
051400     MOVE PLCVTDT-OUT-TIME-TEXT TO CHK-OPENED-TIME.
051500
051600     MOVE W-CHK-S(8) TO CHK-ITEM-DESCRIPTION.
051700
051800     MOVE W-CHK-S(9) TO CHK-SERVER.
051900
052000     MOVE SPACES TO XF-DEC-SOURCE.
052100     MOVE W-CHK-S(10) TO XF-DEC-SOURCE.
052200     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
052300             XF-SCAN-DECIMAL-AMOUNT-EXIT.
052400     COMPUTE CHK-TAX = XF-DEC-WHOLE-PART +
052500         (XF-DEC-FRAC-PART / 100).
052600
052700     MOVE W-CHK-S(11) TO CHK-TENDER.
052800
052900     MOVE W-CHK-S(12) TO CHK-CHECK-ID.
053000
053100     IF W-CHK-S(13) IS NUMERIC
053200        MOVE W-CHK-S(13) TO CHK-CHECK-NUMBER
053300     ELSE
053400        MOVE ZERO TO CHK-CHECK-NUMBER
053500     END-IF.
053600
053700     MOVE SPACES TO XF-DEC-SOURCE.
053800     MOVE W-CHK-S(14) TO XF-DEC-SOURCE.
053900     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
054000             XF-SCAN-DECIMAL-AMOUNT-EXIT.
054100     COMPUTE CHK-TOTAL = XF-DEC-WHOLE-PART +
054200         (XF-DEC-FRAC-PART / 100).
054300
054400     MOVE W-CHK-S(15) TO CHK-CUSTOMER-FAMILY.
054500
054600     IF W-CHK-S(16) IS NUMERIC
054700        MOVE W-CHK-S(16) TO CHK-TABLE-SIZE
054800     ELSE
054900        MOVE ZERO TO CHK-TABLE-SIZE
055000     END-IF.
055100
055200     MOVE SPACES TO XF-DEC-SOURCE.
055300     MOVE W-CHK-S(17) TO XF-DEC-SOURCE.
055400     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
055500             XF-SCAN-DECIMAL-AMOUNT-EXIT.
055600     COMPUTE CHK-DISCOUNT = XF-DEC-WHOLE-PART +
055700         (XF-DEC-FRAC-PART / 100).
055800
055900     MOVE W-CHK-S(18) TO CHK-REASON-OF-DISCOUNT.
056000
056100     MOVE W-CHK-S(19) TO CHK-LINK.
056200
056300     MOVE CTL-PROCESSING-DATE-EDIT TO CHK-PROCESSING-DATE.
056400     MOVE "N" TO CHK-CLOSURE-INDICATOR.
056500     MOVE SPACES TO CHK-CLOSURE-REASON.
056600
056700     WRITE CHK-CLEAN-RECORD.
056800     ADD 1 TO FDC-CHK-WRITE-CT.
056900
057000     PERFORM 2200-READ-CHK-RECORD THRU
057100             2200-READ-CHK-RECORD-EXIT.
057200
057300 2200-PROCESS-ONE-CHK-RECORD-EXIT.
057400     EXIT.
057500*----------------------------------------------------------------*
057600 2300-XFORM-CSH-FEED.
057700*    A MISSING INPUT FILE IS NOT AN ABEND - THE FEED IS MARKED
057800*    FAILED AND THE NEXT FEED RUNS; U6 LATER COUNTS HOW MANY
057900*    FILES TURNED UP AT ALL.
058000     OPEN INPUT CSH-INPUT-FILE
058100          OUTPUT CSH-CLEAN-FILE.
058200
058300     IF NOT W-FILE-STATUS-OK
058400        MOVE "FAILED" TO FDC-CSH-STATUS
058500        CLOSE CSH-INPUT-FILE CSH-CLEAN-FILE
058600        GO TO 2300-EXIT
058700     END-IF.
058800
058900     MOVE "OK" TO FDC-CSH-STATUS.
059000
059100*    DISCARD THE HEADER LINE.
059200     READ CSH-INPUT-FILE
059300         AT END SET W-CSH-EOF TO TRUE
059400     END-READ.
059500
059600     IF NOT W-CSH-EOF
059700        PERFORM 2300-READ-CSH-RECORD THRU
059800                2300-READ-CSH-RECORD-EXIT
059900     END-IF.
060000
060100     PERFORM 2300-PROCESS-ONE-CSH-RECORD THRU
060200             2300-PROCESS-ONE-CSH-RECORD-EXIT
060300             UNTIL W-CSH-EOF.
060400
060500     CLOSE CSH-INPUT-FILE CSH-CLEAN-FILE.
060600
060700 2300-EXIT.
060800     EXIT.
060900*----------------------------------------------------------------*
061000 2300-READ-CSH-RECORD.
061100     READ CSH-INPUT-FILE
061200         AT END SET W-CSH-EOF TO TRUE
061300     END-READ.
061400     IF NOT W-CSH-EOF
061500        ADD 1 TO FDC-CSH-READ-CT
061600     END-IF.
061700
061800 2300-READ-CSH-RECORD-EXIT.
061900     EXIT.
062000*----------------------------------------------------------------*
062100 2300-PROCESS-ONE-CSH-RECORD.
062200
062300     UNSTRING CSH-INPUT-LINE DELIMITED BY ","
062400         INTO
062500              W-CSH-S(1) W-CSH-S(2) W-CSH-S(3)
062600              W-CSH-S(4) W-CSH-S(5) W-CSH-S(6)
062700              W-CSH-S(7) W-CSH-S(8) W-CSH-S(9)
062800              W-CSH-S(10) W-CSH-S(11)
062900     END-UNSTRING.
063000
063100     MOVE W-CSH-S(1) TO CSH-LOCATION.
063200
063300     MOVE W-CSH-S(2) TO CSH-ENTRY-ID.
063400
063500     MOVE W-CSH-S(3) TO PLCVTDT-SRC-DATETIME.
063600     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
063700             PLCVTDT-NORMALIZE-DATETIME-EXIT.
063800     MOVE PLCVTDT-OUT-DATETIME-TEXT TO CSH-CREATED-DATE.
063900
064000     MOVE W-CSH-S(4) TO CSH-ACTION.
064100
064200     MOVE SPACES TO XF-DEC-SOURCE.
064300     MOVE W-CSH-S(5) TO XF-DEC-SOURCE.
064400     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
064500             XF-SCAN-DECIMAL-AMOUNT-EXIT.
064600     IF XF-DEC-IS-NEGATIVE
064700        COMPUTE CSH-AMOUNT = -1 *
064800            (XF-DEC-WHOLE-PART +
064900            (XF-DEC-FRAC-PART / 100))
065000     ELSE
065100        COMPUTE CSH-AMOUNT = XF-DEC-WHOLE-PART +
065200            (XF-DEC-FRAC-PART / 100)
065300     END-IF.
065400
065500     MOVE W-CSH-S(6) TO CSH-CASH-DRAWER.
065600
065700     MOVE W-CSH-S(7) TO CSH-PAYOUT-REASON.
065800
065900     MOVE W-CSH-S(8) TO CSH-NO-SALE-REASON.
066000
066100     MOVE W-CSH-S(9) TO CSH-COMMENT.
066200
066300     MOVE W-CSH-S(10) TO CSH-EMPLOYEE.
066400
066500     MOVE W-CSH-S(11) TO CSH-EMPLOYEE-2.
066600
066700     MOVE CTL-PROCESSING-DATE-EDIT TO CSH-PROCESSING-DATE.
066800     MOVE "N" TO CSH-CLOSURE-INDICATOR.
066900     MOVE SPACES TO CSH-CLOSURE-REASON.
067000
067100     WRITE CSH-CLEAN-RECORD.
067200     ADD 1 TO FDC-CSH-WRITE-CT.
067300
067400     PERFORM 2300-READ-CSH-RECORD THRU
067500             2300-READ-CSH-RECORD-EXIT.
067600
067700 2300-PROCESS-ONE-CSH-RECORD-EXIT.
067800     EXIT.
067900*----------------------------------------------------------------*
068000 2400-XFORM-ISD-FEED.
068100*    A MISSING INPUT FILE IS NOT AN ABEND - THE FEED IS MARKED
068200*    FAILED AND THE NEXT FEED RUNS; U6 LATER COUNTS HOW MANY
068300*    FILES TURNED UP AT ALL.
068400     OPEN INPUT ISD-INPUT-FILE
068500          OUTPUT ISD-CLEAN-FILE.
068600
068700     IF NOT W-FILE-STATUS-OK
068800        MOVE "FAILED" TO FDC-ISD-STATUS
068900        CLOSE ISD-INPUT-FILE ISD-CLEAN-FILE
069000        GO TO 2400-EXIT
069100     END-IF.
069200
069300     MOVE "OK" TO FDC-ISD-STATUS.
069400
069500*    DISCARD THE HEADER LINE.
069600     READ ISD-INPUT-FILE
069700         AT END SET W-ISD-EOF TO TRUE
069800     END-READ.
069900
070000     IF NOT W-ISD-EOF
070100        PERFORM 2400-READ-ISD-RECORD THRU
070200                2400-READ-ISD-RECORD-EXIT
070300     END-IF.
070400
070500     PERFORM 2400-PROCESS-ONE-ISD-RECORD THRU
070600             2400-PROCESS-ONE-ISD-RECORD-EXIT
070700             UNTIL W-ISD-EOF.
070800
070900     CLOSE ISD-INPUT-FILE ISD-CLEAN-FILE.
071000
071100 2400-EXIT.
071200     EXIT.
071300*----------------------------------------------------------------*
071400 2400-READ-ISD-RECORD.
071500     READ ISD-INPUT-FILE
071600         AT END SET W-ISD-EOF TO TRUE
071700     END-READ.
071800     IF NOT W-ISD-EOF
071900        ADD 1 TO FDC-ISD-READ-CT
072000     END-IF.
072100
072200 2400-READ-ISD-RECORD-EXIT.
072300     EXIT.
072400*----------------------------------------------------------------*
072500 2400-PROCESS-ONE-ISD-RECORD.
072600
072700     UNSTRING ISD-INPUT-LINE DELIMITED BY ","
072800         INTO
072900              W-ISD-S(1) W-ISD-S(2) W-ISD-S(3)
073000              W-ISD-S(4) W-ISD-S(5) W-ISD-S(6)
073100              W-ISD-S(7) W-ISD-S(8) W-ISD-S(9)
073200              W-ISD-S(10) W-ISD-S(11) W-ISD-S(12)
073300              W-ISD-S(13) W-ISD-S(14) W-ISD-S(15)
073400              W-ISD-S(16) W-ISD-S(17) W-ISD-S(18)
073500              W-ISD-S(19) W-ISD-S(20) W-ISD-S(21)
073600              W-ISD-S(22) W-ISD-S(23) W-ISD-S(24)
073700              W-ISD-S(25) W-ISD-S(26) W-ISD-S(27)
073800              W-ISD-S(28) W-ISD-S(29) W-ISD-S(30)
073900              W-ISD-S(31) W-ISD-S(32)
074000     END-UNSTRING.
074100
074200     MOVE W-ISD-S(1) TO ISD-LOCATION.
074300
074400     MOVE W-ISD-S(2) TO ISD-ORDER-ID.
074500
074600     IF W-ISD-S(3) IS NUMERIC
074700        MOVE W-ISD-S(3) TO ISD-ORDER-NUMBER
074800     ELSE
074900        MOVE ZERO TO ISD-ORDER-NUMBER
075000     END-IF.
075100
075200     MOVE W-ISD-S(4) TO PLCVTDT-SRC-DATETIME.
075300     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
075400             PLCVTDT-NORMALIZE-DATETIME-EXIT.
075500     MOVE PLCVTDT-OUT-DATETIME-TEXT TO ISD-SENT-DATE.
075600
075700     MOVE W-ISD-S(5) TO PLCVTDT-SRC-DATETIME.
075800     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
075900             PLCVTDT-NORMALIZE-DATETIME-EXIT.
076000     MOVE PLCVTDT-OUT-DATETIME-TEXT TO ISD-ORDER-DATE.
076100
076200     MOVE W-ISD-S(6) TO ISD-CHECK-ID.
076300
076400     MOVE W-ISD-S(7) TO ISD-SERVER.
076500
076600     MOVE W-ISD-S(8) TO ISD-TABLE.
076700
076800     MOVE W-ISD-S(9) TO ISD-DINING-AREA.
076900
077000     MOVE W-ISD-S(10) TO ISD-SERVICE.
077100
077200     MOVE W-ISD-S(11) TO ISD-DINING-OPTION.
077300
077400     MOVE W-ISD-S(12) TO ISD-ITEM-SELECTION-ID.
077500
077600     MOVE W-ISD-S(13) TO ISD-ITEM-ID.
077700
077800     MOVE W-ISD-S(14) TO ISD-MASTER-ID.
077900
078000     MOVE W-ISD-S(15) TO ISD-SKU.
078100
078200     MOVE W-ISD-S(16) TO ISD-PLU.
078300
078400     MOVE W-ISD-S(17) TO ISD-MENU-ITEM.
078500
078600     MOVE W-ISD-S(18) TO ISD-MENU-SUBGROUP.
078700
078800     MOVE W-ISD-S(19) TO ISD-MENU-GROUP.
078900
079000     MOVE W-ISD-S(20) TO ISD-MENU.
079100
079200     MOVE W-ISD-S(21) TO ISD-SALES-CATEGORY.
079300
079400     MOVE SPACES TO XF-DEC-SOURCE.
079500     MOVE W-ISD-S(22) TO XF-DEC-SOURCE.
079600     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
079700             XF-SCAN-DECIMAL-AMOUNT-EXIT.
079800     COMPUTE ISD-GROSS-PRICE = XF-DEC-WHOLE-PART +
079900         (XF-DEC-FRAC-PART / 100).
080000
080100     MOVE SPACES TO XF-DEC-SOURCE.
080200     MOVE W-ISD-S(23) TO XF-DEC-SOURCE.
080300     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
080400             XF-SCAN-DECIMAL-AMOUNT-EXIT.
080500     COMPUTE ISD-DISCOUNT = XF-DEC-WHOLE-PART +
080600         (XF-DEC-FRAC-PART / 100).
080700
080800     MOVE SPACES TO XF-DEC-SOURCE.
080900     MOVE W-ISD-S(24) TO XF-DEC-SOURCE.
081000     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
081100             XF-SCAN-DECIMAL-AMOUNT-EXIT.
081200     COMPUTE ISD-NET-PRICE = XF-DEC-WHOLE-PART +
081300         (XF-DEC-FRAC-PART / 100).
081400
081500     MOVE SPACES TO XF-DEC-SOURCE.
081600     MOVE W-ISD-S(25) TO XF-DEC-SOURCE.
081700     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
081800             XF-SCAN-DECIMAL-AMOUNT-EXIT.
081900     COMPUTE ISD-QUANTITY = XF-DEC-WHOLE-PART +
082000         (XF-DEC-FRAC-PART / 100).
082100
082200     MOVE SPACES TO XF-DEC-SOURCE.
082300     MOVE W-ISD-S(26) TO XF-DEC-SOURCE.
082400     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
082500             XF-SCAN-DECIMAL-AMOUNT-EXIT.
082600     COMPUTE ISD-TAX = XF-DEC-WHOLE-PART +
082700         (XF-DEC-FRAC-PART / 100).
082800
082900     MOVE SPACES TO XF-BOOL-SOURCE.
083000     MOVE W-ISD-S(27) TO XF-BOOL-SOURCE.
083100     PERFORM XF-NORMALIZE-BOOLEAN THRU
083200             XF-NORMALIZE-BOOLEAN-EXIT.
083300     MOVE XF-BOOL-RESULT TO ISD-VOID.
083400
083500     MOVE SPACES TO XF-BOOL-SOURCE.
083600     MOVE W-ISD-S(28) TO XF-BOOL-SOURCE.
083700     PERFORM XF-NORMALIZE-BOOLEAN THRU
083800             XF-NORMALIZE-BOOLEAN-EXIT.
083900     MOVE XF-BOOL-RESULT TO ISD-DEFERRED.
084000
084100     MOVE SPACES TO XF-BOOL-SOURCE.
084200     MOVE W-ISD-S(29) TO XF-BOOL-SOURCE.
084300     PERFORM XF-NORMALIZE-BOOLEAN THRU
084400             XF-NORMALIZE-BOOLEAN-EXIT.
084500     MOVE XF-BOOL-RESULT TO ISD-TAX-EXEMPT.
084600
084700     MOVE W-ISD-S(30) TO ISD-TAX-INCLUSION-OPT.
084800
084900     MOVE W-ISD-S(31) TO ISD-DINING-OPT-TAX.
085000
085100     MOVE W-ISD-S(32) TO ISD-TAB-NAME.
085200
085300     MOVE CTL-PROCESSING-DATE-EDIT TO ISD-PROCESSING-DATE.
085400     MOVE "N" TO ISD-CLOSURE-INDICATOR.
085500     MOVE SPACES TO ISD-CLOSURE-REASON.
085600
085700     WRITE ISD-CLEAN-RECORD.
085800     ADD 1 TO FDC-ISD-WRITE-CT.
085900
086000     PERFORM 2400-READ-ISD-RECORD THRU
086100             2400-READ-ISD-RECORD-EXIT.
086200
086300 2400-PROCESS-ONE-ISD-RECORD-EXIT.
086400     EXIT.
086500*----------------------------------------------------------------*
086600 2500-XFORM-KTM-FEED.
086700*    A MISSING INPUT FILE IS NOT AN ABEND - THE FEED IS MARKED
086800*    FAILED AND THE NEXT FEED RUNS; U6 LATER COUNTS HOW MANY
086900*    FILES TURNED UP AT ALL.
087000     OPEN INPUT KTM-INPUT-FILE
087100          OUTPUT KTM-CLEAN-FILE.
087200
087300     IF NOT W-FILE-STATUS-OK
087400        MOVE "FAILED" TO FDC-KTM-STATUS
087500        CLOSE KTM-INPUT-FILE KTM-CLEAN-FILE
087600        GO TO 2500-EXIT
087700     END-IF.
087800
087900     MOVE "OK" TO FDC-KTM-STATUS.
088000
088100*    DISCARD THE HEADER LINE.
088200     READ KTM-INPUT-FILE
088300         AT END SET W-KTM-EOF TO TRUE
088400     END-READ.
088500
088600     IF NOT W-KTM-EOF
088700        PERFORM 2500-READ-KTM-RECORD THRU
088800                2500-READ-KTM-RECORD-EXIT
088900     END-IF.
089000
089100     PERFORM 2500-PROCESS-ONE-KTM-RECORD THRU
089200             2500-PROCESS-ONE-KTM-RECORD-EXIT
089300             UNTIL W-KTM-EOF.
089400
089500     CLOSE KTM-INPUT-FILE KTM-CLEAN-FILE.
089600
089700 2500-EXIT.
089800     EXIT.
089900*----------------------------------------------------------------*
090000 2500-READ-KTM-RECORD.
090100     READ KTM-INPUT-FILE
090200         AT END SET W-KTM-EOF TO TRUE
090300     END-READ.
090400     IF NOT W-KTM-EOF
090500        ADD 1 TO FDC-KTM-READ-CT
090600     END-IF.
090700
090800 2500-READ-KTM-RECORD-EXIT.
090900     EXIT.
091000*----------------------------------------------------------------*
091100 2500-PROCESS-ONE-KTM-RECORD.
091200
091300     UNSTRING KTM-INPUT-LINE DELIMITED BY ","
091400         INTO
091500              W-KTM-S(1) W-KTM-S(2) W-KTM-S(3)
091600              W-KTM-S(4) W-KTM-S(5) W-KTM-S(6)
091700              W-KTM-S(7) W-KTM-S(8) W-KTM-S(9)
091800              W-KTM-S(10) W-KTM-S(11) W-KTM-S(12)
091900     END-UNSTRING.
092000
092100     MOVE W-KTM-S(1) TO KTM-LOCATION.
092200
092300     MOVE W-KTM-S(2) TO KTM-ID.
092400
092500     MOVE W-KTM-S(3) TO KTM-SERVER.
092600
092700     IF W-KTM-S(4) IS NUMERIC
092800        MOVE W-KTM-S(4) TO KTM-CHECK-NUMBER
092900     ELSE
093000        MOVE ZERO TO KTM-CHECK-NUMBER
093100     END-IF.
093200
093300     MOVE W-KTM-S(5) TO KTM-TABLE.
093400
093500     MOVE W-KTM-S(6) TO PLCVTDT-SRC-DATETIME.
093600     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
093700             PLCVTDT-NORMALIZE-DATETIME-EXIT.
093800     MOVE PLCVTDT-OUT-DATETIME-TEXT TO KTM-CHECK-OPENED.
093900
094000     MOVE W-KTM-S(7) TO KTM-STATION.
094100
094200     MOVE W-KTM-S(8) TO KTM-EXPEDITER-LEVEL.
094300
094400     MOVE W-KTM-S(9) TO PLCVTDT-SRC-DATETIME.
094500     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
094600             PLCVTDT-NORMALIZE-DATETIME-EXIT.
094700     MOVE PLCVTDT-OUT-DATETIME-TEXT TO KTM-FIRED-DATE.
094800
094900     MOVE W-KTM-S(10) TO PLCVTDT-SRC-DATETIME.
095000     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
095100             PLCVTDT-NORMALIZE-DATETIME-EXIT.
095200     MOVE PLCVTDT-OUT-DATETIME-TEXT TO KTM-FULFILLED-DATE.
095300
095400     MOVE SPACES TO PLCVTDT-DUR-SOURCE.
095500     MOVE W-KTM-S(11) TO PLCVTDT-DUR-SOURCE.
095600     PERFORM PLCVTDT-DURATION-TO-MINUTES THRU
095700             PLCVTDT-DURATION-TO-MINUTES-EXIT.
095800     COMPUTE KTM-FULFILLMENT-TIME =
095900         PLCVTDT-OUT-MINUTES-TENTHS / 10.
096000
096100     MOVE W-KTM-S(12) TO KTM-FULFILLED-BY.
096200
096300     MOVE CTL-PROCESSING-DATE-EDIT TO KTM-PROCESSING-DATE.
096400     MOVE "N" TO KTM-CLOSURE-INDICATOR.
096500     MOVE SPACES TO KTM-CLOSURE-REASON.
096600
096700     WRITE KTM-CLEAN-RECORD.
096800     ADD 1 TO FDC-KTM-WRITE-CT.
096900
097000     PERFORM 2500-READ-KTM-RECORD THRU
097100             2500-READ-KTM-RECORD-EXIT.
097200
097300 2500-PROCESS-ONE-KTM-RECORD-EXIT.
097400     EXIT.
097500*----------------------------------------------------------------*
097600 2600-XFORM-ORD-FEED.
097700*    A MISSING INPUT FILE IS NOT AN ABEND - THE FEED IS MARKED
097800*    FAILED AND THE NEXT FEED RUNS; U6 LATER COUNTS HOW MANY
097900*    FILES TURNED UP AT ALL.
098000     OPEN INPUT ORD-INPUT-FILE
098100          OUTPUT ORD-CLEAN-FILE.
098200
098300     IF NOT W-FILE-STATUS-OK
098400        MOVE "FAILED" TO FDC-ORD-STATUS
098500        CLOSE ORD-INPUT-FILE ORD-CLEAN-FILE
098600        GO TO 2600-EXIT
098700     END-IF.
098800
098900     MOVE "OK" TO FDC-ORD-STATUS.
099000
099100*    DISCARD THE HEADER LINE.
099200     READ ORD-INPUT-FILE
099300         AT END SET W-ORD-EOF TO TRUE
099400     END-READ.
099500
099600     IF NOT W-ORD-EOF
099700        PERFORM 2600-READ-ORD-RECORD THRU
099800                2600-READ-ORD-RECORD-EXIT
099900     END-IF.
100000
100100     PERFORM 2600-PROCESS-ONE-ORD-RECORD THRU
100200             2600-PROCESS-ONE-ORD-RECORD-EXIT
100300             UNTIL W-ORD-EOF.
100400
100500     CLOSE ORD-INPUT-FILE ORD-CLEAN-FILE.
100600
100700 2600-EXIT.
100800     EXIT.
100900*----------------------------------------------------------------*
101000 2600-READ-ORD-RECORD.
101100     READ ORD-INPUT-FILE
101200         AT END SET W-ORD-EOF TO TRUE
101300     END-READ.
101400     IF NOT W-ORD-EOF
101500        ADD 1 TO FDC-ORD-READ-CT
101600     END-IF.
101700
101800 2600-READ-ORD-RECORD-EXIT.
101900     EXIT.
102000*----------------------------------------------------------------*
102100 2600-PROCESS-ONE-ORD-RECORD.
102200
102300     UNSTRING ORD-INPUT-LINE DELIMITED BY ","
102400         INTO
102500              W-ORD-S(1) W-ORD-S(2) W-ORD-S(3)
102600              W-ORD-S(4) W-ORD-S(5) W-ORD-S(6)
102700              W-ORD-S(7) W-ORD-S(8) W-ORD-S(9)
102800              W-ORD-S(10) W-ORD-S(11) W-ORD-S(12)
102900              W-ORD-S(13) W-ORD-S(14) W-ORD-S(15)
103000              W-ORD-S(16) W-ORD-S(17) W-ORD-S(18)
103100              W-ORD-S(19) W-ORD-S(20) W-ORD-S(21)
103200              W-ORD-S(22) W-ORD-S(23) W-ORD-S(24)
103300     END-UNSTRING.
103400
103500     MOVE W-ORD-S(1) TO ORD-LOCATION.
103600
103700     MOVE W-ORD-S(2) TO ORD-ORDER-ID.
103800
103900     MOVE W-ORD-S(3) TO ORD-ORDER-NUMBER.
104000
104100     MOVE W-ORD-S(4) TO ORD-CHECKS.
104200
104300     MOVE W-ORD-S(5) TO PLCVTDT-SRC-DATETIME.
104400     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
104500             PLCVTDT-NORMALIZE-DATETIME-EXIT.
104600     MOVE PLCVTDT-OUT-DATETIME-TEXT TO ORD-OPENED.
104700
104800     IF W-ORD-S(6) IS NUMERIC
104900        MOVE W-ORD-S(6) TO ORD-GUEST-COUNT
105000     ELSE
105100        MOVE ZERO TO ORD-GUEST-COUNT
105200     END-IF.
105300
105400     MOVE W-ORD-S(7) TO ORD-TAB-NAMES.
105500
105600     MOVE W-ORD-S(8) TO ORD-SERVER.
105700
105800     MOVE W-ORD-S(9) TO ORD-TABLE.
105900
106000     MOVE W-ORD-S(10) TO ORD-REVENUE-CENTER.
106100
106200     MOVE W-ORD-S(11) TO ORD-DINING-AREA.
106300
106400     MOVE W-ORD-S(12) TO ORD-SERVICE.
106500
106600     MOVE W-ORD-S(13) TO ORD-DINING-OPTIONS.
106700
106800     MOVE SPACES TO XF-DEC-SOURCE.
106900     MOVE W-ORD-S(14) TO XF-DEC-SOURCE.
107000     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
107100             XF-SCAN-DECIMAL-AMOUNT-EXIT.
107200     COMPUTE ORD-DISCOUNT-AMOUNT = XF-DEC-WHOLE-PART +
107300         (XF-DEC-FRAC-PART / 100).
107400
107500     MOVE SPACES TO XF-DEC-SOURCE.
107600     MOVE W-ORD-S(15) TO XF-DEC-SOURCE.
107700     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
107800             XF-SCAN-DECIMAL-AMOUNT-EXIT.
107900     COMPUTE ORD-AMOUNT = XF-DEC-WHOLE-PART +
108000         (XF-DEC-FRAC-PART / 100).
108100
108200     MOVE SPACES TO XF-DEC-SOURCE.
108300     MOVE W-ORD-S(16) TO XF-DEC-SOURCE.
108400     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
108500             XF-SCAN-DECIMAL-AMOUNT-EXIT.
108600     COMPUTE ORD-TAX = XF-DEC-WHOLE-PART +
108700         (XF-DEC-FRAC-PART / 100).
108800
108900     MOVE SPACES TO XF-DEC-SOURCE.
109000     MOVE W-ORD-S(17) TO XF-DEC-SOURCE.
109100     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
109200             XF-SCAN-DECIMAL-AMOUNT-EXIT.
109300     COMPUTE ORD-TIP = XF-DEC-WHOLE-PART +
109400         (XF-DEC-FRAC-PART / 100).
109500
109600     MOVE SPACES TO XF-DEC-SOURCE.
109700     MOVE W-ORD-S(18) TO XF-DEC-SOURCE.
109800     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
109900             XF-SCAN-DECIMAL-AMOUNT-EXIT.
110000     COMPUTE ORD-GRATUITY = XF-DEC-WHOLE-PART +
110100         (XF-DEC-FRAC-PART / 100).
110200
110300     MOVE SPACES TO XF-DEC-SOURCE.
110400     MOVE W-ORD-S(19) TO XF-DEC-SOURCE.
110500     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
110600             XF-SCAN-DECIMAL-AMOUNT-EXIT.
110700     COMPUTE ORD-TOTAL = XF-DEC-WHOLE-PART +
110800         (XF-DEC-FRAC-PART / 100).
110900
111000     MOVE SPACES TO XF-BOOL-SOURCE.
111100     MOVE W-ORD-S(20) TO XF-BOOL-SOURCE.
111200     PERFORM XF-NORMALIZE-BOOLEAN THRU
111300             XF-NORMALIZE-BOOLEAN-EXIT.
111400     MOVE XF-BOOL-RESULT TO ORD-VOIDED.
111500
111600     MOVE W-ORD-S(21) TO PLCVTDT-SRC-DATETIME.
111700     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
111800             PLCVTDT-NORMALIZE-DATETIME-EXIT.
111900     MOVE PLCVTDT-OUT-DATETIME-TEXT TO ORD-PAID.
112000
112100     MOVE W-ORD-S(22) TO PLCVTDT-SRC-DATETIME.
112200     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
112300             PLCVTDT-NORMALIZE-DATETIME-EXIT.
112400     MOVE PLCVTDT-OUT-DATETIME-TEXT TO ORD-CLOSED.
112500
112600     MOVE SPACES TO PLCVTDT-DUR-SOURCE.
112700     MOVE W-ORD-S(23) TO PLCVTDT-DUR-SOURCE.
112800     PERFORM PLCVTDT-DURATION-TO-MINUTES THRU
112900             PLCVTDT-DURATION-TO-MINUTES-EXIT.
113000     COMPUTE ORD-DURATN-OPEN-TO-PAID =
113100         PLCVTDT-OUT-MINUTES-TENTHS / 10.
113200
113300     MOVE W-ORD-S(24) TO ORD-ORDER-SOURCE.
113400
113500     MOVE CTL-PROCESSING-DATE-EDIT TO ORD-PROCESSING-DATE.
113600     MOVE "N" TO ORD-CLOSURE-INDICATOR.
113700     MOVE SPACES TO ORD-CLOSURE-REASON.
113800
113900     WRITE ORD-CLEAN-RECORD.
114000     ADD 1 TO FDC-ORD-WRITE-CT.
114100
114200     PERFORM 2600-READ-ORD-RECORD THRU
114300             2600-READ-ORD-RECORD-EXIT.
114400
114500 2600-PROCESS-ONE-ORD-RECORD-EXIT.
114600     EXIT.
114700*----------------------------------------------------------------*
114800 2700-XFORM-PAY-FEED.
114900*    A MISSING INPUT FILE IS NOT AN ABEND - THE FEED IS MARKED
115000*    FAILED AND THE NEXT FEED RUNS; U6 LATER COUNTS HOW MANY
115100*    FILES TURNED UP AT ALL.
115200     OPEN INPUT PAY-INPUT-FILE
115300          OUTPUT PAY-CLEAN-FILE.
115400
115500     IF NOT W-FILE-STATUS-OK
115600        MOVE "FAILED" TO FDC-PAY-STATUS
115700        CLOSE PAY-INPUT-FILE PAY-CLEAN-FILE
115800        GO TO 2700-EXIT
115900     END-IF.
116000
116100     MOVE "OK" TO FDC-PAY-STATUS.
116200
116300*    DISCARD THE HEADER LINE.
116400     READ PAY-INPUT-FILE
116500         AT END SET W-PAY-EOF TO TRUE
116600     END-READ.
116700
116800     IF NOT W-PAY-EOF
116900        PERFORM 2700-READ-PAY-RECORD THRU
117000                2700-READ-PAY-RECORD-EXIT
117100     END-IF.
117200
117300     PERFORM 2700-PROCESS-ONE-PAY-RECORD THRU
117400             2700-PROCESS-ONE-PAY-RECORD-EXIT
117500             UNTIL W-PAY-EOF.
117600
117700     CLOSE PAY-INPUT-FILE PAY-CLEAN-FILE.
117800
117900 2700-EXIT.
118000     EXIT.
118100*----------------------------------------------------------------*
118200 2700-READ-PAY-RECORD.
118300     READ PAY-INPUT-FILE
118400         AT END SET W-PAY-EOF TO TRUE
118500     END-READ.
118600     IF NOT W-PAY-EOF
118700        ADD 1 TO FDC-PAY-READ-CT
118800     END-IF.
118900
119000 2700-READ-PAY-RECORD-EXIT.
119100     EXIT.
119200*----------------------------------------------------------------*
119300 2700-PROCESS-ONE-PAY-RECORD.
119400
119500     UNSTRING PAY-INPUT-LINE DELIMITED BY ","
119600         INTO
119700              W-PAY-S(1) W-PAY-S(2) W-PAY-S(3)
119800              W-PAY-S(4) W-PAY-S(5) W-PAY-S(6)
119900              W-PAY-S(7) W-PAY-S(8) W-PAY-S(9)
120000              W-PAY-S(10) W-PAY-S(11) W-PAY-S(12)
120100              W-PAY-S(13) W-PAY-S(14) W-PAY-S(15)
120200              W-PAY-S(16) W-PAY-S(17) W-PAY-S(18)
120300              W-PAY-S(19) W-PAY-S(20) W-PAY-S(21)
120400              W-PAY-S(22) W-PAY-S(23) W-PAY-S(24)
120500              W-PAY-S(25) W-PAY-S(26) W-PAY-S(27)
120600              W-PAY-S(28) W-PAY-S(29) W-PAY-S(30)
120700              W-PAY-S(31) W-PAY-S(32) W-PAY-S(33)
120800              W-PAY-S(34) W-PAY-S(35) W-PAY-S(36)
120900              W-PAY-S(37) W-PAY-S(38) W-PAY-S(39)
121000              W-PAY-S(40) W-PAY-S(41) W-PAY-S(42)
121100              W-PAY-S(43)
121200     END-UNSTRING.
121300
121400     MOVE W-PAY-S(1) TO PAY-LOCATION.
121500
121600     MOVE W-PAY-S(2) TO PAY-PAYMENT-ID.
121700
121800     MOVE W-PAY-S(3) TO PAY-ORDER-ID.
121900
122000     MOVE W-PAY-S(4) TO PAY-ORDER-NUMBER.
122100
122200     MOVE W-PAY-S(5) TO PLCVTDT-SRC-DATETIME.
122300     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
122400             PLCVTDT-NORMALIZE-DATETIME-EXIT.
122500     MOVE PLCVTDT-OUT-DATETIME-TEXT TO PAY-PAID-DATE.
122600
122700     MOVE W-PAY-S(6) TO PLCVTDT-SRC-DATETIME.
122800     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
122900             PLCVTDT-NORMALIZE-DATETIME-EXIT.
123000     MOVE PLCVTDT-OUT-DATETIME-TEXT TO PAY-ORDER-DATE.
123100
123200     MOVE W-PAY-S(7) TO PAY-CHECK-ID.
123300
123400     MOVE W-PAY-S(8) TO PAY-CHECK-NUMBER.
123500
123600     MOVE W-PAY-S(9) TO PAY-TAB-NAME.
123700
123800     MOVE W-PAY-S(10) TO PAY-SERVER.
123900
124000     MOVE W-PAY-S(11) TO PAY-TABLE.
124100
124200     MOVE W-PAY-S(12) TO PAY-DINING-AREA.
124300
124400     MOVE W-PAY-S(13) TO PAY-SERVICE.
124500
124600     MOVE W-PAY-S(14) TO PAY-DINING-OPTION.
124700
124800     MOVE W-PAY-S(15) TO PAY-HOUSE-ACCOUNT-NO.
124900
125000     MOVE SPACES TO XF-DEC-SOURCE.
125100     MOVE W-PAY-S(16) TO XF-DEC-SOURCE.
125200     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
125300             XF-SCAN-DECIMAL-AMOUNT-EXIT.
125400     COMPUTE PAY-AMOUNT = XF-DEC-WHOLE-PART +
125500         (XF-DEC-FRAC-PART / 100).
125600
125700     MOVE SPACES TO XF-DEC-SOURCE.
125800     MOVE W-PAY-S(17) TO XF-DEC-SOURCE.
125900     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
126000             XF-SCAN-DECIMAL-AMOUNT-EXIT.
126100     COMPUTE PAY-TIP = XF-DEC-WHOLE-PART +
126200         (XF-DEC-FRAC-PART / 100).
126300
126400     MOVE SPACES TO XF-DEC-SOURCE.
126500     MOVE W-PAY-S(18) TO XF-DEC-SOURCE.
126600     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
126700             XF-SCAN-DECIMAL-AMOUNT-EXIT.
126800     COMPUTE PAY-GRATUITY = XF-DEC-WHOLE-PART +
126900         (XF-DEC-FRAC-PART / 100).
127000
127100     MOVE SPACES TO XF-DEC-SOURCE.
127200     MOVE W-PAY-S(19) TO XF-DEC-SOURCE.
127300     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
127400             XF-SCAN-DECIMAL-AMOUNT-EXIT.
127500     COMPUTE PAY-TOTAL = XF-DEC-WHOLE-PART +
127600         (XF-DEC-FRAC-PART / 100).
127700
127800     MOVE SPACES TO XF-DEC-SOURCE.
127900     MOVE W-PAY-S(20) TO XF-DEC-SOURCE.
128000     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
128100             XF-SCAN-DECIMAL-AMOUNT-EXIT.
128200     COMPUTE PAY-SWIPED-CARD-AMOUNT = XF-DEC-WHOLE-PART +
128300         (XF-DEC-FRAC-PART / 100).
128400
128500     MOVE SPACES TO XF-DEC-SOURCE.
128600     MOVE W-PAY-S(21) TO XF-DEC-SOURCE.
128700     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
128800             XF-SCAN-DECIMAL-AMOUNT-EXIT.
128900     COMPUTE PAY-KEYED-CARD-AMOUNT = XF-DEC-WHOLE-PART +
129000         (XF-DEC-FRAC-PART / 100).
129100
129200     MOVE SPACES TO XF-DEC-SOURCE.
129300     MOVE W-PAY-S(22) TO XF-DEC-SOURCE.
129400     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
129500             XF-SCAN-DECIMAL-AMOUNT-EXIT.
129600     COMPUTE PAY-AMOUNT-TENDERED = XF-DEC-WHOLE-PART +
129700         (XF-DEC-FRAC-PART / 100).
129800
129900     MOVE W-PAY-S(23) TO PAY-REFUNDED.
130000
130100     MOVE W-PAY-S(24) TO PLCVTDT-SRC-DATETIME.
130200     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
130300             PLCVTDT-NORMALIZE-DATETIME-EXIT.
130400     MOVE PLCVTDT-OUT-DATETIME-TEXT TO PAY-REFUND-DATE.
130500
130600     MOVE SPACES TO XF-DEC-SOURCE.
130700     MOVE W-PAY-S(25) TO XF-DEC-SOURCE.
130800     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
130900             XF-SCAN-DECIMAL-AMOUNT-EXIT.
131000     COMPUTE PAY-REFUND-AMOUNT = XF-DEC-WHOLE-PART +
131100         (XF-DEC-FRAC-PART / 100).
131200
131300     MOVE SPACES TO XF-DEC-SOURCE.
131400     MOVE W-PAY-S(26) TO XF-DEC-SOURCE.
131500     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
131600             XF-SCAN-DECIMAL-AMOUNT-EXIT.
131700     COMPUTE PAY-REFUND-TIP-AMOUNT = XF-DEC-WHOLE-PART +
131800         (XF-DEC-FRAC-PART / 100).
131900
132000     MOVE W-PAY-S(27) TO PAY-VOID-USER.
132100
132200     MOVE W-PAY-S(28) TO PAY-VOID-APPROVER.
132300
132400     MOVE W-PAY-S(29) TO PLCVTDT-SRC-DATETIME.
132500     PERFORM PLCVTDT-NORMALIZE-DATETIME THRU
132600             PLCVTDT-NORMALIZE-DATETIME-EXIT.
132700     MOVE PLCVTDT-OUT-DATETIME-TEXT TO PAY-VOID-DATE.
132800
132900     MOVE W-PAY-S(30) TO PAY-STATUS.
133000
133100     MOVE W-PAY-S(31) TO PAY-TYPE.
133200
133300     MOVE W-PAY-S(32) TO PAY-CASH-DRAWER.
133400
133500     MOVE W-PAY-S(33) TO PAY-CARD-TYPE.
133600
133700     MOVE W-PAY-S(34) TO PAY-OTHER-TYPE.
133800
133900     MOVE W-PAY-S(35) TO PAY-EMAIL.
134000
134100     MOVE W-PAY-S(36) TO PAY-PHONE.
134200
134300     MOVE W-PAY-S(37) TO PAY-LAST-4-CARD-DIG.
134400
134500     MOVE SPACES TO XF-DEC-SOURCE.
134600     MOVE W-PAY-S(38) TO XF-DEC-SOURCE.
134700     PERFORM XF-SCAN-DECIMAL-AMOUNT THRU
134800             XF-SCAN-DECIMAL-AMOUNT-EXIT.
134900     COMPUTE PAY-VMCD-FEES = XF-DEC-WHOLE-PART +
135000         (XF-DEC-FRAC-PART / 100).
135100
135200     MOVE W-PAY-S(39) TO PAY-ROOM-INFO.
135300
135400     MOVE W-PAY-S(40) TO PAY-RECEIPT.
135500
135600     MOVE W-PAY-S(41) TO PAY-SOURCE.
135700
135800     MOVE W-PAY-S(42) TO PAY-LAST-4-GIFT-DIG.
135900
136000     MOVE W-PAY-S(43) TO PAY-FIRST-5-GFT-DIG.
136100
136200     MOVE CTL-PROCESSING-DATE-EDIT TO PAY-PROCESSING-DATE.
136300     MOVE "N" TO PAY-CLOSURE-INDICATOR.
136400     MOVE SPACES TO PAY-CLOSURE-REASON.
136500
136600     WRITE PAY-CLEAN-RECORD.
136700     ADD 1 TO FDC-PAY-WRITE-CT.
136800
136900     PERFORM 2700-READ-PAY-RECORD THRU
137000             2700-READ-PAY-RECORD-EXIT.
137100
137200 2700-PROCESS-ONE-PAY-RECORD-EXIT.
137300     EXIT.
137400
137500*----------------------------------------------------------------*
137600 XF-SCAN-DECIMAL-AMOUNT.
137700*    SPLITS XF-DEC-SOURCE ON THE DECIMAL POINT SO THE CALLER CAN
137800*    COMPUTE A PROPER RESULT - A PLAIN MOVE OF "12.50" INTO A
137900*    NUMERIC PICTURE DOES NOT HONOR THE EMBEDDED POINT.
138000
138100     MOVE ZERO TO XF-DEC-WHOLE-PART XF-DEC-FRAC-PART.
138200     MOVE SPACE TO XF-DEC-SIGN-SW.
138300     MOVE SPACES TO XF-DEC-UNSIGNED-TEXT.
138400
138500     IF XF-DEC-SOURCE NOT = SPACES
138600        IF XF-DEC-SOURCE (1:1) = "-"
138700           MOVE "-" TO XF-DEC-SIGN-SW
138800           MOVE XF-DEC-SOURCE (2:13) TO XF-DEC-UNSIGNED-TEXT
138900        ELSE
139000           MOVE XF-DEC-SOURCE TO XF-DEC-UNSIGNED-TEXT
139100        END-IF
139200        UNSTRING XF-DEC-UNSIGNED-TEXT DELIMITED BY "."
139300            INTO XF-DEC-WHOLE-TEXT XF-DEC-FRAC-TEXT
139400        END-UNSTRING
139500        IF XF-DEC-WHOLE-TEXT IS NUMERIC
139600           MOVE XF-DEC-WHOLE-TEXT TO XF-DEC-WHOLE-PART
139700        END-IF
139800        IF XF-DEC-FRAC-TEXT IS NUMERIC
139900           MOVE XF-DEC-FRAC-TEXT TO XF-DEC-FRAC-PART
140000        END-IF
140100     END-IF.
140200
140300 XF-SCAN-DECIMAL-AMOUNT-EXIT.
140400     EXIT.
140500*----------------------------------------------------------------*
140600 XF-NORMALIZE-BOOLEAN.
140700*    "TRUE"/"T"/"YES"/"Y"/"1" -> "true"; "FALSE"/"F"/"NO"/"N"/"0"
140800*    -> "false"; ANYTHING ELSE IS LEFT BLANK.
140900
141000     MOVE SPACES TO XF-BOOL-RESULT.
141100     MOVE XF-BOOL-SOURCE TO XF-BOOL-UPPER.
141200     INSPECT XF-BOOL-UPPER CONVERTING
141300         "abcdefghijklmnopqrstuvwxyz" TO
141400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
141500
141600     IF XF-BOOL-UPPER = "TRUE " OR "T    " OR "YES  " OR
141700        "Y    " OR "1    "
141800        MOVE "true" TO XF-BOOL-RESULT
141900     END-IF.
142000
142100     IF XF-BOOL-UPPER = "FALSE" OR "F    " OR "NO   " OR
142200        "N    " OR "0    "
142300        MOVE "false" TO XF-BOOL-RESULT
142400     END-IF.
142500
142600 XF-NORMALIZE-BOOLEAN-EXIT.
142700     EXIT.
142800*----------------------------------------------------------------*
142900 9000-TERMINATE.
143000*    NOTHING TO CLOSE HERE - EACH FEED PARAGRAPH CLOSES ITS OWN
143100*    FILES AS SOON AS IT FINISHES, SO A LATE FEED CAN BE RERUN ON
143200*    ITS OWN WITHOUT OPENING THE OTHER SIX.
143300     CONTINUE.
143400
143500 9000-EXIT.
143600     EXIT.
143700
