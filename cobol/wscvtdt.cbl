000100*----------------------------------------------------------------*
000200*    WSCVTDT.CBL
000300*    WORKING-STORAGE FOR PLCVTDT.CBL - DATE/TIME/DURATION WORK
000400*    AREAS AND THE INTERFACE FIELDS POS-XFORM LOADS BEFORE
000500*    PERFORMING A PLCVTDT- PARAGRAPH.
000600*----------------------------------------------------------------*
000700*    MAINTENANCE LOG
000800*    DATE       BY   TICKET    DESCRIPTION
000900*    03/11/1989 LFB  INV-0012  ORIGINAL - WSDATE GDTV- DATE PARSE
001000*                              AND LEAP-YEAR WORK AREA, LIFTED OUT
001100*                              OF THE VOUCHER-ENTRY SCREENS FOR
001200*                              REUSE BY THE AP REPORTS.
001300*    09/22/1991 LFB  INV-0098  ADDED PLCVTDT-NORMALIZE-DATE TO
001400*                              SUPPORT THE NEW LOCKBOX FEED, WHICH
001500*                              SENDS MM/DD/YYYY INSTEAD OF OUR
001600*                              USUAL CCYYMMDD.
001700*    04/02/1994 RTG  INV-0140  ADDED DURATION-TO-MINUTES FOR THE
001800*                              COURIER TIMING EXTRACT.
001900*    11/14/1998 RTG  INV-0205  Y2K REMEDIATION - DATE-CCYY WAS
002000*                              ALREADY FOUR DIGITS HERE, NO WINDOW
002100*                              LOGIC NEEDED. VERIFIED CENTURY
002200*                              ROLLOVER ON THE LEAP-YEAR TABLE.
002300*    07/30/2002 MHS  INV-0266  ADDED HH:MM:SS AM/PM PARSE FOR THE
002400*                              GALLEY POS NIGHTLY EXTRACT PROJECT.
002500*    04/18/2004 MHS  INV-0281  ADDED THE DASHED/COLON TEXT VIEWS -
002600*                              CLEANED RECORDS CARRY DATES AS
002700*                              TEXT, NOT THE RAW DIGIT GROUPS.
002750*    08/02/2004 MHS  INV-0284  PULLED THE SCAN POINTER AND THE
002760*                              LEAP-YEAR QUOTIENT/REMAINDER BACK
002770*                              OUT TO STANDALONE 77-LEVELS, THE
002780*                              WAY THE OLD WSDATE.CBL CARRIED
002790*                              GDTV-DUMMY AND
002795*                              GDTV-LEAP-YEAR-REMAINDER.
002800*----------------------------------------------------------------*
002810*    SCRATCH SCAN POINTER AND LEAP-YEAR DIVIDE WORK - STANDALONE,
002820*    NOT PART OF ANY RECORD, SO THEY STAY 77-LEVEL.
002830 77 PLCVTDT-SCAN-PTR               PIC 9(3) COMP.
002840 77 PLCVTDT-SCAN-LEN               PIC 9(3) COMP.
002850 77 PLCVTDT-YEAR-REMAINDER         PIC 9(3) COMP.
002860 77 PLCVTDT-QUOTIENT               PIC 9(6) COMP.
002870
002900 01 PLCVTDT-WORK.
003000    05 PLCVTDT-DATE-CCYY-MM-DD.
003100       10 PLCVTDT-IN-CCYY           PIC 9(4).
003200       10 PLCVTDT-IN-MM             PIC 9(2).
003300       10 PLCVTDT-IN-DD             PIC 9(2).
003400    05 PLCVTDT-DATE-TABLE REDEFINES
003500       PLCVTDT-DATE-CCYY-MM-DD.
003600       10 PLCVTDT-DATE-DIGITS       PIC 9(8).
003700    05 PLCVTDT-TIME-FIELDS.
003800       10 PLCVTDT-IN-HH             PIC 9(2).
003900       10 PLCVTDT-IN-MN             PIC 9(2).
004000       10 PLCVTDT-IN-SS             PIC 9(2).
004100    05 PLCVTDT-TIME-TABLE REDEFINES
004200       PLCVTDT-TIME-FIELDS.
004300       10 PLCVTDT-TIME-DIGITS       PIC 9(6).
004400    05 PLCVTDT-AM-PM                PIC X(2).
004700    05 PLCVTDT-NUMERIC-PIECE        PIC X(10).
004800    05 PLCVTDT-NUMERIC-PIECE2       PIC X(10).
004900    05 PLCVTDT-NUMERIC-PIECE3       PIC X(10).
005000    05 PLCVTDT-HH-PIECE             PIC X(02).
005100    05 PLCVTDT-MN-PIECE             PIC X(02).
005200    05 PLCVTDT-SS-PIECE             PIC X(02).
005300    05 PLCVTDT-VALID-DATE-SW        PIC X.
005400       88 PLCVTDT-VALID-DATE        VALUE "Y".
005500       88 PLCVTDT-INVALID-DATE      VALUE "N".
005550    05 FILLER                       PIC X(03).
005600
005700*    INTERFACE FIELDS - CALLER LOADS THE -SRC- ITEMS AND PERFORMS
005800*    THE PARAGRAPH IT NEEDS, THEN READS THE -OUT- ITEMS BACK.
005900 01 PLCVTDT-INTERFACE.
006000    05 PLCVTDT-SRC-DATE             PIC X(10).
006100    05 PLCVTDT-SRC-DATETIME         PIC X(26).
006200    05 PLCVTDT-DUR-SOURCE           PIC X(40).
006300    05 PLCVTDT-OUT-DATE.
006400       10 PLCVTDT-OUT-CCYY          PIC 9(4).
006500       10 PLCVTDT-OUT-MM            PIC 9(2).
006600       10 PLCVTDT-OUT-DD            PIC 9(2).
006700    05 PLCVTDT-OUT-DATE-EDIT REDEFINES
006800       PLCVTDT-OUT-DATE.
006900       10 PLCVTDT-OUT-DATE-DIGITS   PIC 9(8).
007000    05 PLCVTDT-OUT-TIME.
007100       10 PLCVTDT-OUT-HH            PIC 9(2).
007200       10 PLCVTDT-OUT-MN            PIC 9(2).
007300       10 PLCVTDT-OUT-SS            PIC 9(2).
007400    05 PLCVTDT-OUT-MINUTES-TENTHS   PIC 9(7) COMP.
007500
007600*    DASHED/COLON TEXT VIEWS FOR THE CLEANED-RECORD TEXT FIELDS -
007700*    THE FILLERS BELOW CARRY A FIXED "-" OR ":" AND ARE NEVER
007800*    MOVED TO, ONLY THE NUMBERED SUB-ITEMS ARE.
007900    05 PLCVTDT-OUT-DATE-TEXT.
008000       10 PLCVTDT-OUT-DTXT-CCYY     PIC X(4).
008100       10 PLCVTDT-OUT-DTXT-DASH1    PIC X(1).
008200       10 PLCVTDT-OUT-DTXT-MM       PIC X(2).
008300       10 PLCVTDT-OUT-DTXT-DASH2    PIC X(1).
008400       10 PLCVTDT-OUT-DTXT-DD       PIC X(2).
008500    05 PLCVTDT-OUT-TIME-TEXT.
008600       10 PLCVTDT-OUT-TTXT-HH       PIC X(2).
008700       10 PLCVTDT-OUT-TTXT-COLON1   PIC X(1).
008800       10 PLCVTDT-OUT-TTXT-MN       PIC X(2).
008900       10 PLCVTDT-OUT-TTXT-COLON2   PIC X(1).
009000       10 PLCVTDT-OUT-TTXT-SS       PIC X(2).
009100    05 PLCVTDT-OUT-DATETIME-TEXT    PIC X(19).
009150    05 FILLER                       PIC X(05).
009200
009300 01 PLCVTDT-LEAP-YEAR-WORK.
009600    05 PLCVTDT-LEAP-YEAR-SW         PIC X.
009700       88 PLCVTDT-IS-LEAP-YEAR      VALUE "Y".
009800    05 PLCVTDT-DAYS-IN-MONTH-TABLE.
009900       10 FILLER                    PIC 9(2) VALUE 31.
010000       10 FILLER                    PIC 9(2) VALUE 28.
010100       10 FILLER                    PIC 9(2) VALUE 31.
010200       10 FILLER                    PIC 9(2) VALUE 30.
010300       10 FILLER                    PIC 9(2) VALUE 31.
010400       10 FILLER                    PIC 9(2) VALUE 30.
010500       10 FILLER                    PIC 9(2) VALUE 31.
010600       10 FILLER                    PIC 9(2) VALUE 31.
010700       10 FILLER                    PIC 9(2) VALUE 30.
010800       10 FILLER                    PIC 9(2) VALUE 31.
010900       10 FILLER                    PIC 9(2) VALUE 30.
011000       10 FILLER                    PIC 9(2) VALUE 31.
011100    05 PLCVTDT-DAYS-TABLE REDEFINES
011200       PLCVTDT-DAYS-IN-MONTH-TABLE.
011300       10 PLCVTDT-DAYS-OCC          PIC 9(2) OCCURS 12 TIMES.
011350    05 FILLER                       PIC X(03).
011400
011500*    DURATION-TO-MINUTES WORK AREA (U2 OF THE NIGHTLY EXTRACT)
011600 01 PLCVTDT-DURATION-WORK.
011700    05 PLCVTDT-DUR-HOURS            PIC 9(3)   COMP.
011800    05 PLCVTDT-DUR-MINUTES          PIC 9(3)   COMP.
011900    05 PLCVTDT-DUR-SECONDS          PIC 9(3)   COMP.
012000    05 PLCVTDT-DUR-TOTAL-TENTHS     PIC 9(7)   COMP.
012100    05 PLCVTDT-DUR-TEXT             PIC X(40).
012200    05 PLCVTDT-DUR-WORD             PIC X(12).
012210*    UPPER-CASED COPY OF PLCVTDT-DUR-WORD SO "HOURS"/"MINUTES"/
012220*    "SECONDS" MATCH REGARDLESS OF THE CASE THE FEED PUNCHED.
012230    05 PLCVTDT-DUR-WORD-UPPER       PIC X(12).
012300    05 PLCVTDT-DUR-TABLE REDEFINES
012400       PLCVTDT-DUR-TEXT OCCURS 1 TO 6 TIMES
012500       DEPENDING ON PLCVTDT-DUR-WORD-COUNT
012600       INDEXED BY PLCVTDT-DUR-IDX.
012700       10 PLCVTDT-DUR-ONE-WORD      PIC X(40).
012800    05 PLCVTDT-DUR-WORD-COUNT       PIC 9(2)   COMP.
012850    05 FILLER                       PIC X(03).
