000100*----------------------------------------------------------------*
000200*    FDCHKDTL.CBL
000300*    FILE/RECORD LAYOUT - CHECK DETAILS FEED, RAW INPUT AND
000400*    CLEANED-OUTPUT SIDES.
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG
000700*    11/02/1989 LFB  INV-0020  ORIGINAL RAW-RECORD LAYOUT.
000800*    02/14/1996 RTG  INV-0163  ADDED THE CLEANED-RECORD LAYOUT.
000900*    05/11/1998 RTG  INV-0199  SPLIT OPENED-DATE/OPENED-TIME -
001000*                              FEED WAS SENDING A COMBINED
001100*                              TIMESTAMP, WAREHOUSE WANTS THEM
001200*                              SEPARATE.
001300*    11/14/1998 RTG  INV-0205  Y2K REMEDIATION - OPENED-DATE IS
001400*                              CCYY-MM-DD, ALREADY 4-DIGIT YEAR.
001500*----------------------------------------------------------------*
001600     FD CHK-INPUT-FILE
001700        LABEL RECORDS ARE OMITTED
001800        RECORD CONTAINS 2000 CHARACTERS.
001900
002000     01 CHK-INPUT-RECORD.
002100         05 CHK-INPUT-LINE          PIC X(1990).
002200         05 FILLER                  PIC X(0010).
002300
002400     FD CHK-CLEAN-FILE
002500        LABEL RECORDS ARE OMITTED
002600        RECORD CONTAINS 0431 CHARACTERS.
002700
002800     01 CHK-CLEAN-RECORD.
002900         05 CHK-CUSTOMER-ID         PIC X(20).
003000         05 CHK-CUSTOMER            PIC X(40).
003100         05 CHK-CUSTOMER-PHONE      PIC X(20).
003200         05 CHK-CUSTOMER-EMAIL      PIC X(50).
003300         05 CHK-LOCATION-CODE       PIC X(10).
003400         05 CHK-OPENED-DATE         PIC X(10).
003500         05 CHK-OPENED-TIME         PIC X(08).
003600         05 CHK-ITEM-DESCRIPTION    PIC X(60).
003700         05 CHK-SERVER              PIC X(30).
003800         05 CHK-TAX                 PIC 9(3)V99.
003900         05 CHK-TENDER              PIC X(20).
004000         05 CHK-CHECK-ID            PIC X(20).
004100         05 CHK-CHECK-NUMBER        PIC 9(8).
004200         05 CHK-TOTAL               PIC 9(4)V99.
004300         05 CHK-CUSTOMER-FAMILY     PIC X(30).
004400         05 CHK-TABLE-SIZE          PIC 9(3).
004500         05 CHK-DISCOUNT            PIC 9(4)V99.
004600         05 CHK-REASON-OF-DISCOUNT  PIC X(40).
004700         05 CHK-LINK                PIC X(60).
004800         05 CHK-PROCESSING-DATE     PIC X(10).
004810         05 CHK-CLOSURE-INDICATOR   PIC X(01).
004820            88 CHK-IS-CLOSURE-REC   VALUE "Y".
004830         05 CHK-CLOSURE-REASON      PIC X(15).
004900         05 FILLER                  PIC X(04).
