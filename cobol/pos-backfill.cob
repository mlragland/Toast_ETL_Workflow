000100*----------------------------------------------------------------*
000200*    POS-BACKFILL.CBL
000300*    U7 - BACKFILL JOB.  GIVEN A START AND END DATE (CCYYMMDD)
000400*    WALKS EVERY CALENDAR DATE IN THE RANGE, SKIPS DATES ALREADY
000500*    ON THE PROCESSED-DATES LIST, AND RUNS THE SAME
000600*    CALENDAR/XFORM/VALID/QCHECK PASS THE NIGHTLY RUN USES FOR A
000700*    SINGLE DATE, ACCUMULATING A RUN SUMMARY FOR POS-REPORT.
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG
001000*    DATE       BY   TICKET    DESCRIPTION
001100*    06/19/1997 RTG  INV-0180  ORIGINAL - WRITTEN SO THE WAREHOUSE
001200*                              COULD BE REBUILT AFTER AN EXTENDED
001300*                              SFTP OUTAGE WITHOUT HAND-RUNNING
001400*                              THE NIGHTLY JOB ONE DATE AT A TIME.
001500*    11/14/1998 RTG  INV-0205  Y2K REMEDIATION - DATE ARITHMETIC
001600*                              REWRITTEN ON 4-DIGIT YEARS, LEAP
001700*                              YEAR TABLE CORRECTED FOR 2000.
001800*    07/30/2002 MHS  INV-0266  REBUILT FOR THE GALLEY POS NIGHTLY
001900*                              EXTRACT PROJECT - NOW DRIVES
002000*                              POS-CALENDAR/POS-XFORM/POS-VALID/
002100*                              POS-QCHECK PER DATE INSTEAD OF THE
002200*                              OLD VOUCHER SELECTION LOOP.
002300*    03/11/2011 DKP  INV-0347  ADDED THE BACKFILL SUMMARY COUNTERS
002400*                              (CONSIDERED/SKIPPED/OK/CLOSURE/
002500*                              FAILED) FOR THE TRAILER LINE ON THE
002600*                              QUALITY REPORT.
002700*----------------------------------------------------------------*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. POS-BACKFILL.
003000 AUTHOR. R T GUNDERSON.
003100 INSTALLATION. MERIDIAN HOSPITALITY GROUP - DATA PROCESSING.
003200 DATE-WRITTEN. 06/19/1997.
003300 DATE-COMPILED.
003400 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS BK-DEBUG-SWITCH.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     COPY "SLQUARPT.CBL".
004500*----------------------------------------------------------------*
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900     COPY "FDQUARPT.CBL".
005000*----------------------------------------------------------------*
005100 WORKING-STORAGE SECTION.
005200
005300*    THIS JOB IS ITS OWN DRIVER FOR THE DATES IT WORKS, SO IT
005400*    OWNS THE SAME WORKING-STORAGE COPIES OF THE SHARED CONTROL
005500*    BLOCKS THAT POS-NIGHTLY-BATCH OWNS FOR A SINGLE-DATE RUN,
005600*    AND PASSES THEM DOWN BY CALL ... USING JUST LIKE THE NIGHTLY
005700*    JOB DOES.
005800     COPY "WSCTLREC.CBL".
005900     COPY "WSFDCNT.CBL".
006000     COPY "WSVLTBL.CBL".
006100     COPY "WSQUALTB.CBL".
006200
006300 01 W-FILE-STATUS                PIC X(02).
006400    88 W-FILE-STATUS-OK          VALUE "00".
006500    88 W-FILE-STATUS-EOF         VALUE "10".
006600
006700 01 W-BK-EOF-SW                  PIC X.
006800    88 W-BK-PROCESSED-EOF        VALUE "Y".
006900
007000*    PROCESSED-DATES LIST, READ ONCE INTO MEMORY SO EACH DATE IN
007100*    THE RANGE CAN BE CHECKED WITHOUT RE-READING THE FILE.
007200 01 W-BK-PROCESSED-DATES.
007300    05 W-BK-PROCESSED-COUNT      PIC 9(4)   COMP.
007400    05 W-BK-PROCESSED-OCC OCCURS 0 TO 2000 TIMES
007500                  DEPENDING ON W-BK-PROCESSED-COUNT
007600                  INDEXED BY W-BK-PROCESSED-IDX.
007700       10 W-BK-PROCESSED-DATE    PIC 9(8).
007800
007900 01 W-BK-WORK.
008000    05 W-BK-CURRENT-DATE         PIC 9(8).
008100    05 W-BK-CURRENT-DATE-R REDEFINES W-BK-CURRENT-DATE.
008200       10 W-BK-CUR-CCYY          PIC 9(4).
008300       10 W-BK-CUR-MM            PIC 9(2).
008400       10 W-BK-CUR-DD            PIC 9(2).
008500    05 W-BK-FOUND-SW             PIC X.
008600       88 W-BK-DATE-FOUND        VALUE "Y".
008700    05 FILLER                     PIC X(03).
008800
008900*    CALENDAR-MATH WORK AREA FOR 3300-ADD-ONE-DAY.
009000 01 W-BK-CALENDAR-WORK.
009100    05 W-BK-CAL-DAYS-IN-MONTH    PIC 9(2).
009200    05 W-BK-CAL-LEAP-SW          PIC X.
009300       88 W-BK-CAL-IS-LEAP-YEAR  VALUE "Y".
009400    05 W-BK-CAL-MONTH-LENGTHS.
009500       10 FILLER                  PIC 9(2) VALUE 31.
009600       10 FILLER                  PIC 9(2) VALUE 28.
009700       10 FILLER                  PIC 9(2) VALUE 31.
009800       10 FILLER                  PIC 9(2) VALUE 30.
009900       10 FILLER                  PIC 9(2) VALUE 31.
010000       10 FILLER                  PIC 9(2) VALUE 30.
010100       10 FILLER                  PIC 9(2) VALUE 31.
010200       10 FILLER                  PIC 9(2) VALUE 31.
010300       10 FILLER                  PIC 9(2) VALUE 30.
010400       10 FILLER                  PIC 9(2) VALUE 31.
010500       10 FILLER                  PIC 9(2) VALUE 30.
010600       10 FILLER                  PIC 9(2) VALUE 31.
010700    05 W-BK-CAL-MONTH-TAB REDEFINES W-BK-CAL-MONTH-LENGTHS.
010800       10 W-BK-CAL-MONTH-LEN OCCURS 12 TIMES
010900                  PIC 9(2).
011000
011100*----------------------------------------------------------------*
011200 LINKAGE SECTION.
011300
011400     COPY "WSBKCTL.CBL".
011500*----------------------------------------------------------------*
011600 PROCEDURE DIVISION USING BK-DATE-RANGE
011700                          BK-BACKFILL-SUMMARY.
011800
011900 0000-MAIN-CONTROL.
012000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012100     IF NOT BK-RANGE-IS-VALID
012200        GOBACK
012300     END-IF.
012400     PERFORM 2000-LOAD-PROCESSED-DATES THRU 2000-EXIT.
012500     PERFORM 3000-PROCESS-DATE-RANGE THRU 3000-EXIT.
012600     GOBACK.
012700
012800 0000-EXIT.
012900     EXIT.
013000*----------------------------------------------------------------*
013100 1000-INITIALIZE.
013200
013300     MOVE ZERO TO BK-DATES-CONSIDERED.
013400     MOVE ZERO TO BK-DATES-SKIPPED.
013500     MOVE ZERO TO BK-DATES-OK.
013600     MOVE ZERO TO BK-DATES-CLOSURE.
013700     MOVE ZERO TO BK-DATES-FAILED.
013800     MOVE "N" TO BK-RANGE-VALID-SW.
013900     IF BK-START-DATE NOT > BK-END-DATE
014000        SET BK-RANGE-IS-VALID TO TRUE
014100        MOVE BK-START-DATE TO W-BK-CURRENT-DATE
014200     END-IF.
014300     MOVE "N" TO W-BK-EOF-SW.
014400
014500 1000-EXIT.
014600     EXIT.
014700*----------------------------------------------------------------*
014800 2000-LOAD-PROCESSED-DATES.
014900
015000     MOVE ZERO TO W-BK-PROCESSED-COUNT.
015100     OPEN INPUT QUA-PROCESSED-DATES-FILE.
015200     IF W-FILE-STATUS-OK
015300        PERFORM 2100-READ-ONE-PROCESSED-DATE THRU
015400                2100-EXIT
015500            UNTIL W-BK-PROCESSED-EOF
015600        CLOSE QUA-PROCESSED-DATES-FILE
015700     END-IF.
015800
015900 2000-EXIT.
016000     EXIT.
016100*----------------------------------------------------------------*
016200 2100-READ-ONE-PROCESSED-DATE.
016300
016400     READ QUA-PROCESSED-DATES-FILE
016500         AT END
016600            SET W-BK-PROCESSED-EOF TO TRUE
016700         NOT AT END
016800            IF W-BK-PROCESSED-COUNT < 2000
016900               ADD 1 TO W-BK-PROCESSED-COUNT
017000               MOVE QUA-PROCESSED-DATE TO
017100                   W-BK-PROCESSED-DATE (W-BK-PROCESSED-COUNT)
017200            END-IF
017300     END-READ.
017400
017500 2100-EXIT.
017600     EXIT.
017700*----------------------------------------------------------------*
017800 3000-PROCESS-DATE-RANGE.
017900
018000     PERFORM 3100-PROCESS-ONE-DATE THRU 3100-EXIT
018100         UNTIL W-BK-CURRENT-DATE > BK-END-DATE.
018200
018300 3000-EXIT.
018400     EXIT.
018500*----------------------------------------------------------------*
018600 3100-PROCESS-ONE-DATE.
018700
018800     ADD 1 TO BK-DATES-CONSIDERED.
018900     PERFORM 3110-SEARCH-PROCESSED-TABLE THRU
019000             3110-EXIT.
019100     IF W-BK-DATE-FOUND
019200        ADD 1 TO BK-DATES-SKIPPED
019300     ELSE
019400        PERFORM 3120-RUN-ONE-DATE THRU 3120-EXIT
019500     END-IF.
019600     PERFORM 3300-ADD-ONE-DAY THRU 3300-EXIT.
019700
019800 3100-EXIT.
019900     EXIT.
020000*----------------------------------------------------------------*
020100 3110-SEARCH-PROCESSED-TABLE.
020200
020300     MOVE "N" TO W-BK-FOUND-SW.
020400     SET W-BK-PROCESSED-IDX TO 1.
020500     SEARCH W-BK-PROCESSED-OCC
020600         AT END
020700            MOVE "N" TO W-BK-FOUND-SW
020800         WHEN W-BK-PROCESSED-DATE (W-BK-PROCESSED-IDX)
020900                 = W-BK-CURRENT-DATE
021000            SET W-BK-DATE-FOUND TO TRUE.
021100
021200 3110-EXIT.
021300     EXIT.
021400*----------------------------------------------------------------*
021500*    RUNS THE SAME CALENDAR/XFORM/VALID/QCHECK PASS THE NIGHTLY
021600*    JOB RUNS FOR ONE DATE, THEN FOLDS THE OUTCOME INTO THE
021700*    BACKFILL SUMMARY.
021800 3120-RUN-ONE-DATE.
021900
022000     MOVE W-BK-CURRENT-DATE TO CTL-PROCESSING-DATE-CCYYMMDD.
022100     PERFORM 3130-FORMAT-PROCESSING-DATE THRU
022200             3130-EXIT.
022300     CALL "POS-CALENDAR" USING CTL-RUN-CONTROL
022400                               CTL-CLOSURE-THRESHOLDS
022500                               CTL-DAY-ACTIVITY
022600                               FDC-FEED-COUNTERS
022700                               FDC-RUN-TOTALS.
022800     IF CTL-IS-CLOSURE-DAY
022900        ADD 1 TO BK-DATES-CLOSURE
023000        ADD 1 TO BK-DATES-OK
023100     ELSE
023200        CALL "POS-XFORM" USING CTL-RUN-CONTROL
023300                               CTL-CLOSURE-THRESHOLDS
023400                               CTL-DAY-ACTIVITY
023500                               FDC-FEED-COUNTERS
023600                               FDC-RUN-TOTALS
023700        CALL "POS-VALID" USING CTL-RUN-CONTROL
023800                               CTL-CLOSURE-THRESHOLDS
023900                               CTL-DAY-ACTIVITY
024000                               FDC-FEED-COUNTERS
024100                               FDC-RUN-TOTALS
024200                               VLT-VIOLATION-TABLE
024300        CALL "POS-QCHECK" USING CTL-RUN-CONTROL
024400                               CTL-CLOSURE-THRESHOLDS
024500                               CTL-DAY-ACTIVITY
024600                               FDC-FEED-COUNTERS
024700                               FDC-RUN-TOTALS
024800                               QTB-ORDER-ID-TABLE
024900                               QTB-CHECK-ID-TABLE
025000                               QTB-CHECK-NUMBER-TABLE
025100                               QTB-ITEM-ID-TABLE
025200                               QTB-CHILD-SEEN-TABLE
025300                               QTB-RELATIONSHIP-RESULT
025400                               QTB-REL-RESULTS-TABLE
025500        IF FDC-OVERALL-CRITICAL
025600           ADD 1 TO BK-DATES-FAILED
025700        ELSE
025800           ADD 1 TO BK-DATES-OK
025900        END-IF
026000     END-IF.
026100
026200 3120-EXIT.
026300     EXIT.
026400*----------------------------------------------------------------*
026500 3130-FORMAT-PROCESSING-DATE.
026600
026700     MOVE SPACES TO CTL-PROCESSING-DATE-EDIT.
026800     STRING CTL-PROC-CCYY  DELIMITED BY SIZE
026900            "-"            DELIMITED BY SIZE
027000            CTL-PROC-MM    DELIMITED BY SIZE
027100            "-"            DELIMITED BY SIZE
027200            CTL-PROC-DD    DELIMITED BY SIZE
027300         INTO CTL-PROCESSING-DATE-EDIT.
027400
027500 3130-EXIT.
027600     EXIT.
027700*----------------------------------------------------------------*
027800*    ADVANCES W-BK-CURRENT-DATE ONE CALENDAR DAY, CORRECT FOR
027900*    MONTH-END AND LEAP-YEAR FEBRUARY.
028000 3300-ADD-ONE-DAY.
028100
028200     PERFORM 3310-SET-LEAP-YEAR-SWITCH THRU
028300             3310-EXIT.
028400     MOVE W-BK-CAL-MONTH-LEN (W-BK-CUR-MM) TO
028500         W-BK-CAL-DAYS-IN-MONTH.
028600     IF W-BK-CUR-MM = 2 AND W-BK-CAL-IS-LEAP-YEAR
028700        MOVE 29 TO W-BK-CAL-DAYS-IN-MONTH
028800     END-IF.
028900     IF W-BK-CUR-DD < W-BK-CAL-DAYS-IN-MONTH
029000        ADD 1 TO W-BK-CUR-DD
029100     ELSE
029200        MOVE 1 TO W-BK-CUR-DD
029300        IF W-BK-CUR-MM < 12
029400           ADD 1 TO W-BK-CUR-MM
029500        ELSE
029600           MOVE 1 TO W-BK-CUR-MM
029700           ADD 1 TO W-BK-CUR-CCYY
029800        END-IF
029900     END-IF.
030000
030100 3300-EXIT.
030200     EXIT.
030300*----------------------------------------------------------------*
030400*    LEAP YEAR: DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS ALSO
030500*    DIVISIBLE BY 400.
030600 3310-SET-LEAP-YEAR-SWITCH.
030700
030800     MOVE "N" TO W-BK-CAL-LEAP-SW.
030900     IF W-BK-CUR-CCYY / 4 * 4 = W-BK-CUR-CCYY
031000        IF W-BK-CUR-CCYY / 100 * 100 NOT = W-BK-CUR-CCYY
031100           SET W-BK-CAL-IS-LEAP-YEAR TO TRUE
031200        ELSE
031300           IF W-BK-CUR-CCYY / 400 * 400 = W-BK-CUR-CCYY
031400              SET W-BK-CAL-IS-LEAP-YEAR TO TRUE
031500           END-IF
031600        END-IF
031700     END-IF.
031800
031900 3310-EXIT.
032000     EXIT.
032100
