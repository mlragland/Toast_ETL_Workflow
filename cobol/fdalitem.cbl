000100*----------------------------------------------------------------*
000200*    FDALITEM.CBL
000300*    FILE/RECORD LAYOUT - ALL-ITEMS (MENU ITEM SALES SUMMARY)
000400*    FEED, RAW INPUT AND CLEANED-OUTPUT SIDES.
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG
000700*    11/02/1989 LFB  INV-0020  ORIGINAL RAW-RECORD LAYOUT.
000800*    02/14/1996 RTG  INV-0163  ADDED THE CLEANED-RECORD LAYOUT
000900*                              FOR THE WAREHOUSE LOAD SPLIT.
001000*    03/09/1999 RTG  INV-0212  Y2K - PROCESSING-DATE CARRIED AS
001100*                              CCYY-MM-DD (WAS ALREADY 4-DIGIT
001200*                              YEAR HERE, NO CHANGE TO WIDTH).
001300*    08/01/2003 MHS  INV-0270  ADDED THE THREE PERCENT-SHARE
001400*                              FIELDS (GROUP/MENU/ALL) FOR THE
001500*                              GALLEY EXTRACT PROJECT.
001600*----------------------------------------------------------------*
001700     FD ALI-INPUT-FILE
001800        LABEL RECORDS ARE OMITTED
001900        RECORD CONTAINS 2000 CHARACTERS.
002000
002100     01 ALI-INPUT-RECORD.
002200         05 ALI-INPUT-LINE          PIC X(1990).
002300         05 FILLER                  PIC X(0010).
002400
002500     FD ALI-CLEAN-FILE
002600        LABEL RECORDS ARE OMITTED
002700        RECORD CONTAINS 0421 CHARACTERS.
002800
002900     01 ALI-CLEAN-RECORD.
003000         05 ALI-MASTER-ID           PIC X(20).
003100         05 ALI-ITEM-ID             PIC X(20).
003200         05 ALI-PARENT-ID           PIC X(20).
003300         05 ALI-MENU-NAME           PIC X(40).
003400         05 ALI-MENU-GROUP          PIC X(30).
003500         05 ALI-SUBGROUP            PIC X(30).
003600         05 ALI-MENU-ITEM           PIC X(40).
003700         05 ALI-TAGS                PIC X(40).
003800         05 ALI-AVG-PRICE           PIC 9(4)V99.
003900         05 ALI-ITEM-QTY-INCL-VOID  PIC 9(5)V99.
004000         05 ALI-PCT-QTY-INCL-VOID   PIC 9(3)V99.
004100         05 ALI-GROSS-AMT-INCL-VD   PIC 9(7)V99.
004200         05 ALI-PCT-AMT-INCL-VOID   PIC 9(3)V99.
004300         05 ALI-ITEM-QTY            PIC 9(5)V99.
004400         05 ALI-GROSS-AMOUNT        PIC 9(7)V99.
004500         05 ALI-VOID-QTY            PIC 9(4)V99.
004600         05 ALI-VOID-AMOUNT         PIC 9(7)V99.
004700         05 ALI-DISCOUNT-AMOUNT     PIC 9(7)V99.
004800         05 ALI-NET-AMOUNT          PIC 9(5)V99.
004900         05 ALI-NUM-ORDERS          PIC 9(6).
005000         05 ALI-PCT-TTL-NUM-ORDERS  PIC 9(3)V99.
005100         05 ALI-PCT-SHARES.
005200             10 ALI-PCT-QTY-SHARE   PIC 9(3)V99 OCCURS 3 TIMES
005300                                     INDEXED BY ALI-PCT-QTY-IDX.
005400         05 ALI-PCT-SHARES-R REDEFINES ALI-PCT-SHARES.
005500             10 ALI-PCT-QTY-GROUP   PIC 9(3)V99.
005600             10 ALI-PCT-QTY-MENU    PIC 9(3)V99.
005700             10 ALI-PCT-QTY-ALL     PIC 9(3)V99.
005800         05 ALI-PCT-NET-SHARES.
005900             10 ALI-PCT-NET-SHARE   PIC 9(3)V99 OCCURS 3 TIMES
006000                                     INDEXED BY ALI-PCT-NET-IDX.
006100         05 ALI-PCT-NET-SHARES-R REDEFINES ALI-PCT-NET-SHARES.
006200             10 ALI-PCT-NET-GROUP   PIC 9(3)V99.
006300             10 ALI-PCT-NET-MENU    PIC 9(3)V99.
006400             10 ALI-PCT-NET-ALL     PIC 9(3)V99.
006500         05 ALI-PROCESSING-DATE     PIC X(10).
006550         05 ALI-CLOSURE-INDICATOR   PIC X(01).
006560            88 ALI-IS-CLOSURE-REC   VALUE "Y".
006570         05 ALI-CLOSURE-REASON      PIC X(15).
006600         05 FILLER                  PIC X(05).
