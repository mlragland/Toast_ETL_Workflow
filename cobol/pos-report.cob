000100*----------------------------------------------------------------*
000200*    POS-REPORT.CBL
000300*    QUALITY REPORT WRITER.  PRINTS THE RUN HEADER, ONE SECTION
000400*    PER FEED (COUNTS PLUS ONE DETAIL LINE PER VIOLATED RULE),
000500*    THE SIX-RELATIONSHIP REFERENTIAL SECTION, THE RUN TRAILER,
000600*    AND - ON A BACKFILL RUN - THE BACKFILL SUMMARY LINE.
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG
000900*    DATE       BY   TICKET    DESCRIPTION
001000*    07/30/2002 MHS  INV-0266  ORIGINAL - GALLEY POS NIGHTLY
001100*                              EXTRACT PROJECT QUALITY REPORT,
001200*                              MODELED ON THE OLD DEDUCTIBLES AND
001300*                              VENDOR PRINT PROGRAMS' HEADING AND
001400*                              PAGE-CONTROL STYLE.
001500*    03/11/2003 MHS  INV-0273  ADDED THE REFERENTIAL SECTION ONCE
001600*                              POS-QCHECK STARTED BUILDING
001700*                              QTB-REL-RESULTS-TABLE.
001800*    03/18/2011 DKP  INV-0349  ADDED THE BACKFILL SUMMARY LINE
001900*                              AND TRAILER PASS/WARNING/CRITICAL
002000*                              ROLL-UP OFF FDC-RUN-TOTALS, USING
002100*                              THE NEW FDC-FEED-COUNTERS-TAB
002200*                              PERFORM VARYING INSTEAD OF SEVEN
002300*                              SEPARATE ADD STATEMENTS.
002400*----------------------------------------------------------------*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. POS-REPORT.
002700 AUTHOR. M H SANDERSON.
002800 INSTALLATION. MERIDIAN HOSPITALITY GROUP - DATA PROCESSING.
002900 DATE-WRITTEN. 07/30/2002.
003000 DATE-COMPILED.
003100 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003200*----------------------------------------------------------------*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 IS RPT-DEBUG-SWITCH.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000
004100     COPY "SLQUARPT.CBL".
004200*----------------------------------------------------------------*
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600     COPY "FDQUARPT.CBL".
004700*----------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004900
005000     COPY "WSCTLREC.CBL".
005100     COPY "WSFDCNT.CBL".
005200     COPY "WSVLTBL.CBL".
005300     COPY "WSQUALTB.CBL".
005400     COPY "WSBKCTL.CBL".
005500
005600 01 W-FILE-STATUS                PIC X(02).
005700    88 W-FILE-STATUS-OK          VALUE "00".
005800
005900 01 W-RPT-PAGE-CONTROL.
006000    05 W-RPT-PAGE-NUMBER         PIC 9(04)  COMP.
006100    05 W-RPT-LINE-COUNT          PIC 9(02)  COMP.
006200       88 W-RPT-PAGE-FULL        VALUE 50 THRU 99.
006250    05 FILLER                     PIC X(03).
006300
006400*    ONE NAME/FEED-CODE PER FEED, IN U1-U7 ORDER, SO
006500*    2000-PRINT-ALL-FEED-SECTIONS CAN DISPATCH WITHOUT AN EVALUATE
006600*    OF SEVEN LITERALS EVERY TIME IT NEEDS THE FEED'S LABEL.
006700 01 W-RPT-FEED-NAMES.
006800    05 FILLER                     PIC X(11) VALUE "ALL-ITEMS  ".
006900    05 FILLER                     PIC X(11) VALUE "CHECK-DTL  ".
007000    05 FILLER                     PIC X(11) VALUE "CASH-ENTRY ".
007100    05 FILLER                     PIC X(11) VALUE "ITEM-SEL   ".
007200    05 FILLER                     PIC X(11) VALUE "KITCHEN-TM ".
007300    05 FILLER                     PIC X(11) VALUE "ORDER-DTL  ".
007400    05 FILLER                     PIC X(11) VALUE "PAYMENT-DTL".
007500 01 W-RPT-FEED-NAME-TAB REDEFINES W-RPT-FEED-NAMES.
007600    05 W-RPT-FEED-NAME OCCURS 7 TIMES
007700                  PIC X(11).
007800
007900 01 W-RPT-WORK.
008000    05 W-RPT-TOTAL-ERRORS        PIC 9(7)   COMP.
008100    05 W-RPT-TOTAL-WARNINGS      PIC 9(7)   COMP.
008200    05 W-RPT-SUB                 PIC 9(02)  COMP.
008250    05 FILLER                     PIC X(03).
008300
008400*    PRINT-LINE LAYOUTS, BUILT THE SAME WAY THE OLD DEDUCTIBLES
008500*    AND VENDOR PRINT PROGRAMS BUILT THEIRS - A GROUP OF LITERAL
008600*    FILLERS AND EDITED FIELDS, MOVED TO QUA-REPORT-TEXT AS ONE
008700*    UNIT.
008800 01 RPT-TITLE-LINE.
008900    05 FILLER                     PIC X(20) VALUE
009000        "POS NIGHTLY QUALITY ".
009100    05 FILLER                     PIC X(18) VALUE
009200        "REPORT - RUN DATE ".
009300    05 RPT-T-RUN-DATE              PIC X(10).
009400    05 FILLER                     PIC X(12) VALUE SPACES.
009500    05 FILLER                     PIC X(05) VALUE "TIME ".
009600    05 RPT-T-RUN-TIME              PIC X(08).
009700    05 FILLER                     PIC X(07) VALUE SPACES.
009800    05 FILLER                     PIC X(05) VALUE "PAGE:".
009900    05 RPT-T-PAGE-NO               PIC ZZZ9.
010000    05 FILLER                     PIC X(41) VALUE SPACES.
010100
010200 01 RPT-FEED-HEADING.
010300    05 FILLER                     PIC X(12) VALUE "FEED".
010400    05 FILLER                     PIC X(08) VALUE "READ".
010500    05 FILLER                     PIC X(08) VALUE "WRITE".
010600    05 FILLER                     PIC X(08) VALUE "ERRORS".
010700    05 FILLER                     PIC X(10) VALUE "WARNINGS".
010800    05 FILLER                     PIC X(10) VALUE "SEVERITY".
010900    05 FILLER                     PIC X(08) VALUE "STATUS".
011000    05 FILLER                     PIC X(68) VALUE SPACES.
011100
011200 01 RPT-FEED-DETAIL.
011300    05 RPT-FD-NAME                 PIC X(12).
011400    05 RPT-FD-READ                 PIC ZZZZZZ9.
011500    05 FILLER                      PIC X(01) VALUE SPACES.
011600    05 RPT-FD-WRITE                PIC ZZZZZZ9.
011700    05 FILLER                      PIC X(01) VALUE SPACES.
011800    05 RPT-FD-ERRORS               PIC ZZZZZZ9.
011900    05 FILLER                      PIC X(03) VALUE SPACES.
012000    05 RPT-FD-WARNINGS             PIC ZZZZZZ9.
012100    05 FILLER                      PIC X(02) VALUE SPACES.
012200    05 RPT-FD-SEVERITY             PIC X(08).
012300    05 FILLER                      PIC X(02) VALUE SPACES.
012400    05 RPT-FD-STATUS               PIC X(08).
012500    05 FILLER                      PIC X(63) VALUE SPACES.
012600
012700 01 RPT-VIOLATION-DETAIL.
012800    05 FILLER                      PIC X(06) VALUE SPACES.
012900    05 RPT-VD-TEXT                 PIC X(60).
013000    05 FILLER                      PIC X(03) VALUE SPACES.
013100    05 RPT-VD-COUNT                PIC ZZZZZZ9.
013200    05 FILLER                      PIC X(02) VALUE SPACES.
013300    05 RPT-VD-SEVERITY             PIC X(08).
013400    05 FILLER                      PIC X(44) VALUE SPACES.
013500
013600 01 RPT-REL-HEADING.
013700    05 FILLER                      PIC X(42) VALUE
013800        "RELATIONSHIP".
013900    05 FILLER                      PIC X(08) VALUE "PARENTS".
014000    05 FILLER                      PIC X(08) VALUE "CHILDREN".
014100    05 FILLER                      PIC X(08) VALUE "ORPHANS".
014200    05 FILLER                      PIC X(10) VALUE "NO-CHILD".
014300    05 FILLER                      PIC X(08) VALUE "PCT".
014400    05 FILLER                      PIC X(08) VALUE "STATUS".
014500    05 FILLER                      PIC X(40) VALUE SPACES.
014600
014700 01 RPT-REL-DETAIL.
014800    05 RPT-RD-NAME                 PIC X(40).
014900    05 FILLER                      PIC X(02) VALUE SPACES.
015000    05 RPT-RD-PARENT               PIC ZZZZ9.
015100    05 FILLER                      PIC X(03) VALUE SPACES.
015200    05 RPT-RD-CHILD                PIC ZZZZ9.
015300    05 FILLER                      PIC X(03) VALUE SPACES.
015400    05 RPT-RD-ORPHAN               PIC ZZZZ9.
015500    05 FILLER                      PIC X(03) VALUE SPACES.
015600    05 RPT-RD-NOCHILD              PIC ZZZZ9.
015700    05 FILLER                      PIC X(03) VALUE SPACES.
015800    05 RPT-RD-PCT                  PIC ZZ9.99.
015900    05 FILLER                      PIC X(02) VALUE SPACES.
016000    05 RPT-RD-STATUS               PIC X(08).
016100    05 FILLER                      PIC X(23) VALUE SPACES.
016200
016300 01 RPT-TRAILER-LINE.
016400    05 FILLER                      PIC X(20) VALUE
016500        "RUN TRAILER -".
016600    05 FILLER                      PIC X(14) VALUE "FEEDS OK:".
016700    05 RPT-TR-FEEDS-OK             PIC Z9.
016800    05 FILLER                      PIC X(01) VALUE "/".
016900    05 RPT-TR-FEEDS-TOTAL          PIC 9.
017000    05 FILLER                      PIC X(03) VALUE SPACES.
017100    05 FILLER                      PIC X(08) VALUE "ERRORS:".
017200    05 RPT-TR-ERRORS               PIC ZZZZZZ9.
017300    05 FILLER                      PIC X(03) VALUE SPACES.
017400    05 FILLER                      PIC X(10) VALUE "WARNINGS:".
017500    05 RPT-TR-WARNINGS             PIC ZZZZZZ9.
017600    05 FILLER                      PIC X(03) VALUE SPACES.
017700    05 FILLER                      PIC X(08) VALUE "STATUS:".
017800    05 RPT-TR-STATUS               PIC X(08).
017900    05 FILLER                      PIC X(42) VALUE SPACES.
018000
018100 01 RPT-BACKFILL-LINE.
018200    05 FILLER                      PIC X(20) VALUE
018300        "BACKFILL SUMMARY -".
018400    05 FILLER                      PIC X(12) VALUE "CONSIDERED:".
018500    05 RPT-BF-CONSIDERED           PIC ZZZZ9.
018600    05 FILLER                      PIC X(02) VALUE SPACES.
018700    05 FILLER                      PIC X(09) VALUE "SKIPPED:".
018800    05 RPT-BF-SKIPPED              PIC ZZZZ9.
018900    05 FILLER                      PIC X(02) VALUE SPACES.
019000    05 FILLER                      PIC X(10) VALUE "PROCESSED:".
019100    05 RPT-BF-PROCESSED            PIC ZZZZ9.
019200    05 FILLER                      PIC X(02) VALUE SPACES.
019300    05 FILLER                      PIC X(10) VALUE "CLOSURES:".
019400    05 RPT-BF-CLOSURES             PIC ZZZZ9.
019500    05 FILLER                      PIC X(02) VALUE SPACES.
019600    05 FILLER                      PIC X(09) VALUE "FAILED:".
019700    05 RPT-BF-FAILED               PIC ZZZZ9.
019800    05 FILLER                      PIC X(33) VALUE SPACES.
019900
020000*----------------------------------------------------------------*
020100 LINKAGE SECTION.
020200
020300*    (NONE - ALL SHARED BLOCKS ARE RECEIVED AS WORKING-STORAGE
020400*    PASSED DOWN FROM POS-NIGHTLY-BATCH / POS-BACKFILL, PRINTED
020500*    HERE BY REFERENCE AS CALL ... USING PARAMETERS.)
020600*----------------------------------------------------------------*
020700 PROCEDURE DIVISION USING CTL-RUN-CONTROL
020800                          CTL-CLOSURE-THRESHOLDS
020900                          CTL-DAY-ACTIVITY
021000                          FDC-FEED-COUNTERS
021100                          FDC-RUN-TOTALS
021200                          VLT-VIOLATION-TABLE
021300                          QTB-REL-RESULTS-TABLE
021400                          BK-BACKFILL-SUMMARY.
021500
021600 0000-MAIN-CONTROL.
021700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
021800     OPEN OUTPUT QUA-REPORT-FILE.
021900     PERFORM 1100-PRINT-TITLE-LINE THRU 1100-EXIT.
022000     PERFORM 2000-PRINT-ALL-FEED-SECTIONS THRU 2000-EXIT.
022100     PERFORM 3000-PRINT-REFERENTIAL-SECTION THRU 3000-EXIT.
022200     PERFORM 4000-PRINT-TRAILER THRU 4000-EXIT.
022300     IF BK-DATES-CONSIDERED > ZERO
022400        PERFORM 5000-PRINT-BACKFILL-SUMMARY THRU 5000-EXIT
022500     END-IF.
022600     CLOSE QUA-REPORT-FILE.
022700     GOBACK.
022800
022900 0000-EXIT.
023000     EXIT.
023100*----------------------------------------------------------------*
023200 1000-INITIALIZE.
023300
023400     MOVE ZERO TO W-RPT-PAGE-NUMBER.
023500     MOVE ZERO TO W-RPT-LINE-COUNT.
023600     MOVE ZERO TO W-RPT-TOTAL-ERRORS.
023700     MOVE ZERO TO W-RPT-TOTAL-WARNINGS.
023800     ADD 1 TO W-RPT-PAGE-NUMBER.
023900
024000 1000-EXIT.
024100     EXIT.
024200*----------------------------------------------------------------*
024300 1100-PRINT-TITLE-LINE.
024400
024500     MOVE SPACES TO RPT-TITLE-LINE.
024600     MOVE CTL-PROCESSING-DATE-EDIT TO RPT-T-RUN-DATE.
024700     MOVE CTL-RUN-TIMESTAMP TO RPT-T-RUN-TIME.
024800     MOVE W-RPT-PAGE-NUMBER TO RPT-T-PAGE-NO.
024900     MOVE RPT-TITLE-LINE TO QUA-REPORT-TEXT.
025000     WRITE QUA-REPORT-LINE.
025100     MOVE SPACES TO QUA-REPORT-TEXT.
025200     WRITE QUA-REPORT-LINE.
025300     MOVE RPT-FEED-HEADING TO QUA-REPORT-TEXT.
025400     WRITE QUA-REPORT-LINE.
025500
025600 1100-EXIT.
025700     EXIT.
025800
025900*----------------------------------------------------------------*
026000 2000-PRINT-ALL-FEED-SECTIONS.
026100
026200     PERFORM 2100-PRINT-ALI-SECTION THRU
026300             2100-EXIT.
026400     PERFORM 2200-PRINT-CHK-SECTION THRU
026500             2200-EXIT.
026600     PERFORM 2300-PRINT-CSH-SECTION THRU
026700             2300-EXIT.
026800     PERFORM 2400-PRINT-ISD-SECTION THRU
026900             2400-EXIT.
027000     PERFORM 2500-PRINT-KTM-SECTION THRU
027100             2500-EXIT.
027200     PERFORM 2600-PRINT-ORD-SECTION THRU
027300             2600-EXIT.
027400     PERFORM 2700-PRINT-PAY-SECTION THRU
027500             2700-EXIT.
027600
027700 2000-EXIT.
027800     EXIT.
027900*----------------------------------------------------------------*
028000 2100-PRINT-ALI-SECTION.
028100
028200     MOVE SPACES TO RPT-FEED-DETAIL.
028300     MOVE W-RPT-FEED-NAME (1) TO RPT-FD-NAME.
028400     MOVE FDC-ALI-READ-CT TO RPT-FD-READ.
028500     MOVE FDC-ALI-WRITE-CT TO RPT-FD-WRITE.
028600     MOVE FDC-ALI-ERROR-CT TO RPT-FD-ERRORS.
028700     MOVE FDC-ALI-WARNING-CT TO RPT-FD-WARNINGS.
028800     MOVE FDC-ALI-SEVERITY TO RPT-FD-SEVERITY.
028900     MOVE FDC-ALI-STATUS TO RPT-FD-STATUS.
029000     MOVE RPT-FEED-DETAIL TO QUA-REPORT-TEXT.
029100     WRITE QUA-REPORT-LINE.
029200     PERFORM 2150-PRINT-ALI-ONE-VIOLATION THRU
029300             2150-EXIT
029400         VARYING VLT-IDX FROM 1 BY 1
029500         UNTIL VLT-IDX > VLT-ENTRY-COUNT.
029600
029700 2100-EXIT.
029800     EXIT.
029900*----------------------------------------------------------------*
030000 2150-PRINT-ALI-ONE-VIOLATION.
030100
030200     IF VLT-FEED-CODE (VLT-IDX) = "ALI"
030300        MOVE SPACES TO RPT-VIOLATION-DETAIL
030400        MOVE VLT-RULE-TEXT (VLT-IDX) TO RPT-VD-TEXT
030500        MOVE VLT-RULE-COUNT (VLT-IDX) TO RPT-VD-COUNT
030600        MOVE VLT-RULE-SEVERITY (VLT-IDX) TO
030700            RPT-VD-SEVERITY
030800        MOVE RPT-VIOLATION-DETAIL TO QUA-REPORT-TEXT
030900        WRITE QUA-REPORT-LINE
031000     END-IF.
031100
031200 2150-EXIT.
031300     EXIT.
031400*----------------------------------------------------------------*
031500 2200-PRINT-CHK-SECTION.
031600
031700     MOVE SPACES TO RPT-FEED-DETAIL.
031800     MOVE W-RPT-FEED-NAME (2) TO RPT-FD-NAME.
031900     MOVE FDC-CHK-READ-CT TO RPT-FD-READ.
032000     MOVE FDC-CHK-WRITE-CT TO RPT-FD-WRITE.
032100     MOVE FDC-CHK-ERROR-CT TO RPT-FD-ERRORS.
032200     MOVE FDC-CHK-WARNING-CT TO RPT-FD-WARNINGS.
032300     MOVE FDC-CHK-SEVERITY TO RPT-FD-SEVERITY.
032400     MOVE FDC-CHK-STATUS TO RPT-FD-STATUS.
032500     MOVE RPT-FEED-DETAIL TO QUA-REPORT-TEXT.
032600     WRITE QUA-REPORT-LINE.
032700     PERFORM 2250-PRINT-CHK-ONE-VIOLATION THRU
032800             2250-EXIT
032900         VARYING VLT-IDX FROM 1 BY 1
033000         UNTIL VLT-IDX > VLT-ENTRY-COUNT.
033100
033200 2200-EXIT.
033300     EXIT.
033400*----------------------------------------------------------------*
033500 2250-PRINT-CHK-ONE-VIOLATION.
033600
033700     IF VLT-FEED-CODE (VLT-IDX) = "CHK"
033800        MOVE SPACES TO RPT-VIOLATION-DETAIL
033900        MOVE VLT-RULE-TEXT (VLT-IDX) TO RPT-VD-TEXT
034000        MOVE VLT-RULE-COUNT (VLT-IDX) TO RPT-VD-COUNT
034100        MOVE VLT-RULE-SEVERITY (VLT-IDX) TO
034200            RPT-VD-SEVERITY
034300        MOVE RPT-VIOLATION-DETAIL TO QUA-REPORT-TEXT
034400        WRITE QUA-REPORT-LINE
034500     END-IF.
034600
034700 2250-EXIT.
034800     EXIT.
034900*----------------------------------------------------------------*
035000 2300-PRINT-CSH-SECTION.
035100
035200     MOVE SPACES TO RPT-FEED-DETAIL.
035300     MOVE W-RPT-FEED-NAME (3) TO RPT-FD-NAME.
035400     MOVE FDC-CSH-READ-CT TO RPT-FD-READ.
035500     MOVE FDC-CSH-WRITE-CT TO RPT-FD-WRITE.
035600     MOVE FDC-CSH-ERROR-CT TO RPT-FD-ERRORS.
035700     MOVE FDC-CSH-WARNING-CT TO RPT-FD-WARNINGS.
035800     MOVE FDC-CSH-SEVERITY TO RPT-FD-SEVERITY.
035900     MOVE FDC-CSH-STATUS TO RPT-FD-STATUS.
036000     MOVE RPT-FEED-DETAIL TO QUA-REPORT-TEXT.
036100     WRITE QUA-REPORT-LINE.
036200     PERFORM 2350-PRINT-CSH-ONE-VIOLATION THRU
036300             2350-EXIT
036400         VARYING VLT-IDX FROM 1 BY 1
036500         UNTIL VLT-IDX > VLT-ENTRY-COUNT.
036600
036700 2300-EXIT.
036800     EXIT.
036900*----------------------------------------------------------------*
037000 2350-PRINT-CSH-ONE-VIOLATION.
037100
037200     IF VLT-FEED-CODE (VLT-IDX) = "CSH"
037300        MOVE SPACES TO RPT-VIOLATION-DETAIL
037400        MOVE VLT-RULE-TEXT (VLT-IDX) TO RPT-VD-TEXT
037500        MOVE VLT-RULE-COUNT (VLT-IDX) TO RPT-VD-COUNT
037600        MOVE VLT-RULE-SEVERITY (VLT-IDX) TO
037700            RPT-VD-SEVERITY
037800        MOVE RPT-VIOLATION-DETAIL TO QUA-REPORT-TEXT
037900        WRITE QUA-REPORT-LINE
038000     END-IF.
038100
038200 2350-EXIT.
038300     EXIT.
038400*----------------------------------------------------------------*
038500 2400-PRINT-ISD-SECTION.
038600
038700     MOVE SPACES TO RPT-FEED-DETAIL.
038800     MOVE W-RPT-FEED-NAME (4) TO RPT-FD-NAME.
038900     MOVE FDC-ISD-READ-CT TO RPT-FD-READ.
039000     MOVE FDC-ISD-WRITE-CT TO RPT-FD-WRITE.
039100     MOVE FDC-ISD-ERROR-CT TO RPT-FD-ERRORS.
039200     MOVE FDC-ISD-WARNING-CT TO RPT-FD-WARNINGS.
039300     MOVE FDC-ISD-SEVERITY TO RPT-FD-SEVERITY.
039400     MOVE FDC-ISD-STATUS TO RPT-FD-STATUS.
039500     MOVE RPT-FEED-DETAIL TO QUA-REPORT-TEXT.
039600     WRITE QUA-REPORT-LINE.
039700     PERFORM 2450-PRINT-ISD-ONE-VIOLATION THRU
039800             2450-EXIT
039900         VARYING VLT-IDX FROM 1 BY 1
040000         UNTIL VLT-IDX > VLT-ENTRY-COUNT.
040100
040200 2400-EXIT.
040300     EXIT.
040400*----------------------------------------------------------------*
040500 2450-PRINT-ISD-ONE-VIOLATION.
040600
040700     IF VLT-FEED-CODE (VLT-IDX) = "ISD"
040800        MOVE SPACES TO RPT-VIOLATION-DETAIL
040900        MOVE VLT-RULE-TEXT (VLT-IDX) TO RPT-VD-TEXT
041000        MOVE VLT-RULE-COUNT (VLT-IDX) TO RPT-VD-COUNT
041100        MOVE VLT-RULE-SEVERITY (VLT-IDX) TO
041200            RPT-VD-SEVERITY
041300        MOVE RPT-VIOLATION-DETAIL TO QUA-REPORT-TEXT
041400        WRITE QUA-REPORT-LINE
041500     END-IF.
041600
041700 2450-EXIT.
041800     EXIT.
041900*----------------------------------------------------------------*
042000 2500-PRINT-KTM-SECTION.
042100
042200     MOVE SPACES TO RPT-FEED-DETAIL.
042300     MOVE W-RPT-FEED-NAME (5) TO RPT-FD-NAME.
042400     MOVE FDC-KTM-READ-CT TO RPT-FD-READ.
042500     MOVE FDC-KTM-WRITE-CT TO RPT-FD-WRITE.
042600     MOVE FDC-KTM-ERROR-CT TO RPT-FD-ERRORS.
042700     MOVE FDC-KTM-WARNING-CT TO RPT-FD-WARNINGS.
042800     MOVE FDC-KTM-SEVERITY TO RPT-FD-SEVERITY.
042900     MOVE FDC-KTM-STATUS TO RPT-FD-STATUS.
043000     MOVE RPT-FEED-DETAIL TO QUA-REPORT-TEXT.
043100     WRITE QUA-REPORT-LINE.
043200     PERFORM 2550-PRINT-KTM-ONE-VIOLATION THRU
043300             2550-EXIT
043400         VARYING VLT-IDX FROM 1 BY 1
043500         UNTIL VLT-IDX > VLT-ENTRY-COUNT.
043600
043700 2500-EXIT.
043800     EXIT.
043900*----------------------------------------------------------------*
044000 2550-PRINT-KTM-ONE-VIOLATION.
044100
044200     IF VLT-FEED-CODE (VLT-IDX) = "KTM"
044300        MOVE SPACES TO RPT-VIOLATION-DETAIL
044400        MOVE VLT-RULE-TEXT (VLT-IDX) TO RPT-VD-TEXT
044500        MOVE VLT-RULE-COUNT (VLT-IDX) TO RPT-VD-COUNT
044600        MOVE VLT-RULE-SEVERITY (VLT-IDX) TO
044700            RPT-VD-SEVERITY
044800        MOVE RPT-VIOLATION-DETAIL TO QUA-REPORT-TEXT
044900        WRITE QUA-REPORT-LINE
045000     END-IF.
045100
045200 2550-EXIT.
045300     EXIT.
045400*----------------------------------------------------------------*
045500 2600-PRINT-ORD-SECTION.
045600
045700     MOVE SPACES TO RPT-FEED-DETAIL.
045800     MOVE W-RPT-FEED-NAME (6) TO RPT-FD-NAME.
045900     MOVE FDC-ORD-READ-CT TO RPT-FD-READ.
046000     MOVE FDC-ORD-WRITE-CT TO RPT-FD-WRITE.
046100     MOVE FDC-ORD-ERROR-CT TO RPT-FD-ERRORS.
046200     MOVE FDC-ORD-WARNING-CT TO RPT-FD-WARNINGS.
046300     MOVE FDC-ORD-SEVERITY TO RPT-FD-SEVERITY.
046400     MOVE FDC-ORD-STATUS TO RPT-FD-STATUS.
046500     MOVE RPT-FEED-DETAIL TO QUA-REPORT-TEXT.
046600     WRITE QUA-REPORT-LINE.
046700     PERFORM 2650-PRINT-ORD-ONE-VIOLATION THRU
046800             2650-EXIT
046900         VARYING VLT-IDX FROM 1 BY 1
047000         UNTIL VLT-IDX > VLT-ENTRY-COUNT.
047100
047200 2600-EXIT.
047300     EXIT.
047400*----------------------------------------------------------------*
047500 2650-PRINT-ORD-ONE-VIOLATION.
047600
047700     IF VLT-FEED-CODE (VLT-IDX) = "ORD"
047800        MOVE SPACES TO RPT-VIOLATION-DETAIL
047900        MOVE VLT-RULE-TEXT (VLT-IDX) TO RPT-VD-TEXT
048000        MOVE VLT-RULE-COUNT (VLT-IDX) TO RPT-VD-COUNT
048100        MOVE VLT-RULE-SEVERITY (VLT-IDX) TO
048200            RPT-VD-SEVERITY
048300        MOVE RPT-VIOLATION-DETAIL TO QUA-REPORT-TEXT
048400        WRITE QUA-REPORT-LINE
048500     END-IF.
048600
048700 2650-EXIT.
048800     EXIT.
048900*----------------------------------------------------------------*
049000 2700-PRINT-PAY-SECTION.
049100
049200     MOVE SPACES TO RPT-FEED-DETAIL.
049300     MOVE W-RPT-FEED-NAME (7) TO RPT-FD-NAME.
049400     MOVE FDC-PAY-READ-CT TO RPT-FD-READ.
049500     MOVE FDC-PAY-WRITE-CT TO RPT-FD-WRITE.
049600     MOVE FDC-PAY-ERROR-CT TO RPT-FD-ERRORS.
049700     MOVE FDC-PAY-WARNING-CT TO RPT-FD-WARNINGS.
049800     MOVE FDC-PAY-SEVERITY TO RPT-FD-SEVERITY.
049900     MOVE FDC-PAY-STATUS TO RPT-FD-STATUS.
050000     MOVE RPT-FEED-DETAIL TO QUA-REPORT-TEXT.
050100     WRITE QUA-REPORT-LINE.
050200     PERFORM 2750-PRINT-PAY-ONE-VIOLATION THRU
050300             2750-EXIT
050400         VARYING VLT-IDX FROM 1 BY 1
050500         UNTIL VLT-IDX > VLT-ENTRY-COUNT.
050600
050700 2700-EXIT.
050800     EXIT.
050900*----------------------------------------------------------------*
051000 2750-PRINT-PAY-ONE-VIOLATION.
051100
051200     IF VLT-FEED-CODE (VLT-IDX) = "PAY"
051300        MOVE SPACES TO RPT-VIOLATION-DETAIL
051400        MOVE VLT-RULE-TEXT (VLT-IDX) TO RPT-VD-TEXT
051500        MOVE VLT-RULE-COUNT (VLT-IDX) TO RPT-VD-COUNT
051600        MOVE VLT-RULE-SEVERITY (VLT-IDX) TO
051700            RPT-VD-SEVERITY
051800        MOVE RPT-VIOLATION-DETAIL TO QUA-REPORT-TEXT
051900        WRITE QUA-REPORT-LINE
052000     END-IF.
052100
052200 2750-EXIT.
052300     EXIT.
052400*----------------------------------------------------------------*
052500 3000-PRINT-REFERENTIAL-SECTION.
052600
052700     MOVE SPACES TO QUA-REPORT-TEXT.
052800     WRITE QUA-REPORT-LINE.
052900     MOVE RPT-REL-HEADING TO QUA-REPORT-TEXT.
053000     WRITE QUA-REPORT-LINE.
053100     PERFORM 3100-PRINT-ONE-RELATIONSHIP THRU 3100-EXIT
053200         VARYING QTB-REL-IDX FROM 1 BY 1
053300         UNTIL QTB-REL-IDX > 6.
053400
053500 3000-EXIT.
053600     EXIT.
053700*----------------------------------------------------------------*
053800 3100-PRINT-ONE-RELATIONSHIP.
053900
054000     MOVE SPACES TO RPT-REL-DETAIL.
054100     MOVE QTB-REL-OCC-NAME (QTB-REL-IDX) TO RPT-RD-NAME.
054200     MOVE QTB-REL-OCC-PARENT-CT (QTB-REL-IDX) TO RPT-RD-PARENT.
054300     MOVE QTB-REL-OCC-CHILD-CT (QTB-REL-IDX) TO RPT-RD-CHILD.
054400     MOVE QTB-REL-OCC-ORPHAN-CT (QTB-REL-IDX) TO RPT-RD-ORPHAN.
054500     MOVE QTB-REL-OCC-NOCHILD-CT (QTB-REL-IDX) TO RPT-RD-NOCHILD.
054600     MOVE QTB-REL-OCC-NOCHILD-PCT (QTB-REL-IDX) TO RPT-RD-PCT.
054700     MOVE QTB-REL-OCC-STATUS (QTB-REL-IDX) TO RPT-RD-STATUS.
054800     MOVE RPT-REL-DETAIL TO QUA-REPORT-TEXT.
054900     WRITE QUA-REPORT-LINE.
055000
055100 3100-EXIT.
055200     EXIT.
055300*----------------------------------------------------------------*
055400*    TRAILER - FEEDS OK OUT OF SEVEN, TOTAL ERRORS/WARNINGS
055500*    SUMMED OFF THE NEW FDC-FEED-COUNTERS-TAB VIEW SO WE DON'T
055600*    NEED SEVEN SEPARATE ADD STATEMENTS, AND OVERALL STATUS.
055700 4000-PRINT-TRAILER.
055800
055900     MOVE ZERO TO W-RPT-TOTAL-ERRORS.
056000     MOVE ZERO TO W-RPT-TOTAL-WARNINGS.
056100     PERFORM 4100-ACCUM-ONE-FEED-TOTAL THRU 4100-EXIT
056200         VARYING W-RPT-SUB FROM 1 BY 1
056300         UNTIL W-RPT-SUB > 7.
056400     MOVE SPACES TO QUA-REPORT-TEXT.
056500     WRITE QUA-REPORT-LINE.
056600     MOVE SPACES TO RPT-TRAILER-LINE.
056700     MOVE FDC-FEEDS-SUCCESSFUL TO RPT-TR-FEEDS-OK.
056800     MOVE FDC-FEEDS-TOTAL TO RPT-TR-FEEDS-TOTAL.
056900     MOVE W-RPT-TOTAL-ERRORS TO RPT-TR-ERRORS.
057000     MOVE W-RPT-TOTAL-WARNINGS TO RPT-TR-WARNINGS.
057100     MOVE FDC-OVERALL-STATUS TO RPT-TR-STATUS.
057200     MOVE RPT-TRAILER-LINE TO QUA-REPORT-TEXT.
057300     WRITE QUA-REPORT-LINE.
057400
057500 4000-EXIT.
057600     EXIT.
057700*----------------------------------------------------------------*
057800 4100-ACCUM-ONE-FEED-TOTAL.
057900
058000     ADD FDC-OCC-ERROR-CT (W-RPT-SUB) TO W-RPT-TOTAL-ERRORS.
058100     ADD FDC-OCC-WARNING-CT (W-RPT-SUB) TO W-RPT-TOTAL-WARNINGS.
058200
058300 4100-EXIT.
058400     EXIT.
058500*----------------------------------------------------------------*
058600 5000-PRINT-BACKFILL-SUMMARY.
058700
058800     MOVE SPACES TO RPT-BACKFILL-LINE.
058900     MOVE BK-DATES-CONSIDERED TO RPT-BF-CONSIDERED.
059000     MOVE BK-DATES-SKIPPED TO RPT-BF-SKIPPED.
059100     MOVE BK-DATES-OK TO RPT-BF-PROCESSED.
059200     MOVE BK-DATES-CLOSURE TO RPT-BF-CLOSURES.
059300     MOVE BK-DATES-FAILED TO RPT-BF-FAILED.
059400     MOVE RPT-BACKFILL-LINE TO QUA-REPORT-TEXT.
059500     WRITE QUA-REPORT-LINE.
059600
059700 5000-EXIT.
059800     EXIT.
059900
