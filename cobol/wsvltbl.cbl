000100*----------------------------------------------------------------*
000200*    WSVLTBL.CBL
000300*    RULE-VIOLATION DETAIL TABLE - ONE ENTRY PER (FEED, RULE)
000400*    COMBINATION THAT HAS BEEN VIOLATED AT LEAST ONCE TODAY.
000500*    POS-VALID BUILDS IT, POS-REPORT PRINTS IT AS THE "ONE DETAIL
000600*    LINE PER VIOLATED RULE" SECTION OF THE QUALITY REPORT.
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG
000900*    DATE       BY   TICKET    DESCRIPTION
001000*    07/30/2002 MHS  INV-0266  ORIGINAL - GALLEY POS NIGHTLY
001100*                              EXTRACT PROJECT QUALITY REPORT.
001200*----------------------------------------------------------------*
001300 01 VLT-VIOLATION-TABLE.
001400    05 VLT-ENTRY-COUNT              PIC 9(3)   COMP.
001500    05 VLT-ENTRY OCCURS 100 TIMES
001600                  INDEXED BY VLT-IDX.
001700       10 VLT-FEED-CODE             PIC X(03).
001800       10 VLT-RULE-TEXT             PIC X(60).
001900       10 VLT-RULE-COUNT            PIC 9(7)   COMP.
002000       10 VLT-RULE-SEVERITY         PIC X(08).
002100          88 VLT-SEV-ERROR          VALUE "ERROR".
002200          88 VLT-SEV-WARNING        VALUE "WARNING".
002300    05 FILLER                       PIC X(05).
