000100*----------------------------------------------------------------*
000200*    WSBKCTL.CBL
000300*    BACKFILL DATE-RANGE PARAMETER AND RUN SUMMARY, PASSED INTO
000400*    POS-BACKFILL FROM THE INVOKING JOB AND BACK OUT TO
000500*    POS-REPORT FOR THE BACKFILL SUMMARY SECTION OF THE QUALITY
000600*    REPORT.
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG
000900*    DATE       BY   TICKET    DESCRIPTION
001000*    06/19/1997 RTG  INV-0180  ORIGINAL - BACKFILL DATE-RANGE JOB
001100*                              PARAMETER CARD LAYOUT.
001200*    03/11/2011 DKP  INV-0347  ADDED THE RUN-SUMMARY COUNTERS SO
001300*                              THE BACKFILL JOB PRINTS ITS OWN
001400*                              TOTALS LINE INSTEAD OF RELYING ON
001500*                              THE OPERATOR READING THE JOB LOG.
001600*----------------------------------------------------------------*
001700 01 BK-DATE-RANGE.
001800    05 BK-START-DATE                PIC 9(8).
001900    05 BK-END-DATE                  PIC 9(8).
002000    05 BK-RANGE-VALID-SW            PIC X.
002100       88 BK-RANGE-IS-VALID         VALUE "Y".
002200    05 FILLER                       PIC X(03).
002300
002400*    RUN SUMMARY - BUILT BY POS-BACKFILL AS IT WORKS THE RANGE.
002500 01 BK-BACKFILL-SUMMARY.
002600    05 BK-DATES-CONSIDERED          PIC 9(5)   COMP.
002700    05 BK-DATES-SKIPPED             PIC 9(5)   COMP.
002800    05 BK-DATES-OK                  PIC 9(5)   COMP.
002900    05 BK-DATES-CLOSURE             PIC 9(5)   COMP.
003000    05 BK-DATES-FAILED              PIC 9(5)   COMP.
003100    05 FILLER                       PIC X(05).
003200
