000100*----------------------------------------------------------------*
000200*    WSGENCHK.CBL
000300*    WORKING-STORAGE FOR PLGENCHK.CBL - THE INTERFACE FIELDS,
000400*    CATEGORICAL-RULE TABLE AND EMAIL/PHONE SCAN WORK AREA.
000500*    POS-VALID LOADS THE PLGCHK-INTERFACE FIELDS, PERFORMS THE
000600*    RULE PARAGRAPH IT WANTS OUT OF PLGENCHK.CBL, THEN TESTS
000700*    PLGCHK-RESULT-SW.
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG
001000*    11/09/1989 LFB  INV-0021  ORIGINAL - REQUIRED-FIELD AND
001100*                              RANGE-RULE WORK AREA ONLY, LIFTED
001200*                              OUT OF THE VOUCHER ENTRY SCREENS.
001300*    09/22/1991 LFB  INV-0098  ADDED FIELDS FOR PERCENTAGE-RULE
001400*                              AND STRING-LENGTH-RULE.
001500*    09/22/1997 RTG  INV-0188  ADDED THE CATEGORICAL-RULE TABLE
001600*                              AND THE BOOLEAN-RULE SWITCH.
001700*    07/30/2002 MHS  INV-0266  ADDED THE SCAN WORK AREA FOR
001800*                              EMAIL-RULE, PHONE-RULE AND
001900*                              CARD-DIGIT-RULE, GALLEY EXTRACT.
002000*    04/18/2004 MHS  INV-0281  SPLIT OUT OF PLGENCHK.CBL INTO ITS
002100*                              OWN WORKING-STORAGE MEMBER - A
002200*                              PROCEDURE COPYBOOK CANNOT CARRY
002300*                              01-LEVEL ITEMS OF ITS OWN.
002350*    08/02/2004 MHS  INV-0284  PULLED THE SCAN POINTER/LENGTH AND
002360*                              THE AT-SIGN COUNT/POSITION BACK OUT
002370*                              TO STANDALONE 77-LEVELS - THEY WERE
002380*                              NEVER PART OF A RECORD AND DON'T
002390*                              BELONG IN A GROUP.
002400*----------------------------------------------------------------*
002500 01 PLGCHK-INTERFACE.
002600    05 PLGCHK-FIELD-VALUE           PIC X(80).
002700    05 PLGCHK-FIELD-VALUE-2         PIC X(80).
002800    05 PLGCHK-FIELD-NUMERIC         PIC S9(9)V99.
002900    05 PLGCHK-MIN-VALUE             PIC S9(9)V99.
003000    05 PLGCHK-MAX-VALUE             PIC S9(9)V99.
003100    05 PLGCHK-WARN-MAX-VALUE        PIC S9(9)V99.
003200    05 PLGCHK-WARN-MAX-PRESENT-SW   PIC X.
003300       88 PLGCHK-WARN-MAX-PRESENT   VALUE "Y".
003400    05 PLGCHK-MAX-LENGTH            PIC 9(3) COMP.
003500    05 PLGCHK-CARD-LENGTH           PIC 9(2) COMP.
003600    05 PLGCHK-ACTUAL-LENGTH         PIC 9(3) COMP.
003700    05 PLGCHK-RESULT-SW             PIC X.
003800       88 PLGCHK-RESULT-OK          VALUE "O".
003900       88 PLGCHK-RESULT-ERROR       VALUE "E".
004000       88 PLGCHK-RESULT-WARNING     VALUE "W".
004050    05 FILLER                       PIC X(03).
004100
004200*    CATEGORICAL-RULE WORK TABLE - CALLER LOADS
004300*    PLGCHK-CATEGORY-COUNT AND THE PLGCHK-CATEGORY-OCC ENTRIES
004400*    BEFORE PERFORMING PLGCHK-CATEGORICAL-RULE.
004500 01 PLGCHK-CATEGORY-WORK.
004600    05 PLGCHK-CATEGORY-COUNT        PIC 9(2) COMP.
004700    05 PLGCHK-CATEGORY-TABLE.
004800       10 PLGCHK-CATEGORY-OCC       PIC X(20)
004900                                     OCCURS 10 TIMES
005000                                     INDEXED BY PLGCHK-CAT-IDX.
005100    05 PLGCHK-CATEGORY-FOUND-SW     PIC X.
005200       88 PLGCHK-CATEGORY-FOUND     VALUE "Y".
005250    05 FILLER                       PIC X(03).
005300
005400*    SCRATCH SCAN POINTERS FOR THE EMAIL/PHONE SCAN BELOW -
005420*    STANDALONE, NOT PART OF ANY RECORD, SO THEY STAY 77-LEVEL
005440*    THE WAY THE OLD VOUCHER-SCREEN COPYBOOKS CARRIED THEIRS.
005460 77 PLGCHK-SCAN-PTR                PIC 9(3) COMP.
005480 77 PLGCHK-SCAN-LEN                PIC 9(3) COMP.
005490 77 PLGCHK-AT-COUNT                PIC 9(2) COMP.
005495 77 PLGCHK-AT-POSITION             PIC 9(3) COMP.
005497
005498*    SCAN WORK FOR THE EMAIL AND PHONE FORMAT RULES.
005500 01 PLGCHK-SCAN-WORK.
006000    05 PLGCHK-DOT-AFTER-AT-SW       PIC X.
006100       88 PLGCHK-DOT-AFTER-AT       VALUE "Y".
006200    05 PLGCHK-ONE-CHAR              PIC X.
006300    05 PLGCHK-CARD-DIGIT-SW         PIC X.
006400       88 PLGCHK-ALL-DIGITS         VALUE "Y".
006450    05 FILLER                       PIC X(03).
006500
006600*    RULE-VIOLATION RECORDING INTERFACE - CALLER LOADS THESE AND
006700*    PERFORMS PLGCHK-RECORD-VIOLATION OUT OF PLGENCHK.CBL.
006800 01 PLGCHK-VIOLATION-INTERFACE.
006900    05 PLGCHK-VIOL-FEED-CODE        PIC X(03).
007000    05 PLGCHK-VIOL-RULE-TEXT        PIC X(60).
007100    05 PLGCHK-VIOL-SEVERITY         PIC X(08).
007200    05 PLGCHK-VIOL-FOUND-SW         PIC X.
007300       88 PLGCHK-VIOL-FOUND         VALUE "Y".
007350    05 FILLER                       PIC X(03).
