000100*----------------------------------------------------------------*
000200*    FDORDDTL.CBL
000300*    FILE/RECORD LAYOUT - ORDER DETAILS FEED, RAW INPUT AND
000400*    CLEANED-OUTPUT SIDES.
000500*----------------------------------------------------------------*
000600*    MAINTENANCE LOG
000700*    11/09/1989 LFB  INV-0021  ORIGINAL RAW-RECORD LAYOUT.
000800*    02/14/1996 RTG  INV-0163  ADDED THE CLEANED-RECORD LAYOUT.
000900*    04/02/1994 RTG  INV-0140  ADDED DURATION-OPENED-TO-PAID,
001000*                              CONVERTED TO MINUTES LIKE THE
001100*                              KITCHEN TIMING EXTRACT.
001200*----------------------------------------------------------------*
001300     FD ORD-INPUT-FILE
001400        LABEL RECORDS ARE OMITTED
001500        RECORD CONTAINS 2000 CHARACTERS.
001600
001700     01 ORD-INPUT-RECORD.
001800         05 ORD-INPUT-LINE          PIC X(1990).
001900         05 FILLER                  PIC X(0010).
002000
002100     FD ORD-CLEAN-FILE
002200        LABEL RECORDS ARE OMITTED
002300        RECORD CONTAINS 0436 CHARACTERS.
002400
002500     01 ORD-CLEAN-RECORD.
002600         05 ORD-LOCATION            PIC X(30).
002700         05 ORD-ORDER-ID            PIC X(20).
002800         05 ORD-ORDER-NUMBER        PIC X(10).
002900         05 ORD-CHECKS              PIC X(20).
003000         05 ORD-OPENED              PIC X(19).
003100         05 ORD-GUEST-COUNT         PIC 9(3).
003200         05 ORD-TAB-NAMES           PIC X(30).
003300         05 ORD-SERVER              PIC X(30).
003400         05 ORD-TABLE               PIC X(10).
003500         05 ORD-REVENUE-CENTER      PIC X(20).
003600         05 ORD-DINING-AREA         PIC X(20).
003700         05 ORD-SERVICE             PIC X(20).
003800         05 ORD-DINING-OPTIONS      PIC X(20).
003900         05 ORD-DISCOUNT-AMOUNT     PIC 9(4)V99.
004000         05 ORD-AMOUNT              PIC 9(4)V99.
004100         05 ORD-TAX                 PIC 9(3)V99.
004200         05 ORD-TIP                 PIC 9(4)V99.
004300         05 ORD-GRATUITY            PIC 9(4)V99.
004400         05 ORD-TOTAL               PIC 9(4)V99.
004500         05 ORD-VOIDED              PIC X(5).
004600         05 ORD-PAID                PIC X(19).
004700         05 ORD-CLOSED              PIC X(19).
004800         05 ORD-DURATN-OPEN-TO-PAID PIC 9(3)V9.
004900         05 ORD-ORDER-SOURCE        PIC X(20).
005000         05 ORD-PROCESSING-DATE     PIC X(10).
005010         05 ORD-CLOSURE-INDICATOR   PIC X(01).
005020            88 ORD-IS-CLOSURE-REC   VALUE "Y".
005030         05 ORD-CLOSURE-REASON      PIC X(15).
005100         05 FILLER                  PIC X(06).
