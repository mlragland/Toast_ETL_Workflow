000100*----------------------------------------------------------------*
000200*    POS-VALID.CBL
000300*    U3/U4 - BUSINESS-RULE VALIDATOR AND RECORD-CONTRACT CHECKER.
000400*    READS EACH FEED'S CLEANED FILE AND RUNS THE FEED'S RULE SET
000500*    AGAINST EVERY RECORD, ACCUMULATING ERROR/WARNING COUNTS AND
000600*    THE PER-RULE VIOLATION DETAIL TABLE FOR THE QUALITY REPORT.
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG
000900*    DATE       BY   TICKET    DESCRIPTION
001000*    02/21/1996 RTG  INV-0165  ORIGINAL - VOUCHER FIELD EDIT
001100*                              CHECKS LIFTED OUT TO THEIR OWN RUN
001200*                              SO A BAD VOUCHER DID NOT HALT THE
001300*                              POSTING STEP.
001400*    09/22/1997 RTG  INV-0188  ADDED THE CATEGORICAL AND BOOLEAN
001500*                              CHECKS, TABLE IDIOM FROM THE STATE
001600*                              CODE EDIT.
001700*    07/30/2002 MHS  INV-0266  REBUILT FOR THE GALLEY POS NIGHTLY
001800*                              EXTRACT PROJECT - ONE SECTION PER
001900*                              FEED, PLUS THE VIOLATION-DETAIL
002000*                              TABLE FOR THE NEW QUALITY REPORT.
002100*    01/18/2003 MHS  INV-0269  ADDED THE PERCENT-SHARE RANGE
002200*                              CHECKS ON THE ALL-ITEMS FEED.
002300*----------------------------------------------------------------*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. POS-VALID.
002600 AUTHOR. R T GUNDERSON.
002700 INSTALLATION. MERIDIAN HOSPITALITY GROUP - DATA PROCESSING.
002800 DATE-WRITTEN. 02/21/1996.
002900 DATE-COMPILED.
003000 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003100*----------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 IS VAL-DEBUG-SWITCH.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000     COPY "SLALITEM.CBL".
004100     COPY "SLCHKDTL.CBL".
004200     COPY "SLCASHEN.CBL".
004300     COPY "SLITMSEL.CBL".
004400     COPY "SLKTCHTM.CBL".
004500     COPY "SLORDDTL.CBL".
004600     COPY "SLPAYDTL.CBL".
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100     COPY "FDALITEM.CBL".
005200     COPY "FDCHKDTL.CBL".
005300     COPY "FDCASHEN.CBL".
005400     COPY "FDITMSEL.CBL".
005500     COPY "FDKTCHTM.CBL".
005600     COPY "FDORDDTL.CBL".
005700     COPY "FDPAYDTL.CBL".
005800*----------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000
006100     COPY "WSGENCHK.CBL".
006200
006300 01 W-EOF-SWITCHES.
006400    05 W-ALI-EOF-SW             PIC X.
006500       88 W-ALI-EOF             VALUE "Y".
006600    05 W-CHK-EOF-SW             PIC X.
006700       88 W-CHK-EOF             VALUE "Y".
006800    05 W-CSH-EOF-SW             PIC X.
006900       88 W-CSH-EOF             VALUE "Y".
007000    05 W-ISD-EOF-SW             PIC X.
007100       88 W-ISD-EOF             VALUE "Y".
007200    05 W-KTM-EOF-SW             PIC X.
007300       88 W-KTM-EOF             VALUE "Y".
007400    05 W-ORD-EOF-SW             PIC X.
007500       88 W-ORD-EOF             VALUE "Y".
007600    05 W-PAY-EOF-SW             PIC X.
007700       88 W-PAY-EOF             VALUE "Y".
007800    05 FILLER                    PIC X(05).
007900
008000 01 W-FILE-STATUS                PIC X(02).
008100    88 W-FILE-STATUS-OK          VALUE "00".
008200    88 W-FILE-STATUS-EOF         VALUE "10".
008300
008400 01 W-RULE-OUTCOME-SW            PIC X.
008500    88 W-RULE-IS-ERROR           VALUE "E".
008600    88 W-RULE-IS-WARNING         VALUE "W".
008700    88 W-RULE-IS-OK              VALUE "O".
008800*----------------------------------------------------------------*
008900 LINKAGE SECTION.
009000
009100     COPY "WSCTLREC.CBL".
009200     COPY "WSFDCNT.CBL".
009300     COPY "WSVLTBL.CBL".
009400*----------------------------------------------------------------*
009500 PROCEDURE DIVISION USING CTL-RUN-CONTROL
009600                          CTL-CLOSURE-THRESHOLDS
009700                          CTL-DAY-ACTIVITY
009800                          FDC-FEED-COUNTERS
009900                          FDC-RUN-TOTALS
010000                          VLT-VIOLATION-TABLE.
010100
010200 0000-MAIN-CONTROL.
010300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
010400     PERFORM 2000-VALIDATE-ALL-FEEDS THRU 2000-EXIT.
010500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
010600     EXIT PROGRAM.
010700
010800 0000-EXIT.
010900     EXIT.
011000*----------------------------------------------------------------*
011100 1000-INITIALIZE.
011200
011300     MOVE "N" TO W-ALI-EOF-SW W-CHK-EOF-SW W-CSH-EOF-SW
011400                 W-ISD-EOF-SW W-KTM-EOF-SW W-ORD-EOF-SW
011500                 W-PAY-EOF-SW.
011600
011700*    WE ARE THE ONES WHO BUILD THE VIOLATION TABLE AND THE
011800*    ERROR/WARNING COUNTS EACH FEED CARRIES, SO WE ZERO THEM HERE
011900*    RATHER THAN MAKE THE CALLER KNOW OUR INTERNALS - MATTERS ON A
012000*    BACKFILL RUN WHERE WE GET CALLED ONCE PER DATE.
012100     MOVE ZERO TO VLT-ENTRY-COUNT.
012200     MOVE ZERO TO FDC-ALI-ERROR-CT  FDC-ALI-WARNING-CT
012300                  FDC-CHK-ERROR-CT  FDC-CHK-WARNING-CT
012400                  FDC-CSH-ERROR-CT  FDC-CSH-WARNING-CT
012500                  FDC-ISD-ERROR-CT  FDC-ISD-WARNING-CT
012600                  FDC-KTM-ERROR-CT  FDC-KTM-WARNING-CT
012700                  FDC-ORD-ERROR-CT  FDC-ORD-WARNING-CT
012800                  FDC-PAY-ERROR-CT  FDC-PAY-WARNING-CT.
012900
013000 1000-EXIT.
013100     EXIT.
013200*----------------------------------------------------------------*
013300 2000-VALIDATE-ALL-FEEDS.
013400     PERFORM 3100-VALIDATE-ALI-FEED THRU 3100-EXIT.
013500     PERFORM 3200-VALIDATE-CHK-FEED THRU 3200-EXIT.
013600     PERFORM 3300-VALIDATE-CSH-FEED THRU 3300-EXIT.
013700     PERFORM 3400-VALIDATE-ISD-FEED THRU 3400-EXIT.
013800     PERFORM 3500-VALIDATE-KTM-FEED THRU 3500-EXIT.
013900     PERFORM 3600-VALIDATE-ORD-FEED THRU 3600-EXIT.
014000     PERFORM 3700-VALIDATE-PAY-FEED THRU 3700-EXIT.
014100
014200 2000-EXIT.
014300     EXIT.
014400
014500*----------------------------------------------------------------*
014600 3100-VALIDATE-ALI-FEED.
014700     IF NOT FDC-ALI-OK
014800        GO TO 3100-EXIT
014900     END-IF.
015000
015100     OPEN INPUT ALI-CLEAN-FILE.
015200
015300     READ ALI-CLEAN-FILE
015400         AT END SET W-ALI-EOF TO TRUE
015500     END-READ.
015600
015700     IF NOT W-ALI-EOF
015800        READ ALI-CLEAN-FILE
015900            AT END SET W-ALI-EOF TO TRUE
016000        END-READ
016100     END-IF.
016200
016300     PERFORM 3100-CHECK-ONE-ALI-RECORD THRU
016400             3100-CHECK-ONE-ALI-RECORD-EXIT
016500             UNTIL W-ALI-EOF.
016600
016700     CLOSE ALI-CLEAN-FILE.
016800
016900     IF FDC-ALI-ERROR-CT > 0
017000        MOVE "CRITICAL" TO FDC-ALI-SEVERITY
017100     ELSE
017200        IF FDC-ALI-WARNING-CT > 0
017300           MOVE "WARNING" TO FDC-ALI-SEVERITY
017400        ELSE
017500           MOVE "PASS" TO FDC-ALI-SEVERITY
017600        END-IF
017700     END-IF.
017800
017900 3100-EXIT.
018000     EXIT.
018100*----------------------------------------------------------------*
018200 3100-CHECK-ONE-ALI-RECORD.
018300
018400     MOVE ALI-MASTER-ID TO PLGCHK-FIELD-VALUE.
018500     PERFORM PLGCHK-REQUIRED-FIELD THRU
018600             PLGCHK-REQUIRED-FIELD-EXIT.
018700     IF PLGCHK-RESULT-ERROR
018800        ADD 1 TO FDC-ALI-ERROR-CT
018900        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
019000        STRING "ALI-MASTER-ID" DELIMITED BY SIZE
019100               ": MISSING OR BLANK" DELIMITED BY SIZE
019200               INTO PLGCHK-VIOL-RULE-TEXT
019300        END-STRING
019400        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
019500        PERFORM PLGCHK-RECORD-VIOLATION THRU
019600                PLGCHK-RECORD-VIOLATION-EXIT
019700     END-IF.
019800
019900     MOVE ALI-ITEM-ID TO PLGCHK-FIELD-VALUE.
020000     PERFORM PLGCHK-REQUIRED-FIELD THRU
020100             PLGCHK-REQUIRED-FIELD-EXIT.
020200     IF PLGCHK-RESULT-ERROR
020300        ADD 1 TO FDC-ALI-ERROR-CT
020400        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
020500        STRING "ALI-ITEM-ID" DELIMITED BY SIZE
020600               ": MISSING OR BLANK" DELIMITED BY SIZE
020700               INTO PLGCHK-VIOL-RULE-TEXT
020800        END-STRING
020900        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
021000        PERFORM PLGCHK-RECORD-VIOLATION THRU
021100                PLGCHK-RECORD-VIOLATION-EXIT
021200     END-IF.
021300
021400     MOVE ALI-MENU-ITEM TO PLGCHK-FIELD-VALUE.
021500     PERFORM PLGCHK-REQUIRED-FIELD THRU
021600             PLGCHK-REQUIRED-FIELD-EXIT.
021700     IF PLGCHK-RESULT-ERROR
021800        ADD 1 TO FDC-ALI-ERROR-CT
021900        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
022000        STRING "ALI-MENU-ITEM" DELIMITED BY SIZE
022100               ": MISSING OR BLANK" DELIMITED BY SIZE
022200               INTO PLGCHK-VIOL-RULE-TEXT
022300        END-STRING
022400        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
022500        PERFORM PLGCHK-RECORD-VIOLATION THRU
022600                PLGCHK-RECORD-VIOLATION-EXIT
022700     END-IF.
022800
022900     MOVE ZERO TO PLGCHK-FIELD-VALUE.
023000     MOVE ALI-AVG-PRICE TO PLGCHK-FIELD-NUMERIC.
023100     MOVE 0 TO PLGCHK-MIN-VALUE.
023200     MOVE 1000 TO PLGCHK-MAX-VALUE.
023300     SET PLGCHK-WARN-MAX-PRESENT TO TRUE.
023400     MOVE 100 TO PLGCHK-WARN-MAX-VALUE.
023500     PERFORM PLGCHK-RANGE-RULE THRU
023600             PLGCHK-RANGE-RULE-EXIT.
023700     IF PLGCHK-RESULT-ERROR
023800        ADD 1 TO FDC-ALI-ERROR-CT
023900        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
024000        STRING "ALI-AVG-PRICE" DELIMITED BY SIZE
024100               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
024200               INTO PLGCHK-VIOL-RULE-TEXT
024300        END-STRING
024400        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
024500        PERFORM PLGCHK-RECORD-VIOLATION THRU
024600                PLGCHK-RECORD-VIOLATION-EXIT
024700     END-IF.
024800     IF PLGCHK-RESULT-WARNING
024900        ADD 1 TO FDC-ALI-WARNING-CT
025000        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
025100        STRING "ALI-AVG-PRICE" DELIMITED BY SIZE
025200               ": VALUES ABOVE MAXIMUM 100"
025300               DELIMITED BY SIZE
025400               INTO PLGCHK-VIOL-RULE-TEXT
025500        END-STRING
025600        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
025700        PERFORM PLGCHK-RECORD-VIOLATION THRU
025800                PLGCHK-RECORD-VIOLATION-EXIT
025900     END-IF.
026000
026100     MOVE ZERO TO PLGCHK-FIELD-VALUE.
026200     MOVE ALI-NET-AMOUNT TO PLGCHK-FIELD-NUMERIC.
026300     MOVE 0 TO PLGCHK-MIN-VALUE.
026400     MOVE 50000 TO PLGCHK-MAX-VALUE.
026500     SET PLGCHK-WARN-MAX-PRESENT TO TRUE.
026600     MOVE 10000 TO PLGCHK-WARN-MAX-VALUE.
026700     PERFORM PLGCHK-RANGE-RULE THRU
026800             PLGCHK-RANGE-RULE-EXIT.
026900     IF PLGCHK-RESULT-ERROR
027000        ADD 1 TO FDC-ALI-ERROR-CT
027100        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
027200        STRING "ALI-NET-AMOUNT" DELIMITED BY SIZE
027300               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
027400               INTO PLGCHK-VIOL-RULE-TEXT
027500        END-STRING
027600        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
027700        PERFORM PLGCHK-RECORD-VIOLATION THRU
027800                PLGCHK-RECORD-VIOLATION-EXIT
027900     END-IF.
028000     IF PLGCHK-RESULT-WARNING
028100        ADD 1 TO FDC-ALI-WARNING-CT
028200        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
028300        STRING "ALI-NET-AMOUNT" DELIMITED BY SIZE
028400               ": VALUES ABOVE MAXIMUM 10000"
028500               DELIMITED BY SIZE
028600               INTO PLGCHK-VIOL-RULE-TEXT
028700        END-STRING
028800        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
028900        PERFORM PLGCHK-RECORD-VIOLATION THRU
029000                PLGCHK-RECORD-VIOLATION-EXIT
029100     END-IF.
029200
029300     MOVE ZERO TO PLGCHK-FIELD-VALUE.
029400     MOVE ALI-ITEM-QTY TO PLGCHK-FIELD-NUMERIC.
029500     MOVE 0 TO PLGCHK-MIN-VALUE.
029600     MOVE 10000 TO PLGCHK-MAX-VALUE.
029700     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
029800     PERFORM PLGCHK-RANGE-RULE THRU
029900             PLGCHK-RANGE-RULE-EXIT.
030000     IF PLGCHK-RESULT-ERROR
030100        ADD 1 TO FDC-ALI-ERROR-CT
030200        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
030300        STRING "ALI-ITEM-QTY" DELIMITED BY SIZE
030400               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
030500               INTO PLGCHK-VIOL-RULE-TEXT
030600        END-STRING
030700        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
030800        PERFORM PLGCHK-RECORD-VIOLATION THRU
030900                PLGCHK-RECORD-VIOLATION-EXIT
031000     END-IF.
031100
031200     MOVE ZERO TO PLGCHK-FIELD-VALUE.
031300     MOVE ALI-VOID-QTY TO PLGCHK-FIELD-NUMERIC.
031400     MOVE 0 TO PLGCHK-MIN-VALUE.
031500     MOVE 1000 TO PLGCHK-MAX-VALUE.
031600     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
031700     PERFORM PLGCHK-RANGE-RULE THRU
031800             PLGCHK-RANGE-RULE-EXIT.
031900     IF PLGCHK-RESULT-ERROR
032000        ADD 1 TO FDC-ALI-ERROR-CT
032100        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
032200        STRING "ALI-VOID-QTY" DELIMITED BY SIZE
032300               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
032400               INTO PLGCHK-VIOL-RULE-TEXT
032500        END-STRING
032600        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
032700        PERFORM PLGCHK-RECORD-VIOLATION THRU
032800                PLGCHK-RECORD-VIOLATION-EXIT
032900     END-IF.
033000
033100     MOVE ZERO TO PLGCHK-FIELD-VALUE.
033200     MOVE ALI-PCT-QTY-INCL-VOID TO PLGCHK-FIELD-NUMERIC.
033300     PERFORM PLGCHK-PERCENTAGE-RULE THRU
033400             PLGCHK-PERCENTAGE-RULE-EXIT.
033500     IF PLGCHK-RESULT-ERROR
033600        ADD 1 TO FDC-ALI-ERROR-CT
033700        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
033800        STRING "ALI-PCT-QTY-INCL-VOID" DELIMITED BY SIZE
033900               ": PERCENTAGE OUT OF RANGE" DELIMITED BY SIZE
034000               INTO PLGCHK-VIOL-RULE-TEXT
034100        END-STRING
034200        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
034300        PERFORM PLGCHK-RECORD-VIOLATION THRU
034400                PLGCHK-RECORD-VIOLATION-EXIT
034500     END-IF.
034600
034700     MOVE ZERO TO PLGCHK-FIELD-VALUE.
034800     MOVE ALI-PCT-AMT-INCL-VOID TO PLGCHK-FIELD-NUMERIC.
034900     PERFORM PLGCHK-PERCENTAGE-RULE THRU
035000             PLGCHK-PERCENTAGE-RULE-EXIT.
035100     IF PLGCHK-RESULT-ERROR
035200        ADD 1 TO FDC-ALI-ERROR-CT
035300        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
035400        STRING "ALI-PCT-AMT-INCL-VOID" DELIMITED BY SIZE
035500               ": PERCENTAGE OUT OF RANGE" DELIMITED BY SIZE
035600               INTO PLGCHK-VIOL-RULE-TEXT
035700        END-STRING
035800        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
035900        PERFORM PLGCHK-RECORD-VIOLATION THRU
036000                PLGCHK-RECORD-VIOLATION-EXIT
036100     END-IF.
036200
036300     MOVE ZERO TO PLGCHK-FIELD-VALUE.
036400     MOVE ALI-PCT-QTY-GROUP TO PLGCHK-FIELD-NUMERIC.
036500     PERFORM PLGCHK-PERCENTAGE-RULE THRU
036600             PLGCHK-PERCENTAGE-RULE-EXIT.
036700     IF PLGCHK-RESULT-ERROR
036800        ADD 1 TO FDC-ALI-ERROR-CT
036900        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
037000        STRING "ALI-PCT-QTY-GROUP" DELIMITED BY SIZE
037100               ": PERCENTAGE OUT OF RANGE" DELIMITED BY SIZE
037200               INTO PLGCHK-VIOL-RULE-TEXT
037300        END-STRING
037400        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
037500        PERFORM PLGCHK-RECORD-VIOLATION THRU
037600                PLGCHK-RECORD-VIOLATION-EXIT
037700     END-IF.
037800
037900     MOVE ZERO TO PLGCHK-FIELD-VALUE.
038000     MOVE ALI-PCT-NET-GROUP TO PLGCHK-FIELD-NUMERIC.
038100     PERFORM PLGCHK-PERCENTAGE-RULE THRU
038200             PLGCHK-PERCENTAGE-RULE-EXIT.
038300     IF PLGCHK-RESULT-ERROR
038400        ADD 1 TO FDC-ALI-ERROR-CT
038500        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
038600        STRING "ALI-PCT-NET-GROUP" DELIMITED BY SIZE
038700               ": PERCENTAGE OUT OF RANGE" DELIMITED BY SIZE
038800               INTO PLGCHK-VIOL-RULE-TEXT
038900        END-STRING
039000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
039100        PERFORM PLGCHK-RECORD-VIOLATION THRU
039200                PLGCHK-RECORD-VIOLATION-EXIT
039300     END-IF.
039400
039500     MOVE ALI-MENU-ITEM TO PLGCHK-FIELD-VALUE.
039600     MOVE 200 TO PLGCHK-MAX-LENGTH.
039700     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
039800             PLGCHK-STRING-LENGTH-RULE-EXIT.
039900     IF PLGCHK-RESULT-WARNING
040000        ADD 1 TO FDC-ALI-WARNING-CT
040100        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
040200        STRING "ALI-MENU-ITEM" DELIMITED BY SIZE
040300               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
040400               INTO PLGCHK-VIOL-RULE-TEXT
040500        END-STRING
040600        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
040700        PERFORM PLGCHK-RECORD-VIOLATION THRU
040800                PLGCHK-RECORD-VIOLATION-EXIT
040900     END-IF.
041000
041100     MOVE ALI-MENU-NAME TO PLGCHK-FIELD-VALUE.
041200     MOVE 100 TO PLGCHK-MAX-LENGTH.
041300     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
041400             PLGCHK-STRING-LENGTH-RULE-EXIT.
041500     IF PLGCHK-RESULT-WARNING
041600        ADD 1 TO FDC-ALI-WARNING-CT
041700        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
041800        STRING "ALI-MENU-NAME" DELIMITED BY SIZE
041900               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
042000               INTO PLGCHK-VIOL-RULE-TEXT
042100        END-STRING
042200        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
042300        PERFORM PLGCHK-RECORD-VIOLATION THRU
042400                PLGCHK-RECORD-VIOLATION-EXIT
042500     END-IF.
042600
042700     MOVE ALI-TAGS TO PLGCHK-FIELD-VALUE.
042800     MOVE 500 TO PLGCHK-MAX-LENGTH.
042900     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
043000             PLGCHK-STRING-LENGTH-RULE-EXIT.
043100     IF PLGCHK-RESULT-WARNING
043200        ADD 1 TO FDC-ALI-WARNING-CT
043300        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
043400        STRING "ALI-TAGS" DELIMITED BY SIZE
043500               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
043600               INTO PLGCHK-VIOL-RULE-TEXT
043700        END-STRING
043800        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
043900        PERFORM PLGCHK-RECORD-VIOLATION THRU
044000                PLGCHK-RECORD-VIOLATION-EXIT
044100     END-IF.
044200
044300*    U4 RECORD-CONTRACT CHECKS - DATE/DATETIME/TIME FORMAT.
044400*    A FIXED COBOL LAYOUT CANNOT GROW OR LOSE A FIELD THE WAY
044500*    A DELIMITED SOURCE FILE CAN, SO THE MISSING-FIELD AND
044600*    EXTRA-FIELD HALF OF THE CONTRACT CHECK IS MET BY THE
044700*    RECORD LAYOUT ITSELF; WHAT WE STILL HAVE TO CHECK HERE
044800*    IS THAT EACH DATE-SHAPED FIELD ACTUALLY HOLDS A VALID
044900*    DATE, DATETIME OR TIME STRING.
045000     MOVE ALI-PROCESSING-DATE TO PLGCHK-FIELD-VALUE.
045100     PERFORM PLGCHK-DATE-FORMAT-RULE THRU
045200             PLGCHK-DATE-FORMAT-RULE-EXIT.
045300     IF PLGCHK-RESULT-ERROR
045400        ADD 1 TO FDC-ALI-ERROR-CT
045500        MOVE "ALI" TO PLGCHK-VIOL-FEED-CODE
045600        STRING "ALI-PROCESSING-DATE" DELIMITED BY SIZE
045700               ": NOT A VALID DATE" DELIMITED BY SIZE
045800               INTO PLGCHK-VIOL-RULE-TEXT
045900        END-STRING
046000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
046100        PERFORM PLGCHK-RECORD-VIOLATION THRU
046200                PLGCHK-RECORD-VIOLATION-EXIT
046300     END-IF.
046400
046500     READ ALI-CLEAN-FILE
046600         AT END SET W-ALI-EOF TO TRUE
046700     END-READ.
046800
046900 3100-CHECK-ONE-ALI-RECORD-EXIT.
047000     EXIT.
047100*----------------------------------------------------------------*
047200 3200-VALIDATE-CHK-FEED.
047300     IF NOT FDC-CHK-OK
047400        GO TO 3200-EXIT
047500     END-IF.
047600
047700     OPEN INPUT CHK-CLEAN-FILE.
047800
047900     READ CHK-CLEAN-FILE
048000         AT END SET W-CHK-EOF TO TRUE
048100     END-READ.
048200
048300     IF NOT W-CHK-EOF
048400        READ CHK-CLEAN-FILE
048500            AT END SET W-CHK-EOF TO TRUE
048600        END-READ
048700     END-IF.
048800
048900     PERFORM 3200-CHECK-ONE-CHK-RECORD THRU
049000             3200-CHECK-ONE-CHK-RECORD-EXIT
049100             UNTIL W-CHK-EOF.
049200
049300     CLOSE CHK-CLEAN-FILE.
049400
049500     IF FDC-CHK-ERROR-CT > 0
049600        MOVE "CRITICAL" TO FDC-CHK-SEVERITY
049700     ELSE
049800        IF FDC-CHK-WARNING-CT > 0
049900           MOVE "WARNING" TO FDC-CHK-SEVERITY
050000        ELSE
050100           MOVE "PASS" TO FDC-CHK-SEVERITY
050200        END-IF
050300     END-IF.
050400
050500 3200-EXIT.
050600     EXIT.
050700*----------------------------------------------------------------*
050800 3200-CHECK-ONE-CHK-RECORD.
050900
051000     MOVE CHK-CHECK-ID TO PLGCHK-FIELD-VALUE.
051100     PERFORM PLGCHK-REQUIRED-FIELD THRU
051200             PLGCHK-REQUIRED-FIELD-EXIT.
051300     IF PLGCHK-RESULT-ERROR
051400        ADD 1 TO FDC-CHK-ERROR-CT
051500        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
051600        STRING "CHK-CHECK-ID" DELIMITED BY SIZE
051700               ": MISSING OR BLANK" DELIMITED BY SIZE
051800               INTO PLGCHK-VIOL-RULE-TEXT
051900        END-STRING
052000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
052100        PERFORM PLGCHK-RECORD-VIOLATION THRU
052200                PLGCHK-RECORD-VIOLATION-EXIT
052300     END-IF.
052400
052500     MOVE CHK-OPENED-DATE TO PLGCHK-FIELD-VALUE.
052600     PERFORM PLGCHK-REQUIRED-FIELD THRU
052700             PLGCHK-REQUIRED-FIELD-EXIT.
052800     IF PLGCHK-RESULT-ERROR
052900        ADD 1 TO FDC-CHK-ERROR-CT
053000        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
053100        STRING "CHK-OPENED-DATE" DELIMITED BY SIZE
053200               ": MISSING OR BLANK" DELIMITED BY SIZE
053300               INTO PLGCHK-VIOL-RULE-TEXT
053400        END-STRING
053500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
053600        PERFORM PLGCHK-RECORD-VIOLATION THRU
053700                PLGCHK-RECORD-VIOLATION-EXIT
053800     END-IF.
053900
054000     MOVE ZERO TO PLGCHK-FIELD-VALUE.
054100     MOVE CHK-TOTAL TO PLGCHK-FIELD-NUMERIC.
054200     MOVE 0 TO PLGCHK-MIN-VALUE.
054300     MOVE 5000 TO PLGCHK-MAX-VALUE.
054400     SET PLGCHK-WARN-MAX-PRESENT TO TRUE.
054500     MOVE 1000 TO PLGCHK-WARN-MAX-VALUE.
054600     PERFORM PLGCHK-RANGE-RULE THRU
054700             PLGCHK-RANGE-RULE-EXIT.
054800     IF PLGCHK-RESULT-ERROR
054900        ADD 1 TO FDC-CHK-ERROR-CT
055000        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
055100        STRING "CHK-TOTAL" DELIMITED BY SIZE
055200               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
055300               INTO PLGCHK-VIOL-RULE-TEXT
055400        END-STRING
055500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
055600        PERFORM PLGCHK-RECORD-VIOLATION THRU
055700                PLGCHK-RECORD-VIOLATION-EXIT
055800     END-IF.
055900     IF PLGCHK-RESULT-WARNING
056000        ADD 1 TO FDC-CHK-WARNING-CT
056100        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
056200        STRING "CHK-TOTAL" DELIMITED BY SIZE
056300               ": VALUES ABOVE MAXIMUM 1000"
056400               DELIMITED BY SIZE
056500               INTO PLGCHK-VIOL-RULE-TEXT
056600        END-STRING
056700        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
056800        PERFORM PLGCHK-RECORD-VIOLATION THRU
056900                PLGCHK-RECORD-VIOLATION-EXIT
057000     END-IF.
057100
057200     MOVE ZERO TO PLGCHK-FIELD-VALUE.
057300     MOVE CHK-TAX TO PLGCHK-FIELD-NUMERIC.
057400     MOVE 0 TO PLGCHK-MIN-VALUE.
057500     MOVE 500 TO PLGCHK-MAX-VALUE.
057600     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
057700     PERFORM PLGCHK-RANGE-RULE THRU
057800             PLGCHK-RANGE-RULE-EXIT.
057900     IF PLGCHK-RESULT-ERROR
058000        ADD 1 TO FDC-CHK-ERROR-CT
058100        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
058200        STRING "CHK-TAX" DELIMITED BY SIZE
058300               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
058400               INTO PLGCHK-VIOL-RULE-TEXT
058500        END-STRING
058600        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
058700        PERFORM PLGCHK-RECORD-VIOLATION THRU
058800                PLGCHK-RECORD-VIOLATION-EXIT
058900     END-IF.
059000
059100     MOVE ZERO TO PLGCHK-FIELD-VALUE.
059200     MOVE CHK-DISCOUNT TO PLGCHK-FIELD-NUMERIC.
059300     MOVE 0 TO PLGCHK-MIN-VALUE.
059400     MOVE 1000 TO PLGCHK-MAX-VALUE.
059500     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
059600     PERFORM PLGCHK-RANGE-RULE THRU
059700             PLGCHK-RANGE-RULE-EXIT.
059800     IF PLGCHK-RESULT-ERROR
059900        ADD 1 TO FDC-CHK-ERROR-CT
060000        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
060100        STRING "CHK-DISCOUNT" DELIMITED BY SIZE
060200               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
060300               INTO PLGCHK-VIOL-RULE-TEXT
060400        END-STRING
060500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
060600        PERFORM PLGCHK-RECORD-VIOLATION THRU
060700                PLGCHK-RECORD-VIOLATION-EXIT
060800     END-IF.
060900
061000     MOVE CHK-CUSTOMER-EMAIL TO PLGCHK-FIELD-VALUE.
061100     PERFORM PLGCHK-EMAIL-RULE THRU
061200             PLGCHK-EMAIL-RULE-EXIT.
061300     IF PLGCHK-RESULT-ERROR
061400        ADD 1 TO FDC-CHK-ERROR-CT
061500        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
061600        STRING "CHK-CUSTOMER-EMAIL" DELIMITED BY SIZE
061700               ": NOT A VALID EMAIL ADDRESS" DELIMITED BY SIZE
061800               INTO PLGCHK-VIOL-RULE-TEXT
061900        END-STRING
062000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
062100        PERFORM PLGCHK-RECORD-VIOLATION THRU
062200                PLGCHK-RECORD-VIOLATION-EXIT
062300     END-IF.
062400
062500     MOVE CHK-CUSTOMER-PHONE TO PLGCHK-FIELD-VALUE.
062600     PERFORM PLGCHK-PHONE-RULE THRU
062700             PLGCHK-PHONE-RULE-EXIT.
062800     IF PLGCHK-RESULT-ERROR
062900        ADD 1 TO FDC-CHK-ERROR-CT
063000        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
063100        STRING "CHK-CUSTOMER-PHONE" DELIMITED BY SIZE
063200               ": NOT A VALID PHONE NUMBER" DELIMITED BY SIZE
063300               INTO PLGCHK-VIOL-RULE-TEXT
063400        END-STRING
063500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
063600        PERFORM PLGCHK-RECORD-VIOLATION THRU
063700                PLGCHK-RECORD-VIOLATION-EXIT
063800     END-IF.
063900
064000     MOVE CHK-CUSTOMER TO PLGCHK-FIELD-VALUE.
064100     MOVE 100 TO PLGCHK-MAX-LENGTH.
064200     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
064300             PLGCHK-STRING-LENGTH-RULE-EXIT.
064400     IF PLGCHK-RESULT-WARNING
064500        ADD 1 TO FDC-CHK-WARNING-CT
064600        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
064700        STRING "CHK-CUSTOMER" DELIMITED BY SIZE
064800               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
064900               INTO PLGCHK-VIOL-RULE-TEXT
065000        END-STRING
065100        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
065200        PERFORM PLGCHK-RECORD-VIOLATION THRU
065300                PLGCHK-RECORD-VIOLATION-EXIT
065400     END-IF.
065500
065600     MOVE CHK-SERVER TO PLGCHK-FIELD-VALUE.
065700     MOVE 50 TO PLGCHK-MAX-LENGTH.
065800     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
065900             PLGCHK-STRING-LENGTH-RULE-EXIT.
066000     IF PLGCHK-RESULT-WARNING
066100        ADD 1 TO FDC-CHK-WARNING-CT
066200        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
066300        STRING "CHK-SERVER" DELIMITED BY SIZE
066400               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
066500               INTO PLGCHK-VIOL-RULE-TEXT
066600        END-STRING
066700        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
066800        PERFORM PLGCHK-RECORD-VIOLATION THRU
066900                PLGCHK-RECORD-VIOLATION-EXIT
067000     END-IF.
067100
067200     MOVE CHK-ITEM-DESCRIPTION TO PLGCHK-FIELD-VALUE.
067300     MOVE 300 TO PLGCHK-MAX-LENGTH.
067400     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
067500             PLGCHK-STRING-LENGTH-RULE-EXIT.
067600     IF PLGCHK-RESULT-WARNING
067700        ADD 1 TO FDC-CHK-WARNING-CT
067800        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
067900        STRING "CHK-ITEM-DESCRIPTION" DELIMITED BY SIZE
068000               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
068100               INTO PLGCHK-VIOL-RULE-TEXT
068200        END-STRING
068300        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
068400        PERFORM PLGCHK-RECORD-VIOLATION THRU
068500                PLGCHK-RECORD-VIOLATION-EXIT
068600     END-IF.
068700
068800*    U4 RECORD-CONTRACT CHECKS - DATE/DATETIME/TIME FORMAT.
068900*    A FIXED COBOL LAYOUT CANNOT GROW OR LOSE A FIELD THE WAY
069000*    A DELIMITED SOURCE FILE CAN, SO THE MISSING-FIELD AND
069100*    EXTRA-FIELD HALF OF THE CONTRACT CHECK IS MET BY THE
069200*    RECORD LAYOUT ITSELF; WHAT WE STILL HAVE TO CHECK HERE
069300*    IS THAT EACH DATE-SHAPED FIELD ACTUALLY HOLDS A VALID
069400*    DATE, DATETIME OR TIME STRING.
069500     MOVE CHK-OPENED-DATE TO PLGCHK-FIELD-VALUE.
069600     PERFORM PLGCHK-DATE-FORMAT-RULE THRU
069700             PLGCHK-DATE-FORMAT-RULE-EXIT.
069800     IF PLGCHK-RESULT-ERROR
069900        ADD 1 TO FDC-CHK-ERROR-CT
070000        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
070100        STRING "CHK-OPENED-DATE" DELIMITED BY SIZE
070200               ": NOT A VALID DATE" DELIMITED BY SIZE
070300               INTO PLGCHK-VIOL-RULE-TEXT
070400        END-STRING
070500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
070600        PERFORM PLGCHK-RECORD-VIOLATION THRU
070700                PLGCHK-RECORD-VIOLATION-EXIT
070800     END-IF.
070900
071000     MOVE CHK-PROCESSING-DATE TO PLGCHK-FIELD-VALUE.
071100     PERFORM PLGCHK-DATE-FORMAT-RULE THRU
071200             PLGCHK-DATE-FORMAT-RULE-EXIT.
071300     IF PLGCHK-RESULT-ERROR
071400        ADD 1 TO FDC-CHK-ERROR-CT
071500        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
071600        STRING "CHK-PROCESSING-DATE" DELIMITED BY SIZE
071700               ": NOT A VALID DATE" DELIMITED BY SIZE
071800               INTO PLGCHK-VIOL-RULE-TEXT
071900        END-STRING
072000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
072100        PERFORM PLGCHK-RECORD-VIOLATION THRU
072200                PLGCHK-RECORD-VIOLATION-EXIT
072300     END-IF.
072400
072500     MOVE CHK-OPENED-TIME TO PLGCHK-FIELD-VALUE.
072600     PERFORM PLGCHK-TIME-FORMAT-RULE THRU
072700             PLGCHK-TIME-FORMAT-RULE-EXIT.
072800     IF PLGCHK-RESULT-ERROR
072900        ADD 1 TO FDC-CHK-ERROR-CT
073000        MOVE "CHK" TO PLGCHK-VIOL-FEED-CODE
073100        STRING "CHK-OPENED-TIME" DELIMITED BY SIZE
073200               ": NOT A VALID TIME" DELIMITED BY SIZE
073300               INTO PLGCHK-VIOL-RULE-TEXT
073400        END-STRING
073500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
073600        PERFORM PLGCHK-RECORD-VIOLATION THRU
073700                PLGCHK-RECORD-VIOLATION-EXIT
073800     END-IF.
073900
074000     READ CHK-CLEAN-FILE
074100         AT END SET W-CHK-EOF TO TRUE
074200     END-READ.
074300
074400 3200-CHECK-ONE-CHK-RECORD-EXIT.
074500     EXIT.
074600*----------------------------------------------------------------*
074700 3300-VALIDATE-CSH-FEED.
074800     IF NOT FDC-CSH-OK
074900        GO TO 3300-EXIT
075000     END-IF.
075100
075200     OPEN INPUT CSH-CLEAN-FILE.
075300
075400     READ CSH-CLEAN-FILE
075500         AT END SET W-CSH-EOF TO TRUE
075600     END-READ.
075700
075800     IF NOT W-CSH-EOF
075900        READ CSH-CLEAN-FILE
076000            AT END SET W-CSH-EOF TO TRUE
076100        END-READ
076200     END-IF.
076300
076400     PERFORM 3300-CHECK-ONE-CSH-RECORD THRU
076500             3300-CHECK-ONE-CSH-RECORD-EXIT
076600             UNTIL W-CSH-EOF.
076700
076800     CLOSE CSH-CLEAN-FILE.
076900
077000     IF FDC-CSH-ERROR-CT > 0
077100        MOVE "CRITICAL" TO FDC-CSH-SEVERITY
077200     ELSE
077300        IF FDC-CSH-WARNING-CT > 0
077400           MOVE "WARNING" TO FDC-CSH-SEVERITY
077500        ELSE
077600           MOVE "PASS" TO FDC-CSH-SEVERITY
077700        END-IF
077800     END-IF.
077900
078000 3300-EXIT.
078100     EXIT.
078200*----------------------------------------------------------------*
078300 3300-CHECK-ONE-CSH-RECORD.
078400
078500     MOVE CSH-ENTRY-ID TO PLGCHK-FIELD-VALUE.
078600     PERFORM PLGCHK-REQUIRED-FIELD THRU
078700             PLGCHK-REQUIRED-FIELD-EXIT.
078800     IF PLGCHK-RESULT-ERROR
078900        ADD 1 TO FDC-CSH-ERROR-CT
079000        MOVE "CSH" TO PLGCHK-VIOL-FEED-CODE
079100        STRING "CSH-ENTRY-ID" DELIMITED BY SIZE
079200               ": MISSING OR BLANK" DELIMITED BY SIZE
079300               INTO PLGCHK-VIOL-RULE-TEXT
079400        END-STRING
079500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
079600        PERFORM PLGCHK-RECORD-VIOLATION THRU
079700                PLGCHK-RECORD-VIOLATION-EXIT
079800     END-IF.
079900
080000     MOVE CSH-ACTION TO PLGCHK-FIELD-VALUE.
080100     PERFORM PLGCHK-REQUIRED-FIELD THRU
080200             PLGCHK-REQUIRED-FIELD-EXIT.
080300     IF PLGCHK-RESULT-ERROR
080400        ADD 1 TO FDC-CSH-ERROR-CT
080500        MOVE "CSH" TO PLGCHK-VIOL-FEED-CODE
080600        STRING "CSH-ACTION" DELIMITED BY SIZE
080700               ": MISSING OR BLANK" DELIMITED BY SIZE
080800               INTO PLGCHK-VIOL-RULE-TEXT
080900        END-STRING
081000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
081100        PERFORM PLGCHK-RECORD-VIOLATION THRU
081200                PLGCHK-RECORD-VIOLATION-EXIT
081300     END-IF.
081400
081500     MOVE ZERO TO PLGCHK-FIELD-VALUE.
081600     MOVE CSH-AMOUNT TO PLGCHK-FIELD-NUMERIC.
081700     MOVE -5000 TO PLGCHK-MIN-VALUE.
081800     MOVE 5000 TO PLGCHK-MAX-VALUE.
081900     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
082000     PERFORM PLGCHK-RANGE-RULE THRU
082100             PLGCHK-RANGE-RULE-EXIT.
082200     IF PLGCHK-RESULT-ERROR
082300        ADD 1 TO FDC-CSH-ERROR-CT
082400        MOVE "CSH" TO PLGCHK-VIOL-FEED-CODE
082500        STRING "CSH-AMOUNT" DELIMITED BY SIZE
082600               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
082700               INTO PLGCHK-VIOL-RULE-TEXT
082800        END-STRING
082900        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
083000        PERFORM PLGCHK-RECORD-VIOLATION THRU
083100                PLGCHK-RECORD-VIOLATION-EXIT
083200     END-IF.
083300
083400     MOVE CSH-ACTION TO PLGCHK-FIELD-VALUE.
083500     MOVE 5 TO PLGCHK-CATEGORY-COUNT.
083600     MOVE "Payout" TO PLGCHK-CATEGORY-OCC (1).
083700     MOVE "No Sale" TO PLGCHK-CATEGORY-OCC (2).
083800     MOVE "Cash Drop" TO PLGCHK-CATEGORY-OCC (3).
083900     MOVE "Cash In" TO PLGCHK-CATEGORY-OCC (4).
084000     MOVE "Manager Payout" TO PLGCHK-CATEGORY-OCC (5).
084100     PERFORM PLGCHK-CATEGORICAL-RULE THRU
084200             PLGCHK-CATEGORICAL-RULE-EXIT.
084300     IF PLGCHK-RESULT-ERROR
084400        ADD 1 TO FDC-CSH-ERROR-CT
084500        MOVE "CSH" TO PLGCHK-VIOL-FEED-CODE
084600        STRING "CSH-ACTION" DELIMITED BY SIZE
084700               ": VALUE NOT IN ALLOWED LIST" DELIMITED BY SIZE
084800               INTO PLGCHK-VIOL-RULE-TEXT
084900        END-STRING
085000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
085100        PERFORM PLGCHK-RECORD-VIOLATION THRU
085200                PLGCHK-RECORD-VIOLATION-EXIT
085300     END-IF.
085400
085500     MOVE CSH-COMMENT TO PLGCHK-FIELD-VALUE.
085600     MOVE 500 TO PLGCHK-MAX-LENGTH.
085700     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
085800             PLGCHK-STRING-LENGTH-RULE-EXIT.
085900     IF PLGCHK-RESULT-WARNING
086000        ADD 1 TO FDC-CSH-WARNING-CT
086100        MOVE "CSH" TO PLGCHK-VIOL-FEED-CODE
086200        STRING "CSH-COMMENT" DELIMITED BY SIZE
086300               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
086400               INTO PLGCHK-VIOL-RULE-TEXT
086500        END-STRING
086600        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
086700        PERFORM PLGCHK-RECORD-VIOLATION THRU
086800                PLGCHK-RECORD-VIOLATION-EXIT
086900     END-IF.
087000
087100     MOVE CSH-PAYOUT-REASON TO PLGCHK-FIELD-VALUE.
087200     MOVE 200 TO PLGCHK-MAX-LENGTH.
087300     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
087400             PLGCHK-STRING-LENGTH-RULE-EXIT.
087500     IF PLGCHK-RESULT-WARNING
087600        ADD 1 TO FDC-CSH-WARNING-CT
087700        MOVE "CSH" TO PLGCHK-VIOL-FEED-CODE
087800        STRING "CSH-PAYOUT-REASON" DELIMITED BY SIZE
087900               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
088000               INTO PLGCHK-VIOL-RULE-TEXT
088100        END-STRING
088200        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
088300        PERFORM PLGCHK-RECORD-VIOLATION THRU
088400                PLGCHK-RECORD-VIOLATION-EXIT
088500     END-IF.
088600
088700*    U4 RECORD-CONTRACT CHECKS - DATE/DATETIME/TIME FORMAT.
088800*    A FIXED COBOL LAYOUT CANNOT GROW OR LOSE A FIELD THE WAY
088900*    A DELIMITED SOURCE FILE CAN, SO THE MISSING-FIELD AND
089000*    EXTRA-FIELD HALF OF THE CONTRACT CHECK IS MET BY THE
089100*    RECORD LAYOUT ITSELF; WHAT WE STILL HAVE TO CHECK HERE
089200*    IS THAT EACH DATE-SHAPED FIELD ACTUALLY HOLDS A VALID
089300*    DATE, DATETIME OR TIME STRING.
089400     MOVE CSH-PROCESSING-DATE TO PLGCHK-FIELD-VALUE.
089500     PERFORM PLGCHK-DATE-FORMAT-RULE THRU
089600             PLGCHK-DATE-FORMAT-RULE-EXIT.
089700     IF PLGCHK-RESULT-ERROR
089800        ADD 1 TO FDC-CSH-ERROR-CT
089900        MOVE "CSH" TO PLGCHK-VIOL-FEED-CODE
090000        STRING "CSH-PROCESSING-DATE" DELIMITED BY SIZE
090100               ": NOT A VALID DATE" DELIMITED BY SIZE
090200               INTO PLGCHK-VIOL-RULE-TEXT
090300        END-STRING
090400        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
090500        PERFORM PLGCHK-RECORD-VIOLATION THRU
090600                PLGCHK-RECORD-VIOLATION-EXIT
090700     END-IF.
090800
090900     MOVE CSH-CREATED-DATE TO PLGCHK-FIELD-VALUE.
091000     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
091100             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
091200     IF PLGCHK-RESULT-ERROR
091300        ADD 1 TO FDC-CSH-ERROR-CT
091400        MOVE "CSH" TO PLGCHK-VIOL-FEED-CODE
091500        STRING "CSH-CREATED-DATE" DELIMITED BY SIZE
091600               ": NOT A VALID DATETIME" DELIMITED BY SIZE
091700               INTO PLGCHK-VIOL-RULE-TEXT
091800        END-STRING
091900        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
092000        PERFORM PLGCHK-RECORD-VIOLATION THRU
092100                PLGCHK-RECORD-VIOLATION-EXIT
092200     END-IF.
092300
092400     READ CSH-CLEAN-FILE
092500         AT END SET W-CSH-EOF TO TRUE
092600     END-READ.
092700
092800 3300-CHECK-ONE-CSH-RECORD-EXIT.
092900     EXIT.
093000*----------------------------------------------------------------*
093100 3400-VALIDATE-ISD-FEED.
093200     IF NOT FDC-ISD-OK
093300        GO TO 3400-EXIT
093400     END-IF.
093500
093600     OPEN INPUT ISD-CLEAN-FILE.
093700
093800     READ ISD-CLEAN-FILE
093900         AT END SET W-ISD-EOF TO TRUE
094000     END-READ.
094100
094200     IF NOT W-ISD-EOF
094300        READ ISD-CLEAN-FILE
094400            AT END SET W-ISD-EOF TO TRUE
094500        END-READ
094600     END-IF.
094700
094800     PERFORM 3400-CHECK-ONE-ISD-RECORD THRU
094900             3400-CHECK-ONE-ISD-RECORD-EXIT
095000             UNTIL W-ISD-EOF.
095100
095200     CLOSE ISD-CLEAN-FILE.
095300
095400     IF FDC-ISD-ERROR-CT > 0
095500        MOVE "CRITICAL" TO FDC-ISD-SEVERITY
095600     ELSE
095700        IF FDC-ISD-WARNING-CT > 0
095800           MOVE "WARNING" TO FDC-ISD-SEVERITY
095900        ELSE
096000           MOVE "PASS" TO FDC-ISD-SEVERITY
096100        END-IF
096200     END-IF.
096300
096400 3400-EXIT.
096500     EXIT.
096600*----------------------------------------------------------------*
096700 3400-CHECK-ONE-ISD-RECORD.
096800
096900     MOVE ISD-ORDER-ID TO PLGCHK-FIELD-VALUE.
097000     PERFORM PLGCHK-REQUIRED-FIELD THRU
097100             PLGCHK-REQUIRED-FIELD-EXIT.
097200     IF PLGCHK-RESULT-ERROR
097300        ADD 1 TO FDC-ISD-ERROR-CT
097400        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
097500        STRING "ISD-ORDER-ID" DELIMITED BY SIZE
097600               ": MISSING OR BLANK" DELIMITED BY SIZE
097700               INTO PLGCHK-VIOL-RULE-TEXT
097800        END-STRING
097900        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
098000        PERFORM PLGCHK-RECORD-VIOLATION THRU
098100                PLGCHK-RECORD-VIOLATION-EXIT
098200     END-IF.
098300
098400     MOVE ISD-ITEM-SELECTION-ID TO PLGCHK-FIELD-VALUE.
098500     PERFORM PLGCHK-REQUIRED-FIELD THRU
098600             PLGCHK-REQUIRED-FIELD-EXIT.
098700     IF PLGCHK-RESULT-ERROR
098800        ADD 1 TO FDC-ISD-ERROR-CT
098900        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
099000        STRING "ISD-ITEM-SELECTION-ID" DELIMITED BY SIZE
099100               ": MISSING OR BLANK" DELIMITED BY SIZE
099200               INTO PLGCHK-VIOL-RULE-TEXT
099300        END-STRING
099400        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
099500        PERFORM PLGCHK-RECORD-VIOLATION THRU
099600                PLGCHK-RECORD-VIOLATION-EXIT
099700     END-IF.
099800
099900     MOVE ISD-MENU-ITEM TO PLGCHK-FIELD-VALUE.
100000     PERFORM PLGCHK-REQUIRED-FIELD THRU
100100             PLGCHK-REQUIRED-FIELD-EXIT.
100200     IF PLGCHK-RESULT-ERROR
100300        ADD 1 TO FDC-ISD-ERROR-CT
100400        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
100500        STRING "ISD-MENU-ITEM" DELIMITED BY SIZE
100600               ": MISSING OR BLANK" DELIMITED BY SIZE
100700               INTO PLGCHK-VIOL-RULE-TEXT
100800        END-STRING
100900        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
101000        PERFORM PLGCHK-RECORD-VIOLATION THRU
101100                PLGCHK-RECORD-VIOLATION-EXIT
101200     END-IF.
101300
101400     MOVE ZERO TO PLGCHK-FIELD-VALUE.
101500     MOVE ISD-GROSS-PRICE TO PLGCHK-FIELD-NUMERIC.
101600     MOVE 0 TO PLGCHK-MIN-VALUE.
101700     MOVE 1000 TO PLGCHK-MAX-VALUE.
101800     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
101900     PERFORM PLGCHK-RANGE-RULE THRU
102000             PLGCHK-RANGE-RULE-EXIT.
102100     IF PLGCHK-RESULT-ERROR
102200        ADD 1 TO FDC-ISD-ERROR-CT
102300        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
102400        STRING "ISD-GROSS-PRICE" DELIMITED BY SIZE
102500               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
102600               INTO PLGCHK-VIOL-RULE-TEXT
102700        END-STRING
102800        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
102900        PERFORM PLGCHK-RECORD-VIOLATION THRU
103000                PLGCHK-RECORD-VIOLATION-EXIT
103100     END-IF.
103200
103300     MOVE ZERO TO PLGCHK-FIELD-VALUE.
103400     MOVE ISD-NET-PRICE TO PLGCHK-FIELD-NUMERIC.
103500     MOVE 0 TO PLGCHK-MIN-VALUE.
103600     MOVE 1000 TO PLGCHK-MAX-VALUE.
103700     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
103800     PERFORM PLGCHK-RANGE-RULE THRU
103900             PLGCHK-RANGE-RULE-EXIT.
104000     IF PLGCHK-RESULT-ERROR
104100        ADD 1 TO FDC-ISD-ERROR-CT
104200        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
104300        STRING "ISD-NET-PRICE" DELIMITED BY SIZE
104400               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
104500               INTO PLGCHK-VIOL-RULE-TEXT
104600        END-STRING
104700        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
104800        PERFORM PLGCHK-RECORD-VIOLATION THRU
104900                PLGCHK-RECORD-VIOLATION-EXIT
105000     END-IF.
105100
105200     MOVE ZERO TO PLGCHK-FIELD-VALUE.
105300     MOVE ISD-QUANTITY TO PLGCHK-FIELD-NUMERIC.
105400     MOVE 0 TO PLGCHK-MIN-VALUE.
105500     MOVE 100 TO PLGCHK-MAX-VALUE.
105600     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
105700     PERFORM PLGCHK-RANGE-RULE THRU
105800             PLGCHK-RANGE-RULE-EXIT.
105900     IF PLGCHK-RESULT-ERROR
106000        ADD 1 TO FDC-ISD-ERROR-CT
106100        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
106200        STRING "ISD-QUANTITY" DELIMITED BY SIZE
106300               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
106400               INTO PLGCHK-VIOL-RULE-TEXT
106500        END-STRING
106600        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
106700        PERFORM PLGCHK-RECORD-VIOLATION THRU
106800                PLGCHK-RECORD-VIOLATION-EXIT
106900     END-IF.
107000
107100     MOVE ISD-VOID TO PLGCHK-FIELD-VALUE.
107200     PERFORM PLGCHK-BOOLEAN-RULE THRU
107300             PLGCHK-BOOLEAN-RULE-EXIT.
107400     IF PLGCHK-RESULT-ERROR
107500        ADD 1 TO FDC-ISD-ERROR-CT
107600        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
107700        STRING "ISD-VOID" DELIMITED BY SIZE
107800               ": NOT A VALID BOOLEAN VALUE" DELIMITED BY SIZE
107900               INTO PLGCHK-VIOL-RULE-TEXT
108000        END-STRING
108100        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
108200        PERFORM PLGCHK-RECORD-VIOLATION THRU
108300                PLGCHK-RECORD-VIOLATION-EXIT
108400     END-IF.
108500
108600     MOVE ISD-DEFERRED TO PLGCHK-FIELD-VALUE.
108700     PERFORM PLGCHK-BOOLEAN-RULE THRU
108800             PLGCHK-BOOLEAN-RULE-EXIT.
108900     IF PLGCHK-RESULT-ERROR
109000        ADD 1 TO FDC-ISD-ERROR-CT
109100        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
109200        STRING "ISD-DEFERRED" DELIMITED BY SIZE
109300               ": NOT A VALID BOOLEAN VALUE" DELIMITED BY SIZE
109400               INTO PLGCHK-VIOL-RULE-TEXT
109500        END-STRING
109600        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
109700        PERFORM PLGCHK-RECORD-VIOLATION THRU
109800                PLGCHK-RECORD-VIOLATION-EXIT
109900     END-IF.
110000
110100     MOVE ISD-TAX-EXEMPT TO PLGCHK-FIELD-VALUE.
110200     PERFORM PLGCHK-BOOLEAN-RULE THRU
110300             PLGCHK-BOOLEAN-RULE-EXIT.
110400     IF PLGCHK-RESULT-ERROR
110500        ADD 1 TO FDC-ISD-ERROR-CT
110600        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
110700        STRING "ISD-TAX-EXEMPT" DELIMITED BY SIZE
110800               ": NOT A VALID BOOLEAN VALUE" DELIMITED BY SIZE
110900               INTO PLGCHK-VIOL-RULE-TEXT
111000        END-STRING
111100        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
111200        PERFORM PLGCHK-RECORD-VIOLATION THRU
111300                PLGCHK-RECORD-VIOLATION-EXIT
111400     END-IF.
111500
111600     MOVE ISD-MENU-ITEM TO PLGCHK-FIELD-VALUE.
111700     MOVE 200 TO PLGCHK-MAX-LENGTH.
111800     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
111900             PLGCHK-STRING-LENGTH-RULE-EXIT.
112000     IF PLGCHK-RESULT-WARNING
112100        ADD 1 TO FDC-ISD-WARNING-CT
112200        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
112300        STRING "ISD-MENU-ITEM" DELIMITED BY SIZE
112400               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
112500               INTO PLGCHK-VIOL-RULE-TEXT
112600        END-STRING
112700        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
112800        PERFORM PLGCHK-RECORD-VIOLATION THRU
112900                PLGCHK-RECORD-VIOLATION-EXIT
113000     END-IF.
113100
113200     MOVE ISD-SKU TO PLGCHK-FIELD-VALUE.
113300     MOVE 50 TO PLGCHK-MAX-LENGTH.
113400     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
113500             PLGCHK-STRING-LENGTH-RULE-EXIT.
113600     IF PLGCHK-RESULT-WARNING
113700        ADD 1 TO FDC-ISD-WARNING-CT
113800        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
113900        STRING "ISD-SKU" DELIMITED BY SIZE
114000               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
114100               INTO PLGCHK-VIOL-RULE-TEXT
114200        END-STRING
114300        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
114400        PERFORM PLGCHK-RECORD-VIOLATION THRU
114500                PLGCHK-RECORD-VIOLATION-EXIT
114600     END-IF.
114700
114800     MOVE ISD-PLU TO PLGCHK-FIELD-VALUE.
114900     MOVE 50 TO PLGCHK-MAX-LENGTH.
115000     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
115100             PLGCHK-STRING-LENGTH-RULE-EXIT.
115200     IF PLGCHK-RESULT-WARNING
115300        ADD 1 TO FDC-ISD-WARNING-CT
115400        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
115500        STRING "ISD-PLU" DELIMITED BY SIZE
115600               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
115700               INTO PLGCHK-VIOL-RULE-TEXT
115800        END-STRING
115900        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
116000        PERFORM PLGCHK-RECORD-VIOLATION THRU
116100                PLGCHK-RECORD-VIOLATION-EXIT
116200     END-IF.
116300
116400*    U4 RECORD-CONTRACT CHECKS - DATE/DATETIME/TIME FORMAT.
116500*    A FIXED COBOL LAYOUT CANNOT GROW OR LOSE A FIELD THE WAY
116600*    A DELIMITED SOURCE FILE CAN, SO THE MISSING-FIELD AND
116700*    EXTRA-FIELD HALF OF THE CONTRACT CHECK IS MET BY THE
116800*    RECORD LAYOUT ITSELF; WHAT WE STILL HAVE TO CHECK HERE
116900*    IS THAT EACH DATE-SHAPED FIELD ACTUALLY HOLDS A VALID
117000*    DATE, DATETIME OR TIME STRING.
117100     MOVE ISD-PROCESSING-DATE TO PLGCHK-FIELD-VALUE.
117200     PERFORM PLGCHK-DATE-FORMAT-RULE THRU
117300             PLGCHK-DATE-FORMAT-RULE-EXIT.
117400     IF PLGCHK-RESULT-ERROR
117500        ADD 1 TO FDC-ISD-ERROR-CT
117600        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
117700        STRING "ISD-PROCESSING-DATE" DELIMITED BY SIZE
117800               ": NOT A VALID DATE" DELIMITED BY SIZE
117900               INTO PLGCHK-VIOL-RULE-TEXT
118000        END-STRING
118100        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
118200        PERFORM PLGCHK-RECORD-VIOLATION THRU
118300                PLGCHK-RECORD-VIOLATION-EXIT
118400     END-IF.
118500
118600     MOVE ISD-SENT-DATE TO PLGCHK-FIELD-VALUE.
118700     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
118800             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
118900     IF PLGCHK-RESULT-ERROR
119000        ADD 1 TO FDC-ISD-ERROR-CT
119100        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
119200        STRING "ISD-SENT-DATE" DELIMITED BY SIZE
119300               ": NOT A VALID DATETIME" DELIMITED BY SIZE
119400               INTO PLGCHK-VIOL-RULE-TEXT
119500        END-STRING
119600        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
119700        PERFORM PLGCHK-RECORD-VIOLATION THRU
119800                PLGCHK-RECORD-VIOLATION-EXIT
119900     END-IF.
120000
120100     MOVE ISD-ORDER-DATE TO PLGCHK-FIELD-VALUE.
120200     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
120300             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
120400     IF PLGCHK-RESULT-ERROR
120500        ADD 1 TO FDC-ISD-ERROR-CT
120600        MOVE "ISD" TO PLGCHK-VIOL-FEED-CODE
120700        STRING "ISD-ORDER-DATE" DELIMITED BY SIZE
120800               ": NOT A VALID DATETIME" DELIMITED BY SIZE
120900               INTO PLGCHK-VIOL-RULE-TEXT
121000        END-STRING
121100        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
121200        PERFORM PLGCHK-RECORD-VIOLATION THRU
121300                PLGCHK-RECORD-VIOLATION-EXIT
121400     END-IF.
121500
121600     READ ISD-CLEAN-FILE
121700         AT END SET W-ISD-EOF TO TRUE
121800     END-READ.
121900
122000 3400-CHECK-ONE-ISD-RECORD-EXIT.
122100     EXIT.
122200*----------------------------------------------------------------*
122300 3500-VALIDATE-KTM-FEED.
122400     IF NOT FDC-KTM-OK
122500        GO TO 3500-EXIT
122600     END-IF.
122700
122800     OPEN INPUT KTM-CLEAN-FILE.
122900
123000     READ KTM-CLEAN-FILE
123100         AT END SET W-KTM-EOF TO TRUE
123200     END-READ.
123300
123400     IF NOT W-KTM-EOF
123500        READ KTM-CLEAN-FILE
123600            AT END SET W-KTM-EOF TO TRUE
123700        END-READ
123800     END-IF.
123900
124000     PERFORM 3500-CHECK-ONE-KTM-RECORD THRU
124100             3500-CHECK-ONE-KTM-RECORD-EXIT
124200             UNTIL W-KTM-EOF.
124300
124400     CLOSE KTM-CLEAN-FILE.
124500
124600     IF FDC-KTM-ERROR-CT > 0
124700        MOVE "CRITICAL" TO FDC-KTM-SEVERITY
124800     ELSE
124900        IF FDC-KTM-WARNING-CT > 0
125000           MOVE "WARNING" TO FDC-KTM-SEVERITY
125100        ELSE
125200           MOVE "PASS" TO FDC-KTM-SEVERITY
125300        END-IF
125400     END-IF.
125500
125600 3500-EXIT.
125700     EXIT.
125800*----------------------------------------------------------------*
125900 3500-CHECK-ONE-KTM-RECORD.
126000
126100     MOVE KTM-ID TO PLGCHK-FIELD-VALUE.
126200     PERFORM PLGCHK-REQUIRED-FIELD THRU
126300             PLGCHK-REQUIRED-FIELD-EXIT.
126400     IF PLGCHK-RESULT-ERROR
126500        ADD 1 TO FDC-KTM-ERROR-CT
126600        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
126700        STRING "KTM-ID" DELIMITED BY SIZE
126800               ": MISSING OR BLANK" DELIMITED BY SIZE
126900               INTO PLGCHK-VIOL-RULE-TEXT
127000        END-STRING
127100        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
127200        PERFORM PLGCHK-RECORD-VIOLATION THRU
127300                PLGCHK-RECORD-VIOLATION-EXIT
127400     END-IF.
127500
127600     MOVE KTM-CHECK-NUMBER TO PLGCHK-FIELD-VALUE.
127700     PERFORM PLGCHK-REQUIRED-FIELD THRU
127800             PLGCHK-REQUIRED-FIELD-EXIT.
127900     IF PLGCHK-RESULT-ERROR
128000        ADD 1 TO FDC-KTM-ERROR-CT
128100        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
128200        STRING "KTM-CHECK-NUMBER" DELIMITED BY SIZE
128300               ": MISSING OR BLANK" DELIMITED BY SIZE
128400               INTO PLGCHK-VIOL-RULE-TEXT
128500        END-STRING
128600        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
128700        PERFORM PLGCHK-RECORD-VIOLATION THRU
128800                PLGCHK-RECORD-VIOLATION-EXIT
128900     END-IF.
129000
129100     MOVE KTM-STATION TO PLGCHK-FIELD-VALUE.
129200     PERFORM PLGCHK-REQUIRED-FIELD THRU
129300             PLGCHK-REQUIRED-FIELD-EXIT.
129400     IF PLGCHK-RESULT-ERROR
129500        ADD 1 TO FDC-KTM-ERROR-CT
129600        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
129700        STRING "KTM-STATION" DELIMITED BY SIZE
129800               ": MISSING OR BLANK" DELIMITED BY SIZE
129900               INTO PLGCHK-VIOL-RULE-TEXT
130000        END-STRING
130100        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
130200        PERFORM PLGCHK-RECORD-VIOLATION THRU
130300                PLGCHK-RECORD-VIOLATION-EXIT
130400     END-IF.
130500
130600     MOVE ZERO TO PLGCHK-FIELD-VALUE.
130700     MOVE KTM-FULFILLMENT-TIME TO PLGCHK-FIELD-NUMERIC.
130800     MOVE 0 TO PLGCHK-MIN-VALUE.
130900     MOVE 300 TO PLGCHK-MAX-VALUE.
131000     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
131100     PERFORM PLGCHK-RANGE-RULE THRU
131200             PLGCHK-RANGE-RULE-EXIT.
131300     IF PLGCHK-RESULT-ERROR
131400        ADD 1 TO FDC-KTM-ERROR-CT
131500        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
131600        STRING "KTM-FULFILLMENT-TIME" DELIMITED BY SIZE
131700               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
131800               INTO PLGCHK-VIOL-RULE-TEXT
131900        END-STRING
132000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
132100        PERFORM PLGCHK-RECORD-VIOLATION THRU
132200                PLGCHK-RECORD-VIOLATION-EXIT
132300     END-IF.
132400
132500     MOVE KTM-CHECK-OPENED TO PLGCHK-FIELD-VALUE.
132600     MOVE KTM-FIRED-DATE TO PLGCHK-FIELD-VALUE-2.
132700     PERFORM PLGCHK-DATETIME-SEQUENCE-RULE THRU
132800             PLGCHK-DATETIME-SEQUENCE-RULE-EXIT.
132900     IF PLGCHK-RESULT-ERROR
133000        ADD 1 TO FDC-KTM-ERROR-CT
133100        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
133200        STRING "KTM-CHECK-OPENED" DELIMITED BY SIZE
133300               " NOT BEFORE " DELIMITED BY SIZE
133400               "KTM-FIRED-DATE" DELIMITED BY SIZE
133500               INTO PLGCHK-VIOL-RULE-TEXT
133600        END-STRING
133700        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
133800        PERFORM PLGCHK-RECORD-VIOLATION THRU
133900                PLGCHK-RECORD-VIOLATION-EXIT
134000     END-IF.
134100
134200     MOVE KTM-FIRED-DATE TO PLGCHK-FIELD-VALUE.
134300     MOVE KTM-FULFILLED-DATE TO PLGCHK-FIELD-VALUE-2.
134400     PERFORM PLGCHK-DATETIME-SEQUENCE-RULE THRU
134500             PLGCHK-DATETIME-SEQUENCE-RULE-EXIT.
134600     IF PLGCHK-RESULT-ERROR
134700        ADD 1 TO FDC-KTM-ERROR-CT
134800        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
134900        STRING "KTM-FIRED-DATE" DELIMITED BY SIZE
135000               " NOT BEFORE " DELIMITED BY SIZE
135100               "KTM-FULFILLED-DATE" DELIMITED BY SIZE
135200               INTO PLGCHK-VIOL-RULE-TEXT
135300        END-STRING
135400        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
135500        PERFORM PLGCHK-RECORD-VIOLATION THRU
135600                PLGCHK-RECORD-VIOLATION-EXIT
135700     END-IF.
135800
135900     MOVE KTM-STATION TO PLGCHK-FIELD-VALUE.
136000     MOVE 50 TO PLGCHK-MAX-LENGTH.
136100     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
136200             PLGCHK-STRING-LENGTH-RULE-EXIT.
136300     IF PLGCHK-RESULT-WARNING
136400        ADD 1 TO FDC-KTM-WARNING-CT
136500        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
136600        STRING "KTM-STATION" DELIMITED BY SIZE
136700               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
136800               INTO PLGCHK-VIOL-RULE-TEXT
136900        END-STRING
137000        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
137100        PERFORM PLGCHK-RECORD-VIOLATION THRU
137200                PLGCHK-RECORD-VIOLATION-EXIT
137300     END-IF.
137400
137500     MOVE KTM-SERVER TO PLGCHK-FIELD-VALUE.
137600     MOVE 50 TO PLGCHK-MAX-LENGTH.
137700     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
137800             PLGCHK-STRING-LENGTH-RULE-EXIT.
137900     IF PLGCHK-RESULT-WARNING
138000        ADD 1 TO FDC-KTM-WARNING-CT
138100        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
138200        STRING "KTM-SERVER" DELIMITED BY SIZE
138300               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
138400               INTO PLGCHK-VIOL-RULE-TEXT
138500        END-STRING
138600        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
138700        PERFORM PLGCHK-RECORD-VIOLATION THRU
138800                PLGCHK-RECORD-VIOLATION-EXIT
138900     END-IF.
139000
139100*    U4 RECORD-CONTRACT CHECKS - DATE/DATETIME/TIME FORMAT.
139200*    A FIXED COBOL LAYOUT CANNOT GROW OR LOSE A FIELD THE WAY
139300*    A DELIMITED SOURCE FILE CAN, SO THE MISSING-FIELD AND
139400*    EXTRA-FIELD HALF OF THE CONTRACT CHECK IS MET BY THE
139500*    RECORD LAYOUT ITSELF; WHAT WE STILL HAVE TO CHECK HERE
139600*    IS THAT EACH DATE-SHAPED FIELD ACTUALLY HOLDS A VALID
139700*    DATE, DATETIME OR TIME STRING.
139800     MOVE KTM-PROCESSING-DATE TO PLGCHK-FIELD-VALUE.
139900     PERFORM PLGCHK-DATE-FORMAT-RULE THRU
140000             PLGCHK-DATE-FORMAT-RULE-EXIT.
140100     IF PLGCHK-RESULT-ERROR
140200        ADD 1 TO FDC-KTM-ERROR-CT
140300        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
140400        STRING "KTM-PROCESSING-DATE" DELIMITED BY SIZE
140500               ": NOT A VALID DATE" DELIMITED BY SIZE
140600               INTO PLGCHK-VIOL-RULE-TEXT
140700        END-STRING
140800        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
140900        PERFORM PLGCHK-RECORD-VIOLATION THRU
141000                PLGCHK-RECORD-VIOLATION-EXIT
141100     END-IF.
141200
141300     MOVE KTM-CHECK-OPENED TO PLGCHK-FIELD-VALUE.
141400     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
141500             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
141600     IF PLGCHK-RESULT-ERROR
141700        ADD 1 TO FDC-KTM-ERROR-CT
141800        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
141900        STRING "KTM-CHECK-OPENED" DELIMITED BY SIZE
142000               ": NOT A VALID DATETIME" DELIMITED BY SIZE
142100               INTO PLGCHK-VIOL-RULE-TEXT
142200        END-STRING
142300        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
142400        PERFORM PLGCHK-RECORD-VIOLATION THRU
142500                PLGCHK-RECORD-VIOLATION-EXIT
142600     END-IF.
142700
142800     MOVE KTM-FIRED-DATE TO PLGCHK-FIELD-VALUE.
142900     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
143000             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
143100     IF PLGCHK-RESULT-ERROR
143200        ADD 1 TO FDC-KTM-ERROR-CT
143300        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
143400        STRING "KTM-FIRED-DATE" DELIMITED BY SIZE
143500               ": NOT A VALID DATETIME" DELIMITED BY SIZE
143600               INTO PLGCHK-VIOL-RULE-TEXT
143700        END-STRING
143800        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
143900        PERFORM PLGCHK-RECORD-VIOLATION THRU
144000                PLGCHK-RECORD-VIOLATION-EXIT
144100     END-IF.
144200
144300     MOVE KTM-FULFILLED-DATE TO PLGCHK-FIELD-VALUE.
144400     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
144500             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
144600     IF PLGCHK-RESULT-ERROR
144700        ADD 1 TO FDC-KTM-ERROR-CT
144800        MOVE "KTM" TO PLGCHK-VIOL-FEED-CODE
144900        STRING "KTM-FULFILLED-DATE" DELIMITED BY SIZE
145000               ": NOT A VALID DATETIME" DELIMITED BY SIZE
145100               INTO PLGCHK-VIOL-RULE-TEXT
145200        END-STRING
145300        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
145400        PERFORM PLGCHK-RECORD-VIOLATION THRU
145500                PLGCHK-RECORD-VIOLATION-EXIT
145600     END-IF.
145700
145800     READ KTM-CLEAN-FILE
145900         AT END SET W-KTM-EOF TO TRUE
146000     END-READ.
146100
146200 3500-CHECK-ONE-KTM-RECORD-EXIT.
146300     EXIT.
146400*----------------------------------------------------------------*
146500 3600-VALIDATE-ORD-FEED.
146600     IF NOT FDC-ORD-OK
146700        GO TO 3600-EXIT
146800     END-IF.
146900
147000     OPEN INPUT ORD-CLEAN-FILE.
147100
147200     READ ORD-CLEAN-FILE
147300         AT END SET W-ORD-EOF TO TRUE
147400     END-READ.
147500
147600     IF NOT W-ORD-EOF
147700        READ ORD-CLEAN-FILE
147800            AT END SET W-ORD-EOF TO TRUE
147900        END-READ
148000     END-IF.
148100
148200     PERFORM 3600-CHECK-ONE-ORD-RECORD THRU
148300             3600-CHECK-ONE-ORD-RECORD-EXIT
148400             UNTIL W-ORD-EOF.
148500
148600     CLOSE ORD-CLEAN-FILE.
148700
148800     IF FDC-ORD-ERROR-CT > 0
148900        MOVE "CRITICAL" TO FDC-ORD-SEVERITY
149000     ELSE
149100        IF FDC-ORD-WARNING-CT > 0
149200           MOVE "WARNING" TO FDC-ORD-SEVERITY
149300        ELSE
149400           MOVE "PASS" TO FDC-ORD-SEVERITY
149500        END-IF
149600     END-IF.
149700
149800 3600-EXIT.
149900     EXIT.
150000*----------------------------------------------------------------*
150100 3600-CHECK-ONE-ORD-RECORD.
150200
150300     MOVE ORD-ORDER-ID TO PLGCHK-FIELD-VALUE.
150400     PERFORM PLGCHK-REQUIRED-FIELD THRU
150500             PLGCHK-REQUIRED-FIELD-EXIT.
150600     IF PLGCHK-RESULT-ERROR
150700        ADD 1 TO FDC-ORD-ERROR-CT
150800        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
150900        STRING "ORD-ORDER-ID" DELIMITED BY SIZE
151000               ": MISSING OR BLANK" DELIMITED BY SIZE
151100               INTO PLGCHK-VIOL-RULE-TEXT
151200        END-STRING
151300        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
151400        PERFORM PLGCHK-RECORD-VIOLATION THRU
151500                PLGCHK-RECORD-VIOLATION-EXIT
151600     END-IF.
151700
151800     MOVE ORD-LOCATION TO PLGCHK-FIELD-VALUE.
151900     PERFORM PLGCHK-REQUIRED-FIELD THRU
152000             PLGCHK-REQUIRED-FIELD-EXIT.
152100     IF PLGCHK-RESULT-ERROR
152200        ADD 1 TO FDC-ORD-ERROR-CT
152300        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
152400        STRING "ORD-LOCATION" DELIMITED BY SIZE
152500               ": MISSING OR BLANK" DELIMITED BY SIZE
152600               INTO PLGCHK-VIOL-RULE-TEXT
152700        END-STRING
152800        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
152900        PERFORM PLGCHK-RECORD-VIOLATION THRU
153000                PLGCHK-RECORD-VIOLATION-EXIT
153100     END-IF.
153200
153300     MOVE ZERO TO PLGCHK-FIELD-VALUE.
153400     MOVE ORD-AMOUNT TO PLGCHK-FIELD-NUMERIC.
153500     MOVE 0 TO PLGCHK-MIN-VALUE.
153600     MOVE 5000 TO PLGCHK-MAX-VALUE.
153700     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
153800     PERFORM PLGCHK-RANGE-RULE THRU
153900             PLGCHK-RANGE-RULE-EXIT.
154000     IF PLGCHK-RESULT-ERROR
154100        ADD 1 TO FDC-ORD-ERROR-CT
154200        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
154300        STRING "ORD-AMOUNT" DELIMITED BY SIZE
154400               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
154500               INTO PLGCHK-VIOL-RULE-TEXT
154600        END-STRING
154700        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
154800        PERFORM PLGCHK-RECORD-VIOLATION THRU
154900                PLGCHK-RECORD-VIOLATION-EXIT
155000     END-IF.
155100
155200     MOVE ZERO TO PLGCHK-FIELD-VALUE.
155300     MOVE ORD-TOTAL TO PLGCHK-FIELD-NUMERIC.
155400     MOVE 0 TO PLGCHK-MIN-VALUE.
155500     MOVE 5000 TO PLGCHK-MAX-VALUE.
155600     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
155700     PERFORM PLGCHK-RANGE-RULE THRU
155800             PLGCHK-RANGE-RULE-EXIT.
155900     IF PLGCHK-RESULT-ERROR
156000        ADD 1 TO FDC-ORD-ERROR-CT
156100        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
156200        STRING "ORD-TOTAL" DELIMITED BY SIZE
156300               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
156400               INTO PLGCHK-VIOL-RULE-TEXT
156500        END-STRING
156600        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
156700        PERFORM PLGCHK-RECORD-VIOLATION THRU
156800                PLGCHK-RECORD-VIOLATION-EXIT
156900     END-IF.
157000
157100     MOVE ZERO TO PLGCHK-FIELD-VALUE.
157200     MOVE ORD-TAX TO PLGCHK-FIELD-NUMERIC.
157300     MOVE 0 TO PLGCHK-MIN-VALUE.
157400     MOVE 500 TO PLGCHK-MAX-VALUE.
157500     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
157600     PERFORM PLGCHK-RANGE-RULE THRU
157700             PLGCHK-RANGE-RULE-EXIT.
157800     IF PLGCHK-RESULT-ERROR
157900        ADD 1 TO FDC-ORD-ERROR-CT
158000        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
158100        STRING "ORD-TAX" DELIMITED BY SIZE
158200               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
158300               INTO PLGCHK-VIOL-RULE-TEXT
158400        END-STRING
158500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
158600        PERFORM PLGCHK-RECORD-VIOLATION THRU
158700                PLGCHK-RECORD-VIOLATION-EXIT
158800     END-IF.
158900
159000     MOVE ZERO TO PLGCHK-FIELD-VALUE.
159100     MOVE ORD-TIP TO PLGCHK-FIELD-NUMERIC.
159200     MOVE 0 TO PLGCHK-MIN-VALUE.
159300     MOVE 1000 TO PLGCHK-MAX-VALUE.
159400     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
159500     PERFORM PLGCHK-RANGE-RULE THRU
159600             PLGCHK-RANGE-RULE-EXIT.
159700     IF PLGCHK-RESULT-ERROR
159800        ADD 1 TO FDC-ORD-ERROR-CT
159900        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
160000        STRING "ORD-TIP" DELIMITED BY SIZE
160100               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
160200               INTO PLGCHK-VIOL-RULE-TEXT
160300        END-STRING
160400        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
160500        PERFORM PLGCHK-RECORD-VIOLATION THRU
160600                PLGCHK-RECORD-VIOLATION-EXIT
160700     END-IF.
160800
160900     MOVE ZERO TO PLGCHK-FIELD-VALUE.
161000     MOVE ORD-GRATUITY TO PLGCHK-FIELD-NUMERIC.
161100     MOVE 0 TO PLGCHK-MIN-VALUE.
161200     MOVE 1000 TO PLGCHK-MAX-VALUE.
161300     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
161400     PERFORM PLGCHK-RANGE-RULE THRU
161500             PLGCHK-RANGE-RULE-EXIT.
161600     IF PLGCHK-RESULT-ERROR
161700        ADD 1 TO FDC-ORD-ERROR-CT
161800        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
161900        STRING "ORD-GRATUITY" DELIMITED BY SIZE
162000               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
162100               INTO PLGCHK-VIOL-RULE-TEXT
162200        END-STRING
162300        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
162400        PERFORM PLGCHK-RECORD-VIOLATION THRU
162500                PLGCHK-RECORD-VIOLATION-EXIT
162600     END-IF.
162700
162800     MOVE ZERO TO PLGCHK-FIELD-VALUE.
162900     MOVE ORD-GUEST-COUNT TO PLGCHK-FIELD-NUMERIC.
163000     MOVE 1 TO PLGCHK-MIN-VALUE.
163100     MOVE 50 TO PLGCHK-MAX-VALUE.
163200     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
163300     PERFORM PLGCHK-RANGE-RULE THRU
163400             PLGCHK-RANGE-RULE-EXIT.
163500     IF PLGCHK-RESULT-ERROR
163600        ADD 1 TO FDC-ORD-ERROR-CT
163700        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
163800        STRING "ORD-GUEST-COUNT" DELIMITED BY SIZE
163900               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
164000               INTO PLGCHK-VIOL-RULE-TEXT
164100        END-STRING
164200        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
164300        PERFORM PLGCHK-RECORD-VIOLATION THRU
164400                PLGCHK-RECORD-VIOLATION-EXIT
164500     END-IF.
164600
164700     MOVE ORD-VOIDED TO PLGCHK-FIELD-VALUE.
164800     PERFORM PLGCHK-BOOLEAN-RULE THRU
164900             PLGCHK-BOOLEAN-RULE-EXIT.
165000     IF PLGCHK-RESULT-ERROR
165100        ADD 1 TO FDC-ORD-ERROR-CT
165200        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
165300        STRING "ORD-VOIDED" DELIMITED BY SIZE
165400               ": NOT A VALID BOOLEAN VALUE" DELIMITED BY SIZE
165500               INTO PLGCHK-VIOL-RULE-TEXT
165600        END-STRING
165700        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
165800        PERFORM PLGCHK-RECORD-VIOLATION THRU
165900                PLGCHK-RECORD-VIOLATION-EXIT
166000     END-IF.
166100
166200     MOVE ORD-OPENED TO PLGCHK-FIELD-VALUE.
166300     MOVE ORD-PAID TO PLGCHK-FIELD-VALUE-2.
166400     PERFORM PLGCHK-DATETIME-SEQUENCE-RULE THRU
166500             PLGCHK-DATETIME-SEQUENCE-RULE-EXIT.
166600     IF PLGCHK-RESULT-ERROR
166700        ADD 1 TO FDC-ORD-ERROR-CT
166800        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
166900        STRING "ORD-OPENED" DELIMITED BY SIZE
167000               " NOT BEFORE " DELIMITED BY SIZE
167100               "ORD-PAID" DELIMITED BY SIZE
167200               INTO PLGCHK-VIOL-RULE-TEXT
167300        END-STRING
167400        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
167500        PERFORM PLGCHK-RECORD-VIOLATION THRU
167600                PLGCHK-RECORD-VIOLATION-EXIT
167700     END-IF.
167800
167900     MOVE ORD-PAID TO PLGCHK-FIELD-VALUE.
168000     MOVE ORD-CLOSED TO PLGCHK-FIELD-VALUE-2.
168100     PERFORM PLGCHK-DATETIME-SEQUENCE-RULE THRU
168200             PLGCHK-DATETIME-SEQUENCE-RULE-EXIT.
168300     IF PLGCHK-RESULT-ERROR
168400        ADD 1 TO FDC-ORD-ERROR-CT
168500        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
168600        STRING "ORD-PAID" DELIMITED BY SIZE
168700               " NOT BEFORE " DELIMITED BY SIZE
168800               "ORD-CLOSED" DELIMITED BY SIZE
168900               INTO PLGCHK-VIOL-RULE-TEXT
169000        END-STRING
169100        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
169200        PERFORM PLGCHK-RECORD-VIOLATION THRU
169300                PLGCHK-RECORD-VIOLATION-EXIT
169400     END-IF.
169500
169600     MOVE ORD-SERVER TO PLGCHK-FIELD-VALUE.
169700     MOVE 50 TO PLGCHK-MAX-LENGTH.
169800     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
169900             PLGCHK-STRING-LENGTH-RULE-EXIT.
170000     IF PLGCHK-RESULT-WARNING
170100        ADD 1 TO FDC-ORD-WARNING-CT
170200        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
170300        STRING "ORD-SERVER" DELIMITED BY SIZE
170400               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
170500               INTO PLGCHK-VIOL-RULE-TEXT
170600        END-STRING
170700        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
170800        PERFORM PLGCHK-RECORD-VIOLATION THRU
170900                PLGCHK-RECORD-VIOLATION-EXIT
171000     END-IF.
171100
171200     MOVE ORD-ORDER-SOURCE TO PLGCHK-FIELD-VALUE.
171300     MOVE 100 TO PLGCHK-MAX-LENGTH.
171400     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
171500             PLGCHK-STRING-LENGTH-RULE-EXIT.
171600     IF PLGCHK-RESULT-WARNING
171700        ADD 1 TO FDC-ORD-WARNING-CT
171800        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
171900        STRING "ORD-ORDER-SOURCE" DELIMITED BY SIZE
172000               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
172100               INTO PLGCHK-VIOL-RULE-TEXT
172200        END-STRING
172300        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
172400        PERFORM PLGCHK-RECORD-VIOLATION THRU
172500                PLGCHK-RECORD-VIOLATION-EXIT
172600     END-IF.
172700
172800*    U4 RECORD-CONTRACT CHECKS - DATE/DATETIME/TIME FORMAT.
172900*    A FIXED COBOL LAYOUT CANNOT GROW OR LOSE A FIELD THE WAY
173000*    A DELIMITED SOURCE FILE CAN, SO THE MISSING-FIELD AND
173100*    EXTRA-FIELD HALF OF THE CONTRACT CHECK IS MET BY THE
173200*    RECORD LAYOUT ITSELF; WHAT WE STILL HAVE TO CHECK HERE
173300*    IS THAT EACH DATE-SHAPED FIELD ACTUALLY HOLDS A VALID
173400*    DATE, DATETIME OR TIME STRING.
173500     MOVE ORD-PROCESSING-DATE TO PLGCHK-FIELD-VALUE.
173600     PERFORM PLGCHK-DATE-FORMAT-RULE THRU
173700             PLGCHK-DATE-FORMAT-RULE-EXIT.
173800     IF PLGCHK-RESULT-ERROR
173900        ADD 1 TO FDC-ORD-ERROR-CT
174000        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
174100        STRING "ORD-PROCESSING-DATE" DELIMITED BY SIZE
174200               ": NOT A VALID DATE" DELIMITED BY SIZE
174300               INTO PLGCHK-VIOL-RULE-TEXT
174400        END-STRING
174500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
174600        PERFORM PLGCHK-RECORD-VIOLATION THRU
174700                PLGCHK-RECORD-VIOLATION-EXIT
174800     END-IF.
174900
175000     MOVE ORD-OPENED TO PLGCHK-FIELD-VALUE.
175100     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
175200             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
175300     IF PLGCHK-RESULT-ERROR
175400        ADD 1 TO FDC-ORD-ERROR-CT
175500        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
175600        STRING "ORD-OPENED" DELIMITED BY SIZE
175700               ": NOT A VALID DATETIME" DELIMITED BY SIZE
175800               INTO PLGCHK-VIOL-RULE-TEXT
175900        END-STRING
176000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
176100        PERFORM PLGCHK-RECORD-VIOLATION THRU
176200                PLGCHK-RECORD-VIOLATION-EXIT
176300     END-IF.
176400
176500     MOVE ORD-PAID TO PLGCHK-FIELD-VALUE.
176600     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
176700             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
176800     IF PLGCHK-RESULT-ERROR
176900        ADD 1 TO FDC-ORD-ERROR-CT
177000        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
177100        STRING "ORD-PAID" DELIMITED BY SIZE
177200               ": NOT A VALID DATETIME" DELIMITED BY SIZE
177300               INTO PLGCHK-VIOL-RULE-TEXT
177400        END-STRING
177500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
177600        PERFORM PLGCHK-RECORD-VIOLATION THRU
177700                PLGCHK-RECORD-VIOLATION-EXIT
177800     END-IF.
177900
178000     MOVE ORD-CLOSED TO PLGCHK-FIELD-VALUE.
178100     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
178200             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
178300     IF PLGCHK-RESULT-ERROR
178400        ADD 1 TO FDC-ORD-ERROR-CT
178500        MOVE "ORD" TO PLGCHK-VIOL-FEED-CODE
178600        STRING "ORD-CLOSED" DELIMITED BY SIZE
178700               ": NOT A VALID DATETIME" DELIMITED BY SIZE
178800               INTO PLGCHK-VIOL-RULE-TEXT
178900        END-STRING
179000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
179100        PERFORM PLGCHK-RECORD-VIOLATION THRU
179200                PLGCHK-RECORD-VIOLATION-EXIT
179300     END-IF.
179400
179500     READ ORD-CLEAN-FILE
179600         AT END SET W-ORD-EOF TO TRUE
179700     END-READ.
179800
179900 3600-CHECK-ONE-ORD-RECORD-EXIT.
180000     EXIT.
180100*----------------------------------------------------------------*
180200 3700-VALIDATE-PAY-FEED.
180300     IF NOT FDC-PAY-OK
180400        GO TO 3700-EXIT
180500     END-IF.
180600
180700     OPEN INPUT PAY-CLEAN-FILE.
180800
180900     READ PAY-CLEAN-FILE
181000         AT END SET W-PAY-EOF TO TRUE
181100     END-READ.
181200
181300     IF NOT W-PAY-EOF
181400        READ PAY-CLEAN-FILE
181500            AT END SET W-PAY-EOF TO TRUE
181600        END-READ
181700     END-IF.
181800
181900     PERFORM 3700-CHECK-ONE-PAY-RECORD THRU
182000             3700-CHECK-ONE-PAY-RECORD-EXIT
182100             UNTIL W-PAY-EOF.
182200
182300     CLOSE PAY-CLEAN-FILE.
182400
182500     IF FDC-PAY-ERROR-CT > 0
182600        MOVE "CRITICAL" TO FDC-PAY-SEVERITY
182700     ELSE
182800        IF FDC-PAY-WARNING-CT > 0
182900           MOVE "WARNING" TO FDC-PAY-SEVERITY
183000        ELSE
183100           MOVE "PASS" TO FDC-PAY-SEVERITY
183200        END-IF
183300     END-IF.
183400
183500 3700-EXIT.
183600     EXIT.
183700*----------------------------------------------------------------*
183800 3700-CHECK-ONE-PAY-RECORD.
183900
184000     MOVE PAY-PAYMENT-ID TO PLGCHK-FIELD-VALUE.
184100     PERFORM PLGCHK-REQUIRED-FIELD THRU
184200             PLGCHK-REQUIRED-FIELD-EXIT.
184300     IF PLGCHK-RESULT-ERROR
184400        ADD 1 TO FDC-PAY-ERROR-CT
184500        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
184600        STRING "PAY-PAYMENT-ID" DELIMITED BY SIZE
184700               ": MISSING OR BLANK" DELIMITED BY SIZE
184800               INTO PLGCHK-VIOL-RULE-TEXT
184900        END-STRING
185000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
185100        PERFORM PLGCHK-RECORD-VIOLATION THRU
185200                PLGCHK-RECORD-VIOLATION-EXIT
185300     END-IF.
185400
185500     MOVE PAY-ORDER-ID TO PLGCHK-FIELD-VALUE.
185600     PERFORM PLGCHK-REQUIRED-FIELD THRU
185700             PLGCHK-REQUIRED-FIELD-EXIT.
185800     IF PLGCHK-RESULT-ERROR
185900        ADD 1 TO FDC-PAY-ERROR-CT
186000        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
186100        STRING "PAY-ORDER-ID" DELIMITED BY SIZE
186200               ": MISSING OR BLANK" DELIMITED BY SIZE
186300               INTO PLGCHK-VIOL-RULE-TEXT
186400        END-STRING
186500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
186600        PERFORM PLGCHK-RECORD-VIOLATION THRU
186700                PLGCHK-RECORD-VIOLATION-EXIT
186800     END-IF.
186900
187000     MOVE ZERO TO PLGCHK-FIELD-VALUE.
187100     MOVE PAY-AMOUNT TO PLGCHK-FIELD-NUMERIC.
187200     MOVE 0 TO PLGCHK-MIN-VALUE.
187300     MOVE 5000 TO PLGCHK-MAX-VALUE.
187400     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
187500     PERFORM PLGCHK-RANGE-RULE THRU
187600             PLGCHK-RANGE-RULE-EXIT.
187700     IF PLGCHK-RESULT-ERROR
187800        ADD 1 TO FDC-PAY-ERROR-CT
187900        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
188000        STRING "PAY-AMOUNT" DELIMITED BY SIZE
188100               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
188200               INTO PLGCHK-VIOL-RULE-TEXT
188300        END-STRING
188400        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
188500        PERFORM PLGCHK-RECORD-VIOLATION THRU
188600                PLGCHK-RECORD-VIOLATION-EXIT
188700     END-IF.
188800
188900     MOVE ZERO TO PLGCHK-FIELD-VALUE.
189000     MOVE PAY-TOTAL TO PLGCHK-FIELD-NUMERIC.
189100     MOVE 0 TO PLGCHK-MIN-VALUE.
189200     MOVE 5000 TO PLGCHK-MAX-VALUE.
189300     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
189400     PERFORM PLGCHK-RANGE-RULE THRU
189500             PLGCHK-RANGE-RULE-EXIT.
189600     IF PLGCHK-RESULT-ERROR
189700        ADD 1 TO FDC-PAY-ERROR-CT
189800        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
189900        STRING "PAY-TOTAL" DELIMITED BY SIZE
190000               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
190100               INTO PLGCHK-VIOL-RULE-TEXT
190200        END-STRING
190300        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
190400        PERFORM PLGCHK-RECORD-VIOLATION THRU
190500                PLGCHK-RECORD-VIOLATION-EXIT
190600     END-IF.
190700
190800     MOVE ZERO TO PLGCHK-FIELD-VALUE.
190900     MOVE PAY-TIP TO PLGCHK-FIELD-NUMERIC.
191000     MOVE 0 TO PLGCHK-MIN-VALUE.
191100     MOVE 1000 TO PLGCHK-MAX-VALUE.
191200     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
191300     PERFORM PLGCHK-RANGE-RULE THRU
191400             PLGCHK-RANGE-RULE-EXIT.
191500     IF PLGCHK-RESULT-ERROR
191600        ADD 1 TO FDC-PAY-ERROR-CT
191700        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
191800        STRING "PAY-TIP" DELIMITED BY SIZE
191900               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
192000               INTO PLGCHK-VIOL-RULE-TEXT
192100        END-STRING
192200        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
192300        PERFORM PLGCHK-RECORD-VIOLATION THRU
192400                PLGCHK-RECORD-VIOLATION-EXIT
192500     END-IF.
192600
192700     MOVE ZERO TO PLGCHK-FIELD-VALUE.
192800     MOVE PAY-SWIPED-CARD-AMOUNT TO PLGCHK-FIELD-NUMERIC.
192900     MOVE 0 TO PLGCHK-MIN-VALUE.
193000     MOVE 5000 TO PLGCHK-MAX-VALUE.
193100     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
193200     PERFORM PLGCHK-RANGE-RULE THRU
193300             PLGCHK-RANGE-RULE-EXIT.
193400     IF PLGCHK-RESULT-ERROR
193500        ADD 1 TO FDC-PAY-ERROR-CT
193600        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
193700        STRING "PAY-SWIPED-CARD-AMOUNT" DELIMITED BY SIZE
193800               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
193900               INTO PLGCHK-VIOL-RULE-TEXT
194000        END-STRING
194100        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
194200        PERFORM PLGCHK-RECORD-VIOLATION THRU
194300                PLGCHK-RECORD-VIOLATION-EXIT
194400     END-IF.
194500
194600     MOVE ZERO TO PLGCHK-FIELD-VALUE.
194700     MOVE PAY-KEYED-CARD-AMOUNT TO PLGCHK-FIELD-NUMERIC.
194800     MOVE 0 TO PLGCHK-MIN-VALUE.
194900     MOVE 5000 TO PLGCHK-MAX-VALUE.
195000     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
195100     PERFORM PLGCHK-RANGE-RULE THRU
195200             PLGCHK-RANGE-RULE-EXIT.
195300     IF PLGCHK-RESULT-ERROR
195400        ADD 1 TO FDC-PAY-ERROR-CT
195500        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
195600        STRING "PAY-KEYED-CARD-AMOUNT" DELIMITED BY SIZE
195700               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
195800               INTO PLGCHK-VIOL-RULE-TEXT
195900        END-STRING
196000        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
196100        PERFORM PLGCHK-RECORD-VIOLATION THRU
196200                PLGCHK-RECORD-VIOLATION-EXIT
196300     END-IF.
196400
196500     MOVE ZERO TO PLGCHK-FIELD-VALUE.
196600     MOVE PAY-VMCD-FEES TO PLGCHK-FIELD-NUMERIC.
196700     MOVE 0 TO PLGCHK-MIN-VALUE.
196800     MOVE 100 TO PLGCHK-MAX-VALUE.
196900     MOVE "N" TO PLGCHK-WARN-MAX-PRESENT-SW.
197000     PERFORM PLGCHK-RANGE-RULE THRU
197100             PLGCHK-RANGE-RULE-EXIT.
197200     IF PLGCHK-RESULT-ERROR
197300        ADD 1 TO FDC-PAY-ERROR-CT
197400        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
197500        STRING "PAY-VMCD-FEES" DELIMITED BY SIZE
197600               ": VALUE OUTSIDE RANGE" DELIMITED BY SIZE
197700               INTO PLGCHK-VIOL-RULE-TEXT
197800        END-STRING
197900        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
198000        PERFORM PLGCHK-RECORD-VIOLATION THRU
198100                PLGCHK-RECORD-VIOLATION-EXIT
198200     END-IF.
198300
198400     MOVE PAY-STATUS TO PLGCHK-FIELD-VALUE.
198500     MOVE 4 TO PLGCHK-CATEGORY-COUNT.
198600     MOVE "Completed" TO PLGCHK-CATEGORY-OCC (1).
198700     MOVE "Voided" TO PLGCHK-CATEGORY-OCC (2).
198800     MOVE "Refunded" TO PLGCHK-CATEGORY-OCC (3).
198900     MOVE "Pending" TO PLGCHK-CATEGORY-OCC (4).
199000     PERFORM PLGCHK-CATEGORICAL-RULE THRU
199100             PLGCHK-CATEGORICAL-RULE-EXIT.
199200     IF PLGCHK-RESULT-ERROR
199300        ADD 1 TO FDC-PAY-ERROR-CT
199400        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
199500        STRING "PAY-STATUS" DELIMITED BY SIZE
199600               ": VALUE NOT IN ALLOWED LIST" DELIMITED BY SIZE
199700               INTO PLGCHK-VIOL-RULE-TEXT
199800        END-STRING
199900        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
200000        PERFORM PLGCHK-RECORD-VIOLATION THRU
200100                PLGCHK-RECORD-VIOLATION-EXIT
200200     END-IF.
200300
200400     MOVE PAY-LAST-4-CARD-DIG TO PLGCHK-FIELD-VALUE.
200500     MOVE 4 TO PLGCHK-CARD-LENGTH.
200600     PERFORM PLGCHK-CARD-DIGIT-RULE THRU
200700             PLGCHK-CARD-DIGIT-RULE-EXIT.
200800     IF PLGCHK-RESULT-ERROR
200900        ADD 1 TO FDC-PAY-ERROR-CT
201000        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
201100        STRING "PAY-LAST-4-CARD-DIG" DELIMITED BY SIZE
201200               ": NOT 4 NUMERIC DIGITS" DELIMITED BY SIZE
201300               INTO PLGCHK-VIOL-RULE-TEXT
201400        END-STRING
201500        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
201600        PERFORM PLGCHK-RECORD-VIOLATION THRU
201700                PLGCHK-RECORD-VIOLATION-EXIT
201800     END-IF.
201900
202000     MOVE PAY-LAST-4-GIFT-DIG TO PLGCHK-FIELD-VALUE.
202100     MOVE 4 TO PLGCHK-CARD-LENGTH.
202200     PERFORM PLGCHK-CARD-DIGIT-RULE THRU
202300             PLGCHK-CARD-DIGIT-RULE-EXIT.
202400     IF PLGCHK-RESULT-ERROR
202500        ADD 1 TO FDC-PAY-ERROR-CT
202600        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
202700        STRING "PAY-LAST-4-GIFT-DIG" DELIMITED BY SIZE
202800               ": NOT 4 NUMERIC DIGITS" DELIMITED BY SIZE
202900               INTO PLGCHK-VIOL-RULE-TEXT
203000        END-STRING
203100        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
203200        PERFORM PLGCHK-RECORD-VIOLATION THRU
203300                PLGCHK-RECORD-VIOLATION-EXIT
203400     END-IF.
203500
203600     MOVE PAY-FIRST-5-GFT-DIG TO PLGCHK-FIELD-VALUE.
203700     MOVE 5 TO PLGCHK-CARD-LENGTH.
203800     PERFORM PLGCHK-CARD-DIGIT-RULE THRU
203900             PLGCHK-CARD-DIGIT-RULE-EXIT.
204000     IF PLGCHK-RESULT-ERROR
204100        ADD 1 TO FDC-PAY-ERROR-CT
204200        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
204300        STRING "PAY-FIRST-5-GFT-DIG" DELIMITED BY SIZE
204400               ": NOT 5 NUMERIC DIGITS" DELIMITED BY SIZE
204500               INTO PLGCHK-VIOL-RULE-TEXT
204600        END-STRING
204700        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
204800        PERFORM PLGCHK-RECORD-VIOLATION THRU
204900                PLGCHK-RECORD-VIOLATION-EXIT
205000     END-IF.
205100
205200     MOVE PAY-CARD-TYPE TO PLGCHK-FIELD-VALUE.
205300     MOVE 50 TO PLGCHK-MAX-LENGTH.
205400     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
205500             PLGCHK-STRING-LENGTH-RULE-EXIT.
205600     IF PLGCHK-RESULT-WARNING
205700        ADD 1 TO FDC-PAY-WARNING-CT
205800        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
205900        STRING "PAY-CARD-TYPE" DELIMITED BY SIZE
206000               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
206100               INTO PLGCHK-VIOL-RULE-TEXT
206200        END-STRING
206300        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
206400        PERFORM PLGCHK-RECORD-VIOLATION THRU
206500                PLGCHK-RECORD-VIOLATION-EXIT
206600     END-IF.
206700
206800     MOVE PAY-EMAIL TO PLGCHK-FIELD-VALUE.
206900     MOVE 200 TO PLGCHK-MAX-LENGTH.
207000     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
207100             PLGCHK-STRING-LENGTH-RULE-EXIT.
207200     IF PLGCHK-RESULT-WARNING
207300        ADD 1 TO FDC-PAY-WARNING-CT
207400        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
207500        STRING "PAY-EMAIL" DELIMITED BY SIZE
207600               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
207700               INTO PLGCHK-VIOL-RULE-TEXT
207800        END-STRING
207900        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
208000        PERFORM PLGCHK-RECORD-VIOLATION THRU
208100                PLGCHK-RECORD-VIOLATION-EXIT
208200     END-IF.
208300
208400     MOVE PAY-PHONE TO PLGCHK-FIELD-VALUE.
208500     MOVE 20 TO PLGCHK-MAX-LENGTH.
208600     PERFORM PLGCHK-STRING-LENGTH-RULE THRU
208700             PLGCHK-STRING-LENGTH-RULE-EXIT.
208800     IF PLGCHK-RESULT-WARNING
208900        ADD 1 TO FDC-PAY-WARNING-CT
209000        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
209100        STRING "PAY-PHONE" DELIMITED BY SIZE
209200               ": VALUE LONGER THAN LIMIT" DELIMITED BY SIZE
209300               INTO PLGCHK-VIOL-RULE-TEXT
209400        END-STRING
209500        MOVE "WARNING" TO PLGCHK-VIOL-SEVERITY
209600        PERFORM PLGCHK-RECORD-VIOLATION THRU
209700                PLGCHK-RECORD-VIOLATION-EXIT
209800     END-IF.
209900
210000*    U4 RECORD-CONTRACT CHECKS - DATE/DATETIME/TIME FORMAT.
210100*    A FIXED COBOL LAYOUT CANNOT GROW OR LOSE A FIELD THE WAY
210200*    A DELIMITED SOURCE FILE CAN, SO THE MISSING-FIELD AND
210300*    EXTRA-FIELD HALF OF THE CONTRACT CHECK IS MET BY THE
210400*    RECORD LAYOUT ITSELF; WHAT WE STILL HAVE TO CHECK HERE
210500*    IS THAT EACH DATE-SHAPED FIELD ACTUALLY HOLDS A VALID
210600*    DATE, DATETIME OR TIME STRING.
210700     MOVE PAY-PROCESSING-DATE TO PLGCHK-FIELD-VALUE.
210800     PERFORM PLGCHK-DATE-FORMAT-RULE THRU
210900             PLGCHK-DATE-FORMAT-RULE-EXIT.
211000     IF PLGCHK-RESULT-ERROR
211100        ADD 1 TO FDC-PAY-ERROR-CT
211200        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
211300        STRING "PAY-PROCESSING-DATE" DELIMITED BY SIZE
211400               ": NOT A VALID DATE" DELIMITED BY SIZE
211500               INTO PLGCHK-VIOL-RULE-TEXT
211600        END-STRING
211700        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
211800        PERFORM PLGCHK-RECORD-VIOLATION THRU
211900                PLGCHK-RECORD-VIOLATION-EXIT
212000     END-IF.
212100
212200     MOVE PAY-PAID-DATE TO PLGCHK-FIELD-VALUE.
212300     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
212400             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
212500     IF PLGCHK-RESULT-ERROR
212600        ADD 1 TO FDC-PAY-ERROR-CT
212700        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
212800        STRING "PAY-PAID-DATE" DELIMITED BY SIZE
212900               ": NOT A VALID DATETIME" DELIMITED BY SIZE
213000               INTO PLGCHK-VIOL-RULE-TEXT
213100        END-STRING
213200        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
213300        PERFORM PLGCHK-RECORD-VIOLATION THRU
213400                PLGCHK-RECORD-VIOLATION-EXIT
213500     END-IF.
213600
213700     MOVE PAY-ORDER-DATE TO PLGCHK-FIELD-VALUE.
213800     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
213900             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
214000     IF PLGCHK-RESULT-ERROR
214100        ADD 1 TO FDC-PAY-ERROR-CT
214200        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
214300        STRING "PAY-ORDER-DATE" DELIMITED BY SIZE
214400               ": NOT A VALID DATETIME" DELIMITED BY SIZE
214500               INTO PLGCHK-VIOL-RULE-TEXT
214600        END-STRING
214700        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
214800        PERFORM PLGCHK-RECORD-VIOLATION THRU
214900                PLGCHK-RECORD-VIOLATION-EXIT
215000     END-IF.
215100
215200     MOVE PAY-REFUND-DATE TO PLGCHK-FIELD-VALUE.
215300     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
215400             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
215500     IF PLGCHK-RESULT-ERROR
215600        ADD 1 TO FDC-PAY-ERROR-CT
215700        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
215800        STRING "PAY-REFUND-DATE" DELIMITED BY SIZE
215900               ": NOT A VALID DATETIME" DELIMITED BY SIZE
216000               INTO PLGCHK-VIOL-RULE-TEXT
216100        END-STRING
216200        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
216300        PERFORM PLGCHK-RECORD-VIOLATION THRU
216400                PLGCHK-RECORD-VIOLATION-EXIT
216500     END-IF.
216600
216700     MOVE PAY-VOID-DATE TO PLGCHK-FIELD-VALUE.
216800     PERFORM PLGCHK-DATETIME-FORMAT-RULE THRU
216900             PLGCHK-DATETIME-FORMAT-RULE-EXIT.
217000     IF PLGCHK-RESULT-ERROR
217100        ADD 1 TO FDC-PAY-ERROR-CT
217200        MOVE "PAY" TO PLGCHK-VIOL-FEED-CODE
217300        STRING "PAY-VOID-DATE" DELIMITED BY SIZE
217400               ": NOT A VALID DATETIME" DELIMITED BY SIZE
217500               INTO PLGCHK-VIOL-RULE-TEXT
217600        END-STRING
217700        MOVE "ERROR" TO PLGCHK-VIOL-SEVERITY
217800        PERFORM PLGCHK-RECORD-VIOLATION THRU
217900                PLGCHK-RECORD-VIOLATION-EXIT
218000     END-IF.
218100
218200     READ PAY-CLEAN-FILE
218300         AT END SET W-PAY-EOF TO TRUE
218400     END-READ.
218500
218600 3700-CHECK-ONE-PAY-RECORD-EXIT.
218700     EXIT.
218800
218900*----------------------------------------------------------------*
219000 9000-TERMINATE.
219100*    NOTHING TO CLOSE HERE - EACH FEED SECTION CLOSES ITS OWN
219200*    FILE AS SOON AS IT FINISHES CHECKING IT.
219300     CONTINUE.
219400
219500 9000-EXIT.
219600     EXIT.
219700
