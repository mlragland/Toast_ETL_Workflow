000100*----------------------------------------------------------------*
000200*    POS-CALENDAR.CBL
000300*    U6 - BUSINESS-CALENDAR EDIT.  BEFORE A DATE IS TRANSFORMED
000400*    THIS MODULE SCANS THE SEVEN RAW GALLEY FEEDS FOR THE DATE,
000500*    TALLIES FILES FOUND/RECORDS/SALES, APPLIES THE CLOSURE
000600*    THRESHOLDS AND EITHER LEAVES THE DAY FOR POS-XFORM TO RUN
000700*    NORMALLY OR WRITES ONE SYNTHETIC CLOSURE RECORD TO EACH
000800*    FEED'S CLEANED FILE IN ITS PLACE.
000900*----------------------------------------------------------------*
001000*    MAINTENANCE LOG
001100*    DATE       BY   TICKET    DESCRIPTION
001200*    06/19/1997 RTG  INV-0180  ORIGINAL - BUSINESS-CALENDAR EDIT
001300*                              PULLED OUT OF CONTROL-FILE-MAINT
001400*                              SO A CLOSED-STORE DAY WOULD NOT
001500*                              SHOW UP AS A FAILED NIGHTLY RUN.
001600*    11/14/1998 RTG  INV-0205  Y2K REMEDIATION - PROCESSING DATE
001700*                              CARRIED AS CCYY-MM-DD THROUGHOUT.
001800*    07/30/2002 MHS  INV-0266  REBUILT FOR THE GALLEY POS NIGHTLY
001900*                              EXTRACT PROJECT - NOW SCANS ALL
002000*                              SEVEN GALLEY FEEDS AND ACCUMULATES
002100*                              TOTAL SALES OFF THE CHECK, ORDER
002200*                              AND PAYMENT EXTRACTS.
002300*    03/11/2011 DKP  INV-0347  ADDED THE "NO_SALES" THRESHOLD AND
002400*                              THE HAS-MEANINGFUL-DATA FALLBACK
002500*                              RULE REQUESTED BY THE CONTROLLER'S
002600*                              OFFICE AFTER THE THANKSGIVING DAY
002700*                              MISFIRE.
002800*----------------------------------------------------------------*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. POS-CALENDAR.
003100 AUTHOR. R T GUNDERSON.
003200 INSTALLATION. MERIDIAN HOSPITALITY GROUP - DATA PROCESSING.
003300 DATE-WRITTEN. 06/19/1997.
003400 DATE-COMPILED.
003500 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 IS CAL-DEBUG-SWITCH.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     COPY "SLALITEM.CBL".
004600     COPY "SLCHKDTL.CBL".
004700     COPY "SLCASHEN.CBL".
004800     COPY "SLITMSEL.CBL".
004900     COPY "SLKTCHTM.CBL".
005000     COPY "SLORDDTL.CBL".
005100     COPY "SLPAYDTL.CBL".
005200*----------------------------------------------------------------*
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600     COPY "FDALITEM.CBL".
005700     COPY "FDCHKDTL.CBL".
005800     COPY "FDCASHEN.CBL".
005900     COPY "FDITMSEL.CBL".
006000     COPY "FDKTCHTM.CBL".
006100     COPY "FDORDDTL.CBL".
006200     COPY "FDPAYDTL.CBL".
006300*----------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500
006600*    END-OF-FILE SWITCHES, ONE PER FEED, SAME NAMES POS-XFORM
006700*    USES - SEPARATE PROGRAMS, SEPARATE WORKING-STORAGE.
006800 01 W-EOF-SWITCHES.
006900    05 W-ALI-EOF-SW             PIC X.
007000       88 W-ALI-EOF             VALUE "Y".
007100    05 W-CHK-EOF-SW             PIC X.
007200       88 W-CHK-EOF             VALUE "Y".
007300    05 W-CSH-EOF-SW             PIC X.
007400       88 W-CSH-EOF             VALUE "Y".
007500    05 W-ISD-EOF-SW             PIC X.
007600       88 W-ISD-EOF             VALUE "Y".
007700    05 W-KTM-EOF-SW             PIC X.
007800       88 W-KTM-EOF             VALUE "Y".
007900    05 W-ORD-EOF-SW             PIC X.
008000       88 W-ORD-EOF             VALUE "Y".
008100    05 W-PAY-EOF-SW             PIC X.
008200       88 W-PAY-EOF             VALUE "Y".
008300    05 FILLER                    PIC X(05).
008400
008500 01 W-FILE-STATUS                PIC X(02).
008600    88 W-FILE-STATUS-OK          VALUE "00".
008700    88 W-FILE-STATUS-EOF         VALUE "10".
008800
008900*    ONE RECORD COUNT PER FEED, KEPT SEPARATELY SO THE
009000*    HAS-MEANINGFUL-DATA TEST CAN ASK "DID ANY SINGLE FILE SEE
009100*    MORE THAN ONE RECORD" AS WELL AS THE RUN TOTAL.
009200 01 W-CAL-FEED-COUNTS.
009300    05 W-CAL-ALI-CT             PIC 9(7)   COMP.
009400    05 W-CAL-CHK-CT             PIC 9(7)   COMP.
009500    05 W-CAL-CSH-CT             PIC 9(7)   COMP.
009600    05 W-CAL-ISD-CT             PIC 9(7)   COMP.
009700    05 W-CAL-KTM-CT             PIC 9(7)   COMP.
009800    05 W-CAL-ORD-CT             PIC 9(7)   COMP.
009900    05 W-CAL-PAY-CT             PIC 9(7)   COMP.
010000    05 FILLER                    PIC X(04).
010100
010200*    POSITIONAL CSV-COLUMN SCANNER - SKIPS TO THE WANTED COMMA
010300*    DELIMITED COLUMN ON THE RAW INPUT LINE WITHOUT STAGING THE
010400*    WHOLE RECORD.  USED ONLY HERE, TO PICK THE "TOTAL" COLUMN
010500*    OFF THE CHECK, ORDER AND PAYMENT RAW EXTRACTS FOR THE
010600*    TOTAL-SALES ACCUMULATOR.
010700 01 W-CAL-SCAN-WORK.
010800    05 W-CAL-SCAN-LINE          PIC X(1990).
010900    05 W-CAL-SCAN-PTR           PIC 9(4)   COMP.
011000    05 W-CAL-SCAN-COL-NO        PIC 9(4)   COMP.
011100    05 W-CAL-SCAN-TARGET-NO     PIC 9(4)   COMP.
011200    05 W-CAL-SCAN-FIELD         PIC X(20).
011300    05 FILLER                    PIC X(04).
011400
011500*    SIGNED DECIMAL SCAN WORK AREA, SAME SHAPE AS THE ONE IN
011600*    POS-XFORM (XF-SCAN-DECIMAL-AMOUNT) BUT KEPT LOCAL HERE -
011700*    THIS MODULE ONLY EVER TOTALS UNSIGNED SALES AMOUNTS, NOT
011800*    WORTH SHARING A COPYBOOK OVER.
011900 01 CAL-DECIMAL-WORK.
012000    05 CAL-DEC-SOURCE             PIC X(14).
012100    05 CAL-DEC-WHOLE-TEXT         PIC X(10).
012200    05 CAL-DEC-FRAC-TEXT          PIC X(02).
012300    05 CAL-DEC-WHOLE-PART         PIC 9(7)   COMP.
012400    05 CAL-DEC-FRAC-PART          PIC 9(2)   COMP.
012500    05 FILLER                     PIC X(05).
012600
012700*----------------------------------------------------------------*
012800 LINKAGE SECTION.
012900
013000     COPY "WSCTLREC.CBL".
013100     COPY "WSFDCNT.CBL".
013200*----------------------------------------------------------------*
013300 PROCEDURE DIVISION USING CTL-RUN-CONTROL
013400                          CTL-CLOSURE-THRESHOLDS
013500                          CTL-DAY-ACTIVITY
013600                          FDC-FEED-COUNTERS
013700                          FDC-RUN-TOTALS.
013800
013900 0000-MAIN-CONTROL.
014000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014100     PERFORM 2000-SCAN-ALL-FEEDS THRU 2000-EXIT.
014200     PERFORM 3000-EVALUATE-CLOSURE-RULES THRU 3000-EXIT.
014300     IF CTL-IS-CLOSURE-DAY
014400        PERFORM 4000-WRITE-CLOSURE-RECORDS THRU 4000-EXIT
014500     END-IF.
014600     EXIT PROGRAM.
014700
014800 0000-EXIT.
014900     EXIT.
015000*----------------------------------------------------------------*
015100 1000-INITIALIZE.
015200
015300     MOVE "N" TO W-ALI-EOF-SW W-CHK-EOF-SW W-CSH-EOF-SW
015400                 W-ISD-EOF-SW W-KTM-EOF-SW W-ORD-EOF-SW
015500                 W-PAY-EOF-SW.
015600
015700     MOVE ZERO TO W-CAL-ALI-CT W-CAL-CHK-CT W-CAL-CSH-CT
015800                  W-CAL-ISD-CT W-CAL-KTM-CT W-CAL-ORD-CT
015900                  W-CAL-PAY-CT.
016000
016100     MOVE ZERO TO CTL-FILES-FOUND.
016200     MOVE ZERO TO CTL-TOTAL-RECORDS.
016300     MOVE ZERO TO CTL-TOTAL-SALES.
016400     MOVE ZERO TO CTL-LARGEST-FILE-RECS.
016500     MOVE "N" TO CTL-MEANINGFUL-DATA-SW.
016600     MOVE "N" TO CTL-CLOSURE-SW.
016700     MOVE SPACES TO CTL-CLOSURE-REASON-CODE.
016800     MOVE SPACES TO CTL-CLOSURE-REASON-TEXT.
016900
017000 1000-EXIT.
017100     EXIT.
017200*----------------------------------------------------------------*
017300 2000-SCAN-ALL-FEEDS.
017400     PERFORM 2100-SCAN-ALI-FEED THRU 2100-EXIT.
017500     PERFORM 2200-SCAN-CHK-FEED THRU 2200-EXIT.
017600     PERFORM 2300-SCAN-CSH-FEED THRU 2300-EXIT.
017700     PERFORM 2400-SCAN-ISD-FEED THRU 2400-EXIT.
017800     PERFORM 2500-SCAN-KTM-FEED THRU 2500-EXIT.
017900     PERFORM 2600-SCAN-ORD-FEED THRU 2600-EXIT.
018000     PERFORM 2700-SCAN-PAY-FEED THRU 2700-EXIT.
018100
018200 2000-EXIT.
018300     EXIT.
018400
018500*----------------------------------------------------------------*
018600 2100-SCAN-ALI-FEED.
018700
018800     OPEN INPUT ALI-INPUT-FILE.
018900     IF W-FILE-STATUS-OK
019000        ADD 1 TO CTL-FILES-FOUND
019100        PERFORM 2100-READ-ALI-RECORD THRU
019200                2100-READ-ALI-RECORD-EXIT
019300            UNTIL W-ALI-EOF
019400        CLOSE ALI-INPUT-FILE
019500        ADD W-CAL-ALI-CT TO CTL-TOTAL-RECORDS
019600        IF W-CAL-ALI-CT > CTL-LARGEST-FILE-RECS
019700           MOVE W-CAL-ALI-CT TO CTL-LARGEST-FILE-RECS
019800        END-IF
019900     END-IF.
020000
020100 2100-EXIT.
020200     EXIT.
020300*----------------------------------------------------------------*
020400 2100-READ-ALI-RECORD.
020500
020600     READ ALI-INPUT-FILE
020700         AT END
020800            SET W-ALI-EOF TO TRUE
020900         NOT AT END
021000            ADD 1 TO W-CAL-ALI-CT
021100     END-READ.
021200
021300 2100-READ-ALI-RECORD-EXIT.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 2200-SCAN-CHK-FEED.
021700
021800     OPEN INPUT CHK-INPUT-FILE.
021900     IF W-FILE-STATUS-OK
022000        ADD 1 TO CTL-FILES-FOUND
022100        PERFORM 2200-READ-CHK-RECORD THRU
022200                2200-READ-CHK-RECORD-EXIT
022300            UNTIL W-CHK-EOF
022400        CLOSE CHK-INPUT-FILE
022500        ADD W-CAL-CHK-CT TO CTL-TOTAL-RECORDS
022600        IF W-CAL-CHK-CT > CTL-LARGEST-FILE-RECS
022700           MOVE W-CAL-CHK-CT TO CTL-LARGEST-FILE-RECS
022800        END-IF
022900     END-IF.
023000
023100 2200-EXIT.
023200     EXIT.
023300*----------------------------------------------------------------*
023400 2200-READ-CHK-RECORD.
023500
023600     READ CHK-INPUT-FILE
023700         AT END
023800            SET W-CHK-EOF TO TRUE
023900         NOT AT END
024000            ADD 1 TO W-CAL-CHK-CT
024100            PERFORM 2200-ACCUM-CHK-SALES THRU
024200                    2200-ACCUM-CHK-SALES-EXIT
024300     END-READ.
024400
024500 2200-READ-CHK-RECORD-EXIT.
024600     EXIT.
024700*----------------------------------------------------------------*
024800 2200-ACCUM-CHK-SALES.
024900
025000     MOVE SPACES TO W-CAL-SCAN-LINE.
025100     MOVE CHK-INPUT-LINE TO W-CAL-SCAN-LINE.
025200     MOVE 1 TO W-CAL-SCAN-PTR.
025300     MOVE 1 TO W-CAL-SCAN-COL-NO.
025400     MOVE 14 TO W-CAL-SCAN-TARGET-NO.
025500     PERFORM CAL-SCAN-NEXT-CSV-FIELD THRU
025600             CAL-SCAN-NEXT-CSV-FIELD-EXIT
025700         UNTIL W-CAL-SCAN-COL-NO > W-CAL-SCAN-TARGET-NO.
025800     MOVE SPACES TO CAL-DEC-SOURCE.
025900     MOVE W-CAL-SCAN-FIELD TO CAL-DEC-SOURCE.
026000     PERFORM CAL-SCAN-DECIMAL-AMOUNT THRU
026100             CAL-SCAN-DECIMAL-AMOUNT-EXIT.
026200     COMPUTE CTL-TOTAL-SALES = CTL-TOTAL-SALES +
026300         CAL-DEC-WHOLE-PART + (CAL-DEC-FRAC-PART / 100).
026400
026500 2200-ACCUM-CHK-SALES-EXIT.
026600     EXIT.
026700*----------------------------------------------------------------*
026800 2300-SCAN-CSH-FEED.
026900
027000     OPEN INPUT CSH-INPUT-FILE.
027100     IF W-FILE-STATUS-OK
027200        ADD 1 TO CTL-FILES-FOUND
027300        PERFORM 2300-READ-CSH-RECORD THRU
027400                2300-READ-CSH-RECORD-EXIT
027500            UNTIL W-CSH-EOF
027600        CLOSE CSH-INPUT-FILE
027700        ADD W-CAL-CSH-CT TO CTL-TOTAL-RECORDS
027800        IF W-CAL-CSH-CT > CTL-LARGEST-FILE-RECS
027900           MOVE W-CAL-CSH-CT TO CTL-LARGEST-FILE-RECS
028000        END-IF
028100     END-IF.
028200
028300 2300-EXIT.
028400     EXIT.
028500*----------------------------------------------------------------*
028600 2300-READ-CSH-RECORD.
028700
028800     READ CSH-INPUT-FILE
028900         AT END
029000            SET W-CSH-EOF TO TRUE
029100         NOT AT END
029200            ADD 1 TO W-CAL-CSH-CT
029300     END-READ.
029400
029500 2300-READ-CSH-RECORD-EXIT.
029600     EXIT.
029700*----------------------------------------------------------------*
029800 2400-SCAN-ISD-FEED.
029900
030000     OPEN INPUT ISD-INPUT-FILE.
030100     IF W-FILE-STATUS-OK
030200        ADD 1 TO CTL-FILES-FOUND
030300        PERFORM 2400-READ-ISD-RECORD THRU
030400                2400-READ-ISD-RECORD-EXIT
030500            UNTIL W-ISD-EOF
030600        CLOSE ISD-INPUT-FILE
030700        ADD W-CAL-ISD-CT TO CTL-TOTAL-RECORDS
030800        IF W-CAL-ISD-CT > CTL-LARGEST-FILE-RECS
030900           MOVE W-CAL-ISD-CT TO CTL-LARGEST-FILE-RECS
031000        END-IF
031100     END-IF.
031200
031300 2400-EXIT.
031400     EXIT.
031500*----------------------------------------------------------------*
031600 2400-READ-ISD-RECORD.
031700
031800     READ ISD-INPUT-FILE
031900         AT END
032000            SET W-ISD-EOF TO TRUE
032100         NOT AT END
032200            ADD 1 TO W-CAL-ISD-CT
032300     END-READ.
032400
032500 2400-READ-ISD-RECORD-EXIT.
032600     EXIT.
032700*----------------------------------------------------------------*
032800 2500-SCAN-KTM-FEED.
032900
033000     OPEN INPUT KTM-INPUT-FILE.
033100     IF W-FILE-STATUS-OK
033200        ADD 1 TO CTL-FILES-FOUND
033300        PERFORM 2500-READ-KTM-RECORD THRU
033400                2500-READ-KTM-RECORD-EXIT
033500            UNTIL W-KTM-EOF
033600        CLOSE KTM-INPUT-FILE
033700        ADD W-CAL-KTM-CT TO CTL-TOTAL-RECORDS
033800        IF W-CAL-KTM-CT > CTL-LARGEST-FILE-RECS
033900           MOVE W-CAL-KTM-CT TO CTL-LARGEST-FILE-RECS
034000        END-IF
034100     END-IF.
034200
034300 2500-EXIT.
034400     EXIT.
034500*----------------------------------------------------------------*
034600 2500-READ-KTM-RECORD.
034700
034800     READ KTM-INPUT-FILE
034900         AT END
035000            SET W-KTM-EOF TO TRUE
035100         NOT AT END
035200            ADD 1 TO W-CAL-KTM-CT
035300     END-READ.
035400
035500 2500-READ-KTM-RECORD-EXIT.
035600     EXIT.
035700*----------------------------------------------------------------*
035800 2600-SCAN-ORD-FEED.
035900
036000     OPEN INPUT ORD-INPUT-FILE.
036100     IF W-FILE-STATUS-OK
036200        ADD 1 TO CTL-FILES-FOUND
036300        PERFORM 2600-READ-ORD-RECORD THRU
036400                2600-READ-ORD-RECORD-EXIT
036500            UNTIL W-ORD-EOF
036600        CLOSE ORD-INPUT-FILE
036700        ADD W-CAL-ORD-CT TO CTL-TOTAL-RECORDS
036800        IF W-CAL-ORD-CT > CTL-LARGEST-FILE-RECS
036900           MOVE W-CAL-ORD-CT TO CTL-LARGEST-FILE-RECS
037000        END-IF
037100     END-IF.
037200
037300 2600-EXIT.
037400     EXIT.
037500*----------------------------------------------------------------*
037600 2600-READ-ORD-RECORD.
037700
037800     READ ORD-INPUT-FILE
037900         AT END
038000            SET W-ORD-EOF TO TRUE
038100         NOT AT END
038200            ADD 1 TO W-CAL-ORD-CT
038300            PERFORM 2600-ACCUM-ORD-SALES THRU
038400                    2600-ACCUM-ORD-SALES-EXIT
038500     END-READ.
038600
038700 2600-READ-ORD-RECORD-EXIT.
038800     EXIT.
038900*----------------------------------------------------------------*
039000 2600-ACCUM-ORD-SALES.
039100
039200     MOVE SPACES TO W-CAL-SCAN-LINE.
039300     MOVE ORD-INPUT-LINE TO W-CAL-SCAN-LINE.
039400     MOVE 1 TO W-CAL-SCAN-PTR.
039500     MOVE 1 TO W-CAL-SCAN-COL-NO.
039600     MOVE 19 TO W-CAL-SCAN-TARGET-NO.
039700     PERFORM CAL-SCAN-NEXT-CSV-FIELD THRU
039800             CAL-SCAN-NEXT-CSV-FIELD-EXIT
039900         UNTIL W-CAL-SCAN-COL-NO > W-CAL-SCAN-TARGET-NO.
040000     MOVE SPACES TO CAL-DEC-SOURCE.
040100     MOVE W-CAL-SCAN-FIELD TO CAL-DEC-SOURCE.
040200     PERFORM CAL-SCAN-DECIMAL-AMOUNT THRU
040300             CAL-SCAN-DECIMAL-AMOUNT-EXIT.
040400     COMPUTE CTL-TOTAL-SALES = CTL-TOTAL-SALES +
040500         CAL-DEC-WHOLE-PART + (CAL-DEC-FRAC-PART / 100).
040600
040700 2600-ACCUM-ORD-SALES-EXIT.
040800     EXIT.
040900*----------------------------------------------------------------*
041000 2700-SCAN-PAY-FEED.
041100
041200     OPEN INPUT PAY-INPUT-FILE.
041300     IF W-FILE-STATUS-OK
041400        ADD 1 TO CTL-FILES-FOUND
041500        PERFORM 2700-READ-PAY-RECORD THRU
041600                2700-READ-PAY-RECORD-EXIT
041700            UNTIL W-PAY-EOF
041800        CLOSE PAY-INPUT-FILE
041900        ADD W-CAL-PAY-CT TO CTL-TOTAL-RECORDS
042000        IF W-CAL-PAY-CT > CTL-LARGEST-FILE-RECS
042100           MOVE W-CAL-PAY-CT TO CTL-LARGEST-FILE-RECS
042200        END-IF
042300     END-IF.
042400
042500 2700-EXIT.
042600     EXIT.
042700*----------------------------------------------------------------*
042800 2700-READ-PAY-RECORD.
042900
043000     READ PAY-INPUT-FILE
043100         AT END
043200            SET W-PAY-EOF TO TRUE
043300         NOT AT END
043400            ADD 1 TO W-CAL-PAY-CT
043500            PERFORM 2700-ACCUM-PAY-SALES THRU
043600                    2700-ACCUM-PAY-SALES-EXIT
043700     END-READ.
043800
043900 2700-READ-PAY-RECORD-EXIT.
044000     EXIT.
044100*----------------------------------------------------------------*
044200 2700-ACCUM-PAY-SALES.
044300
044400     MOVE SPACES TO W-CAL-SCAN-LINE.
044500     MOVE PAY-INPUT-LINE TO W-CAL-SCAN-LINE.
044600     MOVE 1 TO W-CAL-SCAN-PTR.
044700     MOVE 1 TO W-CAL-SCAN-COL-NO.
044800     MOVE 19 TO W-CAL-SCAN-TARGET-NO.
044900     PERFORM CAL-SCAN-NEXT-CSV-FIELD THRU
045000             CAL-SCAN-NEXT-CSV-FIELD-EXIT
045100         UNTIL W-CAL-SCAN-COL-NO > W-CAL-SCAN-TARGET-NO.
045200     MOVE SPACES TO CAL-DEC-SOURCE.
045300     MOVE W-CAL-SCAN-FIELD TO CAL-DEC-SOURCE.
045400     PERFORM CAL-SCAN-DECIMAL-AMOUNT THRU
045500             CAL-SCAN-DECIMAL-AMOUNT-EXIT.
045600     COMPUTE CTL-TOTAL-SALES = CTL-TOTAL-SALES +
045700         CAL-DEC-WHOLE-PART + (CAL-DEC-FRAC-PART / 100).
045800
045900 2700-ACCUM-PAY-SALES-EXIT.
046000     EXIT.
046100
046200*----------------------------------------------------------------*
046300*    CSV COLUMN SCANNER - ADVANCES W-CAL-SCAN-PTR ONE COMMA
046400*    DELIMITED FIELD AT A TIME UNTIL THE CALLER'S WANTED COLUMN
046500*    NUMBER IS REACHED; THE FIELD TEXT IS LEFT IN
046600*    W-CAL-SCAN-FIELD.
046700 CAL-SCAN-NEXT-CSV-FIELD.
046800
046900     UNSTRING W-CAL-SCAN-LINE DELIMITED BY ","
047000         INTO W-CAL-SCAN-FIELD
047100         WITH POINTER W-CAL-SCAN-PTR.
047200     ADD 1 TO W-CAL-SCAN-COL-NO.
047300
047400 CAL-SCAN-NEXT-CSV-FIELD-EXIT.
047500     EXIT.
047600*----------------------------------------------------------------*
047700*    SIGNED-TEXT-TO-DECIMAL SCAN, SAME IDEA AS POS-XFORM'S
047800*    XF-SCAN-DECIMAL-AMOUNT BUT LOCAL TO THIS PROGRAM - SPLITS A
047900*    RAW "99.99" COLUMN ON THE DECIMAL POINT SO THE CALLER CAN
048000*    COMPUTE A CLEAN NUMERIC RESULT.
048100 CAL-SCAN-DECIMAL-AMOUNT.
048200
048300     MOVE SPACES TO CAL-DEC-WHOLE-TEXT.
048400     MOVE SPACES TO CAL-DEC-FRAC-TEXT.
048500     MOVE ZERO TO CAL-DEC-WHOLE-PART.
048600     MOVE ZERO TO CAL-DEC-FRAC-PART.
048700     UNSTRING CAL-DEC-SOURCE DELIMITED BY "."
048800         INTO CAL-DEC-WHOLE-TEXT CAL-DEC-FRAC-TEXT.
048900     IF CAL-DEC-WHOLE-TEXT IS NUMERIC
049000        MOVE CAL-DEC-WHOLE-TEXT TO CAL-DEC-WHOLE-PART
049100     END-IF.
049200     IF CAL-DEC-FRAC-TEXT IS NUMERIC
049300        MOVE CAL-DEC-FRAC-TEXT TO CAL-DEC-FRAC-PART
049400     END-IF.
049500
049600 CAL-SCAN-DECIMAL-AMOUNT-EXIT.
049700     EXIT.
049800*----------------------------------------------------------------*
049900*    U6 CLOSURE RULES, EVALUATED IN THE EXACT PRIORITY ORDER THE
050000*    CONTROLLER'S OFFICE SIGNED OFF ON - FIRST HIT WINS.
050100 3000-EVALUATE-CLOSURE-RULES.
050200
050300     IF CTL-FILES-FOUND = ZERO
050400        SET CTL-IS-CLOSURE-DAY TO TRUE
050500        SET CTL-REASON-NO-FILES TO TRUE
050600        MOVE "Business closed - no data files found"
050700            TO CTL-CLOSURE-REASON-TEXT
050800     ELSE
050900        IF CTL-TOTAL-RECORDS < CTL-MIN-RECORDS
051000           SET CTL-IS-CLOSURE-DAY TO TRUE
051100           SET CTL-REASON-LOW-ACTIVITY TO TRUE
051200           MOVE "Business closed - minimal activity detected"
051300               TO CTL-CLOSURE-REASON-TEXT
051400        ELSE
051500           IF CTL-FILES-FOUND < CTL-MIN-FILES
051600              SET CTL-IS-CLOSURE-DAY TO TRUE
051700              SET CTL-REASON-LOW-ACTIVITY TO TRUE
051800              MOVE "Business closed - minimal activity detected"
051900                  TO CTL-CLOSURE-REASON-TEXT
052000           ELSE
052100              IF CTL-TOTAL-SALES > ZERO AND
052200                 CTL-TOTAL-SALES < CTL-MIN-SALES
052300                 SET CTL-IS-CLOSURE-DAY TO TRUE
052400                 SET CTL-REASON-NO-SALES TO TRUE
052500                 MOVE "Business closed - no sales activity"
052600                     TO CTL-CLOSURE-REASON-TEXT
052700              ELSE
052800                 PERFORM 3100-CHECK-MEANINGFUL-DATA THRU
052900                         3100-EXIT
053000                 IF CTL-HAS-MEANINGFUL-DATA
053100                    SET CTL-IS-NORMAL-DAY TO TRUE
053200                 ELSE
053300                    SET CTL-IS-CLOSURE-DAY TO TRUE
053400                    SET CTL-REASON-LOW-ACTIVITY TO TRUE
053500                    MOVE "Business closed - minimal activity detected"
053600                        TO CTL-CLOSURE-REASON-TEXT
053700                 END-IF
053800              END-IF
053900           END-IF
054000        END-IF
054100     END-IF.
054200
054300 3000-EXIT.
054400     EXIT.
054500*----------------------------------------------------------------*
054600*    MEANINGFUL = ANY ONE FILE WITH MORE THAN ONE RECORD, OR BOTH
054700*    THE RECORD-COUNT AND FILE-COUNT THRESHOLDS MET.
054800 3100-CHECK-MEANINGFUL-DATA.
054900
055000     IF W-CAL-ALI-CT > 1 OR W-CAL-CHK-CT > 1 OR
055100        W-CAL-CSH-CT > 1 OR W-CAL-ISD-CT > 1 OR
055200        W-CAL-KTM-CT > 1 OR W-CAL-ORD-CT > 1 OR
055300        W-CAL-PAY-CT > 1 OR
055400        (CTL-TOTAL-RECORDS NOT < CTL-MIN-RECORDS AND
055500         CTL-FILES-FOUND NOT < CTL-MIN-FILES)
055600        SET CTL-HAS-MEANINGFUL-DATA TO TRUE
055700     ELSE
055800        MOVE "N" TO CTL-MEANINGFUL-DATA-SW
055900     END-IF.
056000
056100 3100-EXIT.
056200     EXIT.
056300*----------------------------------------------------------------*
056400 4000-WRITE-CLOSURE-RECORDS.
056500     PERFORM 4100-WRITE-ALI-CLOSURE THRU 4100-EXIT.
056600     PERFORM 4200-WRITE-CHK-CLOSURE THRU 4200-EXIT.
056700     PERFORM 4300-WRITE-CSH-CLOSURE THRU 4300-EXIT.
056800     PERFORM 4400-WRITE-ISD-CLOSURE THRU 4400-EXIT.
056900     PERFORM 4500-WRITE-KTM-CLOSURE THRU 4500-EXIT.
057000     PERFORM 4600-WRITE-ORD-CLOSURE THRU 4600-EXIT.
057100     PERFORM 4700-WRITE-PAY-CLOSURE THRU 4700-EXIT.
057200
057300 4000-EXIT.
057400     EXIT.
057500
057600*----------------------------------------------------------------*
057700 4100-WRITE-ALI-CLOSURE.
057800
057900     INITIALIZE ALI-CLEAN-RECORD.
058000     MOVE "CLOSURE_RECORD" TO ALI-MASTER-ID.
058100     MOVE "CLOSURE_RECORD" TO ALI-ITEM-ID.
058200     MOVE "CLOSURE_RECORD" TO ALI-PARENT-ID.
058300     MOVE CTL-PROCESSING-DATE-EDIT TO ALI-PROCESSING-DATE.
058400     MOVE "Y" TO ALI-CLOSURE-INDICATOR.
058500     MOVE CTL-CLOSURE-REASON-CODE TO ALI-CLOSURE-REASON.
058600
058700     OPEN OUTPUT ALI-CLEAN-FILE.
058800     WRITE ALI-CLEAN-RECORD.
058900     CLOSE ALI-CLEAN-FILE.
059000     MOVE 1 TO FDC-ALI-WRITE-CT.
059100     SET FDC-ALI-OK TO TRUE.
059200
059300 4100-EXIT.
059400     EXIT.
059500*----------------------------------------------------------------*
059600 4200-WRITE-CHK-CLOSURE.
059700
059800     INITIALIZE CHK-CLEAN-RECORD.
059900     MOVE "CLOSURE_RECORD" TO CHK-CHECK-ID.
060000     MOVE "CLOSURE_RECORD" TO CHK-CUSTOMER-ID.
060100     MOVE "CLOSURE" TO CHK-LOCATION-CODE.
060200     MOVE CTL-PROCESSING-DATE-EDIT TO CHK-OPENED-DATE.
060300     MOVE CTL-PROCESSING-DATE-EDIT TO CHK-PROCESSING-DATE.
060400     MOVE "Y" TO CHK-CLOSURE-INDICATOR.
060500     MOVE CTL-CLOSURE-REASON-CODE TO CHK-CLOSURE-REASON.
060600
060700     OPEN OUTPUT CHK-CLEAN-FILE.
060800     WRITE CHK-CLEAN-RECORD.
060900     CLOSE CHK-CLEAN-FILE.
061000     MOVE 1 TO FDC-CHK-WRITE-CT.
061100     SET FDC-CHK-OK TO TRUE.
061200
061300 4200-EXIT.
061400     EXIT.
061500*----------------------------------------------------------------*
061600 4300-WRITE-CSH-CLOSURE.
061700
061800     INITIALIZE CSH-CLEAN-RECORD.
061900     MOVE "CLOSURE_RECORD" TO CSH-ENTRY-ID.
062000     MOVE "CLOSURE" TO CSH-LOCATION.
062100     MOVE CTL-PROCESSING-DATE-EDIT TO CSH-CREATED-DATE.
062200     MOVE CTL-PROCESSING-DATE-EDIT TO CSH-PROCESSING-DATE.
062300     MOVE "Y" TO CSH-CLOSURE-INDICATOR.
062400     MOVE CTL-CLOSURE-REASON-CODE TO CSH-CLOSURE-REASON.
062500
062600     OPEN OUTPUT CSH-CLEAN-FILE.
062700     WRITE CSH-CLEAN-RECORD.
062800     CLOSE CSH-CLEAN-FILE.
062900     MOVE 1 TO FDC-CSH-WRITE-CT.
063000     SET FDC-CSH-OK TO TRUE.
063100
063200 4300-EXIT.
063300     EXIT.
063400*----------------------------------------------------------------*
063500 4400-WRITE-ISD-CLOSURE.
063600
063700     INITIALIZE ISD-CLEAN-RECORD.
063800     MOVE "CLOSURE_RECORD" TO ISD-ORDER-ID.
063900     MOVE "CLOSURE_RECORD" TO ISD-CHECK-ID.
064000     MOVE "CLOSURE_RECORD" TO ISD-ITEM-SELECTION-ID.
064100     MOVE "CLOSURE_RECORD" TO ISD-ITEM-ID.
064200     MOVE "CLOSURE" TO ISD-LOCATION.
064300     MOVE CTL-PROCESSING-DATE-EDIT TO ISD-SENT-DATE.
064400     MOVE CTL-PROCESSING-DATE-EDIT TO ISD-ORDER-DATE.
064500     MOVE CTL-PROCESSING-DATE-EDIT TO ISD-PROCESSING-DATE.
064600     MOVE "Y" TO ISD-CLOSURE-INDICATOR.
064700     MOVE CTL-CLOSURE-REASON-CODE TO ISD-CLOSURE-REASON.
064800
064900     OPEN OUTPUT ISD-CLEAN-FILE.
065000     WRITE ISD-CLEAN-RECORD.
065100     CLOSE ISD-CLEAN-FILE.
065200     MOVE 1 TO FDC-ISD-WRITE-CT.
065300     SET FDC-ISD-OK TO TRUE.
065400
065500 4400-EXIT.
065600     EXIT.
065700*----------------------------------------------------------------*
065800 4500-WRITE-KTM-CLOSURE.
065900
066000     INITIALIZE KTM-CLEAN-RECORD.
066100     MOVE "CLOSURE_RECORD" TO KTM-ID.
066200     MOVE "CLOSURE" TO KTM-LOCATION.
066300     MOVE CTL-PROCESSING-DATE-EDIT TO KTM-CHECK-OPENED.
066400     MOVE CTL-PROCESSING-DATE-EDIT TO KTM-FIRED-DATE.
066500     MOVE CTL-PROCESSING-DATE-EDIT TO KTM-FULFILLED-DATE.
066600     MOVE CTL-PROCESSING-DATE-EDIT TO KTM-PROCESSING-DATE.
066700     MOVE "Y" TO KTM-CLOSURE-INDICATOR.
066800     MOVE CTL-CLOSURE-REASON-CODE TO KTM-CLOSURE-REASON.
066900
067000     OPEN OUTPUT KTM-CLEAN-FILE.
067100     WRITE KTM-CLEAN-RECORD.
067200     CLOSE KTM-CLEAN-FILE.
067300     MOVE 1 TO FDC-KTM-WRITE-CT.
067400     SET FDC-KTM-OK TO TRUE.
067500
067600 4500-EXIT.
067700     EXIT.
067800*----------------------------------------------------------------*
067900 4600-WRITE-ORD-CLOSURE.
068000
068100     INITIALIZE ORD-CLEAN-RECORD.
068200     MOVE "CLOSURE_RECORD" TO ORD-ORDER-ID.
068300     MOVE "CLOSURE" TO ORD-LOCATION.
068400     MOVE CTL-PROCESSING-DATE-EDIT TO ORD-OPENED.
068500     MOVE CTL-PROCESSING-DATE-EDIT TO ORD-PAID.
068600     MOVE CTL-PROCESSING-DATE-EDIT TO ORD-CLOSED.
068700     MOVE CTL-PROCESSING-DATE-EDIT TO ORD-PROCESSING-DATE.
068800     MOVE "Y" TO ORD-CLOSURE-INDICATOR.
068900     MOVE CTL-CLOSURE-REASON-CODE TO ORD-CLOSURE-REASON.
069000
069100     OPEN OUTPUT ORD-CLEAN-FILE.
069200     WRITE ORD-CLEAN-RECORD.
069300     CLOSE ORD-CLEAN-FILE.
069400     MOVE 1 TO FDC-ORD-WRITE-CT.
069500     SET FDC-ORD-OK TO TRUE.
069600
069700 4600-EXIT.
069800     EXIT.
069900*----------------------------------------------------------------*
070000 4700-WRITE-PAY-CLOSURE.
070100
070200     INITIALIZE PAY-CLEAN-RECORD.
070300     MOVE "CLOSURE_RECORD" TO PAY-PAYMENT-ID.
070400     MOVE "CLOSURE_RECORD" TO PAY-ORDER-ID.
070500     MOVE "CLOSURE_RECORD" TO PAY-CHECK-ID.
070600     MOVE "CLOSURE" TO PAY-LOCATION.
070700     MOVE CTL-PROCESSING-DATE-EDIT TO PAY-PAID-DATE.
070800     MOVE CTL-PROCESSING-DATE-EDIT TO PAY-ORDER-DATE.
070900     MOVE CTL-PROCESSING-DATE-EDIT TO PAY-PROCESSING-DATE.
071000     MOVE "Y" TO PAY-CLOSURE-INDICATOR.
071100     MOVE CTL-CLOSURE-REASON-CODE TO PAY-CLOSURE-REASON.
071200
071300     OPEN OUTPUT PAY-CLEAN-FILE.
071400     WRITE PAY-CLEAN-RECORD.
071500     CLOSE PAY-CLEAN-FILE.
071600     MOVE 1 TO FDC-PAY-WRITE-CT.
071700     SET FDC-PAY-OK TO TRUE.
071800
071900 4700-EXIT.
072000     EXIT.
