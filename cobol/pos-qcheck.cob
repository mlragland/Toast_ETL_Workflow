000100*----------------------------------------------------------------*
000200*    POS-QCHECK.CBL
000300*    U5 - CROSS-FEED REFERENTIAL INTEGRITY AND SEVERITY ROLL-UP.
000400*    BUILDS DISTINCT PARENT-KEY TABLES FROM THE ORDER, CHECK AND
000500*    ALL-ITEMS CLEAN FILES, THEN SCANS THE ITEM-SELECTION, PAYMENT
000600*    AND KITCHEN-TIMINGS CLEAN FILES FOR CHILD KEYS WITH NO
000700*    MATCHING PARENT.  FINISHES BY ROLLING THE SEVEN FEED
000800*    SEVERITIES AND THE SIX RELATIONSHIP RESULTS UP INTO ONE
000900*    OVERALL RUN STATUS.
001000*----------------------------------------------------------------*
001100*    MAINTENANCE LOG
001200*    DATE       BY   TICKET    DESCRIPTION
001300*    09/22/1997 RTG  INV-0188  ORIGINAL - ORDER/CHECK/ITEM KEY
001400*                              CROSS-CHECKS, LIFTED OUT OF THE
001500*                              STATE-CODE TABLE-SEARCH IDIOM.
001600*    07/30/2002 MHS  INV-0266  REBUILT FOR THE GALLEY POS NIGHTLY
001700*                              EXTRACT PROJECT - SIX
001800*                              RELATIONSHIPS, PARENTS-WITHOUT-
001900*                              CHILDREN PERCENTAGE, AND THE
002000*                              OVERALL-STATUS ROLL-UP.
002100*----------------------------------------------------------------*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. POS-QCHECK.
002400 AUTHOR. R T GUNDERSON.
002500 INSTALLATION. MERIDIAN HOSPITALITY GROUP - DATA PROCESSING.
002600 DATE-WRITTEN. 09/22/1997.
002700 DATE-COMPILED.
002800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
002900*----------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0 IS QCK-DEBUG-SWITCH.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     COPY "SLORDDTL.CBL".
003900     COPY "SLCHKDTL.CBL".
004000     COPY "SLALITEM.CBL".
004100     COPY "SLITMSEL.CBL".
004200     COPY "SLKTCHTM.CBL".
004300     COPY "SLPAYDTL.CBL".
004400*----------------------------------------------------------------*
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "FDORDDTL.CBL".
004900     COPY "FDCHKDTL.CBL".
005000     COPY "FDALITEM.CBL".
005100     COPY "FDITMSEL.CBL".
005200     COPY "FDKTCHTM.CBL".
005300     COPY "FDPAYDTL.CBL".
005400*----------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600
005700 01 W-EOF-SWITCHES.
005800    05 W-ORD-EOF-SW             PIC X.
005900       88 W-ORD-EOF             VALUE "Y".
006000    05 W-CHK-EOF-SW             PIC X.
006100       88 W-CHK-EOF             VALUE "Y".
006200    05 W-ALI-EOF-SW             PIC X.
006300       88 W-ALI-EOF             VALUE "Y".
006400    05 W-ISD-EOF-SW             PIC X.
006500       88 W-ISD-EOF             VALUE "Y".
006600    05 W-KTM-EOF-SW             PIC X.
006700       88 W-KTM-EOF             VALUE "Y".
006800    05 W-PAY-EOF-SW             PIC X.
006900       88 W-PAY-EOF             VALUE "Y".
007000    05 FILLER                    PIC X(06).
007100
007200 01 W-FILE-STATUS                PIC X(02).
007300    88 W-FILE-STATUS-OK          VALUE "00".
007400    88 W-FILE-STATUS-EOF         VALUE "10".
007500
007600 01 W-QCK-WORK.
007700    05 W-QCK-FOUND-SW           PIC X.
007800       88 W-QCK-KEY-FOUND       VALUE "Y".
007900    05 W-QCK-NOCHILD-CT         PIC 9(5) COMP.
008000    05 W-QCK-CHILD-NUM          PIC X(20).
008100*    NUMERIC VIEW OF THE SCRATCH KEY FOR THE ONE NUMERIC-KEYED
008200*    RELATIONSHIP (CHECKDETAILS CHECK-NUMBER TO KITCHENTIMINGS).
008300    05 W-QCK-CHILD-NUM-NUMERIC REDEFINES W-QCK-CHILD-NUM
008400                                  PIC 9(20).
008500    05 W-QCK-ANY-CRITICAL-SW    PIC X.
008600       88 W-QCK-ANY-CRITICAL    VALUE "Y".
008700    05 W-QCK-ANY-WARNING-SW     PIC X.
008800       88 W-QCK-ANY-WARNING     VALUE "Y".
008900    05 FILLER                    PIC X(04).
009000*----------------------------------------------------------------*
009100 LINKAGE SECTION.
009200
009300     COPY "WSCTLREC.CBL".
009400     COPY "WSFDCNT.CBL".
009500     COPY "WSQUALTB.CBL".
009600*----------------------------------------------------------------*
009700 PROCEDURE DIVISION USING CTL-RUN-CONTROL
009800                          CTL-CLOSURE-THRESHOLDS
009900                          CTL-DAY-ACTIVITY
010000                          FDC-FEED-COUNTERS
010100                          FDC-RUN-TOTALS
010200                          QTB-ORDER-ID-TABLE
010300                          QTB-CHECK-ID-TABLE
010400                          QTB-CHECK-NUMBER-TABLE
010500                          QTB-ITEM-ID-TABLE
010600                          QTB-CHILD-SEEN-TABLE
010700                          QTB-RELATIONSHIP-RESULT
010800                          QTB-REL-RESULTS-TABLE.
010900
011000 0000-MAIN-CONTROL.
011100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
011200     PERFORM 2000-BUILD-PARENT-KEY-TABLES THRU 2000-EXIT.
011300     PERFORM 3000-CHECK-ALL-RELATIONSHIPS THRU 3000-EXIT.
011400     PERFORM 4000-ROLL-UP-RUN-STATUS THRU 4000-EXIT.
011500     GOBACK.
011600
011700*----------------------------------------------------------------*
011800 1000-INITIALIZE.
011900     MOVE ZERO TO QTB-ORDER-ID-COUNT.
012000     MOVE ZERO TO QTB-CHECK-ID-COUNT.
012100     MOVE ZERO TO QTB-CHECK-NUMBER-COUNT.
012200     MOVE ZERO TO QTB-ITEM-ID-COUNT.
012300     MOVE ZERO TO QTB-CHILD-SEEN-COUNT.
012400     SET QTB-REL-IDX TO 1.
012500     MOVE "N" TO W-QCK-ANY-CRITICAL-SW.
012600     MOVE "N" TO W-QCK-ANY-WARNING-SW.
012700
012800 1000-EXIT.
012900     EXIT.
013000
013100*----------------------------------------------------------------*
013200 2000-BUILD-PARENT-KEY-TABLES.
013300     PERFORM 2100-BUILD-ORDER-ID-TABLE THRU 2100-EXIT.
013400     PERFORM 2200-BUILD-CHECK-KEY-TABLES THRU 2200-EXIT.
013500     PERFORM 2300-BUILD-ITEM-ID-TABLE THRU 2300-EXIT.
013600
013700 2000-EXIT.
013800     EXIT.
013900*----------------------------------------------------------------*
014000 2100-BUILD-ORDER-ID-TABLE.
014100     OPEN INPUT ORD-CLEAN-FILE.
014200     IF NOT W-FILE-STATUS-OK
014300        GO TO 2100-EXIT
014400     END-IF.
014500
014600     READ ORD-CLEAN-FILE
014700         AT END SET W-ORD-EOF TO TRUE
014800     END-READ.
014900
015000     PERFORM 2100-ADD-ONE-ORDER-ID THRU
015100             2100-ADD-ONE-ORDER-ID-EXIT
015200             UNTIL W-ORD-EOF.
015300
015400     CLOSE ORD-CLEAN-FILE.
015500
015600 2100-EXIT.
015700     EXIT.
015800*----------------------------------------------------------------*
015900 2100-ADD-ONE-ORDER-ID.
016000     PERFORM 2110-FIND-ORDER-ID THRU 2110-FIND-ORDER-ID-EXIT.
016100     IF NOT W-QCK-KEY-FOUND AND
016200        QTB-ORDER-ID-COUNT < 2000
016300        ADD 1 TO QTB-ORDER-ID-COUNT
016400        SET QTB-ORDER-ID-IDX TO QTB-ORDER-ID-COUNT
016500        MOVE ORD-ORDER-ID TO QTB-ORDER-ID-OCC (QTB-ORDER-ID-IDX)
016600     END-IF.
016700
016800     READ ORD-CLEAN-FILE
016900         AT END SET W-ORD-EOF TO TRUE
017000     END-READ.
017100
017200 2100-ADD-ONE-ORDER-ID-EXIT.
017300     EXIT.
017400*----------------------------------------------------------------*
017500 2110-FIND-ORDER-ID.
017600     MOVE "N" TO W-QCK-FOUND-SW.
017700     SET QTB-ORDER-ID-IDX TO 1.
017800     PERFORM 2110-SCAN-ORDER-ID THRU 2110-SCAN-ORDER-ID-EXIT
017900             VARYING QTB-ORDER-ID-IDX FROM 1 BY 1
018000             UNTIL QTB-ORDER-ID-IDX > QTB-ORDER-ID-COUNT.
018100
018200 2110-FIND-ORDER-ID-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------*
018500 2110-SCAN-ORDER-ID.
018600     IF QTB-ORDER-ID-OCC (QTB-ORDER-ID-IDX) = ORD-ORDER-ID
018700        SET W-QCK-KEY-FOUND TO TRUE
018800     END-IF.
018900
019000 2110-SCAN-ORDER-ID-EXIT.
019100     EXIT.
019200*----------------------------------------------------------------*
019300 2200-BUILD-CHECK-KEY-TABLES.
019400     OPEN INPUT CHK-CLEAN-FILE.
019500     IF NOT W-FILE-STATUS-OK
019600        GO TO 2200-EXIT
019700     END-IF.
019800
019900     READ CHK-CLEAN-FILE
020000         AT END SET W-CHK-EOF TO TRUE
020100     END-READ.
020200
020300     PERFORM 2200-ADD-ONE-CHECK-ENTRY THRU
020400             2200-ADD-ONE-CHECK-ENTRY-EXIT
020500             UNTIL W-CHK-EOF.
020600
020700     CLOSE CHK-CLEAN-FILE.
020800
020900 2200-EXIT.
021000     EXIT.
021100*----------------------------------------------------------------*
021200 2200-ADD-ONE-CHECK-ENTRY.
021300     PERFORM 2210-FIND-CHECK-ID THRU 2210-FIND-CHECK-ID-EXIT.
021400     IF NOT W-QCK-KEY-FOUND AND
021500        QTB-CHECK-ID-COUNT < 2000
021600        ADD 1 TO QTB-CHECK-ID-COUNT
021700        SET QTB-CHECK-ID-IDX TO QTB-CHECK-ID-COUNT
021800        MOVE CHK-CHECK-ID TO QTB-CHECK-ID-OCC (QTB-CHECK-ID-IDX)
021900     END-IF.
022000
022100     PERFORM 2220-FIND-CHECK-NUMBER THRU
022200             2220-FIND-CHECK-NUMBER-EXIT.
022300     IF NOT W-QCK-KEY-FOUND AND
022400        QTB-CHECK-NUMBER-COUNT < 2000
022500        ADD 1 TO QTB-CHECK-NUMBER-COUNT
022600        SET QTB-CHECK-NO-IDX TO QTB-CHECK-NUMBER-COUNT
022700        MOVE CHK-CHECK-NUMBER TO
022800             QTB-CHECK-NUMBER-OCC (QTB-CHECK-NO-IDX)
022900     END-IF.
023000
023100     READ CHK-CLEAN-FILE
023200         AT END SET W-CHK-EOF TO TRUE
023300     END-READ.
023400
023500 2200-ADD-ONE-CHECK-ENTRY-EXIT.
023600     EXIT.
023700*----------------------------------------------------------------*
023800 2210-FIND-CHECK-ID.
023900     MOVE "N" TO W-QCK-FOUND-SW.
024000     SET QTB-CHECK-ID-IDX TO 1.
024100     PERFORM 2210-SCAN-CHECK-ID THRU 2210-SCAN-CHECK-ID-EXIT
024200             VARYING QTB-CHECK-ID-IDX FROM 1 BY 1
024300             UNTIL QTB-CHECK-ID-IDX > QTB-CHECK-ID-COUNT.
024400
024500 2210-FIND-CHECK-ID-EXIT.
024600     EXIT.
024700*----------------------------------------------------------------*
024800 2210-SCAN-CHECK-ID.
024900     IF QTB-CHECK-ID-OCC (QTB-CHECK-ID-IDX) = CHK-CHECK-ID
025000        SET W-QCK-KEY-FOUND TO TRUE
025100     END-IF.
025200
025300 2210-SCAN-CHECK-ID-EXIT.
025400     EXIT.
025500*----------------------------------------------------------------*
025600 2220-FIND-CHECK-NUMBER.
025700     MOVE "N" TO W-QCK-FOUND-SW.
025800     SET QTB-CHECK-NO-IDX TO 1.
025900     PERFORM 2220-SCAN-CHECK-NUMBER THRU
026000             2220-SCAN-CHECK-NUMBER-EXIT
026100             VARYING QTB-CHECK-NO-IDX FROM 1 BY 1
026200             UNTIL QTB-CHECK-NO-IDX > QTB-CHECK-NUMBER-COUNT.
026300
026400 2220-FIND-CHECK-NUMBER-EXIT.
026500     EXIT.
026600*----------------------------------------------------------------*
026700 2220-SCAN-CHECK-NUMBER.
026800     IF QTB-CHECK-NUMBER-OCC (QTB-CHECK-NO-IDX) = CHK-CHECK-NUMBER
026900        SET W-QCK-KEY-FOUND TO TRUE
027000     END-IF.
027100
027200 2220-SCAN-CHECK-NUMBER-EXIT.
027300     EXIT.
027400*----------------------------------------------------------------*
027500 2300-BUILD-ITEM-ID-TABLE.
027600     OPEN INPUT ALI-CLEAN-FILE.
027700     IF NOT W-FILE-STATUS-OK
027800        GO TO 2300-EXIT
027900     END-IF.
028000
028100     READ ALI-CLEAN-FILE
028200         AT END SET W-ALI-EOF TO TRUE
028300     END-READ.
028400
028500     PERFORM 2300-ADD-ONE-ITEM-ID THRU
028600             2300-ADD-ONE-ITEM-ID-EXIT
028700             UNTIL W-ALI-EOF.
028800
028900     CLOSE ALI-CLEAN-FILE.
029000
029100 2300-EXIT.
029200     EXIT.
029300*----------------------------------------------------------------*
029400 2300-ADD-ONE-ITEM-ID.
029500     PERFORM 2310-FIND-ITEM-ID THRU 2310-FIND-ITEM-ID-EXIT.
029600     IF NOT W-QCK-KEY-FOUND AND
029700        QTB-ITEM-ID-COUNT < 2000
029800        ADD 1 TO QTB-ITEM-ID-COUNT
029900        SET QTB-ITEM-ID-IDX TO QTB-ITEM-ID-COUNT
030000        MOVE ALI-ITEM-ID TO QTB-ITEM-ID-OCC (QTB-ITEM-ID-IDX)
030100     END-IF.
030200
030300     READ ALI-CLEAN-FILE
030400         AT END SET W-ALI-EOF TO TRUE
030500     END-READ.
030600
030700 2300-ADD-ONE-ITEM-ID-EXIT.
030800     EXIT.
030900*----------------------------------------------------------------*
031000 2310-FIND-ITEM-ID.
031100     MOVE "N" TO W-QCK-FOUND-SW.
031200     SET QTB-ITEM-ID-IDX TO 1.
031300     PERFORM 2310-SCAN-ITEM-ID THRU 2310-SCAN-ITEM-ID-EXIT
031400             VARYING QTB-ITEM-ID-IDX FROM 1 BY 1
031500             UNTIL QTB-ITEM-ID-IDX > QTB-ITEM-ID-COUNT.
031600
031700 2310-FIND-ITEM-ID-EXIT.
031800     EXIT.
031900*----------------------------------------------------------------*
032000 2310-SCAN-ITEM-ID.
032100     IF QTB-ITEM-ID-OCC (QTB-ITEM-ID-IDX) = ALI-ITEM-ID
032200        SET W-QCK-KEY-FOUND TO TRUE
032300     END-IF.
032400
032500 2310-SCAN-ITEM-ID-EXIT.
032600     EXIT.
032700
032800*----------------------------------------------------------------*
032900 3000-CHECK-ALL-RELATIONSHIPS.
033000     PERFORM 3100-CHECK-RELATIONSHIP THRU 3100-EXIT.
033100     PERFORM 3200-CHECK-RELATIONSHIP THRU 3200-EXIT.
033200     PERFORM 3300-CHECK-RELATIONSHIP THRU 3300-EXIT.
033300     PERFORM 3400-CHECK-RELATIONSHIP THRU 3400-EXIT.
033400     PERFORM 3500-CHECK-RELATIONSHIP THRU 3500-EXIT.
033500     PERFORM 3600-CHECK-RELATIONSHIP THRU 3600-EXIT.
033600
033700 3000-EXIT.
033800     EXIT.
033900*----------------------------------------------------------------*
034000 3100-CHECK-RELATIONSHIP.
034100*    PARENT KEY DOMAIN: ORDER-ID
034200     MOVE SPACES TO QTB-REL-NAME.
034300     MOVE "ORDERDETAILS -> ITEMSELECTIONDETAILS"
034400          TO QTB-REL-NAME.
034500     MOVE QTB-ORDER-ID-COUNT TO QTB-REL-PARENT-COUNT.
034600     MOVE ZERO TO QTB-REL-CHILD-COUNT.
034700     MOVE ZERO TO QTB-REL-ORPHAN-COUNT.
034800     MOVE ZERO TO QTB-CHILD-SEEN-COUNT.
034900
035000     OPEN INPUT ISD-CLEAN-FILE.
035100     IF NOT W-FILE-STATUS-OK
035200        GO TO 3100-ROLL-UP-RELATIONSHIP
035300     END-IF.
035400
035500     READ ISD-CLEAN-FILE
035600         AT END SET W-ISD-EOF TO TRUE
035700     END-READ.
035800
035900     PERFORM 3100-CHECK-ONE-CHILD-RECORD THRU
036000             3100-CHECK-ONE-CHILD-RECORD-EXIT
036100             UNTIL W-ISD-EOF.
036200
036300     CLOSE ISD-CLEAN-FILE.
036400     SET W-ISD-EOF-SW TO SPACES.
036500
036600 3100-ROLL-UP-RELATIONSHIP.
036700     MOVE ZERO TO W-QCK-NOCHILD-CT.
036800     SET QTB-ORDER-ID-IDX TO 1.
036900     PERFORM 3100-COUNT-ONE-NOCHILD-PARENT THRU
037000             3100-COUNT-ONE-NOCHILD-PARENT-EXIT
037100             VARYING QTB-ORDER-ID-IDX FROM 1 BY 1
037200             UNTIL QTB-ORDER-ID-IDX > QTB-ORDER-ID-COUNT.
037300     MOVE W-QCK-NOCHILD-CT TO QTB-REL-NO-CHILD-COUNT.
037400
037500     IF QTB-REL-PARENT-COUNT > 0
037600        COMPUTE QTB-REL-NO-CHILD-PERCENT ROUNDED =
037700                (W-QCK-NOCHILD-CT / QTB-REL-PARENT-COUNT)
037800                * 100
037900     ELSE
038000        MOVE ZERO TO QTB-REL-NO-CHILD-PERCENT
038100     END-IF.
038200
038300     IF QTB-REL-ORPHAN-COUNT > 0
038400        MOVE "VIOLATION" TO QTB-REL-STATUS
038500        SET W-QCK-ANY-CRITICAL TO TRUE
038600     ELSE
038700        MOVE "VALID" TO QTB-REL-STATUS
038800     END-IF.
038900
039000     IF QTB-REL-IDX NOT > 6
039100        MOVE QTB-REL-NAME TO
039200             QTB-REL-OCC-NAME (QTB-REL-IDX)
039300        MOVE QTB-REL-PARENT-COUNT TO
039400             QTB-REL-OCC-PARENT-CT (QTB-REL-IDX)
039500        MOVE QTB-REL-CHILD-COUNT TO
039600             QTB-REL-OCC-CHILD-CT (QTB-REL-IDX)
039700        MOVE QTB-REL-ORPHAN-COUNT TO
039800             QTB-REL-OCC-ORPHAN-CT (QTB-REL-IDX)
039900        MOVE QTB-REL-NO-CHILD-COUNT TO
040000             QTB-REL-OCC-NOCHILD-CT (QTB-REL-IDX)
040100        MOVE QTB-REL-NO-CHILD-PERCENT TO
040200             QTB-REL-OCC-NOCHILD-PCT (QTB-REL-IDX)
040300        MOVE QTB-REL-STATUS TO
040400             QTB-REL-OCC-STATUS (QTB-REL-IDX)
040500        SET QTB-REL-IDX UP BY 1
040600     END-IF.
040700
040800 3100-EXIT.
040900     EXIT.
041000*----------------------------------------------------------------*
041100 3100-CHECK-ONE-CHILD-RECORD.
041200     ADD 1 TO QTB-REL-CHILD-COUNT.
041300
041400     MOVE "N" TO W-QCK-FOUND-SW.
041500     SET QTB-ORDER-ID-IDX TO 1.
041600     PERFORM 3100-SCAN-PARENT-KEY THRU
041700             3100-SCAN-PARENT-KEY-EXIT
041800             VARYING QTB-ORDER-ID-IDX FROM 1 BY 1
041900             UNTIL QTB-ORDER-ID-IDX > QTB-ORDER-ID-COUNT.
042000
042100     IF NOT W-QCK-KEY-FOUND
042200        ADD 1 TO QTB-REL-ORPHAN-COUNT
042300     END-IF.
042400
042500     PERFORM 3100-ADD-CHILD-SEEN THRU
042600             3100-ADD-CHILD-SEEN-EXIT.
042700
042800     READ ISD-CLEAN-FILE
042900         AT END SET W-ISD-EOF TO TRUE
043000     END-READ.
043100
043200 3100-CHECK-ONE-CHILD-RECORD-EXIT.
043300     EXIT.
043400*----------------------------------------------------------------*
043500 3100-SCAN-PARENT-KEY.
043600     IF QTB-ORDER-ID-OCC (QTB-ORDER-ID-IDX) = ISD-ORDER-ID
043700        SET W-QCK-KEY-FOUND TO TRUE
043800     END-IF.
043900
044000 3100-SCAN-PARENT-KEY-EXIT.
044100     EXIT.
044200*----------------------------------------------------------------*
044300*    DISTINCT CHILD KEYS SEEN THIS RELATIONSHIP, SO THE
044400*    PARENTS-WITHOUT-CHILDREN COUNT BELOW DOES NOT OVER-COUNT
044500*    A PARENT THAT HAS SEVERAL CHILD RECORDS.
044600 3100-ADD-CHILD-SEEN.
044700     MOVE SPACES TO W-QCK-CHILD-NUM.
044800     MOVE ISD-ORDER-ID TO W-QCK-CHILD-NUM.
044900     MOVE "N" TO W-QCK-FOUND-SW.
045000     SET QTB-CHILD-SEEN-IDX TO 1.
045100     PERFORM 3100-SCAN-CHILD-SEEN THRU
045200             3100-SCAN-CHILD-SEEN-EXIT
045300             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
045400             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
045500     IF NOT W-QCK-KEY-FOUND AND
045600        QTB-CHILD-SEEN-COUNT < 2000
045700        ADD 1 TO QTB-CHILD-SEEN-COUNT
045800        SET QTB-CHILD-SEEN-IDX TO QTB-CHILD-SEEN-COUNT
045900        MOVE W-QCK-CHILD-NUM TO
046000             QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX)
046100     END-IF.
046200
046300 3100-ADD-CHILD-SEEN-EXIT.
046400     EXIT.
046500*----------------------------------------------------------------*
046600 3100-SCAN-CHILD-SEEN.
046700     IF QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX) =
046800        W-QCK-CHILD-NUM
046900        SET W-QCK-KEY-FOUND TO TRUE
047000     END-IF.
047100
047200 3100-SCAN-CHILD-SEEN-EXIT.
047300     EXIT.
047400*----------------------------------------------------------------*
047500 3100-COUNT-ONE-NOCHILD-PARENT.
047600     MOVE SPACES TO W-QCK-CHILD-NUM.
047700     MOVE QTB-ORDER-ID-OCC (QTB-ORDER-ID-IDX)
047800          TO W-QCK-CHILD-NUM.
047900     MOVE "N" TO W-QCK-FOUND-SW.
048000     SET QTB-CHILD-SEEN-IDX TO 1.
048100     PERFORM 3100-SCAN-CHILD-SEEN THRU
048200             3100-SCAN-CHILD-SEEN-EXIT
048300             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
048400             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
048500     IF NOT W-QCK-KEY-FOUND
048600        ADD 1 TO W-QCK-NOCHILD-CT
048700     END-IF.
048800
048900 3100-COUNT-ONE-NOCHILD-PARENT-EXIT.
049000     EXIT.
049100*----------------------------------------------------------------*
049200 3200-CHECK-RELATIONSHIP.
049300*    PARENT KEY DOMAIN: ORDER-ID
049400     MOVE SPACES TO QTB-REL-NAME.
049500     MOVE "ORDERDETAILS -> PAYMENTDETAILS"
049600          TO QTB-REL-NAME.
049700     MOVE QTB-ORDER-ID-COUNT TO QTB-REL-PARENT-COUNT.
049800     MOVE ZERO TO QTB-REL-CHILD-COUNT.
049900     MOVE ZERO TO QTB-REL-ORPHAN-COUNT.
050000     MOVE ZERO TO QTB-CHILD-SEEN-COUNT.
050100
050200     OPEN INPUT PAY-CLEAN-FILE.
050300     IF NOT W-FILE-STATUS-OK
050400        GO TO 3200-ROLL-UP-RELATIONSHIP
050500     END-IF.
050600
050700     READ PAY-CLEAN-FILE
050800         AT END SET W-PAY-EOF TO TRUE
050900     END-READ.
051000
051100     PERFORM 3200-CHECK-ONE-CHILD-RECORD THRU
051200             3200-CHECK-ONE-CHILD-RECORD-EXIT
051300             UNTIL W-PAY-EOF.
051400
051500     CLOSE PAY-CLEAN-FILE.
051600     SET W-PAY-EOF-SW TO SPACES.
051700
051800 3200-ROLL-UP-RELATIONSHIP.
051900     MOVE ZERO TO W-QCK-NOCHILD-CT.
052000     SET QTB-ORDER-ID-IDX TO 1.
052100     PERFORM 3200-COUNT-ONE-NOCHILD-PARENT THRU
052200             3200-COUNT-ONE-NOCHILD-PARENT-EXIT
052300             VARYING QTB-ORDER-ID-IDX FROM 1 BY 1
052400             UNTIL QTB-ORDER-ID-IDX > QTB-ORDER-ID-COUNT.
052500     MOVE W-QCK-NOCHILD-CT TO QTB-REL-NO-CHILD-COUNT.
052600
052700     IF QTB-REL-PARENT-COUNT > 0
052800        COMPUTE QTB-REL-NO-CHILD-PERCENT ROUNDED =
052900                (W-QCK-NOCHILD-CT / QTB-REL-PARENT-COUNT)
053000                * 100
053100     ELSE
053200        MOVE ZERO TO QTB-REL-NO-CHILD-PERCENT
053300     END-IF.
053400
053500     IF QTB-REL-ORPHAN-COUNT > 0
053600        MOVE "VIOLATION" TO QTB-REL-STATUS
053700        SET W-QCK-ANY-CRITICAL TO TRUE
053800     ELSE
053900        MOVE "VALID" TO QTB-REL-STATUS
054000     END-IF.
054100
054200     IF QTB-REL-IDX NOT > 6
054300        MOVE QTB-REL-NAME TO
054400             QTB-REL-OCC-NAME (QTB-REL-IDX)
054500        MOVE QTB-REL-PARENT-COUNT TO
054600             QTB-REL-OCC-PARENT-CT (QTB-REL-IDX)
054700        MOVE QTB-REL-CHILD-COUNT TO
054800             QTB-REL-OCC-CHILD-CT (QTB-REL-IDX)
054900        MOVE QTB-REL-ORPHAN-COUNT TO
055000             QTB-REL-OCC-ORPHAN-CT (QTB-REL-IDX)
055100        MOVE QTB-REL-NO-CHILD-COUNT TO
055200             QTB-REL-OCC-NOCHILD-CT (QTB-REL-IDX)
055300        MOVE QTB-REL-NO-CHILD-PERCENT TO
055400             QTB-REL-OCC-NOCHILD-PCT (QTB-REL-IDX)
055500        MOVE QTB-REL-STATUS TO
055600             QTB-REL-OCC-STATUS (QTB-REL-IDX)
055700        SET QTB-REL-IDX UP BY 1
055800     END-IF.
055900
056000 3200-EXIT.
056100     EXIT.
056200*----------------------------------------------------------------*
056300 3200-CHECK-ONE-CHILD-RECORD.
056400     ADD 1 TO QTB-REL-CHILD-COUNT.
056500
056600     MOVE "N" TO W-QCK-FOUND-SW.
056700     SET QTB-ORDER-ID-IDX TO 1.
056800     PERFORM 3200-SCAN-PARENT-KEY THRU
056900             3200-SCAN-PARENT-KEY-EXIT
057000             VARYING QTB-ORDER-ID-IDX FROM 1 BY 1
057100             UNTIL QTB-ORDER-ID-IDX > QTB-ORDER-ID-COUNT.
057200
057300     IF NOT W-QCK-KEY-FOUND
057400        ADD 1 TO QTB-REL-ORPHAN-COUNT
057500     END-IF.
057600
057700     PERFORM 3200-ADD-CHILD-SEEN THRU
057800             3200-ADD-CHILD-SEEN-EXIT.
057900
058000     READ PAY-CLEAN-FILE
058100         AT END SET W-PAY-EOF TO TRUE
058200     END-READ.
058300
058400 3200-CHECK-ONE-CHILD-RECORD-EXIT.
058500     EXIT.
058600*----------------------------------------------------------------*
058700 3200-SCAN-PARENT-KEY.
058800     IF QTB-ORDER-ID-OCC (QTB-ORDER-ID-IDX) = PAY-ORDER-ID
058900        SET W-QCK-KEY-FOUND TO TRUE
059000     END-IF.
059100
059200 3200-SCAN-PARENT-KEY-EXIT.
059300     EXIT.
059400*----------------------------------------------------------------*
059500*    DISTINCT CHILD KEYS SEEN THIS RELATIONSHIP, SO THE
059600*    PARENTS-WITHOUT-CHILDREN COUNT BELOW DOES NOT OVER-COUNT
059700*    A PARENT THAT HAS SEVERAL CHILD RECORDS.
059800 3200-ADD-CHILD-SEEN.
059900     MOVE SPACES TO W-QCK-CHILD-NUM.
060000     MOVE PAY-ORDER-ID TO W-QCK-CHILD-NUM.
060100     MOVE "N" TO W-QCK-FOUND-SW.
060200     SET QTB-CHILD-SEEN-IDX TO 1.
060300     PERFORM 3200-SCAN-CHILD-SEEN THRU
060400             3200-SCAN-CHILD-SEEN-EXIT
060500             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
060600             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
060700     IF NOT W-QCK-KEY-FOUND AND
060800        QTB-CHILD-SEEN-COUNT < 2000
060900        ADD 1 TO QTB-CHILD-SEEN-COUNT
061000        SET QTB-CHILD-SEEN-IDX TO QTB-CHILD-SEEN-COUNT
061100        MOVE W-QCK-CHILD-NUM TO
061200             QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX)
061300     END-IF.
061400
061500 3200-ADD-CHILD-SEEN-EXIT.
061600     EXIT.
061700*----------------------------------------------------------------*
061800 3200-SCAN-CHILD-SEEN.
061900     IF QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX) =
062000        W-QCK-CHILD-NUM
062100        SET W-QCK-KEY-FOUND TO TRUE
062200     END-IF.
062300
062400 3200-SCAN-CHILD-SEEN-EXIT.
062500     EXIT.
062600*----------------------------------------------------------------*
062700 3200-COUNT-ONE-NOCHILD-PARENT.
062800     MOVE SPACES TO W-QCK-CHILD-NUM.
062900     MOVE QTB-ORDER-ID-OCC (QTB-ORDER-ID-IDX)
063000          TO W-QCK-CHILD-NUM.
063100     MOVE "N" TO W-QCK-FOUND-SW.
063200     SET QTB-CHILD-SEEN-IDX TO 1.
063300     PERFORM 3200-SCAN-CHILD-SEEN THRU
063400             3200-SCAN-CHILD-SEEN-EXIT
063500             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
063600             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
063700     IF NOT W-QCK-KEY-FOUND
063800        ADD 1 TO W-QCK-NOCHILD-CT
063900     END-IF.
064000
064100 3200-COUNT-ONE-NOCHILD-PARENT-EXIT.
064200     EXIT.
064300*----------------------------------------------------------------*
064400 3300-CHECK-RELATIONSHIP.
064500*    PARENT KEY DOMAIN: CHECK-ID
064600     MOVE SPACES TO QTB-REL-NAME.
064700     MOVE "CHECKDETAILS -> ITEMSELECTIONDETAILS"
064800          TO QTB-REL-NAME.
064900     MOVE QTB-CHECK-ID-COUNT TO QTB-REL-PARENT-COUNT.
065000     MOVE ZERO TO QTB-REL-CHILD-COUNT.
065100     MOVE ZERO TO QTB-REL-ORPHAN-COUNT.
065200     MOVE ZERO TO QTB-CHILD-SEEN-COUNT.
065300
065400     OPEN INPUT ISD-CLEAN-FILE.
065500     IF NOT W-FILE-STATUS-OK
065600        GO TO 3300-ROLL-UP-RELATIONSHIP
065700     END-IF.
065800
065900     READ ISD-CLEAN-FILE
066000         AT END SET W-ISD-EOF TO TRUE
066100     END-READ.
066200
066300     PERFORM 3300-CHECK-ONE-CHILD-RECORD THRU
066400             3300-CHECK-ONE-CHILD-RECORD-EXIT
066500             UNTIL W-ISD-EOF.
066600
066700     CLOSE ISD-CLEAN-FILE.
066800     SET W-ISD-EOF-SW TO SPACES.
066900
067000 3300-ROLL-UP-RELATIONSHIP.
067100     MOVE ZERO TO W-QCK-NOCHILD-CT.
067200     SET QTB-CHECK-ID-IDX TO 1.
067300     PERFORM 3300-COUNT-ONE-NOCHILD-PARENT THRU
067400             3300-COUNT-ONE-NOCHILD-PARENT-EXIT
067500             VARYING QTB-CHECK-ID-IDX FROM 1 BY 1
067600             UNTIL QTB-CHECK-ID-IDX > QTB-CHECK-ID-COUNT.
067700     MOVE W-QCK-NOCHILD-CT TO QTB-REL-NO-CHILD-COUNT.
067800
067900     IF QTB-REL-PARENT-COUNT > 0
068000        COMPUTE QTB-REL-NO-CHILD-PERCENT ROUNDED =
068100                (W-QCK-NOCHILD-CT / QTB-REL-PARENT-COUNT)
068200                * 100
068300     ELSE
068400        MOVE ZERO TO QTB-REL-NO-CHILD-PERCENT
068500     END-IF.
068600
068700     IF QTB-REL-ORPHAN-COUNT > 0
068800        MOVE "VIOLATION" TO QTB-REL-STATUS
068900        SET W-QCK-ANY-CRITICAL TO TRUE
069000     ELSE
069100        MOVE "VALID" TO QTB-REL-STATUS
069200     END-IF.
069300
069400     IF QTB-REL-IDX NOT > 6
069500        MOVE QTB-REL-NAME TO
069600             QTB-REL-OCC-NAME (QTB-REL-IDX)
069700        MOVE QTB-REL-PARENT-COUNT TO
069800             QTB-REL-OCC-PARENT-CT (QTB-REL-IDX)
069900        MOVE QTB-REL-CHILD-COUNT TO
070000             QTB-REL-OCC-CHILD-CT (QTB-REL-IDX)
070100        MOVE QTB-REL-ORPHAN-COUNT TO
070200             QTB-REL-OCC-ORPHAN-CT (QTB-REL-IDX)
070300        MOVE QTB-REL-NO-CHILD-COUNT TO
070400             QTB-REL-OCC-NOCHILD-CT (QTB-REL-IDX)
070500        MOVE QTB-REL-NO-CHILD-PERCENT TO
070600             QTB-REL-OCC-NOCHILD-PCT (QTB-REL-IDX)
070700        MOVE QTB-REL-STATUS TO
070800             QTB-REL-OCC-STATUS (QTB-REL-IDX)
070900        SET QTB-REL-IDX UP BY 1
071000     END-IF.
071100
071200 3300-EXIT.
071300     EXIT.
071400*----------------------------------------------------------------*
071500 3300-CHECK-ONE-CHILD-RECORD.
071600     ADD 1 TO QTB-REL-CHILD-COUNT.
071700
071800     MOVE "N" TO W-QCK-FOUND-SW.
071900     SET QTB-CHECK-ID-IDX TO 1.
072000     PERFORM 3300-SCAN-PARENT-KEY THRU
072100             3300-SCAN-PARENT-KEY-EXIT
072200             VARYING QTB-CHECK-ID-IDX FROM 1 BY 1
072300             UNTIL QTB-CHECK-ID-IDX > QTB-CHECK-ID-COUNT.
072400
072500     IF NOT W-QCK-KEY-FOUND
072600        ADD 1 TO QTB-REL-ORPHAN-COUNT
072700     END-IF.
072800
072900     PERFORM 3300-ADD-CHILD-SEEN THRU
073000             3300-ADD-CHILD-SEEN-EXIT.
073100
073200     READ ISD-CLEAN-FILE
073300         AT END SET W-ISD-EOF TO TRUE
073400     END-READ.
073500
073600 3300-CHECK-ONE-CHILD-RECORD-EXIT.
073700     EXIT.
073800*----------------------------------------------------------------*
073900 3300-SCAN-PARENT-KEY.
074000     IF QTB-CHECK-ID-OCC (QTB-CHECK-ID-IDX) = ISD-CHECK-ID
074100        SET W-QCK-KEY-FOUND TO TRUE
074200     END-IF.
074300
074400 3300-SCAN-PARENT-KEY-EXIT.
074500     EXIT.
074600*----------------------------------------------------------------*
074700*    DISTINCT CHILD KEYS SEEN THIS RELATIONSHIP, SO THE
074800*    PARENTS-WITHOUT-CHILDREN COUNT BELOW DOES NOT OVER-COUNT
074900*    A PARENT THAT HAS SEVERAL CHILD RECORDS.
075000 3300-ADD-CHILD-SEEN.
075100     MOVE SPACES TO W-QCK-CHILD-NUM.
075200     MOVE ISD-CHECK-ID TO W-QCK-CHILD-NUM.
075300     MOVE "N" TO W-QCK-FOUND-SW.
075400     SET QTB-CHILD-SEEN-IDX TO 1.
075500     PERFORM 3300-SCAN-CHILD-SEEN THRU
075600             3300-SCAN-CHILD-SEEN-EXIT
075700             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
075800             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
075900     IF NOT W-QCK-KEY-FOUND AND
076000        QTB-CHILD-SEEN-COUNT < 2000
076100        ADD 1 TO QTB-CHILD-SEEN-COUNT
076200        SET QTB-CHILD-SEEN-IDX TO QTB-CHILD-SEEN-COUNT
076300        MOVE W-QCK-CHILD-NUM TO
076400             QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX)
076500     END-IF.
076600
076700 3300-ADD-CHILD-SEEN-EXIT.
076800     EXIT.
076900*----------------------------------------------------------------*
077000 3300-SCAN-CHILD-SEEN.
077100     IF QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX) =
077200        W-QCK-CHILD-NUM
077300        SET W-QCK-KEY-FOUND TO TRUE
077400     END-IF.
077500
077600 3300-SCAN-CHILD-SEEN-EXIT.
077700     EXIT.
077800*----------------------------------------------------------------*
077900 3300-COUNT-ONE-NOCHILD-PARENT.
078000     MOVE SPACES TO W-QCK-CHILD-NUM.
078100     MOVE QTB-CHECK-ID-OCC (QTB-CHECK-ID-IDX)
078200          TO W-QCK-CHILD-NUM.
078300     MOVE "N" TO W-QCK-FOUND-SW.
078400     SET QTB-CHILD-SEEN-IDX TO 1.
078500     PERFORM 3300-SCAN-CHILD-SEEN THRU
078600             3300-SCAN-CHILD-SEEN-EXIT
078700             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
078800             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
078900     IF NOT W-QCK-KEY-FOUND
079000        ADD 1 TO W-QCK-NOCHILD-CT
079100     END-IF.
079200
079300 3300-COUNT-ONE-NOCHILD-PARENT-EXIT.
079400     EXIT.
079500*----------------------------------------------------------------*
079600 3400-CHECK-RELATIONSHIP.
079700*    PARENT KEY DOMAIN: CHECK-ID
079800     MOVE SPACES TO QTB-REL-NAME.
079900     MOVE "CHECKDETAILS -> PAYMENTDETAILS"
080000          TO QTB-REL-NAME.
080100     MOVE QTB-CHECK-ID-COUNT TO QTB-REL-PARENT-COUNT.
080200     MOVE ZERO TO QTB-REL-CHILD-COUNT.
080300     MOVE ZERO TO QTB-REL-ORPHAN-COUNT.
080400     MOVE ZERO TO QTB-CHILD-SEEN-COUNT.
080500
080600     OPEN INPUT PAY-CLEAN-FILE.
080700     IF NOT W-FILE-STATUS-OK
080800        GO TO 3400-ROLL-UP-RELATIONSHIP
080900     END-IF.
081000
081100     READ PAY-CLEAN-FILE
081200         AT END SET W-PAY-EOF TO TRUE
081300     END-READ.
081400
081500     PERFORM 3400-CHECK-ONE-CHILD-RECORD THRU
081600             3400-CHECK-ONE-CHILD-RECORD-EXIT
081700             UNTIL W-PAY-EOF.
081800
081900     CLOSE PAY-CLEAN-FILE.
082000     SET W-PAY-EOF-SW TO SPACES.
082100
082200 3400-ROLL-UP-RELATIONSHIP.
082300     MOVE ZERO TO W-QCK-NOCHILD-CT.
082400     SET QTB-CHECK-ID-IDX TO 1.
082500     PERFORM 3400-COUNT-ONE-NOCHILD-PARENT THRU
082600             3400-COUNT-ONE-NOCHILD-PARENT-EXIT
082700             VARYING QTB-CHECK-ID-IDX FROM 1 BY 1
082800             UNTIL QTB-CHECK-ID-IDX > QTB-CHECK-ID-COUNT.
082900     MOVE W-QCK-NOCHILD-CT TO QTB-REL-NO-CHILD-COUNT.
083000
083100     IF QTB-REL-PARENT-COUNT > 0
083200        COMPUTE QTB-REL-NO-CHILD-PERCENT ROUNDED =
083300                (W-QCK-NOCHILD-CT / QTB-REL-PARENT-COUNT)
083400                * 100
083500     ELSE
083600        MOVE ZERO TO QTB-REL-NO-CHILD-PERCENT
083700     END-IF.
083800
083900     IF QTB-REL-ORPHAN-COUNT > 0
084000        MOVE "VIOLATION" TO QTB-REL-STATUS
084100        SET W-QCK-ANY-CRITICAL TO TRUE
084200     ELSE
084300        MOVE "VALID" TO QTB-REL-STATUS
084400     END-IF.
084500
084600     IF QTB-REL-IDX NOT > 6
084700        MOVE QTB-REL-NAME TO
084800             QTB-REL-OCC-NAME (QTB-REL-IDX)
084900        MOVE QTB-REL-PARENT-COUNT TO
085000             QTB-REL-OCC-PARENT-CT (QTB-REL-IDX)
085100        MOVE QTB-REL-CHILD-COUNT TO
085200             QTB-REL-OCC-CHILD-CT (QTB-REL-IDX)
085300        MOVE QTB-REL-ORPHAN-COUNT TO
085400             QTB-REL-OCC-ORPHAN-CT (QTB-REL-IDX)
085500        MOVE QTB-REL-NO-CHILD-COUNT TO
085600             QTB-REL-OCC-NOCHILD-CT (QTB-REL-IDX)
085700        MOVE QTB-REL-NO-CHILD-PERCENT TO
085800             QTB-REL-OCC-NOCHILD-PCT (QTB-REL-IDX)
085900        MOVE QTB-REL-STATUS TO
086000             QTB-REL-OCC-STATUS (QTB-REL-IDX)
086100        SET QTB-REL-IDX UP BY 1
086200     END-IF.
086300
086400 3400-EXIT.
086500     EXIT.
086600*----------------------------------------------------------------*
086700 3400-CHECK-ONE-CHILD-RECORD.
086800     ADD 1 TO QTB-REL-CHILD-COUNT.
086900
087000     MOVE "N" TO W-QCK-FOUND-SW.
087100     SET QTB-CHECK-ID-IDX TO 1.
087200     PERFORM 3400-SCAN-PARENT-KEY THRU
087300             3400-SCAN-PARENT-KEY-EXIT
087400             VARYING QTB-CHECK-ID-IDX FROM 1 BY 1
087500             UNTIL QTB-CHECK-ID-IDX > QTB-CHECK-ID-COUNT.
087600
087700     IF NOT W-QCK-KEY-FOUND
087800        ADD 1 TO QTB-REL-ORPHAN-COUNT
087900     END-IF.
088000
088100     PERFORM 3400-ADD-CHILD-SEEN THRU
088200             3400-ADD-CHILD-SEEN-EXIT.
088300
088400     READ PAY-CLEAN-FILE
088500         AT END SET W-PAY-EOF TO TRUE
088600     END-READ.
088700
088800 3400-CHECK-ONE-CHILD-RECORD-EXIT.
088900     EXIT.
089000*----------------------------------------------------------------*
089100 3400-SCAN-PARENT-KEY.
089200     IF QTB-CHECK-ID-OCC (QTB-CHECK-ID-IDX) = PAY-CHECK-ID
089300        SET W-QCK-KEY-FOUND TO TRUE
089400     END-IF.
089500
089600 3400-SCAN-PARENT-KEY-EXIT.
089700     EXIT.
089800*----------------------------------------------------------------*
089900*    DISTINCT CHILD KEYS SEEN THIS RELATIONSHIP, SO THE
090000*    PARENTS-WITHOUT-CHILDREN COUNT BELOW DOES NOT OVER-COUNT
090100*    A PARENT THAT HAS SEVERAL CHILD RECORDS.
090200 3400-ADD-CHILD-SEEN.
090300     MOVE SPACES TO W-QCK-CHILD-NUM.
090400     MOVE PAY-CHECK-ID TO W-QCK-CHILD-NUM.
090500     MOVE "N" TO W-QCK-FOUND-SW.
090600     SET QTB-CHILD-SEEN-IDX TO 1.
090700     PERFORM 3400-SCAN-CHILD-SEEN THRU
090800             3400-SCAN-CHILD-SEEN-EXIT
090900             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
091000             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
091100     IF NOT W-QCK-KEY-FOUND AND
091200        QTB-CHILD-SEEN-COUNT < 2000
091300        ADD 1 TO QTB-CHILD-SEEN-COUNT
091400        SET QTB-CHILD-SEEN-IDX TO QTB-CHILD-SEEN-COUNT
091500        MOVE W-QCK-CHILD-NUM TO
091600             QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX)
091700     END-IF.
091800
091900 3400-ADD-CHILD-SEEN-EXIT.
092000     EXIT.
092100*----------------------------------------------------------------*
092200 3400-SCAN-CHILD-SEEN.
092300     IF QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX) =
092400        W-QCK-CHILD-NUM
092500        SET W-QCK-KEY-FOUND TO TRUE
092600     END-IF.
092700
092800 3400-SCAN-CHILD-SEEN-EXIT.
092900     EXIT.
093000*----------------------------------------------------------------*
093100 3400-COUNT-ONE-NOCHILD-PARENT.
093200     MOVE SPACES TO W-QCK-CHILD-NUM.
093300     MOVE QTB-CHECK-ID-OCC (QTB-CHECK-ID-IDX)
093400          TO W-QCK-CHILD-NUM.
093500     MOVE "N" TO W-QCK-FOUND-SW.
093600     SET QTB-CHILD-SEEN-IDX TO 1.
093700     PERFORM 3400-SCAN-CHILD-SEEN THRU
093800             3400-SCAN-CHILD-SEEN-EXIT
093900             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
094000             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
094100     IF NOT W-QCK-KEY-FOUND
094200        ADD 1 TO W-QCK-NOCHILD-CT
094300     END-IF.
094400
094500 3400-COUNT-ONE-NOCHILD-PARENT-EXIT.
094600     EXIT.
094700*----------------------------------------------------------------*
094800 3500-CHECK-RELATIONSHIP.
094900*    PARENT KEY DOMAIN: CHECK-NUMBER
095000     MOVE SPACES TO QTB-REL-NAME.
095100     MOVE "CHECKDETAILS -> KITCHENTIMINGS"
095200          TO QTB-REL-NAME.
095300     MOVE QTB-CHECK-NUMBER-COUNT TO QTB-REL-PARENT-COUNT.
095400     MOVE ZERO TO QTB-REL-CHILD-COUNT.
095500     MOVE ZERO TO QTB-REL-ORPHAN-COUNT.
095600     MOVE ZERO TO QTB-CHILD-SEEN-COUNT.
095700
095800     OPEN INPUT KTM-CLEAN-FILE.
095900     IF NOT W-FILE-STATUS-OK
096000        GO TO 3500-ROLL-UP-RELATIONSHIP
096100     END-IF.
096200
096300     READ KTM-CLEAN-FILE
096400         AT END SET W-KTM-EOF TO TRUE
096500     END-READ.
096600
096700     PERFORM 3500-CHECK-ONE-CHILD-RECORD THRU
096800             3500-CHECK-ONE-CHILD-RECORD-EXIT
096900             UNTIL W-KTM-EOF.
097000
097100     CLOSE KTM-CLEAN-FILE.
097200     SET W-KTM-EOF-SW TO SPACES.
097300
097400 3500-ROLL-UP-RELATIONSHIP.
097500     MOVE ZERO TO W-QCK-NOCHILD-CT.
097600     SET QTB-CHECK-NO-IDX TO 1.
097700     PERFORM 3500-COUNT-ONE-NOCHILD-PARENT THRU
097800             3500-COUNT-ONE-NOCHILD-PARENT-EXIT
097900             VARYING QTB-CHECK-NO-IDX FROM 1 BY 1
098000             UNTIL QTB-CHECK-NO-IDX > QTB-CHECK-NUMBER-COUNT.
098100     MOVE W-QCK-NOCHILD-CT TO QTB-REL-NO-CHILD-COUNT.
098200
098300     IF QTB-REL-PARENT-COUNT > 0
098400        COMPUTE QTB-REL-NO-CHILD-PERCENT ROUNDED =
098500                (W-QCK-NOCHILD-CT / QTB-REL-PARENT-COUNT)
098600                * 100
098700     ELSE
098800        MOVE ZERO TO QTB-REL-NO-CHILD-PERCENT
098900     END-IF.
099000
099100     IF QTB-REL-ORPHAN-COUNT > 0
099200        MOVE "VIOLATION" TO QTB-REL-STATUS
099300        SET W-QCK-ANY-CRITICAL TO TRUE
099400     ELSE
099500        MOVE "VALID" TO QTB-REL-STATUS
099600     END-IF.
099700
099800     IF QTB-REL-IDX NOT > 6
099900        MOVE QTB-REL-NAME TO
100000             QTB-REL-OCC-NAME (QTB-REL-IDX)
100100        MOVE QTB-REL-PARENT-COUNT TO
100200             QTB-REL-OCC-PARENT-CT (QTB-REL-IDX)
100300        MOVE QTB-REL-CHILD-COUNT TO
100400             QTB-REL-OCC-CHILD-CT (QTB-REL-IDX)
100500        MOVE QTB-REL-ORPHAN-COUNT TO
100600             QTB-REL-OCC-ORPHAN-CT (QTB-REL-IDX)
100700        MOVE QTB-REL-NO-CHILD-COUNT TO
100800             QTB-REL-OCC-NOCHILD-CT (QTB-REL-IDX)
100900        MOVE QTB-REL-NO-CHILD-PERCENT TO
101000             QTB-REL-OCC-NOCHILD-PCT (QTB-REL-IDX)
101100        MOVE QTB-REL-STATUS TO
101200             QTB-REL-OCC-STATUS (QTB-REL-IDX)
101300        SET QTB-REL-IDX UP BY 1
101400     END-IF.
101500
101600 3500-EXIT.
101700     EXIT.
101800*----------------------------------------------------------------*
101900 3500-CHECK-ONE-CHILD-RECORD.
102000     ADD 1 TO QTB-REL-CHILD-COUNT.
102100
102200     MOVE "N" TO W-QCK-FOUND-SW.
102300     SET QTB-CHECK-NO-IDX TO 1.
102400     PERFORM 3500-SCAN-PARENT-KEY THRU
102500             3500-SCAN-PARENT-KEY-EXIT
102600             VARYING QTB-CHECK-NO-IDX FROM 1 BY 1
102700             UNTIL QTB-CHECK-NO-IDX > QTB-CHECK-NUMBER-COUNT.
102800
102900     IF NOT W-QCK-KEY-FOUND
103000        ADD 1 TO QTB-REL-ORPHAN-COUNT
103100     END-IF.
103200
103300     PERFORM 3500-ADD-CHILD-SEEN THRU
103400             3500-ADD-CHILD-SEEN-EXIT.
103500
103600     READ KTM-CLEAN-FILE
103700         AT END SET W-KTM-EOF TO TRUE
103800     END-READ.
103900
104000 3500-CHECK-ONE-CHILD-RECORD-EXIT.
104100     EXIT.
104200*----------------------------------------------------------------*
104300 3500-SCAN-PARENT-KEY.
104400     IF QTB-CHECK-NUMBER-OCC (QTB-CHECK-NO-IDX) = KTM-CHECK-NUMBER
104500        SET W-QCK-KEY-FOUND TO TRUE
104600     END-IF.
104700
104800 3500-SCAN-PARENT-KEY-EXIT.
104900     EXIT.
105000*----------------------------------------------------------------*
105100*    DISTINCT CHILD KEYS SEEN THIS RELATIONSHIP, SO THE
105200*    PARENTS-WITHOUT-CHILDREN COUNT BELOW DOES NOT OVER-COUNT
105300*    A PARENT THAT HAS SEVERAL CHILD RECORDS.
105400 3500-ADD-CHILD-SEEN.
105500     MOVE SPACES TO W-QCK-CHILD-NUM.
105600     MOVE KTM-CHECK-NUMBER TO W-QCK-CHILD-NUM.
105700     MOVE "N" TO W-QCK-FOUND-SW.
105800     SET QTB-CHILD-SEEN-IDX TO 1.
105900     PERFORM 3500-SCAN-CHILD-SEEN THRU
106000             3500-SCAN-CHILD-SEEN-EXIT
106100             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
106200             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
106300     IF NOT W-QCK-KEY-FOUND AND
106400        QTB-CHILD-SEEN-COUNT < 2000
106500        ADD 1 TO QTB-CHILD-SEEN-COUNT
106600        SET QTB-CHILD-SEEN-IDX TO QTB-CHILD-SEEN-COUNT
106700        MOVE W-QCK-CHILD-NUM TO
106800             QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX)
106900     END-IF.
107000
107100 3500-ADD-CHILD-SEEN-EXIT.
107200     EXIT.
107300*----------------------------------------------------------------*
107400 3500-SCAN-CHILD-SEEN.
107500     IF QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX) =
107600        W-QCK-CHILD-NUM
107700        SET W-QCK-KEY-FOUND TO TRUE
107800     END-IF.
107900
108000 3500-SCAN-CHILD-SEEN-EXIT.
108100     EXIT.
108200*----------------------------------------------------------------*
108300 3500-COUNT-ONE-NOCHILD-PARENT.
108400     MOVE SPACES TO W-QCK-CHILD-NUM.
108500     MOVE QTB-CHECK-NUMBER-OCC (QTB-CHECK-NO-IDX)
108600          TO W-QCK-CHILD-NUM.
108700     MOVE "N" TO W-QCK-FOUND-SW.
108800     SET QTB-CHILD-SEEN-IDX TO 1.
108900     PERFORM 3500-SCAN-CHILD-SEEN THRU
109000             3500-SCAN-CHILD-SEEN-EXIT
109100             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
109200             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
109300     IF NOT W-QCK-KEY-FOUND
109400        ADD 1 TO W-QCK-NOCHILD-CT
109500     END-IF.
109600
109700 3500-COUNT-ONE-NOCHILD-PARENT-EXIT.
109800     EXIT.
109900*----------------------------------------------------------------*
110000 3600-CHECK-RELATIONSHIP.
110100*    PARENT KEY DOMAIN: ITEM-ID
110200     MOVE SPACES TO QTB-REL-NAME.
110300     MOVE "ALLITEMSREPORT -> ITEMSELECTIONDETAILS"
110400          TO QTB-REL-NAME.
110500     MOVE QTB-ITEM-ID-COUNT TO QTB-REL-PARENT-COUNT.
110600     MOVE ZERO TO QTB-REL-CHILD-COUNT.
110700     MOVE ZERO TO QTB-REL-ORPHAN-COUNT.
110800     MOVE ZERO TO QTB-CHILD-SEEN-COUNT.
110900
111000     OPEN INPUT ISD-CLEAN-FILE.
111100     IF NOT W-FILE-STATUS-OK
111200        GO TO 3600-ROLL-UP-RELATIONSHIP
111300     END-IF.
111400
111500     READ ISD-CLEAN-FILE
111600         AT END SET W-ISD-EOF TO TRUE
111700     END-READ.
111800
111900     PERFORM 3600-CHECK-ONE-CHILD-RECORD THRU
112000             3600-CHECK-ONE-CHILD-RECORD-EXIT
112100             UNTIL W-ISD-EOF.
112200
112300     CLOSE ISD-CLEAN-FILE.
112400     SET W-ISD-EOF-SW TO SPACES.
112500
112600 3600-ROLL-UP-RELATIONSHIP.
112700     MOVE ZERO TO W-QCK-NOCHILD-CT.
112800     SET QTB-ITEM-ID-IDX TO 1.
112900     PERFORM 3600-COUNT-ONE-NOCHILD-PARENT THRU
113000             3600-COUNT-ONE-NOCHILD-PARENT-EXIT
113100             VARYING QTB-ITEM-ID-IDX FROM 1 BY 1
113200             UNTIL QTB-ITEM-ID-IDX > QTB-ITEM-ID-COUNT.
113300     MOVE W-QCK-NOCHILD-CT TO QTB-REL-NO-CHILD-COUNT.
113400
113500     IF QTB-REL-PARENT-COUNT > 0
113600        COMPUTE QTB-REL-NO-CHILD-PERCENT ROUNDED =
113700                (W-QCK-NOCHILD-CT / QTB-REL-PARENT-COUNT)
113800                * 100
113900     ELSE
114000        MOVE ZERO TO QTB-REL-NO-CHILD-PERCENT
114100     END-IF.
114200
114300     IF QTB-REL-ORPHAN-COUNT > 0
114400        MOVE "VIOLATION" TO QTB-REL-STATUS
114500        SET W-QCK-ANY-CRITICAL TO TRUE
114600     ELSE
114700        MOVE "VALID" TO QTB-REL-STATUS
114800     END-IF.
114900
115000     IF QTB-REL-IDX NOT > 6
115100        MOVE QTB-REL-NAME TO
115200             QTB-REL-OCC-NAME (QTB-REL-IDX)
115300        MOVE QTB-REL-PARENT-COUNT TO
115400             QTB-REL-OCC-PARENT-CT (QTB-REL-IDX)
115500        MOVE QTB-REL-CHILD-COUNT TO
115600             QTB-REL-OCC-CHILD-CT (QTB-REL-IDX)
115700        MOVE QTB-REL-ORPHAN-COUNT TO
115800             QTB-REL-OCC-ORPHAN-CT (QTB-REL-IDX)
115900        MOVE QTB-REL-NO-CHILD-COUNT TO
116000             QTB-REL-OCC-NOCHILD-CT (QTB-REL-IDX)
116100        MOVE QTB-REL-NO-CHILD-PERCENT TO
116200             QTB-REL-OCC-NOCHILD-PCT (QTB-REL-IDX)
116300        MOVE QTB-REL-STATUS TO
116400             QTB-REL-OCC-STATUS (QTB-REL-IDX)
116500        SET QTB-REL-IDX UP BY 1
116600     END-IF.
116700
116800 3600-EXIT.
116900     EXIT.
117000*----------------------------------------------------------------*
117100 3600-CHECK-ONE-CHILD-RECORD.
117200     ADD 1 TO QTB-REL-CHILD-COUNT.
117300
117400     MOVE "N" TO W-QCK-FOUND-SW.
117500     SET QTB-ITEM-ID-IDX TO 1.
117600     PERFORM 3600-SCAN-PARENT-KEY THRU
117700             3600-SCAN-PARENT-KEY-EXIT
117800             VARYING QTB-ITEM-ID-IDX FROM 1 BY 1
117900             UNTIL QTB-ITEM-ID-IDX > QTB-ITEM-ID-COUNT.
118000
118100     IF NOT W-QCK-KEY-FOUND
118200        ADD 1 TO QTB-REL-ORPHAN-COUNT
118300     END-IF.
118400
118500     PERFORM 3600-ADD-CHILD-SEEN THRU
118600             3600-ADD-CHILD-SEEN-EXIT.
118700
118800     READ ISD-CLEAN-FILE
118900         AT END SET W-ISD-EOF TO TRUE
119000     END-READ.
119100
119200 3600-CHECK-ONE-CHILD-RECORD-EXIT.
119300     EXIT.
119400*----------------------------------------------------------------*
119500 3600-SCAN-PARENT-KEY.
119600     IF QTB-ITEM-ID-OCC (QTB-ITEM-ID-IDX) = ISD-ITEM-ID
119700        SET W-QCK-KEY-FOUND TO TRUE
119800     END-IF.
119900
120000 3600-SCAN-PARENT-KEY-EXIT.
120100     EXIT.
120200*----------------------------------------------------------------*
120300*    DISTINCT CHILD KEYS SEEN THIS RELATIONSHIP, SO THE
120400*    PARENTS-WITHOUT-CHILDREN COUNT BELOW DOES NOT OVER-COUNT
120500*    A PARENT THAT HAS SEVERAL CHILD RECORDS.
120600 3600-ADD-CHILD-SEEN.
120700     MOVE SPACES TO W-QCK-CHILD-NUM.
120800     MOVE ISD-ITEM-ID TO W-QCK-CHILD-NUM.
120900     MOVE "N" TO W-QCK-FOUND-SW.
121000     SET QTB-CHILD-SEEN-IDX TO 1.
121100     PERFORM 3600-SCAN-CHILD-SEEN THRU
121200             3600-SCAN-CHILD-SEEN-EXIT
121300             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
121400             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
121500     IF NOT W-QCK-KEY-FOUND AND
121600        QTB-CHILD-SEEN-COUNT < 2000
121700        ADD 1 TO QTB-CHILD-SEEN-COUNT
121800        SET QTB-CHILD-SEEN-IDX TO QTB-CHILD-SEEN-COUNT
121900        MOVE W-QCK-CHILD-NUM TO
122000             QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX)
122100     END-IF.
122200
122300 3600-ADD-CHILD-SEEN-EXIT.
122400     EXIT.
122500*----------------------------------------------------------------*
122600 3600-SCAN-CHILD-SEEN.
122700     IF QTB-CHILD-SEEN-OCC (QTB-CHILD-SEEN-IDX) =
122800        W-QCK-CHILD-NUM
122900        SET W-QCK-KEY-FOUND TO TRUE
123000     END-IF.
123100
123200 3600-SCAN-CHILD-SEEN-EXIT.
123300     EXIT.
123400*----------------------------------------------------------------*
123500 3600-COUNT-ONE-NOCHILD-PARENT.
123600     MOVE SPACES TO W-QCK-CHILD-NUM.
123700     MOVE QTB-ITEM-ID-OCC (QTB-ITEM-ID-IDX)
123800          TO W-QCK-CHILD-NUM.
123900     MOVE "N" TO W-QCK-FOUND-SW.
124000     SET QTB-CHILD-SEEN-IDX TO 1.
124100     PERFORM 3600-SCAN-CHILD-SEEN THRU
124200             3600-SCAN-CHILD-SEEN-EXIT
124300             VARYING QTB-CHILD-SEEN-IDX FROM 1 BY 1
124400             UNTIL QTB-CHILD-SEEN-IDX > QTB-CHILD-SEEN-COUNT.
124500     IF NOT W-QCK-KEY-FOUND
124600        ADD 1 TO W-QCK-NOCHILD-CT
124700     END-IF.
124800
124900 3600-COUNT-ONE-NOCHILD-PARENT-EXIT.
125000     EXIT.
125100
125200*----------------------------------------------------------------*
125300*    4000 SERIES - OVERALL RUN STATUS, U5 SEVERITY AGGREGATION.
125400*    WORST OF THE SEVEN FEED SEVERITIES AND THE SIX RELATIONSHIP
125500*    RESULTS WINS: CRITICAL BEATS WARNING BEATS PASS.
125600*----------------------------------------------------------------*
125700 4000-ROLL-UP-RUN-STATUS.
125800     MOVE ZERO TO FDC-FEEDS-SUCCESSFUL.
125900
126000     IF FDC-ALI-SEV-CRITICAL SET W-QCK-ANY-CRITICAL TO TRUE
126100     ELSE IF FDC-ALI-SEV-WARNING SET W-QCK-ANY-WARNING TO TRUE
126200     END-IF END-IF.
126300     IF FDC-ALI-OK ADD 1 TO FDC-FEEDS-SUCCESSFUL END-IF.
126400
126500     IF FDC-CHK-SEV-CRITICAL SET W-QCK-ANY-CRITICAL TO TRUE
126600     ELSE IF FDC-CHK-SEV-WARNING SET W-QCK-ANY-WARNING TO TRUE
126700     END-IF END-IF.
126800     IF FDC-CHK-OK ADD 1 TO FDC-FEEDS-SUCCESSFUL END-IF.
126900
127000     IF FDC-CSH-SEV-CRITICAL SET W-QCK-ANY-CRITICAL TO TRUE
127100     ELSE IF FDC-CSH-SEV-WARNING SET W-QCK-ANY-WARNING TO TRUE
127200     END-IF END-IF.
127300     IF FDC-CSH-OK ADD 1 TO FDC-FEEDS-SUCCESSFUL END-IF.
127400
127500     IF FDC-ISD-SEV-CRITICAL SET W-QCK-ANY-CRITICAL TO TRUE
127600     ELSE IF FDC-ISD-SEV-WARNING SET W-QCK-ANY-WARNING TO TRUE
127700     END-IF END-IF.
127800     IF FDC-ISD-OK ADD 1 TO FDC-FEEDS-SUCCESSFUL END-IF.
127900
128000     IF FDC-KTM-SEV-CRITICAL SET W-QCK-ANY-CRITICAL TO TRUE
128100     ELSE IF FDC-KTM-SEV-WARNING SET W-QCK-ANY-WARNING TO TRUE
128200     END-IF END-IF.
128300     IF FDC-KTM-OK ADD 1 TO FDC-FEEDS-SUCCESSFUL END-IF.
128400
128500     IF FDC-ORD-SEV-CRITICAL SET W-QCK-ANY-CRITICAL TO TRUE
128600     ELSE IF FDC-ORD-SEV-WARNING SET W-QCK-ANY-WARNING TO TRUE
128700     END-IF END-IF.
128800     IF FDC-ORD-OK ADD 1 TO FDC-FEEDS-SUCCESSFUL END-IF.
128900
129000     IF FDC-PAY-SEV-CRITICAL SET W-QCK-ANY-CRITICAL TO TRUE
129100     ELSE IF FDC-PAY-SEV-WARNING SET W-QCK-ANY-WARNING TO TRUE
129200     END-IF END-IF.
129300     IF FDC-PAY-OK ADD 1 TO FDC-FEEDS-SUCCESSFUL END-IF.
129400
129500     IF W-QCK-ANY-CRITICAL
129600        MOVE "CRITICAL" TO FDC-OVERALL-STATUS
129700     ELSE
129800        IF W-QCK-ANY-WARNING
129900           MOVE "WARNING" TO FDC-OVERALL-STATUS
130000        ELSE
130100           MOVE "PASS" TO FDC-OVERALL-STATUS
130200        END-IF
130300     END-IF.
130400
130500 4000-EXIT.
130600     EXIT.
130700
